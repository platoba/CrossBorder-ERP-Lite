000100*****************************************************************
000200* PROGRAM:  CBPROFIT
000300*           CROSS-BORDER COMMERCE - PER-PRODUCT PROFIT CALCULATOR
000400*
000500* AUTHOR :  D. L. SHEPHERD
000600*           PACIFIC RIM TRADING CO - DATA PROCESSING
000700*
000800* READS THE PRODUCT/COST-BREAKDOWN FILE (ONE COMBINED RECORD PER
000900* SKU), COMPUTES LANDED COST, MARGINS, ROI AND BREAK-EVEN PRICE,
001000* AND WRITES A PROFIT REPORT LINE PER PRODUCT PLUS A GRAND-TOTAL
001100* FOOTER.  CBFXCNV IS CALLED ONLY TO RECONCILE THE MASTER CNY/USD
001200* TABLE RATE AGAINST THE RATE CARRIED ON THE INPUT RECORD - THE
001300* PROFIT MATH ITSELF USES THE RECORD'S OWN FX-RATE (CR-2114).
001400*****************************************************************
001500*----------------------------------------------------------------*
001600*                     C H A N G E   L O G
001700*----------------------------------------------------------------*
001800* DATE      BY   REQUEST     DESCRIPTION
001900* --------  ---  ----------  ------------------------------------
002000* 04/02/86  DLS  CR-1005     ORIGINAL PROGRAM - LANDED COST CALC  CR-1005 
002100* 09/14/86  DLS  CR-1052     ADDED PLATFORM FEE AND VAT LINES     CR-1052 
002200* 02/19/88  RAK  CR-1223     ADDED BREAK-EVEN PRICE CALCULATION   CR-1223 
002300* 07/30/90  TMH  CR-1367     ADDED RETURN-RATE-PCT TO TOTAL COST  CR-1367 
002400* 12/11/92  JWB  CR-1455     ADDED FBA-FEE FIELD FOR FBA SKUS     CR-1455 
002500* 05/06/94  PLQ  CR-1498     GRAND TOTAL FOOTER LINE ADDED        CR-1498 
002600* 10/02/98  TMH  Y2K-0071    Y2K REVIEW - NO 2-DIGIT YEAR FIELDS  Y2K-0071
002700*                            FOUND IN THIS PROGRAM.  NO CHANGE.
002800* 03/15/99  TMH  Y2K-0071    Y2K SIGN-OFF - CBPROFIT CERTIFIED OK Y2K-0071
002900* 08/19/02  RAK  CR-1795     REWORKED MARGIN PCTS TO S9(3)V99 EDITCR-1795 
003000* 03/03/05  DLS  CR-1861     PROFITABLE-FLAG SET FROM NET PROFIT  CR-1861 
003100* 05/30/06  PLQ  CR-1902     ZERO-DIVIDE GUARDS ON MARGIN/ROI/BE  CR-1902 
003200* 11/14/08  JWB  CR-2114     CALL CBFXCNV FOR FX RATE RECONCILE   CR-2114 
003300*                            ONLY - CALC USES RECORD'S OWN RATE
003400*----------------------------------------------------------------*
003500 IDENTIFICATION DIVISION.
003600 PROGRAM-ID. CBPROFIT.
003700 AUTHOR. D. L. SHEPHERD.
003800 INSTALLATION. PACIFIC RIM TRADING CO - DATA PROCESSING.
003900 DATE-WRITTEN. 04/02/86.
004000 DATE-COMPILED.
004100 SECURITY.  INTERNAL USE ONLY - DATA PROCESSING DEPT.
004200*
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER.   IBM-390.
004600 OBJECT-COMPUTER.   IBM-390.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900*
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT CB-PRODUCT-FILE    ASSIGN TO UT-S-PRODIN.
005300     SELECT CB-PROFIT-RPT-FILE ASSIGN TO UT-S-PROFRPT.
005400*
005500 DATA DIVISION.
005600 FILE SECTION.
005700*
005800 FD  CB-PRODUCT-FILE
005900     RECORDING MODE IS F
006000     LABEL RECORDS ARE STANDARD
006100     RECORD CONTAINS 200 CHARACTERS
006200     BLOCK CONTAINS 0 RECORDS
006300     DATA RECORD IS CB-PRODUCT-COST-IN-REC.
006400*
006500 01  CB-PRODUCT-COST-IN-REC.
006600     05  CB-PCI-SKU               PIC X(20).
006700     05  CB-PCI-TITLE             PIC X(40).
006800     05  CB-PCI-CATEGORY          PIC X(15).
006900     05  CB-PCI-BRAND             PIC X(20).
007000     05  CB-PCI-WEIGHT-G          PIC 9(7).
007100     05  CB-PCI-COST-PRICE        PIC S9(7)V99.
007200     05  CB-PCI-RETAIL-PRICE      PIC S9(7)V99.
007300     05  CB-PCI-RETAIL-PRICE-A REDEFINES
007400             CB-PCI-RETAIL-PRICE  PIC X(9).
007500     05  CB-PCI-ACTIVE-FLAG       PIC X(1).
007600     05  CB-PCI-PRODUCT-COST      PIC S9(7)V99.
007700     05  CB-PCI-SHIP-DOMESTIC     PIC S9(5)V99.
007800     05  CB-PCI-SHIP-INTL         PIC S9(5)V99.
007900     05  CB-PCI-PLATFORM-FEE-PCT  PIC S9(3)V99.
008000     05  CB-PCI-AD-COST           PIC S9(5)V99.
008100     05  CB-PCI-PACKAGING         PIC S9(3)V99.
008200     05  CB-PCI-FBA-FEE           PIC S9(5)V99.
008300     05  CB-PCI-CUSTOMS-DUTY-PCT  PIC S9(3)V99.
008400     05  CB-PCI-VAT-PCT           PIC S9(3)V99.
008500     05  CB-PCI-FX-RATE           PIC S9(3)V9(4).
008600     05  CB-PCI-FX-RATE-A REDEFINES
008700             CB-PCI-FX-RATE       PIC X(7).
008800     05  CB-PCI-RETURN-RATE-PCT   PIC S9(3)V99.
008900     05  FILLER                   PIC X(10).
009000*
009100 FD  CB-PROFIT-RPT-FILE
009200     RECORDING MODE IS F
009300     LABEL RECORDS ARE STANDARD
009400     RECORD CONTAINS 133 CHARACTERS
009500     BLOCK CONTAINS 0 RECORDS
009600     DATA RECORD IS CB-PROFIT-OUT-LINE.
009700*
009800 01  CB-PROFIT-OUT-LINE           PIC X(133).
009900*
010000 WORKING-STORAGE SECTION.
010100*
010200*    WS-PRODUCTS-READ STANDS ALONE AT THE 77 LEVEL - IT NEVER
010300*    NEEDED TO BE PART OF THE RECORD-COUNTERS GROUP FURTHER BELOW.
010400 77  WS-PRODUCTS-READ             PIC S9(7) COMP-3 VALUE 0.
010500*
010600 COPY CBPRDREC.
010700*
010800 01  WS-PROFIT-SWITCHES.
010900     05  WS-EOF-PRODUCT-SW        PIC X(3)   VALUE 'NO '.
011000         88  EOF-PRODUCT                      VALUE 'YES'.
011100     05  WS-FX-MISMATCH-SW        PIC X(3)   VALUE 'NO '.
011200         88  WS-FX-MISMATCH                   VALUE 'YES'.
011300*
011400 01  WS-PROFIT-WORK.
011500     05  WS-PRODUCT-COST-USD      PIC S9(7)V99 COMP-3 VALUE 0.
011600     05  WS-DOMESTIC-SHIP-USD     PIC S9(7)V99 COMP-3 VALUE 0.
011700     05  WS-PACKAGING-USD         PIC S9(7)V99 COMP-3 VALUE 0.
011800     05  WS-PLATFORM-FEE          PIC S9(7)V99 COMP-3 VALUE 0.
011900     05  WS-CUSTOMS               PIC S9(7)V99 COMP-3 VALUE 0.
012000     05  WS-VAT                   PIC S9(7)V99 COMP-3 VALUE 0.
012100     05  WS-RETURN-COST           PIC S9(7)V99 COMP-3 VALUE 0.
012200     05  WS-COGS                  PIC S9(7)V99 COMP-3 VALUE 0.
012300     05  WS-TOTAL-COST            PIC S9(7)V99 COMP-3 VALUE 0.
012400     05  WS-GROSS-PROFIT          PIC S9(7)V99 COMP-3 VALUE 0.
012500     05  WS-NET-PROFIT            PIC S9(7)V99 COMP-3 VALUE 0.
012600     05  WS-BE-DIVISOR            PIC S9(3)V9(4) COMP-3 VALUE 0.
012700     05  WS-TABLE-FX-RATE         PIC S9(7)V9(4) COMP-3 VALUE 0.
012800*
012900 01  WS-RECORD-COUNTERS.
013000     05  WS-PRODUCTS-PROFITABLE   PIC S9(7) COMP-3 VALUE 0.
013100     05  WS-FX-MISMATCH-CTR       PIC S9(5) COMP-3 VALUE 0.
013200*
013300 01  WS-GRAND-TOTALS.
013400     05  WS-TOTAL-NET-PROFIT      PIC S9(9)V99 COMP-3 VALUE 0.
013500*
013600 01  WS-FX-LINK-AREA.
013700     05  WS-FX-AMOUNT-IN          PIC S9(7)V99 VALUE 1.00.
013800     05  WS-FX-FROM-CUR           PIC X(3)     VALUE 'USD'.
013900     05  WS-FX-TO-CUR             PIC X(3)     VALUE 'CNY'.
014000     05  WS-FX-AMOUNT-OUT         PIC S9(7)V99.
014100     05  WS-FX-RATE-OUT           PIC 9(3)V9(6).
014200     05  WS-FX-RETURN-CODE        PIC 9(1).
014300 01  WS-FX-RATE-OUT-R REDEFINES WS-FX-RATE-OUT.
014400     05  WS-FX-RATE-INT           PIC 9(3).
014500     05  WS-FX-RATE-DEC           PIC 9(6).
014600*
014700 01  HDR-LINE-1.
014800     05  FILLER                   PIC X(1)   VALUE SPACES.
014900     05  FILLER                   PIC X(45)
015000             VALUE 'PACIFIC RIM TRADING CO - PROFIT ANALYSIS RPT'.
015100     05  FILLER                   PIC X(87)  VALUE SPACES.
015200*
015300 01  HDR-LINE-2.
015400     05  FILLER                   PIC X(1)   VALUE SPACES.
015500     05  FILLER                   PIC X(20)  VALUE 'SKU'.
015600     05  FILLER                   PIC X(13)  VALUE 'SELL PRICE'.
015700     05  FILLER                   PIC X(13)  VALUE 'TOTAL COST'.
015800     05  FILLER                   PIC X(13)  VALUE 'NET PROFIT'.
015900     05  FILLER                   PIC X(9)   VALUE 'NET MGN%'.
016000     05  FILLER                   PIC X(9)   VALUE 'ROI %'.
016100     05  FILLER                   PIC X(13)  VALUE 'BREAK-EVEN'.
016200     05  FILLER                   PIC X(3)   VALUE 'P/L'.
016300     05  FILLER                   PIC X(39)  VALUE SPACES.
016400*
016500 01  DL-PROFIT-DETAIL.
016600     05  DL-SKU                   PIC X(20).
016700     05  DL-SELL-PRICE            PIC Z,ZZZ,ZZ9.99-.
016800     05  FILLER                   PIC X(1)   VALUE SPACES.
016900     05  DL-TOTAL-COST            PIC Z,ZZZ,ZZ9.99-.
017000     05  FILLER                   PIC X(1)   VALUE SPACES.
017100     05  DL-NET-PROFIT            PIC Z,ZZZ,ZZ9.99-.
017200     05  FILLER                   PIC X(1)   VALUE SPACES.
017300     05  DL-NET-MARGIN-PCT        PIC ZZ9.99-.
017400     05  FILLER                   PIC X(1)   VALUE SPACES.
017500     05  DL-ROI-PCT               PIC ZZ9.99-.
017600     05  FILLER                   PIC X(1)   VALUE SPACES.
017700     05  DL-BREAK-EVEN            PIC Z,ZZZ,ZZ9.99-.
017800     05  FILLER                   PIC X(1)   VALUE SPACES.
017900     05  DL-PROFITABLE-FLAG       PIC X(1).
018000     05  FILLER                   PIC X(37)  VALUE SPACES.
018100*
018200 01  GTL-GRAND-TOTALS.
018300     05  FILLER                   PIC X(1)   VALUE SPACES.
018400     05  FILLER                   PIC X(24)
018500             VALUE 'PRODUCTS PROCESSED..... '.
018600     05  GTL-PRODUCTS-READ        PIC ZZZ,ZZ9.
018700     05  FILLER                   PIC X(10)  VALUE SPACES.
018800     05  FILLER                   PIC X(24)
018900             VALUE 'PROFITABLE SKUS........ '.
019000     05  GTL-PRODUCTS-PROFITABLE  PIC ZZZ,ZZ9.
019100     05  FILLER                   PIC X(41)  VALUE SPACES.
019200*
019300 01  GTL-GRAND-TOTALS-2.
019400     05  FILLER                   PIC X(1)   VALUE SPACES.
019500     05  FILLER                   PIC X(24)
019600             VALUE 'TOTAL NET PROFIT (USD). '.
019700     05  GTL-TOTAL-NET-PROFIT     PIC Z,ZZZ,ZZZ,ZZ9.99-.
019800     05  FILLER                   PIC X(83)  VALUE SPACES.
019900*
020000 01  ERROR-MESSAGE-EL             PIC X(80).
020100*
020200*****************************************************************
020300 PROCEDURE DIVISION.
020400*
020500 000-MAINLINE.
020600     OPEN INPUT  CB-PRODUCT-FILE
020700          OUTPUT CB-PROFIT-RPT-FILE.
020800     PERFORM 205-VALIDATE-FX-TABLE THRU 205-EXIT.
020900     WRITE CB-PROFIT-OUT-LINE FROM HDR-LINE-1.
021000     WRITE CB-PROFIT-OUT-LINE FROM HDR-LINE-2.
021100     PERFORM 900-READ-PRODUCT-FILE THRU 900-EXIT.
021200     PERFORM 200-PRSS-PRODUCT-RECS THRU 200-EXIT
021300         UNTIL EOF-PRODUCT.
021400     PERFORM 500-PRSS-GRAND-TOTALS THRU 500-EXIT.
021500     CLOSE CB-PRODUCT-FILE
021600           CB-PROFIT-RPT-FILE.
021700     MOVE ZERO TO RETURN-CODE.
021800     GOBACK.
021900*
022000*----------------------------------------------------------------*
022100*    205-VALIDATE-FX-TABLE - CROSS-CHECK THE FIXED CNY/USD RATE
022200*    CARRIED IN CBFXCNV'S MASTER TABLE AGAINST THE DEFAULT RATE
022300*    THIS PROGRAM EXPECTS ON THE INPUT RECORD.  A MISMATCH DOES
022400*    NOT STOP THE RUN - THE RECORD'S OWN RATE ALWAYS GOVERNS THE
022500*    PROFIT MATH (CR-2114) - IT ONLY FLAGS THE MASTER TABLE AS
022600*    OUT OF STEP WITH THE COST-BREAKDOWN DEFAULT FOR OPS REVIEW.
022700*----------------------------------------------------------------*
022800 205-VALIDATE-FX-TABLE.
022900     CALL 'CBFXCNV' USING WS-FX-LINK-AREA.
023000     MOVE WS-FX-RATE-OUT TO WS-TABLE-FX-RATE.
023100     IF WS-TABLE-FX-RATE NOT EQUAL TO CB-CB-FX-RATE
023200         MOVE 'YES' TO WS-FX-MISMATCH-SW
023300         ADD 1 TO WS-FX-MISMATCH-CTR
023400         MOVE '** WARNING **  FX MASTER TABLE RATE OFF DEFAULT'
023500             TO ERROR-MESSAGE-EL
023600         DISPLAY ERROR-MESSAGE-EL
023700     END-IF.
023800 205-EXIT.
023900     EXIT.
024000*
024100*----------------------------------------------------------------*
024200*    200-PRSS-PRODUCT-RECS - ONE PROFIT-REPORT LINE PER PRODUCT.
024300*----------------------------------------------------------------*
024400 200-PRSS-PRODUCT-RECS.
024500     ADD 1 TO WS-PRODUCTS-READ.
024600     MOVE CB-PCI-SKU              TO CB-PR-SKU.
024700     IF CB-PCI-RETAIL-PRICE-A IS NOT NUMERIC
024800         MOVE '** WARNING **  RETAIL PRICE NOT NUMERIC - ZEROED'
024900             TO ERROR-MESSAGE-EL
025000         DISPLAY ERROR-MESSAGE-EL
025100         MOVE ZERO TO CB-PCI-RETAIL-PRICE
025200     END-IF.
025300     IF CB-PCI-FX-RATE-A IS NOT NUMERIC
025400         MOVE '** WARNING **  FX-RATE NOT NUMERIC - DEFAULTED'
025500             TO ERROR-MESSAGE-EL
025600         DISPLAY ERROR-MESSAGE-EL
025700         MOVE 7.2500 TO CB-PCI-FX-RATE
025800     END-IF.
025900     MOVE CB-PCI-RETAIL-PRICE     TO CB-RPT-SELLING-PRICE.
026000     MOVE CB-PCI-PRODUCT-COST     TO CB-CB-PRODUCT-COST.
026100     MOVE CB-PCI-SHIP-DOMESTIC    TO CB-CB-SHIP-DOMESTIC.
026200     MOVE CB-PCI-SHIP-INTL        TO CB-CB-SHIP-INTL.
026300     MOVE CB-PCI-PLATFORM-FEE-PCT TO CB-CB-PLATFORM-FEE-PCT.
026400     MOVE CB-PCI-AD-COST          TO CB-CB-AD-COST.
026500     MOVE CB-PCI-PACKAGING        TO CB-CB-PACKAGING.
026600     MOVE CB-PCI-FBA-FEE          TO CB-CB-FBA-FEE.
026700     MOVE CB-PCI-CUSTOMS-DUTY-PCT TO CB-CB-CUSTOMS-DUTY-PCT.
026800     MOVE CB-PCI-VAT-PCT          TO CB-CB-VAT-PCT.
026900     MOVE CB-PCI-FX-RATE          TO CB-CB-FX-RATE.
027000     MOVE CB-PCI-RETURN-RATE-PCT  TO CB-CB-RETURN-RATE-PCT.
027100     PERFORM 210-CALC-PROFIT THRU 210-EXIT.
027200     PERFORM 950-WRITE-PROFIT-LINE THRU 950-EXIT.
027300     PERFORM 900-READ-PRODUCT-FILE THRU 900-EXIT.
027400 200-EXIT.
027500     EXIT.
027600*
027700*----------------------------------------------------------------*
027800*    210-CALC-PROFIT - DRIVES THE PROFIT SUB-CALCULATIONS, ONE
027900*    PARAGRAPH PER BUSINESS-RULE BULLET (CR-1005 THRU CR-1902).
028000*----------------------------------------------------------------*
028100 210-CALC-PROFIT.
028200     PERFORM 220-CALC-COGS-USD THRU 220-EXIT.
028300     PERFORM 230-CALC-FEES THRU 230-EXIT.
028400     PERFORM 240-CALC-TOTAL-COST THRU 240-EXIT.
028500     PERFORM 250-CALC-PROFIT-MARGINS THRU 250-EXIT.
028600     PERFORM 260-CALC-BREAK-EVEN THRU 260-EXIT.
028700 210-EXIT.
028800     EXIT.
028900*
029000*----------------------------------------------------------------*
029100*    220-CALC-COGS-USD - PRODUCT COST, DOMESTIC SHIP AND PACKAGING
029200*    CONVERTED CNY TO USD AT THE RECORD'S OWN FX-RATE (CR-1005).
029300*----------------------------------------------------------------*
029400 220-CALC-COGS-USD.
029500     IF CB-CB-FX-RATE = ZERO
029600         MOVE 7.2500 TO CB-CB-FX-RATE
029700     END-IF.
029800     COMPUTE WS-PRODUCT-COST-USD ROUNDED =
029900         CB-CB-PRODUCT-COST / CB-CB-FX-RATE.
030000     COMPUTE WS-DOMESTIC-SHIP-USD ROUNDED =
030100         CB-CB-SHIP-DOMESTIC / CB-CB-FX-RATE.
030200     COMPUTE WS-PACKAGING-USD ROUNDED =
030300         CB-CB-PACKAGING / CB-CB-FX-RATE.
030400     COMPUTE WS-COGS ROUNDED =
030500         WS-PRODUCT-COST-USD + WS-DOMESTIC-SHIP-USD
030600             + WS-PACKAGING-USD.
030700 220-EXIT.
030800     EXIT.
030900*
031000*----------------------------------------------------------------*
031100*    230-CALC-FEES - PLATFORM FEE, CUSTOMS, VAT AND RETURN COST,
031200*    ALL PERCENTAGES OF SELLING PRICE OR OF PRODUCT-COST-USD
031300*    (CR-1052, CR-1367).
031400*----------------------------------------------------------------*
031500 230-CALC-FEES.
031600     COMPUTE WS-PLATFORM-FEE ROUNDED =
031700         CB-RPT-SELLING-PRICE * CB-CB-PLATFORM-FEE-PCT / 100.
031800     COMPUTE WS-CUSTOMS ROUNDED =
031900         WS-PRODUCT-COST-USD * CB-CB-CUSTOMS-DUTY-PCT / 100.
032000     COMPUTE WS-VAT ROUNDED =
032100         CB-RPT-SELLING-PRICE * CB-CB-VAT-PCT / 100.
032200     COMPUTE WS-RETURN-COST ROUNDED =
032300         CB-RPT-SELLING-PRICE * CB-CB-RETURN-RATE-PCT / 100.
032400 230-EXIT.
032500     EXIT.
032600*
032700*----------------------------------------------------------------*
032800*    240-CALC-TOTAL-COST - COGS PLUS INTL SHIP, AD COST, FBA FEE
032900*    AND THE FEE/DUTY LINES FROM 230 (CR-1223, CR-1455).
033000*----------------------------------------------------------------*
033100 240-CALC-TOTAL-COST.
033200     COMPUTE WS-TOTAL-COST ROUNDED =
033300         WS-COGS + CB-CB-SHIP-INTL + WS-PLATFORM-FEE
033400             + CB-CB-AD-COST + CB-CB-FBA-FEE + WS-CUSTOMS
033500             + WS-VAT + WS-RETURN-COST.
033600     MOVE WS-TOTAL-COST TO CB-RPT-TOTAL-COST.
033700 240-EXIT.
033800     EXIT.
033900*
034000*----------------------------------------------------------------*
034100*    250-CALC-PROFIT-MARGINS - GROSS/NET PROFIT AND MARGIN/ROI
034200*    PERCENTAGES, ZERO-DIVIDE GUARDED (CR-1795, CR-1902).
034300*----------------------------------------------------------------*
034400 250-CALC-PROFIT-MARGINS.
034500     COMPUTE WS-GROSS-PROFIT ROUNDED =
034600         CB-RPT-SELLING-PRICE - WS-COGS - CB-CB-SHIP-INTL.
034700     COMPUTE WS-NET-PROFIT ROUNDED =
034800         CB-RPT-SELLING-PRICE - WS-TOTAL-COST.
034900     MOVE WS-GROSS-PROFIT TO CB-RPT-GROSS-PROFIT.
035000     MOVE WS-NET-PROFIT   TO CB-RPT-NET-PROFIT.
035100     IF CB-RPT-SELLING-PRICE = ZERO
035200         MOVE ZERO TO CB-RPT-GROSS-MARGIN-PCT
035300         MOVE ZERO TO CB-RPT-NET-MARGIN-PCT
035400     ELSE
035500         COMPUTE CB-RPT-GROSS-MARGIN-PCT ROUNDED =
035600             WS-GROSS-PROFIT / CB-RPT-SELLING-PRICE * 100
035700         COMPUTE CB-RPT-NET-MARGIN-PCT ROUNDED =
035800             WS-NET-PROFIT / CB-RPT-SELLING-PRICE * 100
035900     END-IF.
036000     IF WS-TOTAL-COST = ZERO
036100         MOVE ZERO TO CB-RPT-ROI-PCT
036200     ELSE
036300         COMPUTE CB-RPT-ROI-PCT ROUNDED =
036400             WS-NET-PROFIT / WS-TOTAL-COST * 100
036500     END-IF.
036600     IF WS-NET-PROFIT > ZERO
036700         MOVE 'Y' TO CB-RPT-PROFITABLE-FLAG
036800         ADD 1 TO WS-PRODUCTS-PROFITABLE
036900     ELSE
037000         MOVE 'N' TO CB-RPT-PROFITABLE-FLAG
037100     END-IF.
037200     ADD WS-NET-PROFIT TO WS-TOTAL-NET-PROFIT.
037300 250-EXIT.
037400     EXIT.
037500*
037600*----------------------------------------------------------------*
037700*    260-CALC-BREAK-EVEN - PRICE AT WHICH NET PROFIT = ZERO
037800*    (CR-1223).  DIVISOR GUARDED AGAINST ZERO/NEGATIVE (CR-1902).
037900*----------------------------------------------------------------*
038000 260-CALC-BREAK-EVEN.
038100     COMPUTE WS-BE-DIVISOR ROUNDED =
038200         1 - (CB-CB-PLATFORM-FEE-PCT / 100)
038300           - (CB-CB-RETURN-RATE-PCT / 100).
038400     IF WS-BE-DIVISOR NOT GREATER THAN ZERO
038500         MOVE ZERO TO CB-RPT-BREAK-EVEN-PRICE
038600     ELSE
038700         COMPUTE CB-RPT-BREAK-EVEN-PRICE ROUNDED =
038800             WS-TOTAL-COST / WS-BE-DIVISOR
038900     END-IF.
039000 260-EXIT.
039100     EXIT.
039200*
039300*----------------------------------------------------------------*
039400*    500-PRSS-GRAND-TOTALS - FOOTER LINE (CR-1498).
039500*----------------------------------------------------------------*
039600 500-PRSS-GRAND-TOTALS.
039700     MOVE WS-PRODUCTS-READ       TO GTL-PRODUCTS-READ.
039800     MOVE WS-PRODUCTS-PROFITABLE TO GTL-PRODUCTS-PROFITABLE.
039900     WRITE CB-PROFIT-OUT-LINE FROM GTL-GRAND-TOTALS.
040000     MOVE WS-TOTAL-NET-PROFIT    TO GTL-TOTAL-NET-PROFIT.
040100     WRITE CB-PROFIT-OUT-LINE FROM GTL-GRAND-TOTALS-2.
040200 500-EXIT.
040300     EXIT.
040400*
040500*----------------------------------------------------------------*
040600*    900-READ-PRODUCT-FILE - SEQUENTIAL READ WITH AT-END SHORT
040700*    CIRCUIT (CNTRLBRK IDIOM).
040800*----------------------------------------------------------------*
040900 900-READ-PRODUCT-FILE.
041000     READ CB-PRODUCT-FILE
041100         AT END
041200             MOVE 'YES' TO WS-EOF-PRODUCT-SW
041300     END-READ.
041400 900-EXIT.
041500     EXIT.
041600*
041700*----------------------------------------------------------------*
041800*    950-WRITE-PROFIT-LINE - MOVE PROFIT-REPORT WORK RECORD TO
041900*    THE EDITED DETAIL LINE AND WRITE IT.
042000*----------------------------------------------------------------*
042100 950-WRITE-PROFIT-LINE.
042200     MOVE CB-RPT-SKU              TO DL-SKU.
042300     MOVE CB-RPT-SELLING-PRICE    TO DL-SELL-PRICE.
042400     MOVE CB-RPT-TOTAL-COST       TO DL-TOTAL-COST.
042500     MOVE CB-RPT-NET-PROFIT       TO DL-NET-PROFIT.
042600     MOVE CB-RPT-NET-MARGIN-PCT   TO DL-NET-MARGIN-PCT.
042700     MOVE CB-RPT-ROI-PCT          TO DL-ROI-PCT.
042800     MOVE CB-RPT-BREAK-EVEN-PRICE TO DL-BREAK-EVEN.
042900     MOVE CB-RPT-PROFITABLE-FLAG  TO DL-PROFITABLE-FLAG.
043000     WRITE CB-PROFIT-OUT-LINE FROM DL-PROFIT-DETAIL.
043100 950-EXIT.
043200     EXIT.
043300
