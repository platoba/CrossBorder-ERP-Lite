000100*----------------------------------------------------------------*
000200*    CBSHTAB   -  CARRIER/ZONE SHIPPING RATE TABLE, COUNTRY TO
000300*                 ZONE MAP, AND SHIPPING-QUOTE WORK RECORD
000400*    USED BY........ CBSHIP
000500*----------------------------------------------------------------*
000600*    CB-ZONE-RATE-TABLE  - 17 CARRIER/ZONE RATE ENTRIES
000700*    CB-CTRY-ZONE-TABLE  - 40 COUNTRY TO ZONE ENTRIES, DEFAULT US
000800*----------------------------------------------------------------*
000900 01  CB-ZONE-RATE-TABLE.
001000    05  FILLER  PIC X(50) VALUE '4PX            US 002500058000701
001100-    '5Y030000000105000'.
001200    05  FILLER  PIC X(50) VALUE '4PX            EU 003000065000801
001300-    '8Y030000000105000'.
001400    05  FILLER  PIC X(50) VALUE '4PX            UK 002800060000701
001500-    '5Y030000000105000'.
001600    05  FILLER  PIC X(50) VALUE '4PX            AU 003200070000801
001700-    '8Y030000000105000'.
001800    05  FILLER  PIC X(50) VALUE '4PX            JP 002000045000501
001900-    '0Y030000000105000'.
002000    05  FILLER  PIC X(50) VALUE '4PX            SEA001800038000501
002100-    '2Y030000000105000'.
002200    05  FILLER  PIC X(50) VALUE 'YunExpress     US 002000052000801
002300-    '8Y030000000105000'.
002400    05  FILLER  PIC X(50) VALUE 'YunExpress     EU 002500060001002
002500-    '0Y030000000105000'.
002600    05  FILLER  PIC X(50) VALUE 'YunExpress     UK 002300055000801
002700-    '6Y030000000105000'.
002800    05  FILLER  PIC X(50) VALUE 'YunExpress     SEA001500032000501
002900-    '0Y030000000105000'.
003000    05  FILLER  PIC X(50) VALUE 'Yanwen         US 001800048001002
003100-    '5Y030000000105000'.
003200    05  FILLER  PIC X(50) VALUE 'Yanwen         EU 002200055001202
003300-    '8Y030000000105000'.
003400    05  FILLER  PIC X(50) VALUE 'ChinaPost      US 001500040001504
003500-    '5N030000000105000'.
003600    05  FILLER  PIC X(50) VALUE 'ChinaPost      EU 001800045001504
003700-    '5N030000000105000'.
003800    05  FILLER  PIC X(50) VALUE 'EMS            US 008000100000501
003900-    '0Y030000000105000'.
004000    05  FILLER  PIC X(50) VALUE 'EMS            EU 009000110000501
004100-    '2Y030000000105000'.
004200    05  FILLER  PIC X(50) VALUE 'EMS            JP 006000080000300
004300-    '7Y030000000105000'.
004400 01  CB-ZONE-RATES REDEFINES CB-ZONE-RATE-TABLE.
004500     05  CB-ZR-ENTRY OCCURS 17 TIMES
004600                     INDEXED BY CB-ZR-NDX.
004700         10  CB-ZR-CARRIER        PIC X(15).
004800         10  CB-ZR-ZONE           PIC X(3).
004900         10  CB-ZR-BASE-RATE      PIC 9(3)V99.
005000         10  CB-ZR-PER-KG-RATE    PIC 9(3)V99.
005100         10  CB-ZR-DAYS-MIN       PIC 9(3).
005200         10  CB-ZR-DAYS-MAX       PIC 9(3).
005300         10  CB-ZR-TRACKING-FLAG  PIC X(1).
005400             88  CB-ZR-HAS-TRACKING           VALUE 'Y'.
005500         10  CB-ZR-MAX-WEIGHT-KG  PIC 9(3)V99.
005600         10  CB-ZR-MIN-WEIGHT-KG  PIC 9(3)V99.
005700         10  CB-ZR-VOL-DIVISOR    PIC 9(5).
005800*
005900 01  CB-CTRY-ZONE-TABLE.
006000     05  FILLER  PIC X(5)  VALUE 'USUS '.
006100     05  FILLER  PIC X(5)  VALUE 'MXUS '.
006200     05  FILLER  PIC X(5)  VALUE 'CACA '.
006300     05  FILLER  PIC X(5)  VALUE 'GBUK '.
006400     05  FILLER  PIC X(5)  VALUE 'DEEU '.
006500     05  FILLER  PIC X(5)  VALUE 'FREU '.
006600     05  FILLER  PIC X(5)  VALUE 'ITEU '.
006700     05  FILLER  PIC X(5)  VALUE 'ESEU '.
006800     05  FILLER  PIC X(5)  VALUE 'NLEU '.
006900     05  FILLER  PIC X(5)  VALUE 'BEEU '.
007000     05  FILLER  PIC X(5)  VALUE 'PLEU '.
007100     05  FILLER  PIC X(5)  VALUE 'SEEU '.
007200     05  FILLER  PIC X(5)  VALUE 'ATEU '.
007300     05  FILLER  PIC X(5)  VALUE 'PTEU '.
007400     05  FILLER  PIC X(5)  VALUE 'IEEU '.
007500     05  FILLER  PIC X(5)  VALUE 'AUAU '.
007600     05  FILLER  PIC X(5)  VALUE 'NZAU '.
007700     05  FILLER  PIC X(5)  VALUE 'JPJP '.
007800     05  FILLER  PIC X(5)  VALUE 'KRJP '.
007900     05  FILLER  PIC X(5)  VALUE 'SGSEA'.
008000     05  FILLER  PIC X(5)  VALUE 'MYSEA'.
008100     05  FILLER  PIC X(5)  VALUE 'THSEA'.
008200     05  FILLER  PIC X(5)  VALUE 'IDSEA'.
008300     05  FILLER  PIC X(5)  VALUE 'PHSEA'.
008400     05  FILLER  PIC X(5)  VALUE 'VNSEA'.
008500     05  FILLER  PIC X(5)  VALUE 'BRSA '.
008600     05  FILLER  PIC X(5)  VALUE 'ARSA '.
008700     05  FILLER  PIC X(5)  VALUE 'CLSA '.
008800     05  FILLER  PIC X(5)  VALUE 'COSA '.
008900     05  FILLER  PIC X(5)  VALUE 'AEME '.
009000     05  FILLER  PIC X(5)  VALUE 'SAME '.
009100     05  FILLER  PIC X(5)  VALUE 'ILME '.
009200     05  FILLER  PIC X(5)  VALUE 'TRME '.
009300     05  FILLER  PIC X(5)  VALUE 'RURU '.
009400     05  FILLER  PIC X(5)  VALUE 'UARU '.
009500     05  FILLER  PIC X(5)  VALUE 'KZRU '.
009600     05  FILLER  PIC X(5)  VALUE 'ZAAF '.
009700     05  FILLER  PIC X(5)  VALUE 'NGAF '.
009800     05  FILLER  PIC X(5)  VALUE 'KEAF '.
009900     05  FILLER  PIC X(5)  VALUE 'EGAF '.
010000 01  CB-CTRY-ZONES REDEFINES CB-CTRY-ZONE-TABLE.
010100     05  CB-CZ-ENTRY OCCURS 40 TIMES
010200                     INDEXED BY CB-CZ-NDX.
010300         10  CB-CZ-COUNTRY        PIC X(2).
010400         10  CB-CZ-ZONE           PIC X(3).
010500*
010600 01  CB-SHIP-REQUEST-REC.
010700     05  CB-SR-SKU                PIC X(20).
010800     05  CB-SR-WEIGHT-KG          PIC S9(3)V9(3).
010900     05  CB-SR-LENGTH-CM          PIC S9(3)V9(1).
011000     05  CB-SR-WIDTH-CM           PIC S9(3)V9(1).
011100     05  CB-SR-HEIGHT-CM          PIC S9(3)V9(1).
011200     05  CB-SR-DEST-COUNTRY       PIC X(2).
011300     05  FILLER                   PIC X(10).
011400*
011500 01  CB-SHIP-QUOTE-REC.
011600     05  CB-SQ-CARRIER            PIC X(15).
011700     05  CB-SQ-ZONE               PIC X(3).
011800     05  CB-SQ-COST-USD           PIC S9(5)V99.
011900     05  CB-SQ-DAYS-MIN           PIC 9(3).
012000     05  CB-SQ-DAYS-MAX           PIC 9(3).
012100     05  CB-SQ-TRACKING-FLAG      PIC X(1).
012200     05  CB-SQ-WEIGHT-KG          PIC S9(3)V9(3).
012300     05  FILLER                   PIC X(10).
