000100*****************************************************************
000200* PROGRAM:  CBSALES01
000300*           CROSS-BORDER COMMERCE - SALES ANALYTICS BATCH RUN
000400*
000500* AUTHOR :  P. L. QUINONES
000600*           PACIFIC RIM TRADING CO - DATA PROCESSING
000700*
000800* READS THE ORDER FILE AND ITS CHILD ORDER-ITEM FILE AND BUILDS
000900* THE PERIODIC SALES-METRIC REPORT, TOP-PRODUCT AND PLATFORM
001000* BREAKDOWNS, CUSTOMER LTV RANKING, TREND FLAG AND A SIMPLE
001100* MOVING-AVERAGE REVENUE FORECAST FOR MANAGEMENT REVIEW.
001200*
001300* THE ITEM FILE IS READ ONCE, FIRST, TO BUILD TWO WORK TABLES -
001400* PER-ORDER ITEM-QUANTITY TOTALS AND PER-SKU PRODUCT TOTALS.
001500* THE ORDER FILE IS THEN READ ONCE AGAINST THOSE TABLES.  NEITHER
001600* FILE IS REQUIRED TO BE IN ORDER-NUMBER SEQUENCE (CR-2210).
001700*****************************************************************
001800*----------------------------------------------------------------*
001900*                     C H A N G E   L O G
002000*----------------------------------------------------------------*
002100* DATE      BY   REQUEST     DESCRIPTION
002200* --------  ---  ----------  ------------------------------------
002300* 09/23/88  PLQ  CR-1240     ORIGINAL PROGRAM - MONTHLY BUCKET    CR-1240 
002400*                            REPORT AND TOP-10 PRODUCT LIST ONLY
002500* 05/02/89  PLQ  CR-1266     ADDED PLATFORM BREAKDOWN SECTION     CR-1266 
002600* 02/14/90  RAK  CR-1338     ADDED CUSTOMER LTV RANKING SECTION   CR-1338 
002700* 07/19/91  DLS  CR-1401     ADDED DAILY/WEEKLY/QUARTERLY/YEARLY  CR-1401 
002800*                            BUCKET OPTION (WS-PERIOD-TYPE SWITCH)
002900* 11/05/92  TMH  CR-1455     ADDED ZELLER PARAGRAPH FOR WEEKLY    CR-1455 
003000*                            BUCKET - PRECEDING-MONDAY RULE
003100* 03/30/94  JWB  CR-1502     ADDED TREND-FLAG PARAGRAPH           CR-1502 
003200* 08/17/95  RAK  CR-1548     ADDED MOVING-AVERAGE FORECAST SECTN  CR-1548 
003300* 10/02/98  TMH  Y2K-0071    Y2K REVIEW - 4-DIGIT YEAR ALREADY    Y2K-0071
003400*                            IN USE THROUGHOUT.  NO CHANGE.
003500* 03/15/99  TMH  Y2K-0071    Y2K SIGN-OFF - CBSALES01 CERTIFIED   Y2K-0071
003600* 06/21/01  PLQ  CR-1712     TOP-N MADE SITE-TUNABLE (WS-TOP-N)   CR-1712 
003700* 04/11/03  DLS  CR-1833     RAISED PRODUCT/CUSTOMER TABLE SIZES  CR-1833 
003800*                            AFTER TABLE-FULL ABEND AT YEAR END
003900* 09/08/05  JWB  CR-1921     ADDED DISTINCT-CUSTOMER COUNT PER    CR-1921 
004000*                            BUCKET FOR THE AGGREGATE SECTION
004100* 07/14/07  RAK  CR-2054     ADDED FORECAST LOW/HIGH BAND (95%)   CR-2054 
004200* 11/03/08  PLQ  CR-2210     REMOVED MATCHED-SEQUENCE REQUIREMENT CR-2210 
004300*                            BETWEEN ORDER AND ITEM FILES - BOTH
004400*                            FILES NOW LOADED AND TABLE-DRIVEN
004500* 06/09/12  JWB  CR-2261     ADDED ORDER COUNT TO THE END-OF-RUN  CR-2261 
004600*                            CONSOLE TRACE ALONGSIDE THE REVENUE
004700*                            FIGURE (OPERATOR REQUEST)
004800*----------------------------------------------------------------*
004900 IDENTIFICATION DIVISION.
005000 PROGRAM-ID. CBSALES01.
005100 AUTHOR. P. L. QUINONES.
005200 INSTALLATION. PACIFIC RIM TRADING CO - DATA PROCESSING.
005300 DATE-WRITTEN. 09/23/88.
005400 DATE-COMPILED.
005500 SECURITY.  INTERNAL USE ONLY - DATA PROCESSING DEPT.
005600*
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SOURCE-COMPUTER.  IBM-390.
006000 OBJECT-COMPUTER.  IBM-390.
006100 SPECIAL-NAMES.
006200     C01 IS TOP-OF-FORM.
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500     SELECT CB-ORDER-FILE       ASSIGN TO UT-S-ORDRIN
006600         ORGANIZATION IS SEQUENTIAL.
006700     SELECT CB-ORDER-ITEM-FILE  ASSIGN TO UT-S-ITEMIN
006800         ORGANIZATION IS SEQUENTIAL.
006900     SELECT CB-SALES-RPT-FILE   ASSIGN TO UT-S-SALERPT
007000         ORGANIZATION IS SEQUENTIAL.
007100*
007200 DATA DIVISION.
007300 FILE SECTION.
007400*
007500 FD  CB-ORDER-FILE
007600     RECORDING MODE IS F
007700     LABEL RECORDS ARE STANDARD
007800     RECORD CONTAINS 179 CHARACTERS
007900     BLOCK CONTAINS 0 RECORDS
008000     DATA RECORD IS CB-ORDER-REC.
008100 COPY CBORDREC.
008200*
008300 FD  CB-ORDER-ITEM-FILE
008400     RECORDING MODE IS F
008500     LABEL RECORDS ARE STANDARD
008600     RECORD CONTAINS 113 CHARACTERS
008700     BLOCK CONTAINS 0 RECORDS
008800     DATA RECORD IS CB-ORDER-ITEM-REC.
008900 COPY CBITMREC.
009000*
009100 FD  CB-SALES-RPT-FILE
009200     RECORDING MODE IS F
009300     LABEL RECORDS ARE STANDARD
009400     RECORD CONTAINS 133 CHARACTERS
009500     BLOCK CONTAINS 0 RECORDS
009600     DATA RECORD IS CB-SALES-OUT-LINE.
009700 01  CB-SALES-OUT-LINE            PIC X(133).
009800*
009900 WORKING-STORAGE SECTION.
010000*
010100*    WS-ORDER-QTY-COUNT STANDS ALONE AT THE 77 LEVEL - IT NEVER
010200*    NEEDED TO BE PART OF A GROUP.
010300 77  WS-ORDER-QTY-COUNT           PIC S9(5)  COMP-3 VALUE 0.
010400*
010500 01  WS-SALES-SWITCHES.
010600     05  WS-EOF-ORDER-SW          PIC X(1)   VALUE 'N'.
010700         88  EOF-ORDER                        VALUE 'Y'.
010800     05  WS-EOF-ITEM-SW           PIC X(1)   VALUE 'N'.
010900         88  EOF-ITEM                         VALUE 'Y'.
011000     05  WS-FOUND-SW              PIC X(3)   VALUE 'NO '.
011100         88  WS-ENTRY-FOUND                   VALUE 'YES'.
011200     05  FILLER                   PIC X(10).
011300*
011400*----------------------------------------------------------------*
011500*    SITE-TUNABLE CONTROL CONSTANTS - CHANGE HERE, NOT IN THE
011600*    LOGIC, WHEN OPERATIONS WANTS A DIFFERENT BUCKET SIZE OR A
011700*    DIFFERENT TOP-N CUTOFF FOR THE RANKED SECTIONS (CR-1712).
011800*----------------------------------------------------------------*
011900 01  WS-CONTROL-CONSTANTS.
012000     05  WS-PERIOD-TYPE           PIC X(1)   VALUE 'M'.
012100         88  WS-PT-DAILY                      VALUE 'D'.
012200         88  WS-PT-WEEKLY                     VALUE 'W'.
012300         88  WS-PT-MONTHLY                    VALUE 'M'.
012400         88  WS-PT-QUARTERLY                  VALUE 'Q'.
012500         88  WS-PT-YEARLY                     VALUE 'Y'.
012600     05  WS-TOP-N                 PIC 9(2)   COMP-3 VALUE 5.
012700     05  WS-FCST-WINDOW           PIC 9(2)   COMP-3 VALUE 4.
012800     05  WS-FCST-PERIODS          PIC 9(2)   COMP-3 VALUE 3.
012900*
013000*----------------------------------------------------------------*
013100*    CALENDAR TABLE - DAYS PER MONTH, USED BY THE WEEKLY BUCKET
013200*    (PRECEDING MONDAY) AND FORECAST SPACING PARAGRAPHS.
013300*----------------------------------------------------------------*
013400 01  WS-DAYS-IN-MONTH-VALUES.
013500     05  FILLER                   PIC 9(2)   VALUE 31.
013600     05  FILLER                   PIC 9(2)   VALUE 28.
013700     05  FILLER                   PIC 9(2)   VALUE 31.
013800     05  FILLER                   PIC 9(2)   VALUE 30.
013900     05  FILLER                   PIC 9(2)   VALUE 31.
014000     05  FILLER                   PIC 9(2)   VALUE 30.
014100     05  FILLER                   PIC 9(2)   VALUE 31.
014200     05  FILLER                   PIC 9(2)   VALUE 31.
014300     05  FILLER                   PIC 9(2)   VALUE 30.
014400     05  FILLER                   PIC 9(2)   VALUE 31.
014500     05  FILLER                   PIC 9(2)   VALUE 30.
014600     05  FILLER                   PIC 9(2)   VALUE 31.
014700 01  WS-DAYS-IN-MONTH-TABLE REDEFINES WS-DAYS-IN-MONTH-VALUES.
014800     05  WS-DIM-ENTRY             PIC 9(2)   OCCURS 12
014900                                   INDEXED BY WS-DM-NDX.
015000*
015100*----------------------------------------------------------------*
015200*    PER-ORDER ITEM-QUANTITY TABLE - BUILT FROM THE ITEM FILE SO
015300*    THE AGGREGATE SECTION CAN GET "SUM OF ITEM QUANTITIES, OR 1
015400*    IF THE ORDER HAS NO ITEM LINES" WITHOUT A SORTED MATCH PASS.
015500*----------------------------------------------------------------*
015600 01  WS-ORDER-QTY-TABLE.
015700     05  WS-OQ-ENTRY OCCURS 1000 INDEXED BY WS-OQ-NDX.
015800         10  WS-OQ-ORDER-NUMBER   PIC X(20).
015900         10  WS-OQ-QTY-SUM        PIC S9(7)  COMP-3.
016000*
016100*----------------------------------------------------------------*
016200*    PER-SKU PRODUCT TOTALS TABLE - TOP PRODUCTS SECTION.  THE
016300*    NESTED ORDER-NUMBER LIST TRACKS DISTINCT ORDERS PER SKU;
016400*    IF A SKU APPEARS ON MORE THAN 30 DIFFERENT ORDERS THE COUNT
016500*    STOPS CLIMBING BUT UNITS/REVENUE KEEP ACCUMULATING (RAISED
016600*    ONCE ALREADY - CR-1833 - AND FLAGGED AGAIN IF IT OVERFLOWS).
016700*----------------------------------------------------------------*
016800 01  WS-PRODUCT-COUNT             PIC S9(5)  COMP-3 VALUE 0.
016900 01  WS-PRODUCT-TABLE.
017000     05  WS-PT-ENTRY OCCURS 250 INDEXED BY WS-PT-NDX.
017100         10  WS-PT-SKU            PIC X(20).
017200         10  WS-PT-UNITS          PIC S9(7)  COMP-3.
017300         10  WS-PT-REVENUE        PIC S9(9)V99 COMP-3.
017400         10  WS-PT-ORDER-COUNT    PIC S9(5)  COMP-3.
017500         10  WS-PT-ORDER-TBL OCCURS 30 INDEXED BY WS-PO-NDX.
017600             15  WS-PO-ORDER-NUM  PIC X(20).
017700*
017800 01  WS-TOP-RANK-TABLE.
017900     05  WS-TR-ENTRY OCCURS 250 INDEXED BY WS-TR-NDX.
018000         10  WS-TR-SKU            PIC X(20).
018100         10  WS-TR-UNITS          PIC S9(7)  COMP-3.
018200         10  WS-TR-REVENUE        PIC S9(9)V99 COMP-3.
018300         10  WS-TR-ORDER-COUNT    PIC S9(5)  COMP-3.
018400         10  WS-TR-CLAIMED-SW     PIC X(1).
018500             88  WS-TR-CLAIMED               VALUE 'Y'.
018600*
018700*----------------------------------------------------------------*
018800*    PLATFORM BREAKDOWN TABLE - ONE ROW PER KNOWN PLATFORM CODE.
018900*----------------------------------------------------------------*
019000 01  WS-PLATFORM-COUNT            PIC S9(2)  COMP-3 VALUE 0.
019100 01  WS-PLATFORM-TABLE.
019200     05  WS-PF-ENTRY OCCURS 10 INDEXED BY WS-PF-NDX.
019300         10  WS-PF-PLATFORM       PIC X(12).
019400         10  WS-PF-ORDER-COUNT    PIC S9(7)  COMP-3.
019500         10  WS-PF-REVENUE        PIC S9(9)V99 COMP-3.
019600         10  WS-PF-SHARE-PCT      PIC S9(3)V99.
019700         10  WS-PF-AOV            PIC S9(7)V99.
019800*
019900 01  WS-PF-HOLD.
020000     05  WS-PH-PLATFORM           PIC X(12).
020100     05  WS-PH-ORDER-COUNT        PIC S9(7)  COMP-3.
020200     05  WS-PH-REVENUE            PIC S9(9)V99 COMP-3.
020300     05  WS-PH-SHARE-PCT          PIC S9(3)V99.
020400     05  WS-PH-AOV                PIC S9(7)V99.
020500*
020600*----------------------------------------------------------------*
020700*    CUSTOMER LTV TABLE - KEYED BY E-MAIL ADDRESS.
020800*----------------------------------------------------------------*
020900 01  WS-CUSTOMER-COUNT            PIC S9(5)  COMP-3 VALUE 0.
021000 01  WS-CUSTOMER-TABLE.
021100     05  WS-CT-ENTRY OCCURS 2000 INDEXED BY WS-CT-NDX.
021200         10  WS-CT-EMAIL          PIC X(40).
021300         10  WS-CT-ORDER-COUNT    PIC S9(7)  COMP-3.
021400         10  WS-CT-TOTAL-SPENT    PIC S9(9)V99 COMP-3.
021500         10  WS-CT-FIRST-DATE     PIC 9(8).
021600         10  WS-CT-LAST-DATE      PIC 9(8).
021700*
021800 01  WS-TOP-CUST-TABLE.
021900     05  WS-TC-ENTRY OCCURS 2000 INDEXED BY WS-TC-NDX.
022000         10  WS-TC-EMAIL          PIC X(40).
022100         10  WS-TC-ORDER-COUNT    PIC S9(7)  COMP-3.
022200         10  WS-TC-TOTAL-SPENT    PIC S9(9)V99 COMP-3.
022300         10  WS-TC-AOV            PIC S9(7)V99.
022400         10  WS-TC-CLAIMED-SW     PIC X(1).
022500             88  WS-TC-CLAIMED               VALUE 'Y'.
022600*
022700*----------------------------------------------------------------*
022800*    PERIOD BUCKET TABLE - AGGREGATE SECTION.  DISTINCT-EMAIL
022900*    LIST IS NESTED PER BUCKET (CR-1921).  BUCKETS ARE INSERTED
023000*    IN FIRST-SEEN ORDER AND SORTED ASCENDING AT 350-SORT-BUCKETS
023100*    BEFORE THE REPORT AND TREND/FORECAST PARAGRAPHS SEE THEM.
023200*----------------------------------------------------------------*
023300 01  WS-BUCKET-COUNT               PIC S9(5) COMP-3 VALUE 0.
023400 01  WS-BUCKET-TABLE.
023500     05  WS-BK-ENTRY OCCURS 400 INDEXED BY WS-BK-NDX.
023600         10  WS-BK-PERIOD-KEY      PIC 9(8).
023700         10  WS-BK-ORDER-COUNT     PIC S9(7) COMP-3.
023800         10  WS-BK-REFUND-COUNT    PIC S9(7) COMP-3.
023900         10  WS-BK-GROSS-REV       PIC S9(9)V99 COMP-3.
024000         10  WS-BK-REFUND-AMT      PIC S9(9)V99 COMP-3.
024100         10  WS-BK-NET-REV         PIC S9(9)V99 COMP-3.
024200         10  WS-BK-ITEM-COUNT      PIC S9(7) COMP-3.
024300         10  WS-BK-AOV             PIC S9(7)V99.
024400         10  WS-BK-CUST-COUNT      PIC S9(5) COMP-3.
024500         10  WS-BK-CUST-TBL OCCURS 40 INDEXED BY WS-BC-NDX.
024600             15  WS-BC-EMAIL       PIC X(40).
024700*
024800 01  WS-BUCKET-HOLD.
024900     05  WS-BH-PERIOD-KEY          PIC 9(8).
025000     05  WS-BH-ORDER-COUNT         PIC S9(7) COMP-3.
025100     05  WS-BH-REFUND-COUNT        PIC S9(7) COMP-3.
025200     05  WS-BH-GROSS-REV           PIC S9(9)V99 COMP-3.
025300     05  WS-BH-REFUND-AMT          PIC S9(9)V99 COMP-3.
025400     05  WS-BH-NET-REV             PIC S9(9)V99 COMP-3.
025500     05  WS-BH-ITEM-COUNT          PIC S9(7) COMP-3.
025600     05  WS-BH-AOV                 PIC S9(7)V99.
025700     05  WS-BH-CUST-COUNT          PIC S9(5) COMP-3.
025800     05  WS-BH-CUST-TBL OCCURS 40 INDEXED BY WS-BH-NDX.
025900         10  WS-BH-EMAIL           PIC X(40).
026000*
026100*----------------------------------------------------------------*
026200*    TREND SERIES WORK AREA - LAST TWO NET-REVENUE BUCKETS AND
026300*    THE MOVING-AVERAGE FORECAST INTERMEDIATES.
026400*----------------------------------------------------------------*
026500 01  WS-TREND-WORK.
026600     05  WS-TR-PREVIOUS-REV        PIC S9(9)V99 COMP-3 VALUE 0.
026700     05  WS-TR-LAST-REV            PIC S9(9)V99 COMP-3 VALUE 0.
026800     05  WS-TR-CHANGE-PCT          PIC S9(3)V99.
026900     05  WS-TR-DIRECTION           PIC X(9)   VALUE SPACES.
027000*
027100 01  WS-FORECAST-WORK.
027200     05  WS-FC-N                   PIC S9(3)  COMP-3 VALUE 0.
027300     05  WS-FC-SUM                 PIC S9(9)V99 COMP-3 VALUE 0.
027400     05  WS-FC-MEAN                PIC S9(9)V99 COMP-3 VALUE 0.
027500     05  WS-FC-SUMSQ-DIFF          PIC S9(11)V99 COMP-3 VALUE 0.
027600     05  WS-FC-VARIANCE            PIC S9(9)V99 COMP-3 VALUE 0.
027700     05  WS-FC-STDDEV              PIC S9(9)V99 COMP-3 VALUE 0.
027800     05  WS-FC-SPACING-DAYS        PIC S9(5)  COMP-3 VALUE 1.
027900     05  WS-FC-BAND                PIC S9(9)V99 COMP-3 VALUE 0.
028000     05  WS-FC-LOW                 PIC S9(9)V99 COMP-3 VALUE 0.
028100     05  WS-FC-HIGH                PIC S9(9)V99 COMP-3 VALUE 0.
028200     05  WS-FC-I                   PIC S9(2)  COMP-3 VALUE 0.
028300     05  WS-FC-J                   PIC S9(2)  COMP-3 VALUE 0.
028400*
028500*----------------------------------------------------------------*
028600*    ZELLER / DATE-ARITHMETIC WORK AREA - WEEKLY BUCKET SUPPORT.
028700*----------------------------------------------------------------*
028800 01  WS-ZELLER-WORK.
028900     05  WS-ZW-YYYY                PIC 9(4)   COMP-3.
029000     05  WS-ZW-MM                  PIC 9(2)   COMP-3.
029100     05  WS-ZW-DD                  PIC 9(2)   COMP-3.
029200     05  WS-ZW-Q                   PIC 9(2)   COMP-3.
029300     05  WS-ZW-M                   PIC 9(2)   COMP-3.
029400     05  WS-ZW-K                   PIC 9(2)   COMP-3.
029500     05  WS-ZW-J                   PIC 9(2)   COMP-3.
029600     05  WS-ZW-H                   PIC 9(2)   COMP-3.
029700     05  WS-ZW-H-TEMP              PIC S9(5)  COMP-3.
029800     05  WS-ZW-DUMMY-Q             PIC S9(5)  COMP-3.
029900     05  WS-ZW-DAYS-BACK           PIC 9(1)   COMP-3.
030000     05  WS-ZW-LEAP-SW             PIC X(1)   VALUE 'N'.
030100         88  WS-ZW-IS-LEAP                     VALUE 'Y'.
030200*
030300*----------------------------------------------------------------*
030400*    OPERATOR CONSOLE TRACE - REVENUE FIGURE ECHOED TO THE JOB
030500*    LOG AT END OF RUN SO THE OVERNIGHT OPERATOR CAN CONFIRM THE
030600*    RUN MOVED REAL NUMBERS BEFORE THE REPORT REACHES DISTRIBUTN.
030700*----------------------------------------------------------------*
030800 01  WS-RUN-TRACE-AMT.
030900     05  WS-RT-AMT-N               PIC S9(11)V99.
031000 01  WS-RUN-TRACE-AMT-ED REDEFINES WS-RUN-TRACE-AMT.
031100     05  WS-RT-AMT-EDIT            PIC -Z,ZZZ,ZZZ,ZZZ,ZZ9.99.
031200 01  WS-RUN-TRACE-ORDERS.
031300     05  WS-RT-ORD-N               PIC 9(7).
031400 01  WS-RUN-TRACE-ORDERS-ED REDEFINES WS-RUN-TRACE-ORDERS.
031500     05  WS-RT-ORD-EDIT            PIC ZZZZZZ9.
031600*
031700*----------------------------------------------------------------*
031800*    900-CALC-SQRT WORK AREA - NEWTON'S METHOD SQUARE ROOT FOR
031900*    THE FORECAST STANDARD DEVIATION.  THIS SHOP'S COMPILER HAS
032000*    NO SQRT INTRINSIC SO THE ROUTINE ITERATES TO A FIXED DEPTH
032100*    OF 12 PASSES, WHICH IS AMPLY CONVERGENT FOR REVENUE-SIZED
032200*    OPERANDS (CR-2054).
032300*----------------------------------------------------------------*
032400 01  WS-SQRT-WORK.
032500     05  WS-SQRT-VARIANCE-IN       PIC S9(9)V99 COMP-3 VALUE 0.
032600     05  WS-SQRT-GUESS             PIC S9(9)V9999 COMP-3 VALUE 0.
032700     05  WS-SQRT-RESULT            PIC S9(9)V99 COMP-3 VALUE 0.
032800     05  WS-SQRT-ITER              PIC S9(2)  COMP-3 VALUE 0.
032900*
033000*----------------------------------------------------------------*
033100*    GENERAL WORK FIELDS - LINE-ITEM AND ORDER-LEVEL CALC.
033200*----------------------------------------------------------------*
033300 01  WS-CALC-WORK.
033400     05  WS-LINE-REVENUE           PIC S9(9)V99 COMP-3 VALUE 0.
033500     05  WS-GRAND-REVENUE          PIC S9(11)V99 COMP-3 VALUE 0.
033600     05  WS-GRAND-ORDER-COUNT      PIC S9(7)  COMP-3 VALUE 0.
033700     05  WS-GRAND-REFUND-COUNT     PIC S9(7)  COMP-3 VALUE 0.
033800     05  WS-GRAND-REFUND-AMT       PIC S9(9)V99 COMP-3 VALUE 0.
033900     05  WS-GRAND-AOV              PIC S9(7)V99.
034000     05  WS-BEST-VALUE             PIC S9(9)V99 COMP-3.
034100     05  WS-BEST-NDX               PIC S9(5)  COMP-3.
034200*
034300*----------------------------------------------------------------*
034400*    REPORT LINES - HEADERS AND ONE DETAIL LINE PER SECTION.
034500*----------------------------------------------------------------*
034600 01  HDR-LINE-1.
034700     05  FILLER                    PIC X(30)
034800         VALUE 'PACIFIC RIM TRADING CO'.
034900     05  FILLER                    PIC X(50)
035000         VALUE 'SALES ANALYTICS REPORT - CBSALES01'.
035100     05  FILLER                    PIC X(53) VALUE SPACES.
035200*
035300 01  SEC-HDR-LINE.
035400     05  FILLER                    PIC X(20) VALUE SPACES.
035500     05  SEC-HDR-TEXT              PIC X(60).
035600     05  FILLER                    PIC X(53) VALUE SPACES.
035700*
035800 01  DL-BUCKET-DETAIL.
035900     05  FILLER                    PIC X(2)  VALUE SPACES.
036000     05  DL-BK-PERIOD              PIC 9(8).
036100     05  FILLER                    PIC X(2)  VALUE SPACES.
036200     05  DL-BK-ORDERS              PIC ZZZZ9.
036300     05  FILLER                    PIC X(2)  VALUE SPACES.
036400     05  DL-BK-GROSS               PIC Z,ZZZ,ZZ9.99.
036500     05  FILLER                    PIC X(2)  VALUE SPACES.
036600     05  DL-BK-REFUND              PIC Z,ZZZ,ZZ9.99.
036700     05  FILLER                    PIC X(2)  VALUE SPACES.
036800     05  DL-BK-NET                 PIC Z,ZZZ,ZZ9.99.
036900     05  FILLER                    PIC X(2)  VALUE SPACES.
037000     05  DL-BK-AOV                 PIC ZZ,ZZ9.99.
037100     05  FILLER                    PIC X(2)  VALUE SPACES.
037200     05  DL-BK-CUSTS               PIC ZZ9.
037300     05  FILLER                    PIC X(43) VALUE SPACES.
037400*
037500 01  DL-PRODUCT-DETAIL.
037600     05  FILLER                    PIC X(2)  VALUE SPACES.
037700     05  DL-PT-RANK                PIC Z9.
037800     05  FILLER                    PIC X(2)  VALUE SPACES.
037900     05  DL-PT-SKU                 PIC X(20).
038000     05  FILLER                    PIC X(2)  VALUE SPACES.
038100     05  DL-PT-UNITS               PIC ZZZ,ZZ9.
038200     05  FILLER                    PIC X(2)  VALUE SPACES.
038300     05  DL-PT-REVENUE             PIC Z,ZZZ,ZZ9.99.
038400     05  FILLER                    PIC X(2)  VALUE SPACES.
038500     05  DL-PT-ORDERS              PIC ZZZZ9.
038600     05  FILLER                    PIC X(59) VALUE SPACES.
038700*
038800 01  DL-PLATFORM-DETAIL.
038900     05  FILLER                    PIC X(2)  VALUE SPACES.
039000     05  DL-PF-PLATFORM            PIC X(12).
039100     05  FILLER                    PIC X(2)  VALUE SPACES.
039200     05  DL-PF-ORDERS              PIC ZZZZ9.
039300     05  FILLER                    PIC X(2)  VALUE SPACES.
039400     05  DL-PF-REVENUE             PIC Z,ZZZ,ZZ9.99.
039500     05  FILLER                    PIC X(2)  VALUE SPACES.
039600     05  DL-PF-SHARE               PIC ZZ9.99.
039700     05  FILLER                    PIC X(2)  VALUE SPACES.
039800     05  DL-PF-AOV                 PIC ZZ,ZZ9.99.
039900     05  FILLER                    PIC X(69) VALUE SPACES.
040000*
040100 01  DL-CUSTOMER-DETAIL.
040200     05  FILLER                    PIC X(2)  VALUE SPACES.
040300     05  DL-CT-RANK                PIC Z9.
040400     05  FILLER                    PIC X(2)  VALUE SPACES.
040500     05  DL-CT-EMAIL               PIC X(40).
040600     05  FILLER                    PIC X(2)  VALUE SPACES.
040700     05  DL-CT-ORDERS              PIC ZZZZ9.
040800     05  FILLER                    PIC X(2)  VALUE SPACES.
040900     05  DL-CT-SPENT               PIC Z,ZZZ,ZZ9.99.
041000     05  FILLER                    PIC X(2)  VALUE SPACES.
041100     05  DL-CT-AOV                 PIC ZZ,ZZ9.99.
041200     05  FILLER                    PIC X(35) VALUE SPACES.
041300*
041400 01  DL-TREND-DETAIL.
041500     05  FILLER                    PIC X(2)  VALUE SPACES.
041600     05  FILLER                    PIC X(16)
041700         VALUE 'TREND CHANGE PCT'.
041800     05  DL-TR-CHANGE              PIC ZZ9.99-.
041900     05  FILLER                    PIC X(2)  VALUE SPACES.
042000     05  FILLER                    PIC X(11) VALUE 'DIRECTION..'.
042100     05  DL-TR-DIRECTION           PIC X(9).
042200     05  FILLER                    PIC X(70) VALUE SPACES.
042300*
042400 01  DL-FORECAST-DETAIL.
042500     05  FILLER                    PIC X(2)  VALUE SPACES.
042600     05  FILLER                    PIC X(9)  VALUE 'PERIOD +'.
042700     05  DL-FC-PERIOD-NO           PIC 9.
042800     05  FILLER                    PIC X(2)  VALUE SPACES.
042900     05  FILLER                    PIC X(11) VALUE 'PREDICTED..'.
043000     05  DL-FC-PREDICTED           PIC Z,ZZZ,ZZ9.99.
043100     05  FILLER                    PIC X(2)  VALUE SPACES.
043200     05  FILLER                    PIC X(5)  VALUE 'LOW..'.
043300     05  DL-FC-LOW                 PIC Z,ZZZ,ZZ9.99.
043400     05  FILLER                    PIC X(2)  VALUE SPACES.
043500     05  FILLER                    PIC X(6)  VALUE 'HIGH..'.
043600     05  DL-FC-HIGH                PIC Z,ZZZ,ZZ9.99.
043700     05  FILLER                    PIC X(28) VALUE SPACES.
043800*
043900 01  GTL-GRAND-TOTALS.
044000     05  FILLER                    PIC X(20)
044100         VALUE 'TOTAL ORDERS........'.
044200     05  GTL-TOT-ORDERS            PIC ZZZ,ZZ9.
044300     05  FILLER                    PIC X(73) VALUE SPACES.
044400 01  GTL-GRAND-TOTALS-2.
044500     05  FILLER                    PIC X(20)
044600         VALUE 'TOTAL REVENUE.......'.
044700     05  GTL-TOT-REVENUE           PIC ZZ,ZZZ,ZZ9.99.
044800     05  FILLER                    PIC X(68) VALUE SPACES.
044900 01  GTL-GRAND-TOTALS-3.
045000     05  FILLER                    PIC X(20)
045100         VALUE 'TOTAL REFUNDS.......'.
045200     05  GTL-TOT-REFUNDS           PIC ZZ,ZZZ,ZZ9.99.
045300     05  FILLER                    PIC X(68) VALUE SPACES.
045400 01  GTL-GRAND-TOTALS-4.
045500     05  FILLER                    PIC X(20)
045600         VALUE 'OVERALL AOV.........'.
045700     05  GTL-OVERALL-AOV           PIC ZZ,ZZ9.99.
045800     05  FILLER                    PIC X(72) VALUE SPACES.
045900*
046000 01  ERROR-MESSAGE-EL             PIC X(80).
046100*
046200*****************************************************************
046300 PROCEDURE DIVISION.
046400*
046500*----------------------------------------------------------------*
046600*    000-MAINLINE - LOAD THE ITEM TABLES, PASS THE ORDER FILE,
046700*    SORT THE BUCKETS INTO PERIOD SEQUENCE AND PRINT ALL SEVEN
046800*    REPORT SECTIONS IN THE ORDER SPEC'D BY THE ANALYTICS RUN
046900*    BOOK.
047000*----------------------------------------------------------------*
047100 000-MAINLINE.
047200     OPEN INPUT CB-ORDER-ITEM-FILE.
047300     PERFORM 900-READ-ITEM-FILE THRU 900-EXIT.
047400     PERFORM 100-LOAD-ITEM-TOTALS THRU 100-EXIT
047500         UNTIL EOF-ITEM.
047600     CLOSE CB-ORDER-ITEM-FILE.
047700     OPEN INPUT  CB-ORDER-FILE
047800          OUTPUT CB-SALES-RPT-FILE.
047900     WRITE CB-SALES-OUT-LINE FROM HDR-LINE-1.
048000     PERFORM 950-READ-ORDER-FILE THRU 950-EXIT.
048100     PERFORM 300-PRSS-ONE-ORDER THRU 300-EXIT
048200         UNTIL EOF-ORDER.
048300     PERFORM 350-SORT-BUCKETS THRU 350-EXIT.
048400     PERFORM 500-PRSS-AGGREGATE-RPT THRU 500-EXIT.
048500     PERFORM 420-RANK-TOP-PRODUCTS THRU 420-EXIT.
048600     PERFORM 460-RANK-PLATFORMS THRU 460-EXIT.
048700     PERFORM 490-RANK-TOP-CUSTOMERS THRU 490-EXIT.
048800     PERFORM 600-CALC-TREND THRU 600-EXIT.
048900     PERFORM 650-CALC-FORECAST THRU 650-EXIT.
049000     PERFORM 700-PRSS-GRAND-TOTALS THRU 700-EXIT.
049100     CLOSE CB-ORDER-FILE
049200           CB-SALES-RPT-FILE.
049300     GOBACK.
049400*
049500*----------------------------------------------------------------*
049600*    100-LOAD-ITEM-TOTALS - ACCUMULATE THE PER-ORDER QUANTITY
049700*    TABLE AND THE PER-SKU PRODUCT TABLE FROM ONE ITEM RECORD.
049800*----------------------------------------------------------------*
049900 100-LOAD-ITEM-TOTALS.
050000     PERFORM 110-FIND-OR-ADD-ORDER-QTY THRU 110-EXIT.
050100     ADD CB-OI-QUANTITY TO WS-OQ-QTY-SUM (WS-OQ-NDX).
050200     PERFORM 120-FIND-OR-ADD-PRODUCT THRU 120-EXIT.
050300     IF CB-OI-TOTAL-PRICE > 0
050400         MOVE CB-OI-TOTAL-PRICE TO WS-LINE-REVENUE
050500     ELSE
050600         COMPUTE WS-LINE-REVENUE =
050700             CB-OI-UNIT-PRICE * CB-OI-QUANTITY
050800     END-IF.
050900     ADD CB-OI-QUANTITY   TO WS-PT-UNITS (WS-PT-NDX).
051000     ADD WS-LINE-REVENUE  TO WS-PT-REVENUE (WS-PT-NDX).
051100     PERFORM 130-CHECK-DISTINCT-ORDER THRU 130-EXIT.
051200     PERFORM 900-READ-ITEM-FILE THRU 900-EXIT.
051300 100-EXIT.
051400     EXIT.
051500*
051600 110-FIND-OR-ADD-ORDER-QTY.
051700     MOVE 'NO ' TO WS-FOUND-SW.
051800     SET WS-OQ-NDX TO 1.
051900     SEARCH WS-OQ-ENTRY
052000         AT END
052100             PERFORM 112-ADD-ORDER-QTY THRU 112-EXIT
052200         WHEN WS-OQ-ORDER-NUMBER (WS-OQ-NDX)
052300                                  = CB-OI-ORDER-NUMBER
052400             MOVE 'YES' TO WS-FOUND-SW
052500     END-SEARCH.
052600 110-EXIT.
052700     EXIT.
052800*
052900 112-ADD-ORDER-QTY.
053000     IF WS-ORDER-QTY-COUNT < 1000
053100         ADD 1 TO WS-ORDER-QTY-COUNT
053200         SET WS-OQ-NDX TO WS-ORDER-QTY-COUNT
053300         MOVE CB-OI-ORDER-NUMBER TO WS-OQ-ORDER-NUMBER (WS-OQ-NDX)
053400         MOVE ZERO TO WS-OQ-QTY-SUM (WS-OQ-NDX)
053500     ELSE
053600         MOVE 'ORDER-QTY TABLE FULL - CR-1833 LIMIT REACHED'
053700             TO ERROR-MESSAGE-EL
053800         DISPLAY ERROR-MESSAGE-EL
053900         SET WS-OQ-NDX TO 1000
054000     END-IF.
054100 112-EXIT.
054200     EXIT.
054300*
054400 120-FIND-OR-ADD-PRODUCT.
054500     MOVE 'NO ' TO WS-FOUND-SW.
054600     SET WS-PT-NDX TO 1.
054700     SEARCH WS-PT-ENTRY
054800         AT END
054900             PERFORM 122-ADD-PRODUCT THRU 122-EXIT
055000         WHEN WS-PT-SKU (WS-PT-NDX) = CB-OI-SKU
055100             MOVE 'YES' TO WS-FOUND-SW
055200     END-SEARCH.
055300 120-EXIT.
055400     EXIT.
055500*
055600 122-ADD-PRODUCT.
055700     IF WS-PRODUCT-COUNT < 250
055800         ADD 1 TO WS-PRODUCT-COUNT
055900         SET WS-PT-NDX TO WS-PRODUCT-COUNT
056000         MOVE CB-OI-SKU TO WS-PT-SKU (WS-PT-NDX)
056100         MOVE ZERO TO WS-PT-UNITS (WS-PT-NDX)
056200         MOVE ZERO TO WS-PT-REVENUE (WS-PT-NDX)
056300         MOVE ZERO TO WS-PT-ORDER-COUNT (WS-PT-NDX)
056400     ELSE
056500         MOVE 'PRODUCT TABLE FULL - CR-1833 LIMIT REACHED'
056600             TO ERROR-MESSAGE-EL
056700         DISPLAY ERROR-MESSAGE-EL
056800         SET WS-PT-NDX TO 250
056900     END-IF.
057000 122-EXIT.
057100     EXIT.
057200*
057300*----------------------------------------------------------------*
057400*    130-CHECK-DISTINCT-ORDER - DISTINCT ORDER COUNT PER SKU,
057500*    CAPPED AT 30 TRACKED ORDER NUMBERS PER PRODUCT (SEE BANNER).
057600*----------------------------------------------------------------*
057700 130-CHECK-DISTINCT-ORDER.
057800     MOVE 'NO ' TO WS-FOUND-SW.
057900     SET WS-PO-NDX TO 1.
058000     SEARCH WS-PT-ORDER-TBL (WS-PT-NDX)
058100         AT END
058200             CONTINUE
058300         WHEN WS-PO-ORDER-NUM (WS-PT-NDX WS-PO-NDX)
058400                                  = CB-OI-ORDER-NUMBER
058500             MOVE 'YES' TO WS-FOUND-SW
058600     END-SEARCH.
058700     IF NOT WS-ENTRY-FOUND
058800         AND WS-PT-ORDER-COUNT (WS-PT-NDX) < 30
058900             ADD 1 TO WS-PT-ORDER-COUNT (WS-PT-NDX)
059000             SET WS-PO-NDX TO WS-PT-ORDER-COUNT (WS-PT-NDX)
059100             MOVE CB-OI-ORDER-NUMBER
059200                 TO WS-PO-ORDER-NUM (WS-PT-NDX WS-PO-NDX)
059300     END-IF.
059400 130-EXIT.
059500     EXIT.
059600*
059700*----------------------------------------------------------------*
059800*    300-PRSS-ONE-ORDER - AGGREGATE, PLATFORM AND CUSTOMER LTV
059900*    SECTIONS ARE ALL BUILT FROM ONE PASS OF THE ORDER FILE.
060000*----------------------------------------------------------------*
060100 300-PRSS-ONE-ORDER.
060200     PERFORM 310-CALC-PERIOD-KEY THRU 310-EXIT.
060300     PERFORM 320-FIND-OR-ADD-BUCKET THRU 320-EXIT.
060400     PERFORM 330-ACCUM-BUCKET THRU 330-EXIT.
060500     IF NOT CB-OR-ST-CANCELLED AND NOT CB-OR-ST-REFUNDED
060600         PERFORM 440-ACCUM-PLATFORM THRU 440-EXIT
060700         PERFORM 480-ACCUM-CUSTOMER THRU 480-EXIT
060800     END-IF.
060900     PERFORM 950-READ-ORDER-FILE THRU 950-EXIT.
061000 300-EXIT.
061100     EXIT.
061200*
061300*----------------------------------------------------------------*
061400*    310-CALC-PERIOD-KEY - BUILD THE BUCKET KEY (YYYYMMDD) FOR
061500*    THE CURRENT ORDER ACCORDING TO WS-PERIOD-TYPE.
061600*----------------------------------------------------------------*
061700 310-CALC-PERIOD-KEY.
061800     EVALUATE TRUE
061900         WHEN WS-PT-DAILY
062000             MOVE CB-OR-ORDER-DATE TO WS-BH-PERIOD-KEY
062100         WHEN WS-PT-WEEKLY
062200             PERFORM 312-CALC-WEEK-START THRU 312-EXIT
062300         WHEN WS-PT-MONTHLY
062400             MOVE CB-OR-ORD-YYYY TO WS-ZW-YYYY
062500             MOVE CB-OR-ORD-MM   TO WS-ZW-MM
062600             COMPUTE WS-BH-PERIOD-KEY =
062700                 (WS-ZW-YYYY * 10000) + (WS-ZW-MM * 100) + 1
062800         WHEN WS-PT-QUARTERLY
062900             MOVE CB-OR-ORD-YYYY TO WS-ZW-YYYY
063000             COMPUTE WS-ZW-MM =
063100                 ((CB-OR-ORD-MM - 1) / 3) * 3 + 1
063200             COMPUTE WS-BH-PERIOD-KEY =
063300                 (WS-ZW-YYYY * 10000) + (WS-ZW-MM * 100) + 1
063400         WHEN WS-PT-YEARLY
063500             COMPUTE WS-BH-PERIOD-KEY =
063600                 (CB-OR-ORD-YYYY * 10000) + 0101
063700     END-EVALUATE.
063800 310-EXIT.
063900     EXIT.
064000*
064100*----------------------------------------------------------------*
064200*    312-CALC-WEEK-START - PRECEDING MONDAY, VIA ZELLER'S
064300*    CONGRUENCE FOR DAY-OF-WEEK (CR-1455).  H: 0=SAT 1=SUN
064400*    2=MON 3=TUE 4=WED 5=THU 6=FRI.  DAYS BACK TO MONDAY IS
064500*    (H + 5) MOD 7.
064600*----------------------------------------------------------------*
064700 312-CALC-WEEK-START.
064800     MOVE CB-OR-ORD-YYYY TO WS-ZW-YYYY.
064900     MOVE CB-OR-ORD-MM   TO WS-ZW-MM.
065000     MOVE CB-OR-ORD-DD   TO WS-ZW-DD.
065100     IF WS-ZW-MM < 3
065200         COMPUTE WS-ZW-M = WS-ZW-MM + 12
065300         COMPUTE WS-ZW-YYYY = WS-ZW-YYYY - 1
065400     ELSE
065500         MOVE WS-ZW-MM TO WS-ZW-M
065600     END-IF.
065700     DIVIDE WS-ZW-YYYY BY 100
065800         GIVING WS-ZW-J REMAINDER WS-ZW-K.
065900     COMPUTE WS-ZW-H-TEMP =
066000         WS-ZW-DD + ((13 * (WS-ZW-M + 1)) / 5) + WS-ZW-K
066100         + (WS-ZW-K / 4) + (WS-ZW-J / 4) + (5 * WS-ZW-J).
066200     DIVIDE WS-ZW-H-TEMP BY 7
066300         GIVING WS-ZW-DUMMY-Q REMAINDER WS-ZW-H.
066400     COMPUTE WS-ZW-H-TEMP = WS-ZW-H + 5.
066500     DIVIDE WS-ZW-H-TEMP BY 7
066600         GIVING WS-ZW-DUMMY-Q REMAINDER WS-ZW-DAYS-BACK.
066700     MOVE CB-OR-ORD-YYYY TO WS-ZW-YYYY.
066800     MOVE CB-OR-ORD-MM   TO WS-ZW-MM.
066900     MOVE CB-OR-ORD-DD   TO WS-ZW-DD.
067000     PERFORM 314-SUBTRACT-DAYS THRU 314-EXIT
067100         WS-ZW-DAYS-BACK TIMES.
067200     COMPUTE WS-BH-PERIOD-KEY =
067300         (WS-ZW-YYYY * 10000) + (WS-ZW-MM * 100) + WS-ZW-DD.
067400 312-EXIT.
067500     EXIT.
067600*
067700*----------------------------------------------------------------*
067800*    314-SUBTRACT-DAYS - SUBTRACT ONE CALENDAR DAY FROM
067900*    WS-ZW-YYYY/MM/DD, ROLLING BACK OVER MONTH AND YEAR
068000*    BOUNDARIES.  CALLED UP TO SIX TIMES (MAX DAYS BACK).
068100*----------------------------------------------------------------*
068200 314-SUBTRACT-DAYS.
068300     IF WS-ZW-DD > 1
068400         COMPUTE WS-ZW-DD = WS-ZW-DD - 1
068500     ELSE
068600         IF WS-ZW-MM > 1
068700             COMPUTE WS-ZW-MM = WS-ZW-MM - 1
068800         ELSE
068900             COMPUTE WS-ZW-MM = 12
069000             COMPUTE WS-ZW-YYYY = WS-ZW-YYYY - 1
069100         END-IF
069200         PERFORM 316-CHECK-LEAP-YEAR THRU 316-EXIT
069300         SET WS-DM-NDX TO WS-ZW-MM
069400         MOVE WS-DIM-ENTRY (WS-DM-NDX) TO WS-ZW-DD
069500         IF WS-ZW-MM = 2 AND WS-ZW-IS-LEAP
069600             COMPUTE WS-ZW-DD = WS-ZW-DD + 1
069700         END-IF
069800     END-IF.
069900 314-EXIT.
070000     EXIT.
070100*
070200 316-CHECK-LEAP-YEAR.
070300     MOVE 'N' TO WS-ZW-LEAP-SW.
070400     DIVIDE WS-ZW-YYYY BY 400
070500         GIVING WS-ZW-DUMMY-Q REMAINDER WS-ZW-H-TEMP.
070600     IF WS-ZW-H-TEMP = 0
070700         MOVE 'Y' TO WS-ZW-LEAP-SW
070800     ELSE
070900         DIVIDE WS-ZW-YYYY BY 100
071000             GIVING WS-ZW-DUMMY-Q REMAINDER WS-ZW-H-TEMP
071100         IF WS-ZW-H-TEMP = 0
071200             MOVE 'N' TO WS-ZW-LEAP-SW
071300         ELSE
071400             DIVIDE WS-ZW-YYYY BY 4
071500                 GIVING WS-ZW-DUMMY-Q REMAINDER WS-ZW-H-TEMP
071600             IF WS-ZW-H-TEMP = 0
071700                 MOVE 'Y' TO WS-ZW-LEAP-SW
071800             END-IF
071900         END-IF
072000     END-IF.
072100 316-EXIT.
072200     EXIT.
072300*
072400*----------------------------------------------------------------*
072500*    320-FIND-OR-ADD-BUCKET - LOCATE THIS ORDER'S BUCKET, ADDING
072600*    A NEW ONE (FIRST-SEEN ORDER) IF NOT ALREADY IN THE TABLE.
072700*----------------------------------------------------------------*
072800 320-FIND-OR-ADD-BUCKET.
072900     MOVE 'NO ' TO WS-FOUND-SW.
073000     SET WS-BK-NDX TO 1.
073100     SEARCH WS-BK-ENTRY
073200         AT END
073300             PERFORM 322-ADD-BUCKET THRU 322-EXIT
073400         WHEN WS-BK-PERIOD-KEY (WS-BK-NDX) = WS-BH-PERIOD-KEY
073500             MOVE 'YES' TO WS-FOUND-SW
073600     END-SEARCH.
073700 320-EXIT.
073800     EXIT.
073900*
074000 322-ADD-BUCKET.
074100     IF WS-BUCKET-COUNT < 400
074200         ADD 1 TO WS-BUCKET-COUNT
074300         SET WS-BK-NDX TO WS-BUCKET-COUNT
074400         MOVE WS-BH-PERIOD-KEY TO WS-BK-PERIOD-KEY (WS-BK-NDX)
074500         MOVE ZERO TO WS-BK-ORDER-COUNT  (WS-BK-NDX)
074600         MOVE ZERO TO WS-BK-REFUND-COUNT (WS-BK-NDX)
074700         MOVE ZERO TO WS-BK-GROSS-REV    (WS-BK-NDX)
074800         MOVE ZERO TO WS-BK-REFUND-AMT   (WS-BK-NDX)
074900         MOVE ZERO TO WS-BK-ITEM-COUNT   (WS-BK-NDX)
075000         MOVE ZERO TO WS-BK-CUST-COUNT   (WS-BK-NDX)
075100     ELSE
075200         MOVE 'BUCKET TABLE FULL - RAISE WS-BK-ENTRY OCCURS'
075300             TO ERROR-MESSAGE-EL
075400         DISPLAY ERROR-MESSAGE-EL
075500         SET WS-BK-NDX TO 400
075600     END-IF.
075700 322-EXIT.
075800     EXIT.
075900*
076000*----------------------------------------------------------------*
076100*    330-ACCUM-BUCKET - REFUNDED ORDERS ADD TO REFUND COUNT AND
076200*    AMOUNT ONLY; ALL OTHER STATUSES ADD TO ORDER COUNT, GROSS
076300*    REVENUE AND ITEM COUNT.  DISTINCT CUSTOMER LIST IS UPDATED
076400*    FOR EVERY STATUS.
076500*----------------------------------------------------------------*
076600 330-ACCUM-BUCKET.
076700     IF CB-OR-ST-REFUNDED
076800         ADD 1 TO WS-BK-REFUND-COUNT (WS-BK-NDX)
076900         ADD CB-OR-TOTAL TO WS-BK-REFUND-AMT (WS-BK-NDX)
077000     ELSE
077100         ADD 1 TO WS-BK-ORDER-COUNT (WS-BK-NDX)
077200         ADD CB-OR-TOTAL TO WS-BK-GROSS-REV (WS-BK-NDX)
077300         PERFORM 332-ADD-ITEM-COUNT THRU 332-EXIT
077400     END-IF.
077500     PERFORM 334-CHECK-DISTINCT-CUST THRU 334-EXIT.
077600 330-EXIT.
077700     EXIT.
077800*
077900 332-ADD-ITEM-COUNT.
078000     MOVE 'NO ' TO WS-FOUND-SW.
078100     SET WS-OQ-NDX TO 1.
078200     SEARCH WS-OQ-ENTRY
078300         AT END
078400             ADD 1 TO WS-BK-ITEM-COUNT (WS-BK-NDX)
078500         WHEN WS-OQ-ORDER-NUMBER (WS-OQ-NDX)
078600                                  = CB-OR-ORDER-NUMBER
078700             ADD WS-OQ-QTY-SUM (WS-OQ-NDX)
078800                 TO WS-BK-ITEM-COUNT (WS-BK-NDX)
078900     END-SEARCH.
079000 332-EXIT.
079100     EXIT.
079200*
079300 334-CHECK-DISTINCT-CUST.
079400     MOVE 'NO ' TO WS-FOUND-SW.
079500     SET WS-BC-NDX TO 1.
079600     SEARCH WS-BK-CUST-TBL (WS-BK-NDX)
079700         AT END
079800             CONTINUE
079900         WHEN WS-BC-EMAIL (WS-BK-NDX WS-BC-NDX)
080000                                  = CB-OR-CUSTOMER-EMAIL
080100             MOVE 'YES' TO WS-FOUND-SW
080200     END-SEARCH.
080300     IF NOT WS-ENTRY-FOUND
080400         AND WS-BK-CUST-COUNT (WS-BK-NDX) < 40
080500             ADD 1 TO WS-BK-CUST-COUNT (WS-BK-NDX)
080600             SET WS-BC-NDX TO WS-BK-CUST-COUNT (WS-BK-NDX)
080700             MOVE CB-OR-CUSTOMER-EMAIL
080800                 TO WS-BC-EMAIL (WS-BK-NDX WS-BC-NDX)
080900     END-IF.
081000 334-EXIT.
081100     EXIT.
081200*
081300*----------------------------------------------------------------*
081400*    350-SORT-BUCKETS - ASCENDING INSERTION SORT BY PERIOD KEY
081500*    (SAME HOUSE IDIOM AS CBSHIP'S QUOTE SORT - THE TABLE IS TOO
081600*    SMALL TO JUSTIFY THE SORT VERB, WHICH THIS SHOP RESERVES
081700*    FOR FILE-TO-FILE WORK).
081800*----------------------------------------------------------------*
081900 350-SORT-BUCKETS.
082000     IF WS-BUCKET-COUNT > 1
082100         PERFORM 352-SORT-OUTER-PASS THRU 352-EXIT
082200             VARYING WS-FC-I FROM 2 BY 1
082300             UNTIL WS-FC-I > WS-BUCKET-COUNT
082400     END-IF.
082500 350-EXIT.
082600     EXIT.
082700*
082800 352-SORT-OUTER-PASS.
082900     MOVE WS-BK-ENTRY (WS-FC-I) TO WS-BUCKET-HOLD.
083000     COMPUTE WS-FC-J = WS-FC-I - 1.
083100     PERFORM 354-SORT-SHIFT-DOWN THRU 354-EXIT
083200         UNTIL WS-FC-J < 1.
083300     COMPUTE WS-FC-J = WS-FC-J + 1.
083400     MOVE WS-BUCKET-HOLD TO WS-BK-ENTRY (WS-FC-J).
083500 352-EXIT.
083600     EXIT.
083700*
083800 354-SORT-SHIFT-DOWN.
083900     IF WS-BK-PERIOD-KEY (WS-FC-J) > WS-BH-PERIOD-KEY
084000         MOVE WS-BK-ENTRY (WS-FC-J)
084100             TO WS-BK-ENTRY (WS-FC-J + 1)
084200         COMPUTE WS-FC-J = WS-FC-J - 1
084300     ELSE
084400         MOVE -1 TO WS-FC-J
084500     END-IF.
084600 354-EXIT.
084700     EXIT.
084800*
084900*----------------------------------------------------------------*
085000*    440-ACCUM-PLATFORM - LOCATE OR ADD THE PLATFORM ROW AND
085100*    ADD THIS ORDER'S REVENUE AND COUNT TO IT.
085200*----------------------------------------------------------------*
085300 440-ACCUM-PLATFORM.
085400     MOVE 'NO ' TO WS-FOUND-SW.
085500     SET WS-PF-NDX TO 1.
085600     SEARCH WS-PF-ENTRY
085700         AT END
085800             PERFORM 442-ADD-PLATFORM THRU 442-EXIT
085900         WHEN WS-PF-PLATFORM (WS-PF-NDX) = CB-OR-PLATFORM
086000             MOVE 'YES' TO WS-FOUND-SW
086100     END-SEARCH.
086200     ADD 1 TO WS-PF-ORDER-COUNT (WS-PF-NDX).
086300     ADD CB-OR-TOTAL TO WS-PF-REVENUE (WS-PF-NDX).
086400 440-EXIT.
086500     EXIT.
086600*
086700 442-ADD-PLATFORM.
086800     IF WS-PLATFORM-COUNT < 10
086900         ADD 1 TO WS-PLATFORM-COUNT
087000         SET WS-PF-NDX TO WS-PLATFORM-COUNT
087100         MOVE CB-OR-PLATFORM TO WS-PF-PLATFORM (WS-PF-NDX)
087200         MOVE ZERO TO WS-PF-ORDER-COUNT (WS-PF-NDX)
087300         MOVE ZERO TO WS-PF-REVENUE (WS-PF-NDX)
087400     ELSE
087500         MOVE 'PLATFORM TABLE FULL - UNKNOWN PLATFORM CODE'
087600             TO ERROR-MESSAGE-EL
087700         DISPLAY ERROR-MESSAGE-EL
087800         SET WS-PF-NDX TO 10
087900     END-IF.
088000 442-EXIT.
088100     EXIT.
088200*
088300*----------------------------------------------------------------*
088400*    480-ACCUM-CUSTOMER - LOCATE OR ADD THE CUSTOMER ROW, ADD
088500*    THE ORDER COUNT/TOTAL AND MAINTAIN FIRST/LAST ORDER DATES.
088600*----------------------------------------------------------------*
088700 480-ACCUM-CUSTOMER.
088800     MOVE 'NO ' TO WS-FOUND-SW.
088900     SET WS-CT-NDX TO 1.
089000     SEARCH WS-CT-ENTRY
089100         AT END
089200             PERFORM 482-ADD-CUSTOMER THRU 482-EXIT
089300         WHEN WS-CT-EMAIL (WS-CT-NDX) = CB-OR-CUSTOMER-EMAIL
089400             MOVE 'YES' TO WS-FOUND-SW
089500     END-SEARCH.
089600     ADD 1 TO WS-CT-ORDER-COUNT (WS-CT-NDX).
089700     ADD CB-OR-TOTAL TO WS-CT-TOTAL-SPENT (WS-CT-NDX).
089800     IF CB-OR-ORDER-DATE < WS-CT-FIRST-DATE (WS-CT-NDX)
089900         MOVE CB-OR-ORDER-DATE TO WS-CT-FIRST-DATE (WS-CT-NDX)
090000     END-IF.
090100     IF CB-OR-ORDER-DATE > WS-CT-LAST-DATE (WS-CT-NDX)
090200         MOVE CB-OR-ORDER-DATE TO WS-CT-LAST-DATE (WS-CT-NDX)
090300     END-IF.
090400 480-EXIT.
090500     EXIT.
090600*
090700 482-ADD-CUSTOMER.
090800     IF WS-CUSTOMER-COUNT < 2000
090900         ADD 1 TO WS-CUSTOMER-COUNT
091000         SET WS-CT-NDX TO WS-CUSTOMER-COUNT
091100         MOVE CB-OR-CUSTOMER-EMAIL TO WS-CT-EMAIL (WS-CT-NDX)
091200         MOVE ZERO TO WS-CT-ORDER-COUNT (WS-CT-NDX)
091300         MOVE ZERO TO WS-CT-TOTAL-SPENT (WS-CT-NDX)
091400         MOVE CB-OR-ORDER-DATE TO WS-CT-FIRST-DATE (WS-CT-NDX)
091500         MOVE CB-OR-ORDER-DATE TO WS-CT-LAST-DATE (WS-CT-NDX)
091600     ELSE
091700         MOVE 'CUSTOMER TABLE FULL - CR-1833 LIMIT REACHED'
091800             TO ERROR-MESSAGE-EL
091900         DISPLAY ERROR-MESSAGE-EL
092000         SET WS-CT-NDX TO 2000
092100     END-IF.
092200 482-EXIT.
092300     EXIT.
092400*
092500*----------------------------------------------------------------*
092600*    500-PRSS-AGGREGATE-RPT - PRINT ONE DETAIL LINE PER BUCKET,
092700*    ASCENDING PERIOD ORDER, WITH AOV AND NET REVENUE COMPUTED
092800*    AT PRINT TIME (CR-1401).  ALSO ACCUMULATES THE GRAND
092900*    TOTALS USED BY 700-PRSS-GRAND-TOTALS.
093000*----------------------------------------------------------------*
093100 500-PRSS-AGGREGATE-RPT.
093200     MOVE 'AGGREGATE - SALES BY PERIOD' TO SEC-HDR-TEXT.
093300     WRITE CB-SALES-OUT-LINE FROM SEC-HDR-LINE.
093400     IF WS-BUCKET-COUNT > 0
093500         PERFORM 510-PRSS-ONE-BUCKET THRU 510-EXIT
093600             VARYING WS-BK-NDX FROM 1 BY 1
093700             UNTIL WS-BK-NDX > WS-BUCKET-COUNT
093800     END-IF.
093900 500-EXIT.
094000     EXIT.
094100*
094200 510-PRSS-ONE-BUCKET.
094300     COMPUTE WS-BK-NET-REV (WS-BK-NDX) =
094400         WS-BK-GROSS-REV (WS-BK-NDX)
094500             - WS-BK-REFUND-AMT (WS-BK-NDX).
094600     IF WS-BK-ORDER-COUNT (WS-BK-NDX) > 0
094700         COMPUTE WS-BK-AOV (WS-BK-NDX) ROUNDED =
094800             WS-BK-GROSS-REV (WS-BK-NDX)
094900                 / WS-BK-ORDER-COUNT (WS-BK-NDX)
095000     ELSE
095100         MOVE ZERO TO WS-BK-AOV (WS-BK-NDX)
095200     END-IF.
095300     MOVE WS-BK-PERIOD-KEY  (WS-BK-NDX) TO DL-BK-PERIOD.
095400     MOVE WS-BK-ORDER-COUNT (WS-BK-NDX) TO DL-BK-ORDERS.
095500     MOVE WS-BK-GROSS-REV   (WS-BK-NDX) TO DL-BK-GROSS.
095600     MOVE WS-BK-REFUND-AMT  (WS-BK-NDX) TO DL-BK-REFUND.
095700     MOVE WS-BK-NET-REV     (WS-BK-NDX) TO DL-BK-NET.
095800     MOVE WS-BK-AOV         (WS-BK-NDX) TO DL-BK-AOV.
095900     MOVE WS-BK-CUST-COUNT  (WS-BK-NDX) TO DL-BK-CUSTS.
096000     WRITE CB-SALES-OUT-LINE FROM DL-BUCKET-DETAIL.
096100     ADD WS-BK-ORDER-COUNT  (WS-BK-NDX) TO WS-GRAND-ORDER-COUNT.
096200     ADD WS-BK-GROSS-REV    (WS-BK-NDX) TO WS-GRAND-REVENUE.
096300     ADD WS-BK-REFUND-COUNT (WS-BK-NDX) TO WS-GRAND-REFUND-COUNT.
096400     ADD WS-BK-REFUND-AMT   (WS-BK-NDX) TO WS-GRAND-REFUND-AMT.
096500 510-EXIT.
096600     EXIT.
096700*
096800*----------------------------------------------------------------*
096900*    420-RANK-TOP-PRODUCTS - COPY THE PRODUCT TABLE TO THE RANK
097000*    TABLE, THEN SELECT THE TOP WS-TOP-N BY REVENUE DESCENDING
097100*    (SIMPLE SELECTION SCAN - THE TABLE IS SMALL ENOUGH THAT A
097200*    FULL SORT ISN'T WARRANTED FOR JUST THE TOP FEW ROWS).
097300*----------------------------------------------------------------*
097400 420-RANK-TOP-PRODUCTS.
097500     MOVE 'TOP PRODUCTS BY REVENUE' TO SEC-HDR-TEXT.
097600     WRITE CB-SALES-OUT-LINE FROM SEC-HDR-LINE.
097700     IF WS-PRODUCT-COUNT > 0
097800         PERFORM 422-COPY-PRODUCT-ROW THRU 422-EXIT
097900             VARYING WS-PT-NDX FROM 1 BY 1
098000             UNTIL WS-PT-NDX > WS-PRODUCT-COUNT
098100         PERFORM 424-SELECT-TOP-PRODUCT THRU 424-EXIT
098200             VARYING WS-FC-I FROM 1 BY 1
098300             UNTIL WS-FC-I > WS-TOP-N
098400             OR WS-FC-I > WS-PRODUCT-COUNT
098500     END-IF.
098600 420-EXIT.
098700     EXIT.
098800*
098900 422-COPY-PRODUCT-ROW.
099000     MOVE WS-PT-SKU   (WS-PT-NDX) TO WS-TR-SKU   (WS-PT-NDX).
099100     MOVE WS-PT-UNITS (WS-PT-NDX) TO WS-TR-UNITS (WS-PT-NDX).
099200     MOVE WS-PT-REVENUE (WS-PT-NDX) TO
099300         WS-TR-REVENUE (WS-PT-NDX).
099400     MOVE WS-PT-ORDER-COUNT (WS-PT-NDX) TO
099500         WS-TR-ORDER-COUNT (WS-PT-NDX).
099600     MOVE 'N' TO WS-TR-CLAIMED-SW (WS-PT-NDX).
099700 422-EXIT.
099800     EXIT.
099900*
100000 424-SELECT-TOP-PRODUCT.
100100     MOVE -1 TO WS-BEST-VALUE.
100200     PERFORM 426-CHECK-ONE-PRODUCT THRU 426-EXIT
100300         VARYING WS-TR-NDX FROM 1 BY 1
100400         UNTIL WS-TR-NDX > WS-PRODUCT-COUNT.
100500     IF WS-BEST-VALUE NOT = -1
100600         SET WS-TR-NDX TO WS-BEST-NDX
100700         MOVE 'Y' TO WS-TR-CLAIMED-SW (WS-TR-NDX)
100800         MOVE WS-FC-I TO DL-PT-RANK
100900         MOVE WS-TR-SKU         (WS-TR-NDX) TO DL-PT-SKU
101000         MOVE WS-TR-UNITS       (WS-TR-NDX) TO DL-PT-UNITS
101100         MOVE WS-TR-REVENUE     (WS-TR-NDX) TO DL-PT-REVENUE
101200         MOVE WS-TR-ORDER-COUNT (WS-TR-NDX) TO DL-PT-ORDERS
101300         WRITE CB-SALES-OUT-LINE FROM DL-PRODUCT-DETAIL
101400     END-IF.
101500 424-EXIT.
101600     EXIT.
101700*
101800 426-CHECK-ONE-PRODUCT.
101900     IF NOT WS-TR-CLAIMED (WS-TR-NDX)
102000         AND WS-TR-REVENUE (WS-TR-NDX) > WS-BEST-VALUE
102100             MOVE WS-TR-REVENUE (WS-TR-NDX) TO WS-BEST-VALUE
102200             SET WS-BEST-NDX TO WS-TR-NDX
102300     END-IF.
102400 426-EXIT.
102500     EXIT.
102600*
102700*----------------------------------------------------------------*
102800*    460-RANK-PLATFORMS - INSERTION SORT DESCENDING BY REVENUE,
102900*    THEN PRINT WITH SHARE % AND AOV COMPUTED AT PRINT TIME.
103000*----------------------------------------------------------------*
103100 460-RANK-PLATFORMS.
103200     MOVE 'PLATFORM BREAKDOWN' TO SEC-HDR-TEXT.
103300     WRITE CB-SALES-OUT-LINE FROM SEC-HDR-LINE.
103400     MOVE ZERO TO WS-GRAND-REVENUE.
103500     IF WS-PLATFORM-COUNT > 0
103600         PERFORM 462-SUM-PLATFORM-REV THRU 462-EXIT
103700             VARYING WS-PF-NDX FROM 1 BY 1
103800             UNTIL WS-PF-NDX > WS-PLATFORM-COUNT
103900     END-IF.
104000     IF WS-PLATFORM-COUNT > 1
104100         PERFORM 464-SORT-PLATFORM-PASS THRU 464-EXIT
104200             VARYING WS-FC-I FROM 2 BY 1
104300             UNTIL WS-FC-I > WS-PLATFORM-COUNT
104400     END-IF.
104500     IF WS-PLATFORM-COUNT > 0
104600         PERFORM 468-PRSS-ONE-PLATFORM THRU 468-EXIT
104700             VARYING WS-PF-NDX FROM 1 BY 1
104800             UNTIL WS-PF-NDX > WS-PLATFORM-COUNT
104900     END-IF.
105000 460-EXIT.
105100     EXIT.
105200*
105300 462-SUM-PLATFORM-REV.
105400     ADD WS-PF-REVENUE (WS-PF-NDX) TO WS-GRAND-REVENUE.
105500 462-EXIT.
105600     EXIT.
105700*
105800 464-SORT-PLATFORM-PASS.
105900     MOVE WS-PF-ENTRY (WS-FC-I) TO WS-PF-HOLD.
106000     COMPUTE WS-FC-J = WS-FC-I - 1.
106100     PERFORM 466-SORT-PLATFORM-SHIFT THRU 466-EXIT
106200         UNTIL WS-FC-J < 1.
106300     COMPUTE WS-FC-J = WS-FC-J + 1.
106400     MOVE WS-PF-HOLD TO WS-PF-ENTRY (WS-FC-J).
106500 464-EXIT.
106600     EXIT.
106700*
106800 466-SORT-PLATFORM-SHIFT.
106900     IF WS-PF-REVENUE (WS-FC-J) < WS-PH-REVENUE
107000         MOVE WS-PF-ENTRY (WS-FC-J) TO WS-PF-ENTRY (WS-FC-J + 1)
107100         COMPUTE WS-FC-J = WS-FC-J - 1
107200     ELSE
107300         MOVE -1 TO WS-FC-J
107400     END-IF.
107500 466-EXIT.
107600     EXIT.
107700*
107800 468-PRSS-ONE-PLATFORM.
107900     IF WS-GRAND-REVENUE > 0
108000         COMPUTE WS-PF-SHARE-PCT (WS-PF-NDX) ROUNDED =
108100             WS-PF-REVENUE (WS-PF-NDX) / WS-GRAND-REVENUE * 100
108200     ELSE
108300         MOVE ZERO TO WS-PF-SHARE-PCT (WS-PF-NDX)
108400     END-IF.
108500     IF WS-PF-ORDER-COUNT (WS-PF-NDX) > 0
108600         COMPUTE WS-PF-AOV (WS-PF-NDX) ROUNDED =
108700             WS-PF-REVENUE (WS-PF-NDX)
108800                 / WS-PF-ORDER-COUNT (WS-PF-NDX)
108900     ELSE
109000         MOVE ZERO TO WS-PF-AOV (WS-PF-NDX)
109100     END-IF.
109200     MOVE WS-PF-PLATFORM    (WS-PF-NDX) TO DL-PF-PLATFORM.
109300     MOVE WS-PF-ORDER-COUNT (WS-PF-NDX) TO DL-PF-ORDERS.
109400     MOVE WS-PF-REVENUE     (WS-PF-NDX) TO DL-PF-REVENUE.
109500     MOVE WS-PF-SHARE-PCT   (WS-PF-NDX) TO DL-PF-SHARE.
109600     MOVE WS-PF-AOV         (WS-PF-NDX) TO DL-PF-AOV.
109700     WRITE CB-SALES-OUT-LINE FROM DL-PLATFORM-DETAIL.
109800 468-EXIT.
109900     EXIT.
110000*
110100*----------------------------------------------------------------*
110200*    490-RANK-TOP-CUSTOMERS - SAME SELECTION-SCAN IDIOM AS THE
110300*    TOP PRODUCTS SECTION, RANKED BY TOTAL SPENT DESCENDING.
110400*----------------------------------------------------------------*
110500 490-RANK-TOP-CUSTOMERS.
110600     MOVE 'CUSTOMER LTV - TOP CUSTOMERS' TO SEC-HDR-TEXT.
110700     WRITE CB-SALES-OUT-LINE FROM SEC-HDR-LINE.
110800     IF WS-CUSTOMER-COUNT > 0
110900         PERFORM 492-COPY-CUSTOMER-ROW THRU 492-EXIT
111000             VARYING WS-CT-NDX FROM 1 BY 1
111100             UNTIL WS-CT-NDX > WS-CUSTOMER-COUNT
111200         PERFORM 494-SELECT-TOP-CUSTOMER THRU 494-EXIT
111300             VARYING WS-FC-I FROM 1 BY 1
111400             UNTIL WS-FC-I > WS-TOP-N
111500             OR WS-FC-I > WS-CUSTOMER-COUNT
111600     END-IF.
111700 490-EXIT.
111800     EXIT.
111900*
112000 492-COPY-CUSTOMER-ROW.
112100     MOVE WS-CT-EMAIL (WS-CT-NDX) TO
112200         WS-TC-EMAIL (WS-CT-NDX).
112300     MOVE WS-CT-ORDER-COUNT (WS-CT-NDX) TO
112400         WS-TC-ORDER-COUNT (WS-CT-NDX).
112500     MOVE WS-CT-TOTAL-SPENT (WS-CT-NDX) TO
112600         WS-TC-TOTAL-SPENT (WS-CT-NDX).
112700     MOVE 'N' TO WS-TC-CLAIMED-SW (WS-CT-NDX).
112800 492-EXIT.
112900     EXIT.
113000*
113100 494-SELECT-TOP-CUSTOMER.
113200     MOVE -1 TO WS-BEST-VALUE.
113300     PERFORM 496-CHECK-ONE-CUSTOMER THRU 496-EXIT
113400         VARYING WS-TC-NDX FROM 1 BY 1
113500         UNTIL WS-TC-NDX > WS-CUSTOMER-COUNT.
113600     IF WS-BEST-VALUE NOT = -1
113700         SET WS-TC-NDX TO WS-BEST-NDX
113800         MOVE 'Y' TO WS-TC-CLAIMED-SW (WS-TC-NDX)
113900         IF WS-TC-ORDER-COUNT (WS-TC-NDX) > 0
114000             COMPUTE WS-TC-AOV (WS-TC-NDX) ROUNDED =
114100                 WS-TC-TOTAL-SPENT (WS-TC-NDX)
114200                     / WS-TC-ORDER-COUNT (WS-TC-NDX)
114300         ELSE
114400             MOVE ZERO TO WS-TC-AOV (WS-TC-NDX)
114500         END-IF
114600         MOVE WS-FC-I TO DL-CT-RANK
114700         MOVE WS-TC-EMAIL       (WS-TC-NDX) TO DL-CT-EMAIL
114800         MOVE WS-TC-ORDER-COUNT (WS-TC-NDX) TO DL-CT-ORDERS
114900         MOVE WS-TC-TOTAL-SPENT (WS-TC-NDX) TO DL-CT-SPENT
115000         MOVE WS-TC-AOV         (WS-TC-NDX) TO DL-CT-AOV
115100         WRITE CB-SALES-OUT-LINE FROM DL-CUSTOMER-DETAIL
115200     END-IF.
115300 494-EXIT.
115400     EXIT.
115500*
115600 496-CHECK-ONE-CUSTOMER.
115700     IF NOT WS-TC-CLAIMED (WS-TC-NDX)
115800         AND WS-TC-TOTAL-SPENT (WS-TC-NDX) > WS-BEST-VALUE
115900             MOVE WS-TC-TOTAL-SPENT (WS-TC-NDX) TO WS-BEST-VALUE
116000             SET WS-BEST-NDX TO WS-TC-NDX
116100     END-IF.
116200 496-EXIT.
116300     EXIT.
116400*
116500*----------------------------------------------------------------*
116600*    600-CALC-TREND - CHANGE % BETWEEN THE LAST TWO SORTED
116700*    BUCKETS' NET REVENUE.  FEWER THAN TWO BUCKETS -> STABLE, 0.
116800*----------------------------------------------------------------*
116900 600-CALC-TREND.
117000     MOVE 'TREND DETECTION' TO SEC-HDR-TEXT.
117100     WRITE CB-SALES-OUT-LINE FROM SEC-HDR-LINE.
117200     IF WS-BUCKET-COUNT < 2
117300         MOVE ZERO TO WS-TR-CHANGE-PCT
117400         MOVE 'STABLE' TO WS-TR-DIRECTION
117500     ELSE
117600         SET WS-BK-NDX TO WS-BUCKET-COUNT
117700         MOVE WS-BK-NET-REV (WS-BK-NDX) TO WS-TR-LAST-REV
117800         COMPUTE WS-BK-NDX = WS-BUCKET-COUNT - 1
117900         MOVE WS-BK-NET-REV (WS-BK-NDX) TO WS-TR-PREVIOUS-REV
118000         IF WS-TR-PREVIOUS-REV = 0
118100             IF WS-TR-LAST-REV > 0
118200                 MOVE 100 TO WS-TR-CHANGE-PCT
118300             ELSE
118400                 MOVE ZERO TO WS-TR-CHANGE-PCT
118500             END-IF
118600         ELSE
118700             COMPUTE WS-TR-CHANGE-PCT ROUNDED =
118800                 (WS-TR-LAST-REV - WS-TR-PREVIOUS-REV)
118900                     / WS-TR-PREVIOUS-REV * 100
119000         END-IF
119100         IF WS-TR-CHANGE-PCT > 5
119200             MOVE 'RISING' TO WS-TR-DIRECTION
119300         ELSE
119400             IF WS-TR-CHANGE-PCT < -5
119500                 MOVE 'DECLINING' TO WS-TR-DIRECTION
119600             ELSE
119700                 MOVE 'STABLE' TO WS-TR-DIRECTION
119800             END-IF
119900         END-IF
120000     END-IF.
120100     MOVE WS-TR-CHANGE-PCT   TO DL-TR-CHANGE.
120200     MOVE WS-TR-DIRECTION    TO DL-TR-DIRECTION.
120300     WRITE CB-SALES-OUT-LINE FROM DL-TREND-DETAIL.
120400 600-EXIT.
120500     EXIT.
120600*
120700*----------------------------------------------------------------*
120800*    650-CALC-FORECAST - MOVING AVERAGE OVER THE LAST W = MIN
120900*    (WS-FCST-WINDOW, N) BUCKETS.  REQUIRES AT LEAST TWO
121000*    BUCKETS; OTHERWISE THE SECTION IS SKIPPED (CR-1548, BAND
121100*    ADDED CR-2054).
121200*----------------------------------------------------------------*
121300 650-CALC-FORECAST.
121400     MOVE 'FORECAST - NEXT PERIODS (MOVING AVERAGE)'
121500         TO SEC-HDR-TEXT.
121600     WRITE CB-SALES-OUT-LINE FROM SEC-HDR-LINE.
121700     IF WS-BUCKET-COUNT >= 2
121800         PERFORM 652-CALC-FCST-WINDOW THRU 652-EXIT
121900         PERFORM 654-CALC-FCST-STDDEV THRU 654-EXIT
122000         PERFORM 656-CALC-FCST-SPACING THRU 656-EXIT
122100         COMPUTE WS-FC-BAND = 1.96 * WS-FC-STDDEV
122200         COMPUTE WS-FC-LOW = WS-FC-MEAN - WS-FC-BAND
122300         IF WS-FC-LOW < 0
122400             MOVE ZERO TO WS-FC-LOW
122500         END-IF
122600         COMPUTE WS-FC-HIGH = WS-FC-MEAN + WS-FC-BAND
122700         PERFORM 658-PRSS-ONE-FORECAST THRU 658-EXIT
122800             VARYING WS-FC-I FROM 1 BY 1
122900             UNTIL WS-FC-I > WS-FCST-PERIODS
123000     END-IF.
123100 650-EXIT.
123200     EXIT.
123300*
123400 652-CALC-FCST-WINDOW.
123500     IF WS-BUCKET-COUNT < WS-FCST-WINDOW
123600         MOVE WS-BUCKET-COUNT TO WS-FC-N
123700     ELSE
123800         MOVE WS-FCST-WINDOW TO WS-FC-N
123900     END-IF.
124000     MOVE ZERO TO WS-FC-SUM.
124100     COMPUTE WS-FC-I = WS-BUCKET-COUNT - WS-FC-N + 1.
124200     PERFORM 653-SUM-ONE-BUCKET THRU 653-EXIT
124300         VARYING WS-BK-NDX FROM WS-FC-I BY 1
124400         UNTIL WS-BK-NDX > WS-BUCKET-COUNT.
124500     COMPUTE WS-FC-MEAN ROUNDED = WS-FC-SUM / WS-FC-N.
124600 652-EXIT.
124700     EXIT.
124800*
124900 653-SUM-ONE-BUCKET.
125000     ADD WS-BK-NET-REV (WS-BK-NDX) TO WS-FC-SUM.
125100 653-EXIT.
125200     EXIT.
125300*
125400 654-CALC-FCST-STDDEV.
125500     IF WS-FC-N < 2
125600         COMPUTE WS-FC-STDDEV = 0.1 * WS-FC-MEAN
125700     ELSE
125800         MOVE ZERO TO WS-FC-SUMSQ-DIFF
125900         COMPUTE WS-FC-I = WS-BUCKET-COUNT - WS-FC-N + 1
126000         PERFORM 655-SUMSQ-ONE-BUCKET THRU 655-EXIT
126100             VARYING WS-BK-NDX FROM WS-FC-I BY 1
126200             UNTIL WS-BK-NDX > WS-BUCKET-COUNT
126300         COMPUTE WS-FC-VARIANCE =
126400             WS-FC-SUMSQ-DIFF / (WS-FC-N - 1)
126500         MOVE WS-FC-VARIANCE TO WS-SQRT-VARIANCE-IN
126600         PERFORM 750-CALC-SQRT-ROOT THRU 750-EXIT
126700         MOVE WS-SQRT-RESULT TO WS-FC-STDDEV
126800     END-IF.
126900 654-EXIT.
127000     EXIT.
127100*
127200 655-SUMSQ-ONE-BUCKET.
127300     COMPUTE WS-FC-SUMSQ-DIFF ROUNDED = WS-FC-SUMSQ-DIFF +
127400         (WS-BK-NET-REV (WS-BK-NDX) - WS-FC-MEAN)
127500             * (WS-BK-NET-REV (WS-BK-NDX) - WS-FC-MEAN).
127600 655-EXIT.
127700     EXIT.
127800*
127900*----------------------------------------------------------------*
128000*    750-CALC-SQRT-ROOT - NEWTON'S METHOD SQUARE ROOT.  GUESS
128100*    STARTS AT THE INPUT VALUE ITSELF AND CONVERGES IN WELL
128200*    UNDER 12 PASSES FOR ANY POSITIVE REVENUE-SIZED OPERAND.
128300*----------------------------------------------------------------*
128400 750-CALC-SQRT-ROOT.
128500     IF WS-SQRT-VARIANCE-IN = 0
128600         MOVE 0 TO WS-SQRT-RESULT
128700     ELSE
128800         MOVE WS-SQRT-VARIANCE-IN TO WS-SQRT-GUESS
128900         PERFORM 755-SQRT-ITERATE THRU 755-EXIT
129000             VARYING WS-SQRT-ITER FROM 1 BY 1
129100             UNTIL WS-SQRT-ITER > 12
129200         MOVE WS-SQRT-GUESS TO WS-SQRT-RESULT
129300     END-IF.
129400 750-EXIT.
129500     EXIT.
129600*
129700 755-SQRT-ITERATE.
129800     COMPUTE WS-SQRT-GUESS ROUNDED =
129900         (WS-SQRT-GUESS + (WS-SQRT-VARIANCE-IN / WS-SQRT-GUESS))
130000             / 2.
130100 755-EXIT.
130200     EXIT.
130300*
130400*----------------------------------------------------------------*
130500*    656-CALC-FCST-SPACING - PERIOD SPACING = DAYS BETWEEN THE
130600*    START DATES OF THE LAST TWO BUCKETS, MINIMUM 1 DAY.  THE
130700*    BUCKET KEY IS ALREADY A CALENDAR DATE (YYYYMMDD) SO WE
130800*    CONVERT BOTH ENDS TO A JULIAN-STYLE DAY COUNT AND SUBTRACT.
130900*----------------------------------------------------------------*
131000 656-CALC-FCST-SPACING.
131100     SET WS-BK-NDX TO WS-BUCKET-COUNT.
131200     PERFORM 657-CALC-JULIAN THRU 657-EXIT.
131300     MOVE WS-ZW-H TO WS-FC-J.
131400     COMPUTE WS-BK-NDX = WS-BUCKET-COUNT - 1.
131500     PERFORM 657-CALC-JULIAN THRU 657-EXIT.
131600     COMPUTE WS-FC-SPACING-DAYS = WS-FC-J - WS-ZW-H.
131700     IF WS-FC-SPACING-DAYS < 1
131800         MOVE 1 TO WS-FC-SPACING-DAYS
131900     END-IF.
132000 656-EXIT.
132100     EXIT.
132200*
132300*----------------------------------------------------------------*
132400*    657-CALC-JULIAN - CRUDE 365-DAY-YEAR DAY-COUNT FOR SPACING
132500*    PURPOSES ONLY (NOT A TRUE CALENDAR DAY NUMBER) - GOOD ENOUGH
132600*    TO MEASURE THE GAP BETWEEN TWO BUCKET-START DATES WHEN ALL
132700*    BUCKETS IN A RUN USE THE SAME PERIOD TYPE.
132800*----------------------------------------------------------------*
132900 657-CALC-JULIAN.
133000     DIVIDE WS-BK-PERIOD-KEY (WS-BK-NDX) BY 10000
133100         GIVING WS-ZW-YYYY REMAINDER WS-ZW-H-TEMP.
133200     DIVIDE WS-ZW-H-TEMP BY 100
133300         GIVING WS-ZW-DUMMY-Q REMAINDER WS-ZW-DD.
133400     COMPUTE WS-ZW-H =
133500         (WS-ZW-YYYY * 365) + (WS-ZW-DUMMY-Q * 30) + WS-ZW-DD.
133600 657-EXIT.
133700     EXIT.
133800*
133900 658-PRSS-ONE-FORECAST.
134000     MOVE WS-FC-I         TO DL-FC-PERIOD-NO.
134100     MOVE WS-FC-MEAN      TO DL-FC-PREDICTED.
134200     MOVE WS-FC-LOW       TO DL-FC-LOW.
134300     MOVE WS-FC-HIGH      TO DL-FC-HIGH.
134400     WRITE CB-SALES-OUT-LINE FROM DL-FORECAST-DETAIL.
134500 658-EXIT.
134600     EXIT.
134700*
134800*----------------------------------------------------------------*
134900*    700-PRSS-GRAND-TOTALS - REPORT SUMMARY SECTION (ANALYTICS
135000*    SUB-FUNCTION 7).  OVERALL AOV = REVENUE / MAX(1,ORDERS).
135100*----------------------------------------------------------------*
135200 700-PRSS-GRAND-TOTALS.
135300     MOVE 'REPORT SUMMARY' TO SEC-HDR-TEXT.
135400     WRITE CB-SALES-OUT-LINE FROM SEC-HDR-LINE.
135500     IF WS-GRAND-ORDER-COUNT > 0
135600         COMPUTE WS-GRAND-AOV ROUNDED =
135700             WS-GRAND-REVENUE / WS-GRAND-ORDER-COUNT
135800     ELSE
135900         COMPUTE WS-GRAND-AOV ROUNDED = WS-GRAND-REVENUE / 1
136000     END-IF.
136100     MOVE WS-GRAND-ORDER-COUNT  TO GTL-TOT-ORDERS.
136200     MOVE WS-GRAND-REVENUE      TO GTL-TOT-REVENUE.
136300     MOVE WS-GRAND-REFUND-AMT   TO GTL-TOT-REFUNDS.
136400     MOVE WS-GRAND-AOV          TO GTL-OVERALL-AOV.
136500     WRITE CB-SALES-OUT-LINE FROM GTL-GRAND-TOTALS.
136600     WRITE CB-SALES-OUT-LINE FROM GTL-GRAND-TOTALS-2.
136700     WRITE CB-SALES-OUT-LINE FROM GTL-GRAND-TOTALS-3.
136800     WRITE CB-SALES-OUT-LINE FROM GTL-GRAND-TOTALS-4.
136900     MOVE WS-GRAND-REVENUE TO WS-RT-AMT-N.
137000     MOVE WS-GRAND-ORDER-COUNT TO WS-RT-ORD-N.
137100     DISPLAY 'CBSALES01 - TOTAL REVENUE THIS RUN '
137200         WS-RT-AMT-EDIT.
137300     DISPLAY 'CBSALES01 - TOTAL ORDERS THIS RUN   '
137400         WS-RT-ORD-EDIT.
137500 700-EXIT.
137600     EXIT.
137700*
137800*----------------------------------------------------------------*
137900*    900-READ-ITEM-FILE / 950-READ-ORDER-FILE - SEQUENTIAL READS
138000*    WITH THE STANDARD AT-END SWITCH IDIOM.
138100*----------------------------------------------------------------*
138200 900-READ-ITEM-FILE.
138300     READ CB-ORDER-ITEM-FILE
138400         AT END
138500             MOVE 'Y' TO WS-EOF-ITEM-SW
138600     END-READ.
138700 900-EXIT.
138800     EXIT.
138900*
139000 950-READ-ORDER-FILE.
139100     READ CB-ORDER-FILE
139200         AT END
139300             MOVE 'Y' TO WS-EOF-ORDER-SW
139400     END-READ.
139500 950-EXIT.
139600     EXIT.
139700
