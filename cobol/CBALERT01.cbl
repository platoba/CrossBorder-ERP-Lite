000100*****************************************************************
000200* PROGRAM:  CBALERT01
000300*           CROSS-BORDER COMMERCE - INVENTORY ALERT BATCH RUN
000400*
000500* AUTHOR :  D. L. SHEPHERD
000600*           PACIFIC RIM TRADING CO - DATA PROCESSING
000700*
000800* PASS 1 READS THE INVENTORY FILE AND EMITS AT MOST ONE STOCK
000900* ALERT PER ITEM (CRITICAL/WARNING) BASED ON AVAILABLE QUANTITY
001000* AGAINST THE ITEM'S REORDER THRESHOLD.
001100*
001200* PASS 2 READS THE REORDER-INPUT FILE AND, FOR EACH PRODUCT WHOSE
001300* CURRENT STOCK IS AT OR BELOW ITS REORDER POINT, BUILDS A REORDER
001400* SUGGESTION (POINT, QUANTITY, ESTIMATED COST, URGENCY) UNDER ONE
001500* OF THREE SITE-TUNABLE STRATEGIES (WS-REORDER-STRATEGY) - DEMAND
001600* BASED, ECONOMIC ORDER QUANTITY OR A FIXED HOUSE DEFAULT.  THE
001700* SUGGESTIONS ARE PRINTED CRITICAL FIRST, THEN WARNING, THEN INFO.
001800*****************************************************************
001900*----------------------------------------------------------------*
002000*                     C H A N G E   L O G
002100*----------------------------------------------------------------*
002200* DATE      BY   REQUEST     DESCRIPTION
002300* --------  ---  ----------  ------------------------------------
002400* 04/12/85  DLS  CR-0512     ORIGINAL PROGRAM - STOCK CHECK ALERTSCR-0512 
002500*                            ONLY (FIXED THRESHOLD, NO REORDER
002600*                            PASS)
002700* 11/03/86  DLS  CR-0588     ADDED REORDER SUGGESTION PASS -      CR-0588 
002800*                            DEMAND BASED FORMULA ONLY
002900* 06/20/88  RAK  CR-0710     ADDED EOQ STRATEGY OPTION VIA THE NEWCR-0710 
003000*                            WS-REORDER-STRATEGY SWITCH
003100* 02/14/90  TMH  CR-0833     ADDED FIXED STRATEGY FOR SKUS WITH NOCR-0833 
003200*                            DEMAND HISTORY ON FILE
003300* 09/09/91  JWB  CR-0901     SUGGESTIONS NOW SORTED CRITICAL      CR-0901 
003400*                            FIRST, THEN WARNING, THEN INFO
003500* 05/17/93  DLS  CR-1015     RAISED SUGGESTION TABLE SIZE AFTER A CR-1015 
003600*                            TABLE-FULL WARNING AT YEAR-END RUN
003700* 03/02/95  PLQ  CR-1122     SEPARATE MESSAGE TEXT FOR "OUT OF    CR-1122 
003800*                            STOCK" VS "CRITICAL LOW STOCK"
003900* 10/02/98  TMH  Y2K-0071    Y2K REVIEW - NO 2-DIGIT YEAR FIELDS  Y2K-0071
004000*                            IN THIS PROGRAM.  NO CHANGE REQUIRED.
004100* 03/15/99  TMH  Y2K-0071    Y2K SIGN-OFF - CBALERT01 CERTIFIED   Y2K-0071
004200* 08/11/00  RAK  CR-1690     URGENCY LEVELS ON SUGGESTIONS CHANGEDCR-1690 
004300*                            FROM LOW/MEDIUM/HIGH/CRITICAL TO THE
004400*                            INFO/WARNING/CRITICAL SCALE TO MATCH
004500*                            THE REVISED PURCHASING PROCEDURE -
004600*                            SEE CBINVREC CB-RS-URGENCY 88-LEVELS
004700* 01/09/03  JWB  CR-1810     ORDER-COST NOW DEFAULTS TO 50.00 WHENCR-1810 
004800*                            THE INPUT RECORD CARRIES ZERO
004900* 07/22/05  DLS  CR-1955     ADDED HOLDING-COST <= 0 FALLBACK -   CR-1955 
005000*                            EOQ FALLS BACK TO ANNUAL DEMAND
005100* 12/04/07  PLQ  CR-2130     ADDED LOCAL NEWTON'S-METHOD SQUARE   CR-2130 
005200*                            ROOT PARAGRAPH FOR THE EOQ FORMULA -
005300*                            COMPILER HAS NO SQRT INTRINSIC
005400* 06/18/09  RAK  CR-2240     REORDER STRATEGY MADE SITE-TUNABLE   CR-2240 
005500*                            (WS-REORDER-STRATEGY)
005600*----------------------------------------------------------------*
005700 IDENTIFICATION DIVISION.
005800 PROGRAM-ID. CBALERT01.
005900 AUTHOR. D. L. SHEPHERD.
006000 INSTALLATION. PACIFIC RIM TRADING CO - DATA PROCESSING.
006100 DATE-WRITTEN. 04/12/85.
006200 DATE-COMPILED.
006300 SECURITY.  INTERNAL USE ONLY - DATA PROCESSING DEPT.
006400*
006500 ENVIRONMENT DIVISION.
006600 CONFIGURATION SECTION.
006700 SOURCE-COMPUTER.  IBM-390.
006800 OBJECT-COMPUTER.  IBM-390.
006900 SPECIAL-NAMES.
007000     C01 IS TOP-OF-FORM.
007100 INPUT-OUTPUT SECTION.
007200 FILE-CONTROL.
007300*    ONE PHYSICAL FILE SERVES BOTH PASSES - THE OPERATOR POINTS
007400*    UT-S-INVIN AT THE STOCK EXTRACT FOR PASS 1 AND AT THE REORDER
007500*    EXTRACT FOR PASS 2 (SEE 000-MAINLINE, WHICH CLOSES AND
007600*    REOPENS IT BETWEEN PASSES).  CB-INV-ITEM-REC AND
007700*    CB-REORD-INPUT-REC ARE ALTERNATE VIEWS OF THE SAME FD SLOT.
007800     SELECT CB-INVENTORY-FILE  ASSIGN TO UT-S-INVIN
007900         ORGANIZATION IS SEQUENTIAL.
008000     SELECT CB-ALERT-RPT-FILE  ASSIGN TO UT-S-ALERTRPT
008100         ORGANIZATION IS SEQUENTIAL.
008200*
008300 DATA DIVISION.
008400 FILE SECTION.
008500*
008600 FD  CB-INVENTORY-FILE
008700     RECORDING MODE IS F
008800     LABEL RECORDS ARE STANDARD
008900     RECORD CONTAINS 133 CHARACTERS
009000     BLOCK CONTAINS 0 RECORDS
009100     DATA RECORD IS CB-INV-ITEM-REC CB-REORD-INPUT-REC.
009200 COPY CBINVREC.
009300*
009400 FD  CB-ALERT-RPT-FILE
009500     RECORDING MODE IS F
009600     LABEL RECORDS ARE STANDARD
009700     RECORD CONTAINS 133 CHARACTERS
009800     BLOCK CONTAINS 0 RECORDS
009900     DATA RECORD IS CB-ALERT-OUT-LINE.
010000 01  CB-ALERT-OUT-LINE            PIC X(133).
010100*
010200 WORKING-STORAGE SECTION.
010300*
010400*    WS-SUGGESTION-COUNT STANDS ALONE AT THE 77 LEVEL - IT NEVER
010500*    NEEDED TO BE PART OF A GROUP.
010600 77  WS-SUGGESTION-COUNT          PIC 9(4)   COMP-3 VALUE 0.
010700*
010800 01  WS-ALERT-SWITCHES.
010900     05  WS-EOF-INV-SW            PIC X(1)   VALUE 'N'.
011000         88  EOF-INV                          VALUE 'Y'.
011100     05  WS-EOF-REORD-SW          PIC X(1)   VALUE 'N'.
011200         88  EOF-REORD                        VALUE 'Y'.
011300     05  FILLER                   PIC X(10).
011400*
011500*----------------------------------------------------------------*
011600*    SITE-TUNABLE CONTROL CONSTANTS - CHANGE HERE, NOT IN THE
011700*    LOGIC, WHEN PURCHASING WANTS A DIFFERENT REORDER STRATEGY
011800*    OR A DIFFERENT SAFETY-STOCK CUSHION (CR-2240).
011900*----------------------------------------------------------------*
012000 01  WS-CONTROL-CONSTANTS.
012100     05  WS-REORDER-STRATEGY      PIC X(12)  VALUE 'DEMAND-BASED'.
012200         88  WS-RS-DEMAND-BASED             VALUE 'DEMAND-BASED'.
012300         88  WS-RS-EOQ                      VALUE 'EOQ'.
012400         88  WS-RS-FIXED                    VALUE 'FIXED'.
012500     05  WS-SAFETY-STOCK-DAYS     PIC 9(3)   COMP-3 VALUE 7.
012600     05  WS-LEAD-TIME-DEFAULT     PIC 9(3)   COMP-3 VALUE 7.
012700     05  WS-ORDER-COST-DEFAULT    PIC S9(5)V99
012800                                  COMP-3 VALUE 50.00.
012900     05  WS-HOLDING-COST-PCT      PIC V999   COMP-3 VALUE .250.
013000     05  WS-FIXED-REORDER-PT      PIC 9(7)   COMP-3 VALUE 10.
013100     05  WS-FIXED-SUGGEST-QTY     PIC 9(7)   COMP-3 VALUE 100.
013200*
013300*----------------------------------------------------------------*
013400*    WS-SUGGESTION-TABLE - REORDER SUGGESTIONS ARE HELD HERE SO
013500*    THE REPORT CAN BE PRINTED CRITICAL FIRST, THEN WARNING, THEN
013600*    INFO (CR-0901), REGARDLESS OF THE ORDER THE ITEMS WERE READ.
013700*----------------------------------------------------------------*
013800 01  WS-SUGGESTION-TABLE.
013900     05  WS-SG-ENTRY OCCURS 500 TIMES
014000                      INDEXED BY WS-SG-NDX.
014100         10  WS-SG-SKU            PIC X(20).
014200         10  WS-SG-CURRENT-STOCK  PIC S9(7).
014300         10  WS-SG-REORDER-PT     PIC 9(7).
014400         10  WS-SG-SUGGEST-QTY    PIC 9(7).
014500         10  WS-SG-EST-COST       PIC S9(9)V99.
014600         10  WS-SG-SUPPLIER-NAME  PIC X(30).
014700         10  WS-SG-LEAD-TIME      PIC 9(3).
014800         10  WS-SG-URGENCY        PIC X(8).
014900             88  WS-SG-URG-CRITICAL         VALUE 'CRITICAL'.
015000             88  WS-SG-URG-WARNING          VALUE 'WARNING'.
015100             88  WS-SG-URG-INFO             VALUE 'INFO'.
015200         10  WS-SG-STRATEGY       PIC X(12).
015300*
015400*----------------------------------------------------------------*
015500*    RUN COUNTS FOR THE TWO END-OF-PASS SUMMARY LINES.
015600*----------------------------------------------------------------*
015700 01  WS-COUNT-WORK.
015800     05  WS-ITEMS-CHECKED-COUNT   PIC 9(7)   COMP-3 VALUE 0.
015900     05  WS-ALERT-CRIT-COUNT      PIC 9(5)   COMP-3 VALUE 0.
016000     05  WS-ALERT-WARN-COUNT      PIC 9(5)   COMP-3 VALUE 0.
016100     05  WS-PRODUCTS-CHECKED-CNT  PIC 9(7)   COMP-3 VALUE 0.
016200     05  WS-SUGGEST-CRIT-COUNT    PIC 9(5)   COMP-3 VALUE 0.
016300     05  WS-SUGGEST-WARN-COUNT    PIC 9(5)   COMP-3 VALUE 0.
016400     05  WS-SUGGEST-INFO-COUNT    PIC 9(5)   COMP-3 VALUE 0.
016500     05  WS-EST-COST-GRAND-TOT    PIC S9(9)V99 COMP-3 VALUE 0.
016600*
016700*----------------------------------------------------------------*
016800*    OPERATOR-CONSOLE TRACE FIELDS - EDIT-PICTURE VIEWS OF THREE
016900*    RUN TOTALS, DISPLAYED AT END OF EACH PASS AND END OF RUN.
017000*----------------------------------------------------------------*
017100 01  WS-TRACE-ITEMS-CHECKED       PIC 9(7).
017200 01  WS-TRACE-ITEMS-CHECKED-ED REDEFINES
017300                                  WS-TRACE-ITEMS-CHECKED
017400                                  PIC ZZZ,ZZ9.
017500 01  WS-TRACE-CRIT-COUNT          PIC 9(5).
017600 01  WS-TRACE-CRIT-COUNT-ED   REDEFINES
017700                                  WS-TRACE-CRIT-COUNT
017800                                  PIC ZZ,ZZ9.
017900 01  WS-TRACE-EST-COST-TOTAL      PIC S9(9)V99.
018000 01  WS-TRACE-EST-COST-TOTAL-ED REDEFINES
018100                                  WS-TRACE-EST-COST-TOTAL
018200                                  PIC -Z,ZZZ,ZZ9.99.
018300*
018400*----------------------------------------------------------------*
018500*    WORKING FIELDS FOR THE STOCK-CHECK AND REORDER CALCULATIONS.
018600*----------------------------------------------------------------*
018700 01  WS-CALC-WORK.
018800     05  WS-AVAILABLE-QTY         PIC S9(7)  COMP-3 VALUE 0.
018900     05  WS-HALF-THRESHOLD        PIC 9(5)   COMP-3 VALUE 0.
019000     05  WS-HALF-THRESH-Q         PIC 9(5)   COMP-3 VALUE 0.
019100     05  WS-HALF-REORDER-PT       PIC 9(7)   COMP-3 VALUE 0.
019200     05  WS-HALF-REORD-Q          PIC 9(7)   COMP-3 VALUE 0.
019300     05  WS-LEAD-TIME-W           PIC 9(3)   COMP-3 VALUE 0.
019400     05  WS-ORDER-COST-W          PIC S9(5)V99 COMP-3 VALUE 0.
019500     05  WS-REORDER-POINT-W       PIC 9(7)   COMP-3 VALUE 0.
019600     05  WS-SUGGESTED-QTY-W       PIC 9(7)   COMP-3 VALUE 0.
019700     05  WS-ANNUAL-DEMAND         PIC 9(9)   COMP-3 VALUE 0.
019800     05  WS-HOLDING-COST-W        PIC S9(7)V9999 COMP-3 VALUE 0.
019900     05  WS-EOQ-RAW               PIC S9(9)V99 COMP-3 VALUE 0.
020000     05  WS-EST-COST-W            PIC S9(9)V99 COMP-3 VALUE 0.
020100*
020200*----------------------------------------------------------------*
020300*    LOCAL NEWTON'S-METHOD SQUARE ROOT (CR-2130) - THIS SHOP'S
020400*    COMPILER HAS NO SQRT INTRINSIC.  SAME IDIOM AS CBSALES01.
020500*----------------------------------------------------------------*
020600 01  WS-SQRT-WORK.
020700     05  WS-SQRT-VARIANCE-IN      PIC S9(9)V99 COMP-3 VALUE 0.
020800     05  WS-SQRT-GUESS            PIC S9(9)V9999 COMP-3 VALUE 0.
020900     05  WS-SQRT-RESULT           PIC S9(9)V99 COMP-3 VALUE 0.
021000     05  WS-SQRT-ITER             PIC S9(2)  COMP-3 VALUE 0.
021100*
021200*----------------------------------------------------------------*
021300*    REPORT LINES.
021400*----------------------------------------------------------------*
021500 01  HDR-LINE-1.
021600     05  FILLER                    PIC X(30)
021700         VALUE 'PACIFIC RIM TRADING CO'.
021800     05  FILLER                    PIC X(50)
021900         VALUE 'INVENTORY ALERT REPORT - CBALERT01'.
022000     05  FILLER                    PIC X(53) VALUE SPACES.
022100*
022200 01  SEC-HDR-LINE.
022300     05  FILLER                    PIC X(20) VALUE SPACES.
022400     05  SEC-HDR-TEXT              PIC X(60).
022500     05  FILLER                    PIC X(53) VALUE SPACES.
022600*
022700 01  DL-ALERT-DETAIL.
022800     05  FILLER                    PIC X(2)  VALUE SPACES.
022900     05  DL-AL-SKU                 PIC X(20).
023000     05  FILLER                    PIC X(2)  VALUE SPACES.
023100     05  DL-AL-WHSE                PIC X(10).
023200     05  FILLER                    PIC X(2)  VALUE SPACES.
023300     05  DL-AL-CURR-QTY            PIC ZZZZZZ9-.
023400     05  FILLER                    PIC X(2)  VALUE SPACES.
023500     05  DL-AL-AVAIL-QTY           PIC ZZZZZZ9-.
023600     05  FILLER                    PIC X(2)  VALUE SPACES.
023700     05  DL-AL-THRESHOLD           PIC ZZZZ9.
023800     05  FILLER                    PIC X(2)  VALUE SPACES.
023900     05  DL-AL-LEVEL               PIC X(8).
024000     05  FILLER                    PIC X(2)  VALUE SPACES.
024100     05  DL-AL-MESSAGE             PIC X(30).
024200     05  FILLER                    PIC X(20) VALUE SPACES.
024300*
024400 01  DL-SUGGEST-DETAIL.
024500     05  FILLER                    PIC X(2)  VALUE SPACES.
024600     05  DL-SG-SKU                 PIC X(20).
024700     05  FILLER                    PIC X(2)  VALUE SPACES.
024800     05  DL-SG-STOCK               PIC ZZZZZZ9-.
024900     05  FILLER                    PIC X(2)  VALUE SPACES.
025000     05  DL-SG-REORDER-PT          PIC ZZZZZZ9.
025100     05  FILLER                    PIC X(2)  VALUE SPACES.
025200     05  DL-SG-SUGGEST-QTY         PIC ZZZZZZ9.
025300     05  FILLER                    PIC X(2)  VALUE SPACES.
025400     05  DL-SG-EST-COST            PIC ZZ,ZZZ,ZZ9.99.
025500     05  FILLER                    PIC X(2)  VALUE SPACES.
025600     05  DL-SG-URGENCY             PIC X(8).
025700     05  FILLER                    PIC X(2)  VALUE SPACES.
025800     05  DL-SG-STRATEGY            PIC X(12).
025900     05  FILLER                    PIC X(14) VALUE SPACES.
026000*
026100 01  GTL-GRAND-TOTALS.
026200     05  FILLER                    PIC X(20)
026300         VALUE 'ITEMS CHECKED.......'.
026400     05  GTL-ITEMS-CHECKED         PIC ZZZ,ZZ9.
026500     05  FILLER                    PIC X(73) VALUE SPACES.
026600 01  GTL-GRAND-TOTALS-2.
026700     05  FILLER                    PIC X(20)
026800         VALUE 'CRITICAL ALERTS.....'.
026900     05  GTL-CRIT-ALERTS           PIC ZZ,ZZ9.
027000     05  FILLER                    PIC X(78) VALUE SPACES.
027100 01  GTL-GRAND-TOTALS-3.
027200     05  FILLER                    PIC X(20)
027300         VALUE 'WARNING ALERTS......'.
027400     05  GTL-WARN-ALERTS           PIC ZZ,ZZ9.
027500     05  FILLER                    PIC X(78) VALUE SPACES.
027600 01  GTL-GRAND-TOTALS-4.
027700     05  FILLER                    PIC X(20)
027800         VALUE 'PRODUCTS CHECKED....'.
027900     05  GTL-PRODUCTS-CHECKED      PIC ZZZ,ZZ9.
028000     05  FILLER                    PIC X(73) VALUE SPACES.
028100 01  GTL-GRAND-TOTALS-5.
028200     05  FILLER                    PIC X(20)
028300         VALUE 'SUGGESTIONS - CRIT..'.
028400     05  GTL-SUGGEST-CRIT          PIC ZZ,ZZ9.
028500     05  FILLER                    PIC X(4)
028600         VALUE '  WARN'.
028700     05  GTL-SUGGEST-WARN          PIC ZZ,ZZ9.
028800     05  FILLER                    PIC X(4)
028900         VALUE '  INFO'.
029000     05  GTL-SUGGEST-INFO          PIC ZZ,ZZ9.
029100     05  FILLER                    PIC X(62) VALUE SPACES.
029200 01  GTL-GRAND-TOTALS-6.
029300     05  FILLER                    PIC X(20)
029400         VALUE 'TOTAL EST REORD COST'.
029500     05  GTL-EST-COST-TOTAL        PIC ZZ,ZZZ,ZZ9.99.
029600     05  FILLER                    PIC X(68) VALUE SPACES.
029700*
029800 01  ERROR-MESSAGE-EL             PIC X(80).
029900*
030000*****************************************************************
030100 PROCEDURE DIVISION.
030200*
030300*----------------------------------------------------------------*
030400*    000-MAINLINE - PASS 1 (STOCK CHECK) OVER THE INVENTORY FILE
030500*    FOLLOWED BY PASS 2 (REORDER SUGGESTIONS) OVER THE REORDER-
030600*    INPUT FILE.  BOTH PASSES SHARE THE ONE ALERT REPORT FILE.
030700*----------------------------------------------------------------*
030800 000-MAINLINE.
030900     OPEN INPUT  CB-INVENTORY-FILE
031000          OUTPUT CB-ALERT-RPT-FILE.
031100     WRITE CB-ALERT-OUT-LINE FROM HDR-LINE-1.
031200     MOVE 'STOCK ALERT REPORT' TO SEC-HDR-TEXT.
031300     WRITE CB-ALERT-OUT-LINE FROM SEC-HDR-LINE.
031400     PERFORM 900-READ-INV-FILE THRU 900-EXIT.
031500     PERFORM 200-PRSS-STOCK-CHECK THRU 200-EXIT
031600         UNTIL EOF-INV.
031700     CLOSE CB-INVENTORY-FILE.
031800     PERFORM 250-PRSS-PASS1-TOTALS THRU 250-EXIT.
031900     OPEN INPUT CB-INVENTORY-FILE.
032000     MOVE 'REORDER SUGGESTIONS' TO SEC-HDR-TEXT.
032100     WRITE CB-ALERT-OUT-LINE FROM SEC-HDR-LINE.
032200     PERFORM 950-READ-REORDER-FILE THRU 950-EXIT.
032300     PERFORM 400-PRSS-REORDER THRU 400-EXIT
032400         UNTIL EOF-REORD.
032500     CLOSE CB-INVENTORY-FILE.
032600     PERFORM 440-PRSS-SUGGESTIONS THRU 440-EXIT.
032700     PERFORM 700-PRSS-GRAND-TOTALS THRU 700-EXIT.
032800     CLOSE CB-ALERT-RPT-FILE.
032900     GOBACK.
033000*
033100*----------------------------------------------------------------*
033200*    200-PRSS-STOCK-CHECK - AVAILABLE = MAX(0, QUANTITY MINUS
033300*    RESERVED).  AT MOST ONE ALERT PER ITEM (210-CALC-ALERT-LEVEL
033400*    DECIDES CRITICAL/WARNING/NONE AND THE MESSAGE TEXT).
033500*----------------------------------------------------------------*
033600 200-PRSS-STOCK-CHECK.
033700     ADD 1 TO WS-ITEMS-CHECKED-COUNT.
033800     COMPUTE WS-AVAILABLE-QTY =
033900         CB-INV-QUANTITY - CB-INV-RESERVED.
034000     IF WS-AVAILABLE-QTY < 0
034100         MOVE 0 TO WS-AVAILABLE-QTY
034200     END-IF.
034300     PERFORM 210-CALC-ALERT-LEVEL THRU 210-EXIT.
034400     PERFORM 900-READ-INV-FILE THRU 900-EXIT.
034500 200-EXIT.
034600     EXIT.
034700*
034800*----------------------------------------------------------------*
034900*    210-CALC-ALERT-LEVEL - AVAILABLE = 0 IS "OUT OF STOCK"
035000*    (CRITICAL); AVAILABLE <= THRESHOLD/2 (INTEGER HALVING) IS
035100*    "CRITICAL LOW STOCK"; AVAILABLE <= THRESHOLD IS "LOW STOCK"
035200*    (WARNING); OTHERWISE NO ALERT ROW IS WRITTEN (CR-1122).
035300*----------------------------------------------------------------*
035400 210-CALC-ALERT-LEVEL.
035500     DIVIDE CB-INV-THRESHOLD BY 2
035600         GIVING WS-HALF-THRESHOLD REMAINDER WS-HALF-THRESH-Q.
035700     MOVE CB-INV-SKU         TO DL-AL-SKU.
035800     MOVE CB-INV-WAREHOUSE   TO DL-AL-WHSE.
035900     MOVE CB-INV-QUANTITY    TO DL-AL-CURR-QTY.
036000     MOVE WS-AVAILABLE-QTY   TO DL-AL-AVAIL-QTY.
036100     MOVE CB-INV-THRESHOLD   TO DL-AL-THRESHOLD.
036200     IF WS-AVAILABLE-QTY = 0
036300         MOVE 'CRITICAL' TO DL-AL-LEVEL
036400         MOVE 'OUT OF STOCK' TO DL-AL-MESSAGE
036500         ADD 1 TO WS-ALERT-CRIT-COUNT
036600         WRITE CB-ALERT-OUT-LINE FROM DL-ALERT-DETAIL
036700     ELSE
036800         IF WS-AVAILABLE-QTY NOT > WS-HALF-THRESHOLD
036900             MOVE 'CRITICAL' TO DL-AL-LEVEL
037000             MOVE 'CRITICAL LOW STOCK' TO DL-AL-MESSAGE
037100             ADD 1 TO WS-ALERT-CRIT-COUNT
037200             WRITE CB-ALERT-OUT-LINE FROM DL-ALERT-DETAIL
037300         ELSE
037400             IF WS-AVAILABLE-QTY NOT > CB-INV-THRESHOLD
037500                 MOVE 'WARNING' TO DL-AL-LEVEL
037600                 MOVE 'LOW STOCK' TO DL-AL-MESSAGE
037700                 ADD 1 TO WS-ALERT-WARN-COUNT
037800                 WRITE CB-ALERT-OUT-LINE FROM DL-ALERT-DETAIL
037900             END-IF
038000         END-IF
038100     END-IF.
038200 210-EXIT.
038300     EXIT.
038400*
038500*----------------------------------------------------------------*
038600*    250-PRSS-PASS1-TOTALS - CONSOLE TRACE FOR THE STOCK-CHECK
038700*    PASS, WRITTEN BEFORE THE REORDER FILE IS OPENED.
038800*----------------------------------------------------------------*
038900 250-PRSS-PASS1-TOTALS.
039000     MOVE WS-ITEMS-CHECKED-COUNT TO WS-TRACE-ITEMS-CHECKED.
039100     MOVE WS-ALERT-CRIT-COUNT    TO WS-TRACE-CRIT-COUNT.
039200     DISPLAY 'CBALERT01 - ITEMS CHECKED PASS 1 '
039300         WS-TRACE-ITEMS-CHECKED-ED.
039400     DISPLAY 'CBALERT01 - CRITICAL ALERTS PASS 1 '
039500         WS-TRACE-CRIT-COUNT-ED.
039600 250-EXIT.
039700     EXIT.
039800*
039900*----------------------------------------------------------------*
040000*    400-PRSS-REORDER - ONE REORDER-INPUT RECORD.  DEFAULTS THE
040100*    LEAD TIME AND ORDER COST WHEN THE INPUT CARRIES ZERO, THEN
040200*    ROUTES TO THE REORDER-POINT/QUANTITY CALCULATION FOR THE
040300*    ACTIVE STRATEGY (410/420/430).
040400*----------------------------------------------------------------*
040500 400-PRSS-REORDER.
040600     ADD 1 TO WS-PRODUCTS-CHECKED-CNT.
040700     IF CB-RI-LEAD-TIME-DAYS = 0
040800         MOVE WS-LEAD-TIME-DEFAULT TO WS-LEAD-TIME-W
040900     ELSE
041000         MOVE CB-RI-LEAD-TIME-DAYS TO WS-LEAD-TIME-W
041100     END-IF.
041200     IF CB-RI-ORDER-COST = 0
041300         MOVE WS-ORDER-COST-DEFAULT TO WS-ORDER-COST-W
041400     ELSE
041500         MOVE CB-RI-ORDER-COST TO WS-ORDER-COST-W
041600     END-IF.
041700     IF WS-RS-FIXED
041800         MOVE WS-FIXED-REORDER-PT  TO WS-REORDER-POINT-W
041900         MOVE WS-FIXED-SUGGEST-QTY TO WS-SUGGESTED-QTY-W
042000     ELSE
042100         PERFORM 410-CALC-REORDER-PT THRU 410-EXIT
042200         IF WS-RS-EOQ
042300             PERFORM 420-CALC-EOQ THRU 420-EXIT
042400         ELSE
042500             COMPUTE WS-SUGGESTED-QTY-W =
042600                 CB-RI-AVG-DAILY-DEMAND * 30
042700         END-IF
042800     END-IF.
042900     IF CB-RI-CURRENT-STOCK NOT > WS-REORDER-POINT-W
043000         PERFORM 430-BUILD-SUGGESTION THRU 430-EXIT
043100     END-IF.
043200     PERFORM 950-READ-REORDER-FILE THRU 950-EXIT.
043300 400-EXIT.
043400     EXIT.
043500*
043600*----------------------------------------------------------------*
043700*    410-CALC-REORDER-PT - REORDER POINT = INT(AVG DAILY DEMAND
043800*    TIMES (LEAD TIME DAYS + SAFETY STOCK DAYS)) + 1.  USED BY
043900*    BOTH THE DEMAND-BASED AND EOQ STRATEGIES.
044000*----------------------------------------------------------------*
044100 410-CALC-REORDER-PT.
044200     COMPUTE WS-REORDER-POINT-W =
044300         (CB-RI-AVG-DAILY-DEMAND *
044400             (WS-LEAD-TIME-W + WS-SAFETY-STOCK-DAYS)) + 1.
044500 410-EXIT.
044600     EXIT.
044700*
044800*----------------------------------------------------------------*
044900*    420-CALC-EOQ - ECONOMIC ORDER QUANTITY.  ANNUAL DEMAND =
045000*    INT(AVG DAILY DEMAND TIMES 365).  HOLDING COST = 25% OF UNIT
045100*    COST.  WHEN HOLDING COST <= 0 THE EOQ FALLS BACK TO ANNUAL
045200*    DEMAND (CR-1955); OTHERWISE EOQ = MAX(1, INT(SQRT(2 TIMES
045300*    ANNUAL DEMAND TIMES ORDER COST / HOLDING COST)) + 1).
045400*----------------------------------------------------------------*
045500 420-CALC-EOQ.
045600     COMPUTE WS-ANNUAL-DEMAND = CB-RI-AVG-DAILY-DEMAND * 365.
045700     COMPUTE WS-HOLDING-COST-W ROUNDED =
045800         CB-RI-COST-PRICE * WS-HOLDING-COST-PCT.
045900     IF WS-HOLDING-COST-W NOT > 0
046000         MOVE WS-ANNUAL-DEMAND TO WS-SUGGESTED-QTY-W
046100     ELSE
046200         COMPUTE WS-EOQ-RAW =
046300             (2 * WS-ANNUAL-DEMAND * WS-ORDER-COST-W)
046400                 / WS-HOLDING-COST-W
046500         MOVE WS-EOQ-RAW TO WS-SQRT-VARIANCE-IN
046600         PERFORM 750-CALC-SQRT-ROOT THRU 750-EXIT
046700         COMPUTE WS-SUGGESTED-QTY-W = WS-SQRT-RESULT + 1
046800         IF WS-SUGGESTED-QTY-W < 1
046900             MOVE 1 TO WS-SUGGESTED-QTY-W
047000         END-IF
047100     END-IF.
047200 420-EXIT.
047300     EXIT.
047400*
047500*----------------------------------------------------------------*
047600*    430-BUILD-SUGGESTION - URGENCY: CURRENT STOCK = 0 IS
047700*    CRITICAL; CURRENT STOCK < REORDER POINT/2 (INTEGER) IS
047800*    WARNING; OTHERWISE INFO.  ESTIMATED COST = UNIT COST TIMES
047900*    SUGGESTED QTY.  ADDS ONE ROW TO WS-SUGGESTION-TABLE.
048000*----------------------------------------------------------------*
048100 430-BUILD-SUGGESTION.
048200     IF WS-SUGGESTION-COUNT < 500
048300         ADD 1 TO WS-SUGGESTION-COUNT
048400         SET WS-SG-NDX TO WS-SUGGESTION-COUNT
048500         DIVIDE WS-REORDER-POINT-W BY 2
048600             GIVING WS-HALF-REORDER-PT REMAINDER WS-HALF-REORD-Q
048700         COMPUTE WS-EST-COST-W ROUNDED =
048800             CB-RI-COST-PRICE * WS-SUGGESTED-QTY-W
048900         MOVE CB-RI-SKU           TO WS-SG-SKU (WS-SG-NDX)
049000         MOVE CB-RI-CURRENT-STOCK
049100             TO WS-SG-CURRENT-STOCK (WS-SG-NDX)
049200         MOVE WS-REORDER-POINT-W  TO WS-SG-REORDER-PT (WS-SG-NDX)
049300         MOVE WS-SUGGESTED-QTY-W  TO WS-SG-SUGGEST-QTY (WS-SG-NDX)
049400         MOVE WS-EST-COST-W       TO WS-SG-EST-COST (WS-SG-NDX)
049500         MOVE CB-RI-SUPPLIER-NAME
049600             TO WS-SG-SUPPLIER-NAME (WS-SG-NDX)
049700         MOVE WS-LEAD-TIME-W      TO WS-SG-LEAD-TIME (WS-SG-NDX)
049800         MOVE WS-REORDER-STRATEGY TO WS-SG-STRATEGY (WS-SG-NDX)
049900         IF CB-RI-CURRENT-STOCK = 0
050000             MOVE 'CRITICAL' TO WS-SG-URGENCY (WS-SG-NDX)
050100         ELSE
050200             IF CB-RI-CURRENT-STOCK < WS-HALF-REORDER-PT
050300                 MOVE 'WARNING' TO WS-SG-URGENCY (WS-SG-NDX)
050400             ELSE
050500                 MOVE 'INFO' TO WS-SG-URGENCY (WS-SG-NDX)
050600             END-IF
050700         END-IF
050800         ADD WS-EST-COST-W TO WS-EST-COST-GRAND-TOT
050900     ELSE
051000         MOVE 'SUGGESTION TABLE FULL - CR-1015 LIMIT REACHED'
051100             TO ERROR-MESSAGE-EL
051200         DISPLAY ERROR-MESSAGE-EL
051300     END-IF.
051400 430-EXIT.
051500     EXIT.
051600*
051700*----------------------------------------------------------------*
051800*    440-PRSS-SUGGESTIONS - THREE SCANS OF THE SUGGESTION TABLE,
051900*    ONE PER URGENCY LEVEL, SO THE REPORT PRINTS CRITICAL FIRST,
052000*    THEN WARNING, THEN INFO (CR-0901) WITHOUT AN ACTUAL SORT.
052100*----------------------------------------------------------------*
052200 440-PRSS-SUGGESTIONS.
052300     IF WS-SUGGESTION-COUNT > 0
052400         PERFORM 442-PRSS-ONE-LEVEL THRU 442-EXIT
052500             VARYING WS-SG-NDX FROM 1 BY 1
052600             UNTIL WS-SG-NDX > WS-SUGGESTION-COUNT
052700                 OR NOT WS-SG-URG-CRITICAL (WS-SG-NDX)
052800     END-IF.
052900     IF WS-SUGGESTION-COUNT > 0
053000         PERFORM 444-PRSS-WARN-LEVEL THRU 444-EXIT
053100             VARYING WS-SG-NDX FROM 1 BY 1
053200             UNTIL WS-SG-NDX > WS-SUGGESTION-COUNT
053300     END-IF.
053400     IF WS-SUGGESTION-COUNT > 0
053500         PERFORM 446-PRSS-INFO-LEVEL THRU 446-EXIT
053600             VARYING WS-SG-NDX FROM 1 BY 1
053700             UNTIL WS-SG-NDX > WS-SUGGESTION-COUNT
053800     END-IF.
053900 440-EXIT.
054000     EXIT.
054100*
054200 442-PRSS-ONE-LEVEL.
054300     IF WS-SG-URG-CRITICAL (WS-SG-NDX)
054400         PERFORM 448-COPY-SUGGEST-ROW THRU 448-EXIT
054500         ADD 1 TO WS-SUGGEST-CRIT-COUNT
054600         WRITE CB-ALERT-OUT-LINE FROM DL-SUGGEST-DETAIL
054700     END-IF.
054800 442-EXIT.
054900     EXIT.
055000*
055100 444-PRSS-WARN-LEVEL.
055200     IF WS-SG-URG-WARNING (WS-SG-NDX)
055300         PERFORM 448-COPY-SUGGEST-ROW THRU 448-EXIT
055400         ADD 1 TO WS-SUGGEST-WARN-COUNT
055500         WRITE CB-ALERT-OUT-LINE FROM DL-SUGGEST-DETAIL
055600     END-IF.
055700 444-EXIT.
055800     EXIT.
055900*
056000 446-PRSS-INFO-LEVEL.
056100     IF WS-SG-URG-INFO (WS-SG-NDX)
056200         PERFORM 448-COPY-SUGGEST-ROW THRU 448-EXIT
056300         ADD 1 TO WS-SUGGEST-INFO-COUNT
056400         WRITE CB-ALERT-OUT-LINE FROM DL-SUGGEST-DETAIL
056500     END-IF.
056600 446-EXIT.
056700     EXIT.
056800*
056900 448-COPY-SUGGEST-ROW.
057000     MOVE WS-SG-SKU           (WS-SG-NDX) TO DL-SG-SKU.
057100     MOVE WS-SG-CURRENT-STOCK (WS-SG-NDX) TO DL-SG-STOCK.
057200     MOVE WS-SG-REORDER-PT    (WS-SG-NDX) TO DL-SG-REORDER-PT.
057300     MOVE WS-SG-SUGGEST-QTY   (WS-SG-NDX) TO DL-SG-SUGGEST-QTY.
057400     MOVE WS-SG-EST-COST      (WS-SG-NDX) TO DL-SG-EST-COST.
057500     MOVE WS-SG-URGENCY       (WS-SG-NDX) TO DL-SG-URGENCY.
057600     MOVE WS-SG-STRATEGY      (WS-SG-NDX) TO DL-SG-STRATEGY.
057700 448-EXIT.
057800     EXIT.
057900*
058000*----------------------------------------------------------------*
058100*    750-CALC-SQRT-ROOT - NEWTON'S METHOD SQUARE ROOT.  GUESS
058200*    STARTS AT THE INPUT VALUE ITSELF AND CONVERGES IN WELL
058300*    UNDER 12 PASSES FOR ANY POSITIVE EOQ-SIZED OPERAND (CR-2130).
058400*----------------------------------------------------------------*
058500 750-CALC-SQRT-ROOT.
058600     IF WS-SQRT-VARIANCE-IN = 0
058700         MOVE 0 TO WS-SQRT-RESULT
058800     ELSE
058900         MOVE WS-SQRT-VARIANCE-IN TO WS-SQRT-GUESS
059000         PERFORM 755-SQRT-ITERATE THRU 755-EXIT
059100             VARYING WS-SQRT-ITER FROM 1 BY 1
059200             UNTIL WS-SQRT-ITER > 12
059300         MOVE WS-SQRT-GUESS TO WS-SQRT-RESULT
059400     END-IF.
059500 750-EXIT.
059600     EXIT.
059700*
059800 755-SQRT-ITERATE.
059900     COMPUTE WS-SQRT-GUESS ROUNDED =
060000         (WS-SQRT-GUESS + (WS-SQRT-VARIANCE-IN / WS-SQRT-GUESS))
060100             / 2.
060200 755-EXIT.
060300     EXIT.
060400*
060500*----------------------------------------------------------------*
060600*    700-PRSS-GRAND-TOTALS - REPORT SUMMARY FOR BOTH PASSES.
060700*----------------------------------------------------------------*
060800 700-PRSS-GRAND-TOTALS.
060900     MOVE 'REPORT SUMMARY' TO SEC-HDR-TEXT.
061000     WRITE CB-ALERT-OUT-LINE FROM SEC-HDR-LINE.
061100     MOVE WS-ITEMS-CHECKED-COUNT    TO GTL-ITEMS-CHECKED.
061200     MOVE WS-ALERT-CRIT-COUNT       TO GTL-CRIT-ALERTS.
061300     MOVE WS-ALERT-WARN-COUNT       TO GTL-WARN-ALERTS.
061400     MOVE WS-PRODUCTS-CHECKED-CNT   TO GTL-PRODUCTS-CHECKED.
061500     MOVE WS-SUGGEST-CRIT-COUNT     TO GTL-SUGGEST-CRIT.
061600     MOVE WS-SUGGEST-WARN-COUNT     TO GTL-SUGGEST-WARN.
061700     MOVE WS-SUGGEST-INFO-COUNT     TO GTL-SUGGEST-INFO.
061800     MOVE WS-EST-COST-GRAND-TOT     TO GTL-EST-COST-TOTAL.
061900     WRITE CB-ALERT-OUT-LINE FROM GTL-GRAND-TOTALS.
062000     WRITE CB-ALERT-OUT-LINE FROM GTL-GRAND-TOTALS-2.
062100     WRITE CB-ALERT-OUT-LINE FROM GTL-GRAND-TOTALS-3.
062200     WRITE CB-ALERT-OUT-LINE FROM GTL-GRAND-TOTALS-4.
062300     WRITE CB-ALERT-OUT-LINE FROM GTL-GRAND-TOTALS-5.
062400     WRITE CB-ALERT-OUT-LINE FROM GTL-GRAND-TOTALS-6.
062500     MOVE WS-EST-COST-GRAND-TOT TO WS-TRACE-EST-COST-TOTAL.
062600     DISPLAY 'CBALERT01 - TOTAL EST REORDER COST THIS RUN '
062700         WS-TRACE-EST-COST-TOTAL-ED.
062800 700-EXIT.
062900     EXIT.
063000*
063100*----------------------------------------------------------------*
063200*    900-READ-INV-FILE / 950-READ-REORDER-FILE - SEQUENTIAL READS
063300*    OF THE SAME FD, ONE PER PASS, WITH THE STANDARD AT-END
063400*    SWITCH IDIOM.
063500*----------------------------------------------------------------*
063600 900-READ-INV-FILE.
063700     READ CB-INVENTORY-FILE
063800         AT END
063900             MOVE 'Y' TO WS-EOF-INV-SW
064000     END-READ.
064100 900-EXIT.
064200     EXIT.
064300*
064400 950-READ-REORDER-FILE.
064500     READ CB-INVENTORY-FILE
064600         AT END
064700             MOVE 'Y' TO WS-EOF-REORD-SW
064800     END-READ.
064900 950-EXIT.
065000     EXIT.
065100
