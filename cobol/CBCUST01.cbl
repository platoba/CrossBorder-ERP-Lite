000100*****************************************************************
000200* PROGRAM:  CBCUST01
000300*           CROSS-BORDER COMMERCE - CUSTOMER MASTER MAINTENANCE
000400*
000500* AUTHOR :  D. L. SHEPHERD
000600*           PACIFIC RIM TRADING CO - DATA PROCESSING
000700*
000800* READS A CUSTOMER-TRANSACTION EVENT FILE AND MAINTAINS AN IN-
000900* MEMORY CUSTOMER TABLE KEYED BY E-MAIL ADDRESS.  EVENT TYPES
001000* ARE PROFILE_UPD (CREATE OR UPDATE), SET_TIER, DEACTIVATE,
001100* NEW_ORDER (STAT ACCUMULATION AND AUTO TIER UPGRADE), NEW_RETURN
001200* AND INTERACTION (SENTIMENT LOGGING FOR THE HEALTH SCORE).  AT
001300* END OF RUN, EACH CUSTOMER'S HEALTH SCORE IS COMPUTED AND THE
001400* UPDATED MASTER PLUS A STATISTICS REPORT ARE WRITTEN (CR-1611).
001500*****************************************************************
001600*----------------------------------------------------------------*
001700*                     C H A N G E   L O G
001800*----------------------------------------------------------------*
001900* DATE      BY   REQUEST     DESCRIPTION
002000* --------  ---  ----------  ------------------------------------
002100* 11/04/87  DLS  CR-1611     ORIGINAL PROGRAM - PROFILE CREATE/   CR-1611 
002200*                            UPDATE, NEW ORDER, NEW RETURN
002300* 07/19/89  DLS  CR-1638     ADDED SET-TIER AND DEACTIVATE EVENTS CR-1638 
002400* 03/02/91  RAK  CR-1672     ADDED AUTO TIER UPGRADE ON ORDER     CR-1672 
002500*                            COUNT OR SPEND THRESHOLD
002600* 05/25/93  TMH  CR-1710     ADDED CUSTOMER INTERACTION SENTIMENT CR-1710 
002700*                            LOGGING FOR THE HEALTH SCORE
002800* 02/08/96  JWB  CR-1751     ADDED CUSTOMER STATISTICS PASS       CR-1751 
002900*                            (BY-TIER COUNTS, REVENUE, AVG LTV)
003000* 10/02/98  DLS  Y2K-0071    Y2K REVIEW - 4-DIGIT YEAR ALREADY    Y2K-0071
003100*                            IN USE THROUGHOUT.  NO CHANGE.
003200* 03/15/99  DLS  Y2K-0071    Y2K SIGN-OFF - CBCUST01 CERTIFIED    Y2K-0071
003300* 06/14/02  RAK  CR-1801     RAISED CUSTOMER TABLE SIZE AFTER     CR-1801 
003400*                            TABLE-FULL ABEND
003500* 09/30/05  PLQ  CR-1918     ADDED HEALTH SCORE AND LABEL TO THE  CR-1918 
003600*                            OUTPUT EXTRACT
003700* 04/17/09  JWB  CR-2205     CORRECTED HEALTH SCORE CLAMP TO      CR-2205 
003800*                            0 THRU 100 (WAS ALLOWING NEGATIVE)
003900*----------------------------------------------------------------*
004000 IDENTIFICATION DIVISION.
004100 PROGRAM-ID. CBCUST01.
004200 AUTHOR. D. L. SHEPHERD.
004300 INSTALLATION. PACIFIC RIM TRADING CO - DATA PROCESSING.
004400 DATE-WRITTEN. 11/04/87.
004500 DATE-COMPILED.
004600 SECURITY.  INTERNAL USE ONLY - DATA PROCESSING DEPT.
004700*
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER.  IBM-390.
005100 OBJECT-COMPUTER.  IBM-390.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM.
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT CB-CUST-EVT-FILE   ASSIGN TO UT-S-CUSTEVT
005700         ORGANIZATION IS SEQUENTIAL.
005800     SELECT CB-CUST-OUT-FILE   ASSIGN TO UT-S-CUSTOUT
005900         ORGANIZATION IS SEQUENTIAL.
006000     SELECT CB-CUST-RPT-FILE   ASSIGN TO UT-S-CUSTRPT
006100         ORGANIZATION IS SEQUENTIAL.
006200*
006300 DATA DIVISION.
006400 FILE SECTION.
006500*
006600 FD  CB-CUST-EVT-FILE
006700     RECORDING MODE IS F
006800     LABEL RECORDS ARE STANDARD
006900     RECORD CONTAINS 160 CHARACTERS
007000     BLOCK CONTAINS 0 RECORDS
007100     DATA RECORD IS CB-CUS-EVENT-REC.
007200 COPY CBCUSREC.
007300*
007400 FD  CB-CUST-OUT-FILE
007500     RECORDING MODE IS F
007600     LABEL RECORDS ARE STANDARD
007700     RECORD CONTAINS 132 CHARACTERS
007800     BLOCK CONTAINS 0 RECORDS
007900     DATA RECORD IS CB-CUST-OUT-REC.
008000 01  CB-CUST-OUT-REC              PIC X(132).
008100*
008200 FD  CB-CUST-RPT-FILE
008300     RECORDING MODE IS F
008400     LABEL RECORDS ARE STANDARD
008500     RECORD CONTAINS 133 CHARACTERS
008600     BLOCK CONTAINS 0 RECORDS
008700     DATA RECORD IS CB-CUST-OUT-LINE.
008800 01  CB-CUST-OUT-LINE             PIC X(133).
008900*
009000 WORKING-STORAGE SECTION.
009100*
009200*    WS-EVENTS-READ-COUNT STANDS ALONE AT THE 77 LEVEL - IT NEVER
009300*    NEEDED TO BE PART OF THE COUNT-WORK GROUP FURTHER BELOW.
009400 77  WS-EVENTS-READ-COUNT         PIC 9(6)      COMP-3 VALUE 0.
009500*
009600 01  WS-CUST-SWITCHES.
009700     05  WS-EOF-EVENT-SW          PIC X(1)   VALUE 'N'.
009800         88  EOF-EVENT                        VALUE 'Y'.
009900     05  WS-FOUND-SW              PIC X(3)   VALUE 'NO '.
010000         88  WS-ENTRY-FOUND                   VALUE 'YES'.
010100     05  WS-EVENT-VALID-SW        PIC X(3)   VALUE 'YES'.
010200         88  WS-EVENT-VALID                   VALUE 'YES'.
010300     05  FILLER                   PIC X(10).
010400*
010500 01  WS-CUST-TABLE-CTL.
010600     05  WS-CUST-COUNT            PIC 9(5)   COMP-3 VALUE 0.
010700     05  WS-TABLE-SUB             PIC 9(5)   COMP-3 VALUE 0.
010800     05  WS-STAT-SUB              PIC 9(5)   COMP-3 VALUE 0.
010900     05  FILLER                   PIC X(05).
011000*
011100*----------------------------------------------------------------*
011200*    IN-MEMORY CUSTOMER TABLE - ONE ENTRY PER E-MAIL ADDRESS,
011300*    BUILT AND MAINTAINED ACROSS THE WHOLE RUN.  THE SEARCH KEY
011400*    IS WS-CT-EMAIL (CR-1801 RAISED THIS FROM 500 TO 5000).
011500*----------------------------------------------------------------*
011600 01  WS-CUSTOMER-TABLE.
011700     05  WS-CT-ENTRY OCCURS 5000 TIMES
011800                      INDEXED BY WS-CT-NDX.
011900         10  WS-CT-EMAIL          PIC X(40).
012000         10  WS-CT-NAME           PIC X(30).
012100         10  WS-CT-PHONE          PIC X(20).
012200         10  WS-CT-COUNTRY        PIC X(2).
012300         10  WS-CT-CITY           PIC X(20).
012400         10  WS-CT-TIER           PIC X(11).
012500             88  WS-CT-TIER-REGULAR        VALUE 'regular'.
012600             88  WS-CT-TIER-VIP            VALUE 'vip'.
012700             88  WS-CT-TIER-WHOLESALE      VALUE 'wholesale'.
012800             88  WS-CT-TIER-BLACKLIST      VALUE 'blacklisted'.
012900         10  WS-CT-TOTAL-ORDERS   PIC 9(5).
013000         10  WS-CT-TOTAL-SPENT    PIC S9(9)V99.
013100         10  WS-CT-TOTAL-RETURNS  PIC 9(5).
013200         10  WS-CT-AVG-ORDER-VAL  PIC S9(7)V99.
013300         10  WS-CT-ACTIVE-FLAG    PIC X(1).
013400             88  WS-CT-ACTIVE              VALUE 'Y'.
013500         10  WS-CT-POS-INTERACT   PIC 9(5).
013600         10  WS-CT-NEG-INTERACT   PIC 9(5).
013700         10  WS-CT-HEALTH-SCORE   PIC 9(3).
013800         10  WS-CT-HEALTH-LABEL   PIC X(9).
013900         10  FILLER               PIC X(05).
014000*
014100 01  WS-VALID-TIERS-VALUES.
014200     05  FILLER            PIC X(11)  VALUE 'regular'.
014300     05  FILLER            PIC X(11)  VALUE 'vip'.
014400     05  FILLER            PIC X(11)  VALUE 'wholesale'.
014500     05  FILLER            PIC X(11)  VALUE 'blacklisted'.
014600 01  WS-VALID-TIERS-TABLE REDEFINES WS-VALID-TIERS-VALUES.
014700     05  WS-VT-ENTRY               PIC X(11)  OCCURS 4 TIMES.
014800*
014900 01  WS-CALC-WORK.
015000     05  WS-RETURN-RATE-W         PIC S9(3)V999 COMP-3 VALUE 0.
015100     05  WS-HEALTH-SCORE-W        PIC S9(4)     COMP-3 VALUE 0.
015200     05  WS-ORDER-BOOST-W         PIC S9(4)     COMP-3 VALUE 0.
015300     05  WS-INTERACT-BOOST-W      PIC S9(4)     COMP-3 VALUE 0.
015400     05  WS-INTERACT-PENALTY-W    PIC S9(4)     COMP-3 VALUE 0.
015500     05  FILLER                   PIC X(05).
015600*
015700 01  WS-COUNT-WORK.
015800     05  WS-EVENTS-REJECT-COUNT   PIC 9(6)      COMP-3 VALUE 0.
015900     05  WS-CNT-TIER-TABLE.
016000         10  WS-CNT-TIER OCCURS 4 TIMES  PIC 9(6)  COMP-3.
016100     05  WS-CNT-ACTIVE            PIC 9(6)      COMP-3 VALUE 0.
016200     05  WS-TOTAL-REVENUE         PIC S9(9)V99  COMP-3 VALUE 0.
016300     05  WS-AVG-LTV               PIC S9(9)V99  COMP-3 VALUE 0.
016400     05  FILLER                   PIC X(05).
016500*
016600*----------------------------------------------------------------*
016700*    OPERATOR CONSOLE TRACE FIELDS.
016800*----------------------------------------------------------------*
016900 01  WS-TRACE-EVENTS-READ         PIC 9(6).
017000 01  WS-TRACE-EVENTS-READ-ED REDEFINES WS-TRACE-EVENTS-READ
017100                                  PIC ZZZ,ZZ9.
017200 01  WS-TRACE-CUST-COUNT          PIC 9(5).
017300 01  WS-TRACE-CUST-COUNT-ED REDEFINES WS-TRACE-CUST-COUNT
017400                                  PIC ZZ,ZZ9.
017500 01  WS-TRACE-AVG-LTV             PIC S9(9)V99.
017600 01  WS-TRACE-AVG-LTV-ED REDEFINES WS-TRACE-AVG-LTV
017700                                  PIC -Z,ZZZ,ZZ9.99.
017800*
017900*----------------------------------------------------------------*
018000*    OUTPUT STAGING RECORD FOR THE CUSTOMER EXTRACT.
018100*----------------------------------------------------------------*
018200 01  WS-CUST-OUT-REC.
018300     05  WS-CO-EMAIL              PIC X(40).
018400     05  WS-CO-NAME               PIC X(30).
018500     05  WS-CO-TIER               PIC X(11).
018600     05  WS-CO-TOTAL-ORDERS       PIC 9(5).
018700     05  WS-CO-TOTAL-SPENT        PIC S9(9)V99.
018800     05  WS-CO-TOTAL-RETURNS      PIC 9(5).
018900     05  WS-CO-AVG-ORDER-VAL      PIC S9(7)V99.
019000     05  WS-CO-ACTIVE-FLAG        PIC X(1).
019100     05  WS-CO-HEALTH-SCORE       PIC 9(3).
019200     05  WS-CO-HEALTH-LABEL       PIC X(9).
019300     05  FILLER                   PIC X(08).
019400*
019500 01  HDR-LINE-1.
019600     05  FILLER                   PIC X(35)
019700              VALUE 'PACIFIC RIM TRADING CO - CUSTOMER  '.
019800     05  FILLER                   PIC X(20)
019900              VALUE 'MASTER STATUS RUN   '.
020000     05  FILLER                   PIC X(78)  VALUE SPACES.
020100*
020200 01  SEC-HDR-LINE.
020300     05  SEC-HDR-TEXT             PIC X(60).
020400     05  FILLER                   PIC X(73)  VALUE SPACES.
020500*
020600 01  DL-REJECT-DETAIL.
020700     05  DL-RJ-LABEL              PIC X(20)
020800              VALUE 'REJECTED CUST EVENT:'.
020900     05  FILLER                   PIC X(1)   VALUE SPACES.
021000     05  DL-RJ-EMAIL              PIC X(40).
021100     05  FILLER                   PIC X(1)   VALUE SPACES.
021200     05  DL-RJ-EVENT-TYPE         PIC X(11).
021300     05  FILLER                   PIC X(60)  VALUE SPACES.
021400*
021500 01  GTL-STATS-LINE-1.
021600     05  FILLER                   PIC X(24)
021700              VALUE 'CUSTOMERS - BY TIER    '.
021800     05  FILLER                   PIC X(5)   VALUE 'REG:'.
021900     05  GTL-CNT-REGULAR          PIC ZZZ,ZZ9.
022000     05  FILLER                   PIC X(6)   VALUE ' VIP:'.
022100     05  GTL-CNT-VIP              PIC ZZZ,ZZ9.
022200     05  FILLER                   PIC X(7)   VALUE ' WHSL:'.
022300     05  GTL-CNT-WHOLESALE        PIC ZZZ,ZZ9.
022400     05  FILLER                   PIC X(7)   VALUE ' BLKL:'.
022500     05  GTL-CNT-BLACKLIST        PIC ZZZ,ZZ9.
022600     05  FILLER                   PIC X(40)  VALUE SPACES.
022700*
022800 01  GTL-STATS-LINE-2.
022900     05  FILLER                   PIC X(24)
023000              VALUE 'TOTAL CUSTOMERS        '.
023100     05  GTL-TOTAL-CUST           PIC ZZ,ZZ9.
023200     05  FILLER                   PIC X(6)   VALUE ' ACT:'.
023300     05  GTL-ACTIVE-CUST          PIC ZZ,ZZ9.
023400     05  FILLER                   PIC X(93)  VALUE SPACES.
023500*
023600 01  GTL-STATS-LINE-3.
023700     05  FILLER                   PIC X(24)
023800              VALUE 'TOTAL REVENUE          '.
023900     05  GTL-TOTAL-REVENUE        PIC -Z,ZZZ,ZZ9.99.
024000     05  FILLER                   PIC X(97)  VALUE SPACES.
024100*
024200 01  GTL-STATS-LINE-4.
024300     05  FILLER                   PIC X(24)
024400              VALUE 'AVERAGE LTV            '.
024500     05  GTL-AVG-LTV              PIC -Z,ZZZ,ZZ9.99.
024600     05  FILLER                   PIC X(97)  VALUE SPACES.
024700*
024800 01  ERROR-MESSAGE-EL             PIC X(80).
024900*
025000 PROCEDURE DIVISION.
025100*
025200 000-MAINLINE.
025300     OPEN INPUT  CB-CUST-EVT-FILE
025400     OPEN OUTPUT CB-CUST-OUT-FILE
025500                 CB-CUST-RPT-FILE.
025600     WRITE CB-CUST-OUT-LINE FROM HDR-LINE-1 AFTER ADVANCING C01.
025700     MOVE 'CUSTOMER EVENT PROCESSING' TO SEC-HDR-TEXT.
025800     WRITE CB-CUST-OUT-LINE FROM SEC-HDR-LINE AFTER ADVANCING 2.
025900     PERFORM 900-READ-EVENT-FILE THRU 900-EXIT.
026000     PERFORM 200-PRSS-CUST-EVENT THRU 200-EXIT
026100         UNTIL EOF-EVENT.
026200     PERFORM 500-PRSS-EXTRACT-TABLE THRU 500-EXIT
026300         VARYING WS-TABLE-SUB FROM 1 BY 1
026400         UNTIL WS-TABLE-SUB > WS-CUST-COUNT.
026500     PERFORM 700-PRSS-CUST-STATS THRU 700-EXIT.
026600     CLOSE CB-CUST-EVT-FILE
026700           CB-CUST-OUT-FILE
026800           CB-CUST-RPT-FILE.
026900     GOBACK.
027000*
027100*----------------------------------------------------------------*
027200*    200-PRSS-CUST-EVENT - ROUTES EACH EVENT CARD.  PROFILE_UPD
027300*    CREATES A NEW ROW OR UPDATES AN EXISTING ONE; EVERY OTHER
027400*    EVENT MUST FIND AN EXISTING ROW BY SEARCH.
027500*----------------------------------------------------------------*
027600 200-PRSS-CUST-EVENT.
027700     MOVE 'YES' TO WS-EVENT-VALID-SW.
027800     IF CB-CE-EV-PROFILE-UPD
027900         PERFORM 310-EV-CREATE-UPDATE THRU 310-EXIT
028000     ELSE
028100         PERFORM 250-FIND-CUST-ENTRY THRU 250-EXIT
028200         IF WS-ENTRY-FOUND
028300             EVALUATE TRUE
028400                 WHEN CB-CE-EV-SET-TIER
028500                     PERFORM 320-EV-SET-TIER THRU 320-EXIT
028600                 WHEN CB-CE-EV-DEACTIVATE
028700                     PERFORM 330-EV-DEACTIVATE THRU 330-EXIT
028800                 WHEN CB-CE-EV-NEW-ORDER
028900                     PERFORM 340-EV-RECORD-ORDER THRU 340-EXIT
029000                 WHEN CB-CE-EV-NEW-RETURN
029100                     PERFORM 350-EV-RECORD-RETURN THRU 350-EXIT
029200                 WHEN CB-CE-EV-INTERACTION
029300                     PERFORM 355-EV-RECORD-INTERACT THRU 355-EXIT
029400                 WHEN OTHER
029500                     MOVE 'NO' TO WS-EVENT-VALID-SW
029600             END-EVALUATE
029700         ELSE
029800             MOVE 'NO' TO WS-EVENT-VALID-SW
029900         END-IF
030000     END-IF.
030100     IF NOT WS-EVENT-VALID
030200         PERFORM 280-REPORT-REJECTED-EVENT THRU 280-EXIT
030300     END-IF.
030400     PERFORM 900-READ-EVENT-FILE THRU 900-EXIT.
030500 200-EXIT.
030600     EXIT.
030700*
030800 250-FIND-CUST-ENTRY.
030900     MOVE 'NO ' TO WS-FOUND-SW.
031000     SET WS-CT-NDX TO 1.
031100     SEARCH WS-CT-ENTRY
031200         AT END
031300             MOVE 'NO ' TO WS-FOUND-SW
031400         WHEN WS-CT-EMAIL (WS-CT-NDX) = CB-CE-EMAIL
031500             MOVE 'YES' TO WS-FOUND-SW
031600     END-SEARCH.
031700 250-EXIT.
031800     EXIT.
031900*
032000 280-REPORT-REJECTED-EVENT.
032100     ADD 1 TO WS-EVENTS-REJECT-COUNT.
032200     MOVE CB-CE-EMAIL          TO DL-RJ-EMAIL.
032300     MOVE CB-CE-EVENT-TYPE     TO DL-RJ-EVENT-TYPE.
032400     WRITE CB-CUST-OUT-LINE FROM DL-REJECT-DETAIL
032500         AFTER ADVANCING 1.
032600 280-EXIT.
032700     EXIT.
032800*
032900*----------------------------------------------------------------*
033000*    310-EV-CREATE-UPDATE - A NEW E-MAIL ADDRESS ADDS A ROW WITH
033100*    THE TIER VALIDATED; AN EXISTING ROW KEEPS ITS OLD NAME/
033200*    PHONE/COUNTRY/CITY WHEN THE EVENT CARD LEAVES THEM BLANK.
033300*----------------------------------------------------------------*
033400 310-EV-CREATE-UPDATE.
033500     PERFORM 312-VALIDATE-TIER THRU 312-EXIT.
033600     IF WS-EVENT-VALID
033700         PERFORM 250-FIND-CUST-ENTRY THRU 250-EXIT
033800         IF WS-ENTRY-FOUND
033900             PERFORM 314-UPDATE-EXISTING THRU 314-EXIT
034000         ELSE
034100             IF WS-CUST-COUNT < 5000
034200                 PERFORM 316-BUILD-CUST-ENTRY THRU 316-EXIT
034300             ELSE
034400                 DISPLAY 'CBCUST01 - CUST TABLE FULL - SKIPPED'
034500                 MOVE 'NO' TO WS-EVENT-VALID-SW
034600             END-IF
034700         END-IF
034800     END-IF.
034900 310-EXIT.
035000     EXIT.
035100*
035200 312-VALIDATE-TIER.
035300     MOVE 'NO ' TO WS-FOUND-SW.
035400     PERFORM 313-CHECK-ONE-TIER THRU 313-EXIT
035500         VARYING WS-STAT-SUB FROM 1 BY 1
035600         UNTIL WS-STAT-SUB > 4.
035700     IF NOT WS-ENTRY-FOUND
035800         MOVE 'NO' TO WS-EVENT-VALID-SW
035900     END-IF.
036000 312-EXIT.
036100     EXIT.
036200*
036300 313-CHECK-ONE-TIER.
036400     IF CB-CE-NEW-TIER = WS-VT-ENTRY (WS-STAT-SUB)
036500         MOVE 'YES' TO WS-FOUND-SW
036600     END-IF.
036700 313-EXIT.
036800     EXIT.
036900*
037000 314-UPDATE-EXISTING.
037100     IF CB-CE-NAME NOT = SPACES
037200         MOVE CB-CE-NAME    TO WS-CT-NAME (WS-CT-NDX)
037300     END-IF.
037400     IF CB-CE-PHONE NOT = SPACES
037500         MOVE CB-CE-PHONE   TO WS-CT-PHONE (WS-CT-NDX)
037600     END-IF.
037700     IF CB-CE-COUNTRY NOT = SPACES
037800         MOVE CB-CE-COUNTRY TO WS-CT-COUNTRY (WS-CT-NDX)
037900     END-IF.
038000     IF CB-CE-CITY NOT = SPACES
038100         MOVE CB-CE-CITY    TO WS-CT-CITY (WS-CT-NDX)
038200     END-IF.
038300     MOVE CB-CE-NEW-TIER TO WS-CT-TIER (WS-CT-NDX).
038400 314-EXIT.
038500     EXIT.
038600*
038700 316-BUILD-CUST-ENTRY.
038800     ADD 1 TO WS-CUST-COUNT.
038900     SET WS-CT-NDX TO WS-CUST-COUNT.
039000     MOVE CB-CE-EMAIL         TO WS-CT-EMAIL (WS-CT-NDX).
039100     MOVE CB-CE-NAME          TO WS-CT-NAME (WS-CT-NDX).
039200     MOVE CB-CE-PHONE         TO WS-CT-PHONE (WS-CT-NDX).
039300     MOVE CB-CE-COUNTRY       TO WS-CT-COUNTRY (WS-CT-NDX).
039400     MOVE CB-CE-CITY          TO WS-CT-CITY (WS-CT-NDX).
039500     MOVE CB-CE-NEW-TIER  TO WS-CT-TIER (WS-CT-NDX).
039600     MOVE 0                   TO WS-CT-TOTAL-ORDERS (WS-CT-NDX).
039700     MOVE 0                   TO WS-CT-TOTAL-SPENT (WS-CT-NDX).
039800     MOVE 0                   TO WS-CT-TOTAL-RETURNS (WS-CT-NDX).
039900     MOVE 0                   TO WS-CT-AVG-ORDER-VAL (WS-CT-NDX).
040000     MOVE 'Y'                 TO WS-CT-ACTIVE-FLAG (WS-CT-NDX).
040100     MOVE 0                   TO WS-CT-POS-INTERACT (WS-CT-NDX).
040200     MOVE 0                   TO WS-CT-NEG-INTERACT (WS-CT-NDX).
040300 316-EXIT.
040400     EXIT.
040500*
040600 320-EV-SET-TIER.
040700     PERFORM 312-VALIDATE-TIER THRU 312-EXIT.
040800     IF WS-EVENT-VALID
040900         MOVE CB-CE-NEW-TIER TO WS-CT-TIER (WS-CT-NDX)
041000     END-IF.
041100 320-EXIT.
041200     EXIT.
041300*
041400 330-EV-DEACTIVATE.
041500     MOVE 'N' TO WS-CT-ACTIVE-FLAG (WS-CT-NDX).
041600 330-EXIT.
041700     EXIT.
041800*
041900*----------------------------------------------------------------*
042000*    340-EV-RECORD-ORDER - ADD TO ORDER COUNT AND SPEND, RECOMPUTE
042100*    AVERAGE ORDER VALUE, AND AUTO-UPGRADE REGULAR TO VIP WHEN THE
042200*    ORDER-COUNT OR SPEND THRESHOLD IS CROSSED (CR-1672).
042300*----------------------------------------------------------------*
042400 340-EV-RECORD-ORDER.
042500     ADD 1 TO WS-CT-TOTAL-ORDERS (WS-CT-NDX).
042600     ADD CB-CE-ORDER-AMOUNT TO WS-CT-TOTAL-SPENT (WS-CT-NDX).
042700     COMPUTE WS-CT-AVG-ORDER-VAL (WS-CT-NDX) ROUNDED =
042800             WS-CT-TOTAL-SPENT (WS-CT-NDX) /
042900             WS-CT-TOTAL-ORDERS (WS-CT-NDX).
043000     IF WS-CT-TIER-REGULAR (WS-CT-NDX)
043100         IF WS-CT-TOTAL-ORDERS (WS-CT-NDX) >= 10
043200         OR WS-CT-TOTAL-SPENT (WS-CT-NDX) >= 1000
043300             MOVE 'vip' TO WS-CT-TIER (WS-CT-NDX)
043400         END-IF
043500     END-IF.
043600 340-EXIT.
043700     EXIT.
043800*
043900 350-EV-RECORD-RETURN.
044000     ADD 1 TO WS-CT-TOTAL-RETURNS (WS-CT-NDX).
044100 350-EXIT.
044200     EXIT.
044300*
044400 355-EV-RECORD-INTERACT.
044500     EVALUATE TRUE
044600         WHEN CB-CE-SENT-POSITIVE
044700             ADD 1 TO WS-CT-POS-INTERACT (WS-CT-NDX)
044800         WHEN CB-CE-SENT-NEGATIVE
044900             ADD 1 TO WS-CT-NEG-INTERACT (WS-CT-NDX)
045000         WHEN CB-CE-SENT-NEUTRAL
045100             CONTINUE
045200         WHEN OTHER
045300             MOVE 'NO' TO WS-EVENT-VALID-SW
045400     END-EVALUATE.
045500 355-EXIT.
045600     EXIT.
045700*
045800*----------------------------------------------------------------*
045900*    500-PRSS-EXTRACT-TABLE - CALC HEALTH SCORE (CR-1918),
046000*    CLAMPED 0 THRU 100 (CR-2205), THEN WRITE THE OUTPUT RECORD
046100*    AND ROLL INTO THE STATISTICS COUNTERS.
046200*----------------------------------------------------------------*
046300 500-PRSS-EXTRACT-TABLE.
046400     SET WS-CT-NDX TO WS-TABLE-SUB.
046500     PERFORM 360-CALC-HEALTH-SCORE THRU 360-EXIT.
046600     MOVE SPACES TO WS-CUST-OUT-REC.
046700     MOVE WS-CT-EMAIL          (WS-CT-NDX) TO WS-CO-EMAIL.
046800     MOVE WS-CT-NAME           (WS-CT-NDX) TO WS-CO-NAME.
046900     MOVE WS-CT-TIER           (WS-CT-NDX) TO WS-CO-TIER.
047000     MOVE WS-CT-TOTAL-ORDERS   (WS-CT-NDX) TO WS-CO-TOTAL-ORDERS.
047100     MOVE WS-CT-TOTAL-SPENT    (WS-CT-NDX) TO WS-CO-TOTAL-SPENT.
047200     MOVE WS-CT-TOTAL-RETURNS  (WS-CT-NDX) TO WS-CO-TOTAL-RETURNS.
047300     MOVE WS-CT-AVG-ORDER-VAL  (WS-CT-NDX) TO WS-CO-AVG-ORDER-VAL.
047400     MOVE WS-CT-ACTIVE-FLAG    (WS-CT-NDX) TO WS-CO-ACTIVE-FLAG.
047500     MOVE WS-CT-HEALTH-SCORE   (WS-CT-NDX) TO WS-CO-HEALTH-SCORE.
047600     MOVE WS-CT-HEALTH-LABEL   (WS-CT-NDX) TO WS-CO-HEALTH-LABEL.
047700     WRITE CB-CUST-OUT-REC FROM WS-CUST-OUT-REC.
047800     PERFORM 520-ACCUM-STATS THRU 520-EXIT.
047900 500-EXIT.
048000     EXIT.
048100*
048200*----------------------------------------------------------------*
048300*    360-CALC-HEALTH-SCORE - BASE 50; ORDER, SPEND, RETURN-RATE,
048400*    INTERACTION AND TIER ADJUSTMENTS; CLAMP 0-100; LABEL BUCKET.
048500*----------------------------------------------------------------*
048600 360-CALC-HEALTH-SCORE.
048700     MOVE 50 TO WS-HEALTH-SCORE-W.
048800     COMPUTE WS-ORDER-BOOST-W =
048900             WS-CT-TOTAL-ORDERS (WS-CT-NDX) * 2.
049000     IF WS-ORDER-BOOST-W > 20
049100         MOVE 20 TO WS-ORDER-BOOST-W
049200     END-IF.
049300     ADD WS-ORDER-BOOST-W TO WS-HEALTH-SCORE-W.
049400     IF WS-CT-TOTAL-SPENT (WS-CT-NDX) >= 500
049500         ADD 10 TO WS-HEALTH-SCORE-W
049600     ELSE
049700         IF WS-CT-TOTAL-SPENT (WS-CT-NDX) >= 100
049800             ADD 5 TO WS-HEALTH-SCORE-W
049900         END-IF
050000     END-IF.
050100     IF WS-CT-TOTAL-ORDERS (WS-CT-NDX) > 0
050200         COMPUTE WS-RETURN-RATE-W ROUNDED =
050300                 WS-CT-TOTAL-RETURNS (WS-CT-NDX) /
050400                 WS-CT-TOTAL-ORDERS (WS-CT-NDX)
050500         IF WS-RETURN-RATE-W > .3
050600             SUBTRACT 20 FROM WS-HEALTH-SCORE-W
050700         ELSE
050800             IF WS-RETURN-RATE-W > .1
050900                 SUBTRACT 10 FROM WS-HEALTH-SCORE-W
051000             END-IF
051100         END-IF
051200     END-IF.
051300     COMPUTE WS-INTERACT-BOOST-W =
051400             WS-CT-POS-INTERACT (WS-CT-NDX) * 2.
051500     IF WS-INTERACT-BOOST-W > 10
051600         MOVE 10 TO WS-INTERACT-BOOST-W
051700     END-IF.
051800     ADD WS-INTERACT-BOOST-W TO WS-HEALTH-SCORE-W.
051900     COMPUTE WS-INTERACT-PENALTY-W =
052000             WS-CT-NEG-INTERACT (WS-CT-NDX) * 3.
052100     IF WS-INTERACT-PENALTY-W > 15
052200         MOVE 15 TO WS-INTERACT-PENALTY-W
052300     END-IF.
052400     SUBTRACT WS-INTERACT-PENALTY-W FROM WS-HEALTH-SCORE-W.
052500     EVALUATE TRUE
052600         WHEN WS-CT-TIER-VIP (WS-CT-NDX)
052700             ADD 5 TO WS-HEALTH-SCORE-W
052800         WHEN WS-CT-TIER-WHOLESALE (WS-CT-NDX)
052900             ADD 3 TO WS-HEALTH-SCORE-W
053000         WHEN WS-CT-TIER-BLACKLIST (WS-CT-NDX)
053100             SUBTRACT 30 FROM WS-HEALTH-SCORE-W
053200     END-EVALUATE.
053300     IF WS-HEALTH-SCORE-W < 0
053400         MOVE 0 TO WS-HEALTH-SCORE-W
053500     END-IF.
053600     IF WS-HEALTH-SCORE-W > 100
053700         MOVE 100 TO WS-HEALTH-SCORE-W
053800     END-IF.
053900     MOVE WS-HEALTH-SCORE-W TO WS-CT-HEALTH-SCORE (WS-CT-NDX).
054000     EVALUATE TRUE
054100         WHEN WS-HEALTH-SCORE-W >= 80
054200             MOVE 'excellent' TO WS-CT-HEALTH-LABEL (WS-CT-NDX)
054300         WHEN WS-HEALTH-SCORE-W >= 60
054400             MOVE 'good     ' TO WS-CT-HEALTH-LABEL (WS-CT-NDX)
054500         WHEN WS-HEALTH-SCORE-W >= 40
054600             MOVE 'fair     ' TO WS-CT-HEALTH-LABEL (WS-CT-NDX)
054700         WHEN OTHER
054800             MOVE 'at_risk  ' TO WS-CT-HEALTH-LABEL (WS-CT-NDX)
054900     END-EVALUATE.
055000 360-EXIT.
055100     EXIT.
055200*
055300 520-ACCUM-STATS.
055400     IF WS-CT-ACTIVE (WS-CT-NDX)
055500         ADD 1 TO WS-CNT-ACTIVE
055600     END-IF.
055700     ADD WS-CT-TOTAL-SPENT (WS-CT-NDX) TO WS-TOTAL-REVENUE.
055800     PERFORM 530-ACCUM-TIER-COUNT THRU 530-EXIT
055900         VARYING WS-STAT-SUB FROM 1 BY 1
056000         UNTIL WS-STAT-SUB > 4.
056100 520-EXIT.
056200     EXIT.
056300*
056400 530-ACCUM-TIER-COUNT.
056500     IF WS-CT-TIER (WS-CT-NDX) = WS-VT-ENTRY (WS-STAT-SUB)
056600         ADD 1 TO WS-CNT-TIER (WS-STAT-SUB)
056700     END-IF.
056800 530-EXIT.
056900     EXIT.
057000*
057100*----------------------------------------------------------------*
057200*    700-PRSS-CUST-STATS - TOTAL, ACTIVE, BY-TIER COUNTS, REVENUE
057300*    AND AVERAGE LTV = REVENUE DIVIDED BY CUSTOMER COUNT.
057400*----------------------------------------------------------------*
057500 700-PRSS-CUST-STATS.
057600     MOVE SPACES TO SEC-HDR-TEXT.
057700     MOVE 'CUSTOMER STATISTICS SUMMARY' TO SEC-HDR-TEXT.
057800     WRITE CB-CUST-OUT-LINE FROM SEC-HDR-LINE AFTER ADVANCING 2.
057900     MOVE WS-CNT-TIER (1) TO GTL-CNT-REGULAR.
058000     MOVE WS-CNT-TIER (2) TO GTL-CNT-VIP.
058100     MOVE WS-CNT-TIER (3) TO GTL-CNT-WHOLESALE.
058200     MOVE WS-CNT-TIER (4) TO GTL-CNT-BLACKLIST.
058300     WRITE CB-CUST-OUT-LINE FROM GTL-STATS-LINE-1
058400         AFTER ADVANCING 1.
058500     MOVE WS-CUST-COUNT   TO GTL-TOTAL-CUST.
058600     MOVE WS-CNT-ACTIVE   TO GTL-ACTIVE-CUST.
058700     WRITE CB-CUST-OUT-LINE FROM GTL-STATS-LINE-2
058800         AFTER ADVANCING 1.
058900     MOVE WS-TOTAL-REVENUE TO GTL-TOTAL-REVENUE.
059000     WRITE CB-CUST-OUT-LINE FROM GTL-STATS-LINE-3
059100         AFTER ADVANCING 1.
059200     IF WS-CUST-COUNT > 0
059300         COMPUTE WS-AVG-LTV ROUNDED =
059400                 WS-TOTAL-REVENUE / WS-CUST-COUNT
059500     ELSE
059600         MOVE 0 TO WS-AVG-LTV
059700     END-IF.
059800     MOVE WS-AVG-LTV TO GTL-AVG-LTV.
059900     WRITE CB-CUST-OUT-LINE FROM GTL-STATS-LINE-4
060000         AFTER ADVANCING 1.
060100     MOVE WS-EVENTS-READ-COUNT TO WS-TRACE-EVENTS-READ.
060200     MOVE WS-CUST-COUNT        TO WS-TRACE-CUST-COUNT.
060300     MOVE WS-AVG-LTV           TO WS-TRACE-AVG-LTV.
060400     DISPLAY 'CBCUST01 EVENTS READ   ' WS-TRACE-EVENTS-READ-ED.
060500     DISPLAY 'CBCUST01 CUST COUNT    ' WS-TRACE-CUST-COUNT-ED.
060600     DISPLAY 'CBCUST01 AVG LTV       ' WS-TRACE-AVG-LTV-ED.
060700 700-EXIT.
060800     EXIT.
060900*
061000 900-READ-EVENT-FILE.
061100     READ CB-CUST-EVT-FILE
061200         AT END
061300             MOVE 'Y' TO WS-EOF-EVENT-SW
061400     END-READ.
061500     IF NOT EOF-EVENT
061600         ADD 1 TO WS-EVENTS-READ-COUNT
061700     END-IF.
061800 900-EXIT.
061900     EXIT.
062000
