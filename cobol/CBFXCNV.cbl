000100*****************************************************************
000200* PROGRAM:  CBFXCNV
000300*           CROSS-BORDER COMMERCE - CURRENCY CONVERSION ROUTINE
000400*
000500* AUTHOR :  R. A. KOWALSKI
000600*           PACIFIC RIM TRADING CO - DATA PROCESSING
000700*
000800* CALLED SUBROUTINE - CONVERTS AN AMOUNT FROM ONE CURRENCY TO
000900* ANOTHER AGAINST THE FIXED 10-CURRENCY RATE TABLE IN CBFXTAB.
001000*   - CALLED BY CBPROFIT FOR LANDED-COST CONVERSION
001100*   - MAY BE CALLED BY ANY PROGRAM NEEDING FX CONVERSION
001200*****************************************************************
001300* LINKAGE:
001400*      1: CB-FX-LINK-AREA  (PASSED AND MODIFIED - SEE BELOW)
001500*****************************************************************
001600*----------------------------------------------------------------*
001700*                     C H A N G E   L O G
001800*----------------------------------------------------------------*
001900* DATE      BY   REQUEST     DESCRIPTION
002000* --------  ---  ----------  ------------------------------------
002100* 03/11/86  RAK  CR-1004     ORIGINAL PROGRAM FOR RATE TABLE CONV CR-1004 
002200* 08/22/86  RAK  CR-1041     ADDED SAME-CURRENCY SHORT CIRCUIT    CR-1041 
002300* 01/14/87  DLS  CR-1119     CORRECTED ROUNDING ON RATE-OUT       CR-1119 
002400* 06/03/88  TMH  CR-1287     ADDED TRACE-DEBUG SWITCH FOR OPS     CR-1287 
002500*                            DIAGNOSTIC RUNS
002600* 11/19/89  RAK  CR-1350     UNKNOWN CURRENCY DEFAULTS TO RATE 1.0CR-1350 
002700* 02/27/91  PLQ  CR-1412     REWORKED SEARCH ALL AGAINST CBFXTAB  CR-1412 
002800* 09/09/93  JWB  CR-1489     ADDED CALL COUNT FOR AUDIT TRAILER   CR-1489 
002900* 04/18/95  DLS  CR-1533     CLEANED UP TRACE EDIT PICTURES       CR-1533 
003000* 10/02/98  TMH  Y2K-0071    Y2K REVIEW - NO 2-DIGIT YEAR FIELDS  Y2K-0071
003100*                            FOUND IN THIS PROGRAM.  NO CHANGE.
003200* 03/15/99  TMH  Y2K-0071    Y2K SIGN-OFF - CBFXCNV CERTIFIED OK  Y2K-0071
003300* 07/08/02  RAK  CR-1780     ADDED HKD/MXN/BRL TO RATE TABLE NOTE CR-1780 
003400*                            (SEE CBFXTAB - TABLE ITSELF UNCHANGED
003500*                            HERE, RATES MAINTAINED IN COPYBOOK)
003600* 05/30/06  PLQ  CR-1902     MINOR - RENAMED WS-CALL-COUNT FIELD  CR-1902 
003700* 04/11/12  JWB  CR-2058     TRACE LINE NOW SHOWS THE RUNNING CALLCR-2058 
003800*                            COUNT PER OPS REQUEST (INTERMITTENT
003900*                            RATE-MISMATCH TICKET #5518)
004000*----------------------------------------------------------------*
004100 IDENTIFICATION DIVISION.
004200 PROGRAM-ID. CBFXCNV.
004300 AUTHOR. R. A. KOWALSKI.
004400 INSTALLATION. PACIFIC RIM TRADING CO - DATA PROCESSING.
004500 DATE-WRITTEN. 03/11/86.
004600 DATE-COMPILED.
004700 SECURITY.  INTERNAL USE ONLY - DATA PROCESSING DEPT.
004800*
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM.
005300 INPUT-OUTPUT SECTION.
005400*
005500 DATA DIVISION.
005600 WORKING-STORAGE SECTION.
005700*
005800*    WS-CALL-CTR STANDS ALONE AT THE 77 LEVEL - THE AUDIT-TRAILER
005900*    CALL COUNT NEVER NEEDED TO BE PART OF A GROUP.
006000 77  WS-CALL-CTR                  PIC S9(7)     COMP-3 VALUE +0.
006100*
006200 COPY CBFXTAB.
006300*
006400 01  WS-FX-SWITCHES.
006500     05  WS-DEBUG-SW              PIC X(1)   VALUE 'N'.
006600         88  WS-DEBUG-ON                      VALUE 'Y'.
006700     05  WS-FOUND-FROM-SW         PIC X(3)   VALUE 'NO '.
006800         88  WS-FOUND-FROM                    VALUE 'YES'.
006900     05  WS-FOUND-TO-SW           PIC X(3)   VALUE 'NO '.
007000         88  WS-FOUND-TO                      VALUE 'YES'.
007100     05  FILLER                   PIC X(10).
007200*
007300 01  WS-RATE-WORK.
007400     05  WS-RATE-FROM             PIC 9(3)V9(6) COMP-3 VALUE 0.
007500     05  WS-RATE-TO               PIC 9(3)V9(6) COMP-3 VALUE 0.
007600     05  FILLER                   PIC X(08).
007700*
007800 01  WS-TRACE-RATE.
007900     05  WS-TR-RATE-N             PIC 9(3)V9(6).
008000 01  WS-TRACE-RATE-ED REDEFINES WS-TRACE-RATE.
008100     05  WS-TR-RATE-EDIT          PIC ZZ9.999999.
008200*
008300 01  WS-TRACE-AMOUNT.
008400     05  WS-TA-AMT-N              PIC S9(7)V99.
008500 01  WS-TRACE-AMOUNT-ED REDEFINES WS-TRACE-AMOUNT.
008600     05  WS-TA-AMT-EDIT           PIC -ZZZZZZ9.99.
008700*
008800 01  WS-TRACE-CALLS.
008900     05  WS-TC-CTR-N              PIC 9(7).
009000 01  WS-TRACE-CALLS-ED REDEFINES WS-TRACE-CALLS.
009100     05  WS-TC-CTR-EDIT           PIC ZZZZZZ9.
009200*
009300 01  WS-TRACE-LINE.
009400     05  WS-TL-TAG                PIC X(12)  VALUE 'CBFXCNV TRC='.
009500     05  WS-TL-FROM               PIC X(3).
009600     05  FILLER                   PIC X(1)   VALUE '/'.
009700     05  WS-TL-TO                 PIC X(3).
009800     05  FILLER                   PIC X(1)   VALUE SPACE.
009900     05  WS-TL-RATE-OUT           PIC X(10).
010000     05  FILLER                   PIC X(1)   VALUE SPACE.
010100     05  WS-TL-AMT-OUT            PIC X(11).
010200     05  FILLER                   PIC X(1)   VALUE SPACE.
010300     05  WS-TL-CALL-TAG           PIC X(5)   VALUE 'CALL='.
010400     05  WS-TL-CALL-OUT           PIC X(7).
010500     05  FILLER                   PIC X(12).
010600*
010700 LINKAGE SECTION.
010800*
010900 01  CB-FX-LINK-AREA.
011000     05  CB-FX-AMOUNT-IN          PIC S9(7)V99.
011100     05  CB-FX-FROM-CUR           PIC X(3).
011200     05  CB-FX-TO-CUR             PIC X(3).
011300     05  CB-FX-AMOUNT-OUT         PIC S9(7)V99.
011400     05  CB-FX-RATE-OUT           PIC 9(3)V9(6).
011500     05  CB-FX-RETURN-CODE        PIC 9(1).
011600         88  CB-FX-RC-OK                       VALUE 0.
011700         88  CB-FX-RC-UNKNOWN-CUR              VALUE 1.
011800*
011900*****************************************************************
012000 PROCEDURE DIVISION USING CB-FX-LINK-AREA.
012100*
012200 000-MAIN.
012300     ADD 1 TO WS-CALL-CTR.
012400     MOVE 0 TO CB-FX-RETURN-CODE.
012500     PERFORM 100-LOOKUP-RATES THRU 100-EXIT.
012600     PERFORM 200-CONVERT-AMOUNT THRU 200-EXIT.
012700     IF WS-DEBUG-ON
012800         PERFORM 900-TRACE-DEBUG THRU 900-EXIT
012900     END-IF.
013000     GOBACK.
013100*
013200*----------------------------------------------------------------*
013300*    100-LOOKUP-RATES - BINARY SEARCH THE FIXED RATE TABLE FOR
013400*    BOTH THE FROM AND TO CURRENCY.  UNKNOWN CODES DEFAULT TO
013500*    RATE 1.000000 AND SET THE RETURN CODE (CR-1350, 11/19/89).
013600*----------------------------------------------------------------*
013700 100-LOOKUP-RATES.
013800     MOVE 'NO ' TO WS-FOUND-FROM-SW.
013900     MOVE 'NO ' TO WS-FOUND-TO-SW.
014000     MOVE 1.000000 TO WS-RATE-FROM.
014100     MOVE 1.000000 TO WS-RATE-TO.
014200     SET CB-FX-NDX TO 1.
014300     SEARCH ALL CB-FX-ENTRY
014400         AT END
014500             MOVE 'NO ' TO WS-FOUND-FROM-SW
014600         WHEN CB-FX-CURRENCY (CB-FX-NDX) = CB-FX-FROM-CUR
014700             MOVE CB-FX-RATE (CB-FX-NDX) TO WS-RATE-FROM
014800             MOVE 'YES' TO WS-FOUND-FROM-SW
014900     END-SEARCH.
015000     SET CB-FX-NDX TO 1.
015100     SEARCH ALL CB-FX-ENTRY
015200         AT END
015300             MOVE 'NO ' TO WS-FOUND-TO-SW
015400         WHEN CB-FX-CURRENCY (CB-FX-NDX) = CB-FX-TO-CUR
015500             MOVE CB-FX-RATE (CB-FX-NDX) TO WS-RATE-TO
015600             MOVE 'YES' TO WS-FOUND-TO-SW
015700     END-SEARCH.
015800     IF NOT WS-FOUND-FROM OR NOT WS-FOUND-TO
015900         MOVE 1 TO CB-FX-RETURN-CODE
016000     END-IF.
016100 100-EXIT.
016200     EXIT.
016300*
016400*----------------------------------------------------------------*
016500*    200-CONVERT-AMOUNT - CONVERT(AMOUNT,FROM,TO) = AMOUNT /
016600*    RATE(FROM) * RATE(TO), 2 DECIMALS.  RATE(FROM,TO) = RATE(TO)
016700*    / RATE(FROM), 6 DECIMALS.  SAME CURRENCY IS A SHORT CIRCUIT
016800*    (CR-1041, 08/22/86).
016900*----------------------------------------------------------------*
017000 200-CONVERT-AMOUNT.
017100     IF CB-FX-FROM-CUR = CB-FX-TO-CUR
017200         MOVE CB-FX-AMOUNT-IN TO CB-FX-AMOUNT-OUT
017300         MOVE 1.000000 TO CB-FX-RATE-OUT
017400     ELSE
017500         COMPUTE CB-FX-RATE-OUT ROUNDED =
017600             WS-RATE-TO / WS-RATE-FROM
017700         COMPUTE CB-FX-AMOUNT-OUT ROUNDED =
017800             (CB-FX-AMOUNT-IN / WS-RATE-FROM) * WS-RATE-TO
017900     END-IF.
018000 200-EXIT.
018100     EXIT.
018200*
018300*----------------------------------------------------------------*
018400*    900-TRACE-DEBUG - DIAGNOSTIC TRACE LINE FOR RATE-MISMATCH
018500*    TICKETS (CR-1287, 06/03/88; PICTURES CLEANED UP CR-1533).
018600*----------------------------------------------------------------*
018700 900-TRACE-DEBUG.
018800     MOVE CB-FX-RATE-OUT   TO WS-TR-RATE-N.
018900     MOVE CB-FX-AMOUNT-OUT TO WS-TA-AMT-N.
019000     MOVE WS-CALL-CTR      TO WS-TC-CTR-N.
019100     MOVE CB-FX-FROM-CUR   TO WS-TL-FROM.
019200     MOVE CB-FX-TO-CUR     TO WS-TL-TO.
019300     MOVE WS-TR-RATE-EDIT  TO WS-TL-RATE-OUT.
019400     MOVE WS-TA-AMT-EDIT   TO WS-TL-AMT-OUT.
019500     MOVE WS-TC-CTR-EDIT   TO WS-TL-CALL-OUT.
019600     DISPLAY WS-TRACE-LINE.
019700 900-EXIT.
019800     EXIT.
019900
