000100*----------------------------------------------------------------*
000200*    CBFXTAB   -  FIXED 10-CURRENCY EXCHANGE RATE TABLE          *
000300*    RATE = UNITS OF CURRENCY PER 1.00 USD, PACKED AS 9(3)V9(6). *
000400*    ENTRIES HELD IN CURRENCY-CODE SEQUENCE FOR SEARCH ALL.      *
000500*    LOADED BY VALUE CLAUSE AT COMPILE TIME - NO RUN-TIME REFRESH*
000600*    PER TREASURY SIGN-OFF MEMO CR-1005 (RAK, 03/86) - RATES ARE *
000700*    POSTED NIGHTLY BY THE WIRE ROOM, NOT MID-BATCH.             *
000800*    USED BY........ CBFXCNV                                     *
000900*----------------------------------------------------------------*
001000 01  CB-FX-RATE-TABLE.
001100     05  FILLER  PIC X(12) VALUE 'AUD001540000'.
001200     05  FILLER  PIC X(12) VALUE 'BRL004970000'.
001300     05  FILLER  PIC X(12) VALUE 'CAD001360000'.
001400     05  FILLER  PIC X(12) VALUE 'CNY007250000'.
001500     05  FILLER  PIC X(12) VALUE 'EUR000920000'.
001600     05  FILLER  PIC X(12) VALUE 'GBP000790000'.
001700     05  FILLER  PIC X(12) VALUE 'HKD007820000'.
001800     05  FILLER  PIC X(12) VALUE 'JPY149500000'.
001900     05  FILLER  PIC X(12) VALUE 'MXN017150000'.
002000     05  FILLER  PIC X(12) VALUE 'USD001000000'.
002100 01  CB-FX-TABLE REDEFINES CB-FX-RATE-TABLE.
002200     05  CB-FX-ENTRY OCCURS 10 TIMES
002300                     ASCENDING KEY IS CB-FX-CURRENCY
002400                     INDEXED BY CB-FX-NDX.
002500         10  CB-FX-CURRENCY       PIC X(3).
002600         10  CB-FX-RATE           PIC 9(3)V9(6).
