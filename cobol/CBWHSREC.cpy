000100*----------------------------------------------------------------*
000200*    CBWHSREC  -  WAREHOUSE MASTER, STOCK LEDGER ENTRY, TRANSFER,
000300*                 ADJUSTMENT JOURNAL AND WAREHOUSE EVENT RECORDS
000400*    USED BY........ CBWHSE01
000500*----------------------------------------------------------------*
000600 01  CB-WAREHOUSE-REC.
000700     05  CB-WH-CODE               PIC X(10).
000800     05  CB-WH-NAME               PIC X(30).
000900     05  CB-WH-TYPE               PIC X(8).
001000         88  CB-WH-TY-OWNED                     VALUE 'owned'.
001100         88  CB-WH-TY-3PL                       VALUE '3pl'.
001200         88  CB-WH-TY-FBA                       VALUE 'fba'.
001300         88  CB-WH-TY-OVERSEAS                  VALUE 'overseas'.
001400         88  CB-WH-TY-BONDED                    VALUE 'bonded'.
001500     05  CB-WH-COUNTRY            PIC X(2).
001600     05  CB-WH-CAPACITY-UNITS     PIC 9(9).
001700     05  CB-WH-ACTIVE-FLAG        PIC X(1).
001800         88  CB-WH-ACTIVE                       VALUE 'Y'.
001900         88  CB-WH-INACTIVE                     VALUE 'N'.
002000     05  FILLER                   PIC X(20).
002100*
002200 01  CB-STOCK-LEDGER-ENTRY.
002300     05  CB-SL-WAREHOUSE-CODE     PIC X(10).
002400     05  CB-SL-SKU                PIC X(20).
002500     05  CB-SL-QTY                PIC S9(7).
002600     05  FILLER                   PIC X(10).
002700*
002800 01  CB-TRANSFER-REC.
002900     05  CB-TR-NUMBER             PIC X(10).
003000     05  CB-TR-SOURCE             PIC X(10).
003100     05  CB-TR-DEST               PIC X(10).
003200     05  CB-TR-STATUS             PIC X(10).
003300         88  CB-TR-ST-DRAFT                     VALUE 'draft'.
003400         88  CB-TR-ST-APPROVED                  VALUE 'approved'.
003500         88  CB-TR-ST-IN-TRANSIT    VALUE 'in_transit'.
003600         88  CB-TR-ST-RECEIVED                  VALUE 'received'.
003700         88  CB-TR-ST-CANCELLED                 VALUE 'cancelled'.
003800     05  CB-TR-TOTAL-UNITS        PIC 9(7).
003900     05  CB-TR-LINE-COUNT         PIC 9(3).
004000     05  FILLER                   PIC X(15).
004100*
004200 01  CB-TRANSFER-LINE.
004300     05  CB-TL-TRANSFER-NUMBER    PIC X(10).
004400     05  CB-TL-SKU                PIC X(20).
004500     05  CB-TL-QUANTITY           PIC 9(7).
004600     05  FILLER                   PIC X(10).
004700*
004800 01  CB-ADJUSTMENT-REC.
004900     05  CB-ADJ-WAREHOUSE-CODE    PIC X(10).
005000     05  CB-ADJ-SKU               PIC X(20).
005100     05  CB-ADJ-TYPE              PIC X(10).
005200         88  CB-ADJ-TY-DAMAGE                   VALUE 'damage'.
005300         88  CB-ADJ-TY-RETURN                   VALUE 'return'.
005400         88  CB-ADJ-TY-AUDIT                    VALUE 'audit'.
005500         88  CB-ADJ-TY-CORRECTION    VALUE 'correction'.
005600         88  CB-ADJ-TY-WRITE-OFF                VALUE 'write_off'.
005700     05  CB-ADJ-QTY-CHANGE        PIC S9(7).
005800     05  CB-ADJ-PREV-QTY          PIC S9(7).
005900     05  CB-ADJ-NEW-QTY           PIC S9(7).
006000     05  CB-ADJ-REASON            PIC X(40).
006100     05  FILLER                   PIC X(10).
006200*
006300 01  CB-WHSE-EVENT-REC.
006400     05  CB-WE-EVENT-TYPE         PIC X(15).
006500         88  CB-WE-EV-WHSE-CRUD                 VALUE 'WHSE-CRUD'.
006600         88  CB-WE-EV-SET-STOCK                 VALUE 'SET-STOCK'.
006700         88  CB-WE-EV-XFER-CREATE    VALUE 'XFER-CREATE'.
006800         88  CB-WE-EV-XFER-APPROVE    VALUE 'XFER-APPROVE'.
006900         88  CB-WE-EV-XFER-SHIP                 VALUE 'XFER-SHIP'.
007000         88  CB-WE-EV-XFER-RECEIVE    VALUE 'XFER-RECEIVE'.
007100         88  CB-WE-EV-XFER-CANCEL    VALUE 'XFER-CANCEL'.
007200         88  CB-WE-EV-ADJUSTMENT    VALUE 'ADJUSTMENT'.
007300     05  CB-WE-WAREHOUSE-CODE     PIC X(10).
007400     05  CB-WE-WAREHOUSE-NAME     PIC X(30).
007500     05  CB-WE-WAREHOUSE-TYPE     PIC X(8).
007600     05  CB-WE-COUNTRY            PIC X(2).
007700     05  CB-WE-CAPACITY-UNITS     PIC 9(9).
007800     05  CB-WE-SKU                PIC X(20).
007900     05  CB-WE-QUANTITY           PIC S9(7).
008000     05  CB-WE-TRANSFER-NUMBER    PIC X(10).
008100     05  CB-WE-SOURCE             PIC X(10).
008200     05  CB-WE-DEST               PIC X(10).
008300     05  CB-WE-ADJ-TYPE           PIC X(10).
008400     05  CB-WE-ADJ-REASON         PIC X(40).
008500     05  CB-WE-ITEM-COUNT         PIC 9(2).
008600     05  CB-WE-XI-ITEM OCCURS 4 TIMES.
008700         10  CB-WE-XI-SKU             PIC X(20).
008800         10  CB-WE-XI-QUANTITY        PIC S9(7).
008900     05  FILLER                   PIC X(10).
