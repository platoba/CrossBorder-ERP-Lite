000100*****************************************************************
000200* PROGRAM:  CBRETN01
000300*           CROSS-BORDER COMMERCE - RETURNS AND REFUNDS BATCH RUN
000400*
000500* AUTHOR :  T. M. HUANG
000600*           PACIFIC RIM TRADING CO - DATA PROCESSING
000700*
000800* READS A CONTROL-CARD FOR THE PERIOD'S TOTAL ORDER COUNT, THEN
000900* THE RETURN-EVENT FILE (ONE EVENT CARD PER TRANSACTION -
001000* CREATE/APPROVE/REJECT/RECEIVE/REFUND/CLOSE) AND APPLIES EACH
001100* EVENT AGAINST THE IN-MEMORY RETURN TABLE, WHICH IS KEYED BY
001200* RETURN NUMBER.  A CREATE EVENT ADDS A NEW TABLE ENTRY AND
001300* COMPUTES THE REFUND; ALL LATER EVENTS FOR THAT RETURN NUMBER
001400* LOOK THE ENTRY UP BY SEARCH AND ADVANCE ITS STATUS IN PLACE.
001500* AT END OF RUN THE UPDATED RETURN EXTRACT AND THE STATISTICS
001600* REPORT ARE WRITTEN (CR-1605).
001700*****************************************************************
001800*----------------------------------------------------------------*
001900*                     C H A N G E   L O G
002000*----------------------------------------------------------------*
002100* DATE      BY   REQUEST     DESCRIPTION
002200* --------  ---  ----------  ------------------------------------
002300* 02/11/87  TMH  CR-1605     ORIGINAL PROGRAM - CREATE/APPROVE/   CR-1605 
002400*                            REJECT/CLOSE EVENTS ONLY
002500* 06/30/88  TMH  CR-1629     ADDED RECEIVE-ITEM EVENT AND QC      CR-1629 
002600*                            STATUS VALIDATION
002700* 04/03/90  RAK  CR-1667     ADDED REFUND EVENT WITH OVERRIDE     CR-1667 
002800*                            AMOUNT AND SHIP COST CAPTURE
002900* 09/14/92  DLS  CR-1701     RESTOCKING FEE PERCENT MADE SITE-    CR-1701 
003000*                            TUNABLE (WS-RESTOCK-FEE-PCT)
003100* 01/22/95  JWB  CR-1744     ADDED CONTROL CARD FOR TOTAL ORDER   CR-1744 
003200*                            COUNT AND THE RETURN-RATE CALCULATION
003300* 10/02/98  TMH  Y2K-0071    Y2K REVIEW - 4-DIGIT YEAR ALREADY    Y2K-0071
003400*                            IN USE THROUGHOUT.  NO CHANGE.
003500* 03/15/99  TMH  Y2K-0071    Y2K SIGN-OFF - CBRETN01 CERTIFIED    Y2K-0071
003600* 05/19/01  RAK  CR-1782     RAISED RETURN TABLE SIZE AFTER       CR-1782 
003700*                            TABLE-FULL ABEND DURING PEAK SEASON
003800* 08/11/03  PLQ  CR-1855     ADDED BY-REASON AND BY-TYPE COUNTS TOCR-1855 
003900*                            THE STATISTICS REPORT
004000* 02/27/06  DLS  CR-1960     ADDED AVERAGE REFUND CALCULATION     CR-1960 
004100* 12/09/08  JWB  CR-2201     CORRECTED "ANY OTHER TRANSITION IS ANCR-2201 
004200*                            ERROR" ENFORCEMENT - EVENTS AGAINST A
004300*                            RETURN NOT IN THE REQUIRED STARTING
004400*                            STATUS NOW REJECTED AND COUNTED
004500* 04/02/13  JWB  CR-2214     RETURN CREATE NOW CARRIES UP TO 5    CR-2214 
004600*                            ITEM LINES (CB-RE-ITEM-COUNT PLUS THE
004700*                            XI- OVERFLOW GROUP) INSTEAD OF ONE -
004800*                            SUBTOTAL IS NOW A TRUE SUM ACROSS THE
004900*                            ITEM TABLE, NOT JUST ONE LINE'S
005000*                            EXTENSION (TICKET #6104)
005100*----------------------------------------------------------------*
005200 IDENTIFICATION DIVISION.
005300 PROGRAM-ID. CBRETN01.
005400 AUTHOR. T. M. HUANG.
005500 INSTALLATION. PACIFIC RIM TRADING CO - DATA PROCESSING.
005600 DATE-WRITTEN. 02/11/87.
005700 DATE-COMPILED.
005800 SECURITY.  INTERNAL USE ONLY - DATA PROCESSING DEPT.
005900*
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200 SOURCE-COMPUTER.  IBM-390.
006300 OBJECT-COMPUTER.  IBM-390.
006400 SPECIAL-NAMES.
006500     C01 IS TOP-OF-FORM.
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800     SELECT CB-PARM-CARD-FILE  ASSIGN TO UT-S-RETNPRM
006900         ORGANIZATION IS SEQUENTIAL.
007000     SELECT CB-RETURN-EVT-FILE ASSIGN TO UT-S-RETNEVT
007100         ORGANIZATION IS SEQUENTIAL.
007200     SELECT CB-RETURN-OUT-FILE ASSIGN TO UT-S-RETNOUT
007300         ORGANIZATION IS SEQUENTIAL.
007400     SELECT CB-RETURN-RPT-FILE ASSIGN TO UT-S-RETNRPT
007500         ORGANIZATION IS SEQUENTIAL.
007600*
007700 DATA DIVISION.
007800 FILE SECTION.
007900*
008000 FD  CB-PARM-CARD-FILE
008100     RECORDING MODE IS F
008200     LABEL RECORDS ARE STANDARD
008300     RECORD CONTAINS 80 CHARACTERS
008400     BLOCK CONTAINS 0 RECORDS
008500     DATA RECORD IS CB-PARM-CARD-REC.
008600 01  CB-PARM-CARD-REC.
008700     05  CB-PC-TOTAL-ORDERS       PIC 9(7).
008800     05  FILLER                   PIC X(73).
008900*
009000 FD  CB-RETURN-EVT-FILE
009100     RECORDING MODE IS F
009200     LABEL RECORDS ARE STANDARD
009300     RECORD CONTAINS 358 CHARACTERS
009400     BLOCK CONTAINS 0 RECORDS
009500     DATA RECORD IS CB-RET-EVENT-REC.
009600 COPY CBRETREC.
009700*
009800 FD  CB-RETURN-OUT-FILE
009900     RECORDING MODE IS F
010000     LABEL RECORDS ARE STANDARD
010100     RECORD CONTAINS 204 CHARACTERS
010200     BLOCK CONTAINS 0 RECORDS
010300     DATA RECORD IS CB-RET-OUT-REC.
010400 01  CB-RET-OUT-REC                PIC X(204).
010500*
010600 FD  CB-RETURN-RPT-FILE
010700     RECORDING MODE IS F
010800     LABEL RECORDS ARE STANDARD
010900     RECORD CONTAINS 133 CHARACTERS
011000     BLOCK CONTAINS 0 RECORDS
011100     DATA RECORD IS CB-RETURN-OUT-LINE.
011200 01  CB-RETURN-OUT-LINE             PIC X(133).
011300*
011400 WORKING-STORAGE SECTION.
011500*
011600*    WS-EVENTS-READ-COUNT STANDS ALONE AT THE 77 LEVEL - IT NEVER
011700*    NEEDED TO BE PART OF THE COUNT-WORK GROUP FURTHER BELOW.
011800 77  WS-EVENTS-READ-COUNT         PIC 9(6)  COMP-3 VALUE 0.
011900*
012000 01  WS-RETURN-SWITCHES.
012100     05  WS-EOF-EVENT-SW          PIC X(1)   VALUE 'N'.
012200         88  EOF-EVENT                        VALUE 'Y'.
012300     05  WS-FOUND-SW              PIC X(3)   VALUE 'NO '.
012400         88  WS-ENTRY-FOUND                   VALUE 'YES'.
012500     05  WS-EVENT-VALID-SW        PIC X(3)   VALUE 'YES'.
012600         88  WS-EVENT-VALID                   VALUE 'YES'.
012700     05  FILLER                   PIC X(10).
012800*
012900*----------------------------------------------------------------*
013000*    SITE-TUNABLE CONTROL CONSTANTS - CHANGE HERE, NOT IN THE
013100*    LOGIC, WHEN FINANCE RESETS THE RESTOCKING FEE PERCENT
013200*    (CR-1701).  THE TOTAL-ORDERS FIGURE USED FOR THE RETURN-RATE
013300*    CALCULATION COMES FROM THE CONTROL CARD, NOT FROM HERE.
013400*----------------------------------------------------------------*
013500 01  WS-CONTROL-CONSTANTS.
013600     05  WS-RESTOCK-FEE-PCT       PIC V999   COMP-3 VALUE .000.
013700     05  FILLER                   PIC X(05).
013800*
013900 01  WS-RETURN-TABLE-CTL.
014000     05  WS-RETURN-COUNT          PIC 9(4)   COMP-3 VALUE 0.
014100     05  WS-NEXT-RET-SEQ          PIC 9(6)   COMP-3 VALUE 0.
014200     05  WS-NEXT-RET-SEQ-D        PIC 9(6).
014300     05  WS-TOTAL-ORDERS-PARM     PIC 9(7)   COMP-3 VALUE 0.
014400     05  FILLER                   PIC X(05).
014500*
014600*----------------------------------------------------------------*
014700*    IN-MEMORY RETURN TABLE - ONE ENTRY PER RETURN NUMBER, BUILT
014800*    AND MAINTAINED ACROSS THE WHOLE RUN.  THE SEARCH KEY IS
014900*    WS-RT-RETURN-NUMBER (CR-1782 RAISED THIS FROM 300 TO 2000).
015000*----------------------------------------------------------------*
015100 01  WS-RETURN-TABLE.
015200     05  WS-RT-ENTRY OCCURS 2000 TIMES
015300                      INDEXED BY WS-RT-NDX.
015400         10  WS-RT-RETURN-NUMBER  PIC X(10).
015500         10  WS-RT-ORDER-NUMBER   PIC X(20).
015600         10  WS-RT-PLATFORM       PIC X(12).
015700         10  WS-RT-STATUS         PIC X(13).
015800             88  WS-RT-ST-REQUESTED           VALUE 'requested'.
015900             88  WS-RT-ST-APPROVED            VALUE 'approved'.
016000             88  WS-RT-ST-REJECTED            VALUE 'rejected'.
016100             88  WS-RT-ST-ITEM-RECVD     VALUE 'item_received'.
016200             88  WS-RT-ST-REFUNDED            VALUE 'refunded'.
016300             88  WS-RT-ST-CLOSED              VALUE 'closed'.
016400         10  WS-RT-TYPE           PIC X(11).
016500         10  WS-RT-REASON         PIC X(20).
016600         10  WS-RT-CUST-NAME      PIC X(30).
016700         10  WS-RT-CUST-EMAIL     PIC X(40).
016800         10  WS-RT-REFUND-AMOUNT  PIC S9(7)V99.
016900         10  WS-RT-RESTOCK-FEE    PIC S9(5)V99.
017000         10  WS-RT-SHIP-COST      PIC S9(5)V99.
017100         10  WS-RT-QC-STATUS      PIC X(7).
017200         10  WS-RT-SUBTOTAL       PIC S9(7)V99.
017300         10  WS-RT-LINE-COUNT     PIC 9(2).
017400         10  WS-RT-ITEM OCCURS 5 TIMES
017500                          INDEXED BY WS-RTI-NDX.
017600             15  WS-RT-IT-SKU         PIC X(20).
017700             15  WS-RT-IT-QUANTITY    PIC 9(5).
017800             15  WS-RT-IT-UNIT-PRICE  PIC S9(7)V99.
017900         10  FILLER               PIC X(05).
018000*
018100 01  WS-VALID-REASONS-VALUES.
018200     05  FILLER            PIC X(20)  VALUE 'defective'.
018300     05  FILLER            PIC X(20)  VALUE 'wrong_item'.
018400     05  FILLER            PIC X(20)  VALUE 'not_as_described'.
018500     05  FILLER            PIC X(20)  VALUE 'no_longer_needed'.
018600     05  FILLER            PIC X(20)  VALUE 'arrived_late'.
018700     05  FILLER            PIC X(20)  VALUE 'damaged_in_shipping'.
018800     05  FILLER            PIC X(20)  VALUE 'other'.
018900 01  WS-VALID-REASONS-TABLE REDEFINES WS-VALID-REASONS-VALUES.
019000     05  WS-VR-ENTRY              PIC X(20)  OCCURS 7 TIMES.
019100*
019200 01  WS-VALID-TYPES-VALUES.
019300     05  FILLER                   PIC X(11)  VALUE 'refund'.
019400     05  FILLER                   PIC X(11)  VALUE 'replacement'.
019500     05  FILLER                   PIC X(11)  VALUE 'exchange'.
019600 01  WS-VALID-TYPES-TABLE REDEFINES WS-VALID-TYPES-VALUES.
019700     05  WS-VT-ENTRY              PIC X(11)  OCCURS 3 TIMES.
019800*
019900 01  WS-CALC-WORK.
020000     05  WS-SUBTOTAL-W            PIC S9(7)V99  COMP-3 VALUE 0.
020100     05  WS-RESTOCK-FEE-W         PIC S9(5)V99  COMP-3 VALUE 0.
020200     05  WS-REFUND-AMOUNT-W       PIC S9(7)V99  COMP-3 VALUE 0.
020300     05  WS-TABLE-SUB             PIC 9(4)      COMP-3 VALUE 0.
020400     05  WS-STAT-SUB              PIC 9(2)      COMP-3 VALUE 0.
020500     05  WS-AVG-REFUND-DIVISOR    PIC 9(6)      COMP-3 VALUE 0.
020600     05  WS-ITEM-SUB              PIC 9(2)      COMP-3 VALUE 0.
020700     05  WS-LINE-EXTENSION        PIC S9(7)V99  COMP-3 VALUE 0.
020800     05  FILLER                   PIC X(05).
020900*
021000 01  WS-COUNT-WORK.
021100     05  WS-EVENTS-REJECT-COUNT   PIC 9(6)  COMP-3 VALUE 0.
021200     05  WS-CNT-REQUESTED         PIC 9(6)  COMP-3 VALUE 0.
021300     05  WS-CNT-APPROVED          PIC 9(6)  COMP-3 VALUE 0.
021400     05  WS-CNT-REJECTED          PIC 9(6)  COMP-3 VALUE 0.
021500     05  WS-CNT-ITEM-RECVD        PIC 9(6)  COMP-3 VALUE 0.
021600     05  WS-CNT-REFUNDED          PIC 9(6)  COMP-3 VALUE 0.
021700     05  WS-CNT-CLOSED            PIC 9(6)  COMP-3 VALUE 0.
021800     05  WS-CNT-RSN-TABLE.
021900         10  WS-CNT-RSN OCCURS 7 TIMES  PIC 9(6)  COMP-3.
022000     05  WS-CNT-TYP-TABLE.
022100         10  WS-CNT-TYP OCCURS 3 TIMES  PIC 9(6)  COMP-3.
022200     05  WS-TOTAL-REFUNDED-AMT    PIC S9(9)V99  COMP-3 VALUE 0.
022300     05  WS-AVG-REFUND-AMT        PIC S9(9)V99  COMP-3 VALUE 0.
022400     05  WS-RETURN-RATE-PCT       PIC S9(3)V99  COMP-3 VALUE 0.
022500     05  FILLER                   PIC X(05).
022600*
022700*----------------------------------------------------------------*
022800*    OPERATOR CONSOLE TRACE FIELDS - PLAIN NUMERIC WORKING FIELD
022900*    PAIRED WITH AN EDITED REDEFINES FOR END-OF-RUN DISPLAYS.
023000*----------------------------------------------------------------*
023100 01  WS-TRACE-EVENTS-READ         PIC 9(6).
023200 01  WS-TRACE-EVENTS-READ-ED REDEFINES WS-TRACE-EVENTS-READ
023300                                  PIC ZZZ,ZZ9.
023400 01  WS-TRACE-TOTAL-REFUNDED      PIC S9(9)V99.
023500 01  WS-TRACE-TOTAL-REFUNDED-ED REDEFINES WS-TRACE-TOTAL-REFUNDED
023600                                  PIC -Z,ZZZ,ZZ9.99.
023700 01  WS-TRACE-RETURN-RATE         PIC S9(3)V99.
023800 01  WS-TRACE-RETURN-RATE-ED REDEFINES WS-TRACE-RETURN-RATE
023900                                  PIC -ZZ9.99.
024000*
024100*----------------------------------------------------------------*
024200*    OUTPUT STAGING RECORD FOR THE RETURN EXTRACT - BUILT FROM THE
024300*    TABLE ENTRY AND WRITTEN FROM HERE SO THE EXTRACT FILE'S SHAPE
024400*    DOES NOT DEPEND ON THE EVENT FD'S RECORD LAYOUT (CR-1605).
024500*----------------------------------------------------------------*
024600 01  WS-RET-OUT-REC.
024700     05  WS-RO-NUMBER             PIC X(10).
024800     05  WS-RO-ORDER-NUMBER       PIC X(20).
024900     05  WS-RO-PLATFORM           PIC X(12).
025000     05  WS-RO-STATUS             PIC X(13).
025100     05  WS-RO-TYPE               PIC X(11).
025200     05  WS-RO-REASON             PIC X(20).
025300     05  WS-RO-CUST-NAME          PIC X(30).
025400     05  WS-RO-CUST-EMAIL         PIC X(40).
025500     05  WS-RO-REFUND-AMOUNT      PIC S9(7)V99.
025600     05  WS-RO-RESTOCK-FEE        PIC S9(5)V99.
025700     05  WS-RO-SHIP-COST          PIC S9(5)V99.
025800     05  WS-RO-QC-STATUS          PIC X(7).
025900     05  WS-RO-ITEM-COUNT         PIC 9(3).
026000     05  FILLER                   PIC X(15).
026100*
026200 01  HDR-LINE-1.
026300     05  FILLER                   PIC X(35)
026400              VALUE 'PACIFIC RIM TRADING CO - RETURN AND'.
026500     05  FILLER                   PIC X(20)
026600              VALUE ' REFUND STATUS RUN  '.
026700     05  FILLER                   PIC X(78)  VALUE SPACES.
026800*
026900 01  SEC-HDR-LINE.
027000     05  SEC-HDR-TEXT             PIC X(60).
027100     05  FILLER                   PIC X(73)  VALUE SPACES.
027200*
027300 01  DL-REJECT-DETAIL.
027400     05  DL-RJ-LABEL              PIC X(20)
027500              VALUE 'REJECTED RETURN NBR:'.
027600     05  FILLER                   PIC X(1)   VALUE SPACES.
027700     05  DL-RJ-RETURN-NUMBER      PIC X(10).
027800     05  FILLER                   PIC X(1)   VALUE SPACES.
027900     05  DL-RJ-EVENT-TYPE         PIC X(10).
028000     05  FILLER                   PIC X(1)   VALUE SPACES.
028100     05  DL-RJ-REASON-TEXT        PIC X(60).
028200     05  FILLER                   PIC X(30)  VALUE SPACES.
028300*
028400 01  GTL-STATS-LINE-1.
028500     05  FILLER                   PIC X(24)
028600              VALUE 'RETURNS - BY STATUS    '.
028700     05  FILLER                   PIC X(5)   VALUE 'REQ:'.
028800     05  GTL-ST-REQUESTED         PIC ZZZ,ZZ9.
028900     05  FILLER                   PIC X(6)   VALUE ' APP:'.
029000     05  GTL-ST-APPROVED          PIC ZZZ,ZZ9.
029100     05  FILLER                   PIC X(6)   VALUE ' REJ:'.
029200     05  GTL-ST-REJECTED          PIC ZZZ,ZZ9.
029300     05  FILLER                   PIC X(50)  VALUE SPACES.
029400*
029500 01  GTL-STATS-LINE-2.
029600     05  FILLER                   PIC X(24)  VALUE SPACES.
029700     05  FILLER                   PIC X(5)   VALUE 'RCV:'.
029800     05  GTL-ST-ITEM-RECVD        PIC ZZZ,ZZ9.
029900     05  FILLER                   PIC X(6)   VALUE ' RFD:'.
030000     05  GTL-ST-REFUNDED          PIC ZZZ,ZZ9.
030100     05  FILLER                   PIC X(6)   VALUE ' CLS:'.
030200     05  GTL-ST-CLOSED            PIC ZZZ,ZZ9.
030300     05  FILLER                   PIC X(51)  VALUE SPACES.
030400*
030500 01  GTL-STATS-LINE-3.
030600     05  FILLER                   PIC X(24)
030700              VALUE 'TOTAL REFUNDED AMOUNT  '.
030800     05  GTL-TOTAL-REFUNDED       PIC -Z,ZZZ,ZZ9.99.
030900     05  FILLER                   PIC X(97)  VALUE SPACES.
031000*
031100 01  GTL-STATS-LINE-4.
031200     05  FILLER                   PIC X(24)
031300              VALUE 'AVERAGE REFUND AMOUNT  '.
031400     05  GTL-AVG-REFUND           PIC -Z,ZZZ,ZZ9.99.
031500     05  FILLER                   PIC X(97)  VALUE SPACES.
031600*
031700 01  GTL-STATS-LINE-5.
031800     05  FILLER                   PIC X(24)
031900              VALUE 'RETURN RATE (PERCENT)  '.
032000     05  GTL-RETURN-RATE          PIC -ZZ9.99.
032100     05  FILLER                   PIC X(102) VALUE SPACES.
032200*
032300 01  ERROR-MESSAGE-EL             PIC X(80).
032400*
032500 PROCEDURE DIVISION.
032600*
032700 000-MAINLINE.
032800     PERFORM 100-READ-PARM-CARD THRU 100-EXIT.
032900     OPEN INPUT  CB-RETURN-EVT-FILE
033000     OPEN OUTPUT CB-RETURN-OUT-FILE
033100                 CB-RETURN-RPT-FILE.
033200     WRITE CB-RETURN-OUT-LINE FROM HDR-LINE-1 AFTER ADVANCING C01.
033300     MOVE 'RETURN EVENT PROCESSING' TO SEC-HDR-TEXT.
033400     WRITE CB-RETURN-OUT-LINE FROM SEC-HDR-LINE AFTER ADVANCING 2.
033500     PERFORM 900-READ-EVENT-FILE THRU 900-EXIT.
033600     PERFORM 200-PRSS-RETURN-EVENT THRU 200-EXIT
033700         UNTIL EOF-EVENT.
033800     PERFORM 500-PRSS-EXTRACT-TABLE THRU 500-EXIT
033900         VARYING WS-TABLE-SUB FROM 1 BY 1
034000         UNTIL WS-TABLE-SUB > WS-RETURN-COUNT.
034100     PERFORM 700-PRSS-RETURN-STATS THRU 700-EXIT.
034200     CLOSE CB-RETURN-EVT-FILE
034300           CB-RETURN-OUT-FILE
034400           CB-RETURN-RPT-FILE.
034500     GOBACK.
034600*
034700*----------------------------------------------------------------*
034800*    100-READ-PARM-CARD - ONE CONTROL CARD SUPPLIES THE PERIOD'S
034900*    TOTAL ORDER COUNT FOR THE RETURN-RATE CALCULATION (CR-1744).
035000*----------------------------------------------------------------*
035100 100-READ-PARM-CARD.
035200     OPEN INPUT CB-PARM-CARD-FILE.
035300     READ CB-PARM-CARD-FILE
035400         AT END
035500             MOVE 0 TO CB-PC-TOTAL-ORDERS
035600     END-READ.
035700     MOVE CB-PC-TOTAL-ORDERS TO WS-TOTAL-ORDERS-PARM.
035800     CLOSE CB-PARM-CARD-FILE.
035900 100-EXIT.
036000     EXIT.
036100*
036200*----------------------------------------------------------------*
036300*    200-PRSS-RETURN-EVENT - ROUTES EACH INCOMING EVENT CARD TO
036400*    ITS HANDLER PARAGRAPH.  A CREATE EVENT ADDS A NEW TABLE ROW;
036500*    EVERY OTHER EVENT MUST FIND AN EXISTING ROW BY SEARCH BEFORE
036600*    THE HANDLER IS PERFORMED.
036700*----------------------------------------------------------------*
036800 200-PRSS-RETURN-EVENT.
036900     MOVE 'YES' TO WS-EVENT-VALID-SW.
037000     IF CB-RE-EV-CREATE
037100         PERFORM 310-EV-CREATE THRU 310-EXIT
037200     ELSE
037300         PERFORM 250-FIND-RETURN-ENTRY THRU 250-EXIT
037400         IF WS-ENTRY-FOUND
037500             EVALUATE TRUE
037600                 WHEN CB-RE-EV-APPROVE
037700                     PERFORM 320-EV-APPROVE THRU 320-EXIT
037800                 WHEN CB-RE-EV-REJECT
037900                     PERFORM 330-EV-REJECT THRU 330-EXIT
038000                 WHEN CB-RE-EV-RECEIVE
038100                     PERFORM 340-EV-RECEIVE THRU 340-EXIT
038200                 WHEN CB-RE-EV-REFUND
038300                     PERFORM 350-EV-REFUND THRU 350-EXIT
038400                 WHEN CB-RE-EV-CLOSE
038500                     PERFORM 360-EV-CLOSE THRU 360-EXIT
038600                 WHEN OTHER
038700                     MOVE 'NO' TO WS-EVENT-VALID-SW
038800             END-EVALUATE
038900         ELSE
039000             MOVE 'NO' TO WS-EVENT-VALID-SW
039100         END-IF
039200     END-IF.
039300     IF NOT WS-EVENT-VALID
039400         PERFORM 280-REPORT-REJECTED-EVENT THRU 280-EXIT
039500     END-IF.
039600     PERFORM 900-READ-EVENT-FILE THRU 900-EXIT.
039700 200-EXIT.
039800     EXIT.
039900*
040000 250-FIND-RETURN-ENTRY.
040100     MOVE 'NO ' TO WS-FOUND-SW.
040200     SET WS-RT-NDX TO 1.
040300     SEARCH WS-RT-ENTRY
040400         AT END
040500             MOVE 'NO ' TO WS-FOUND-SW
040600         WHEN WS-RT-RETURN-NUMBER (WS-RT-NDX) =
040700              CB-RE-RETURN-NUMBER
040800             MOVE 'YES' TO WS-FOUND-SW
040900     END-SEARCH.
041000 250-EXIT.
041100     EXIT.
041200*
041300 280-REPORT-REJECTED-EVENT.
041400     ADD 1 TO WS-EVENTS-REJECT-COUNT.
041500     MOVE CB-RE-RETURN-NUMBER  TO DL-RJ-RETURN-NUMBER.
041600     MOVE CB-RE-EVENT-TYPE     TO DL-RJ-EVENT-TYPE.
041700     MOVE 'INVALID EVENT OR STATUS TRANSITION - SKIPPED'
041800                               TO DL-RJ-REASON-TEXT.
041900     WRITE CB-RETURN-OUT-LINE FROM DL-REJECT-DETAIL
042000         AFTER ADVANCING 1.
042100 280-EXIT.
042200     EXIT.
042300*
042400*----------------------------------------------------------------*
042500*    310-EV-CREATE - VALIDATES REASON, TYPE, ORDER NUMBER AND
042600*    ITEM QUANTITY, ASSIGNS THE NEXT RETURN NUMBER, COMPUTES THE
042700*    REFUND FROM THE ITEM LINE CARRIED ON THE EVENT RECORD, AND
042800*    ADDS A NEW ROW TO THE RETURN TABLE IN STATUS "REQUESTED".
042900*----------------------------------------------------------------*
043000 310-EV-CREATE.
043100     MOVE 'YES' TO WS-EVENT-VALID-SW.
043200     PERFORM 312-VALIDATE-REASON THRU 312-EXIT.
043300     PERFORM 314-VALIDATE-TYPE THRU 314-EXIT.
043400     IF CB-RE-ORDER-NUMBER = SPACES
043500         MOVE 'NO' TO WS-EVENT-VALID-SW
043600     END-IF.
043700     IF CB-RE-QUANTITY = ZERO
043800         MOVE 'NO' TO WS-EVENT-VALID-SW
043900     END-IF.
044000     IF CB-RE-ITEM-COUNT = ZERO
044100         MOVE 1 TO CB-RE-ITEM-COUNT
044200     END-IF.
044300     IF CB-RE-ITEM-COUNT > 5
044400         MOVE 5 TO CB-RE-ITEM-COUNT
044500     END-IF.
044600     IF CB-RE-ITEM-COUNT > 1
044700         PERFORM 317-VALIDATE-XITEMS THRU 317-EXIT
044800     END-IF.
044900     IF WS-EVENT-VALID
045000         IF WS-RETURN-COUNT < 2000
045100             PERFORM 316-BUILD-RETURN-ENTRY THRU 316-EXIT
045200         ELSE
045300             DISPLAY 'CBRETN01 - RETURN TABLE FULL - EVENT SKIP'
045400             MOVE 'NO' TO WS-EVENT-VALID-SW
045500         END-IF
045600     END-IF.
045700 310-EXIT.
045800     EXIT.
045900*
046000 312-VALIDATE-REASON.
046100     MOVE 'NO ' TO WS-FOUND-SW.
046200     PERFORM 313-CHECK-ONE-REASON THRU 313-EXIT
046300         VARYING WS-STAT-SUB FROM 1 BY 1
046400         UNTIL WS-STAT-SUB > 7.
046500     IF NOT WS-ENTRY-FOUND
046600         MOVE 'NO' TO WS-EVENT-VALID-SW
046700     END-IF.
046800 312-EXIT.
046900     EXIT.
047000*
047100 313-CHECK-ONE-REASON.
047200     IF CB-RE-REASON = WS-VR-ENTRY (WS-STAT-SUB)
047300         MOVE 'YES' TO WS-FOUND-SW
047400     END-IF.
047500 313-EXIT.
047600     EXIT.
047700*
047800 314-VALIDATE-TYPE.
047900     MOVE 'NO ' TO WS-FOUND-SW.
048000     PERFORM 315-CHECK-ONE-TYPE THRU 315-EXIT
048100         VARYING WS-STAT-SUB FROM 1 BY 1
048200         UNTIL WS-STAT-SUB > 3.
048300     IF NOT WS-ENTRY-FOUND
048400         MOVE 'NO' TO WS-EVENT-VALID-SW
048500     END-IF.
048600 314-EXIT.
048700     EXIT.
048800*
048900 315-CHECK-ONE-TYPE.
049000     IF CB-RE-RETURN-TYPE = WS-VT-ENTRY (WS-STAT-SUB)
049100         MOVE 'YES' TO WS-FOUND-SW
049200     END-IF.
049300 315-EXIT.
049400     EXIT.
049500*
049600*----------------------------------------------------------------*
049700*    317/318 - VALIDATE THE OVERFLOW ITEM LINES (ITEM 2 THRU THE
049800*    STATED ITEM-COUNT) CARRIED IN THE XI- GROUP - EACH MUST HAVE
049900*    A SKU AND A NON-ZERO QUANTITY (CR-2214).
050000*----------------------------------------------------------------*
050100 317-VALIDATE-XITEMS.
050200     PERFORM 318-CHECK-ONE-XITEM THRU 318-EXIT
050300         VARYING WS-ITEM-SUB FROM 2 BY 1
050400         UNTIL WS-ITEM-SUB > CB-RE-ITEM-COUNT.
050500 317-EXIT.
050600     EXIT.
050700*
050800 318-CHECK-ONE-XITEM.
050900     IF CB-RE-XI-SKU (WS-ITEM-SUB - 1) = SPACES
051000     OR CB-RE-XI-QUANTITY (WS-ITEM-SUB - 1) = ZERO
051100         MOVE 'NO' TO WS-EVENT-VALID-SW
051200     END-IF.
051300 318-EXIT.
051400     EXIT.
051500*
051600 316-BUILD-RETURN-ENTRY.
051700     ADD 1 TO WS-RETURN-COUNT.
051800     ADD 1 TO WS-NEXT-RET-SEQ.
051900     MOVE WS-NEXT-RET-SEQ TO WS-NEXT-RET-SEQ-D.
052000     SET WS-RT-NDX TO WS-RETURN-COUNT.
052100     STRING 'RET-' DELIMITED BY SIZE
052200            WS-NEXT-RET-SEQ-D  DELIMITED BY SIZE
052300       INTO WS-RT-RETURN-NUMBER (WS-RT-NDX).
052400     MOVE CB-RE-ORDER-NUMBER  TO WS-RT-ORDER-NUMBER (WS-RT-NDX).
052500     MOVE CB-RE-PLATFORM      TO WS-RT-PLATFORM (WS-RT-NDX).
052600     MOVE 'requested'         TO WS-RT-STATUS (WS-RT-NDX).
052700     MOVE CB-RE-RETURN-TYPE   TO WS-RT-TYPE (WS-RT-NDX).
052800     MOVE CB-RE-REASON        TO WS-RT-REASON (WS-RT-NDX).
052900     MOVE CB-RE-CUST-NAME     TO WS-RT-CUST-NAME (WS-RT-NDX).
053000     MOVE CB-RE-CUST-EMAIL    TO WS-RT-CUST-EMAIL (WS-RT-NDX).
053100     MOVE 'pending'           TO WS-RT-QC-STATUS (WS-RT-NDX).
053200     MOVE 0                   TO WS-RT-SHIP-COST (WS-RT-NDX).
053300     MOVE CB-RE-ITEM-COUNT    TO WS-RT-LINE-COUNT (WS-RT-NDX).
053400     MOVE 0 TO WS-SUBTOTAL-W.
053500     PERFORM 319-LOAD-RETURN-ITEM THRU 319-EXIT
053600         VARYING WS-ITEM-SUB FROM 1 BY 1
053700         UNTIL WS-ITEM-SUB > CB-RE-ITEM-COUNT.
053800     COMPUTE WS-RESTOCK-FEE-W ROUNDED =
053900             WS-SUBTOTAL-W * WS-RESTOCK-FEE-PCT.
054000     COMPUTE WS-REFUND-AMOUNT-W ROUNDED =
054100             WS-SUBTOTAL-W - WS-RESTOCK-FEE-W.
054200     MOVE WS-SUBTOTAL-W       TO WS-RT-SUBTOTAL (WS-RT-NDX).
054300     MOVE WS-RESTOCK-FEE-W    TO WS-RT-RESTOCK-FEE (WS-RT-NDX).
054400     MOVE WS-REFUND-AMOUNT-W  TO WS-RT-REFUND-AMOUNT (WS-RT-NDX).
054500 316-EXIT.
054600     EXIT.
054700*
054800*----------------------------------------------------------------*
054900*    319-LOAD-RETURN-ITEM - COPIES ONE ITEM LINE (THE PRIMARY SKU
055000*    FOR ITEM 1, ELSE THE MATCHING XI- OVERFLOW SLOT) INTO THE
055100*    TABLE ENTRY'S ITEM ARRAY AND ADDS ITS EXTENSION INTO THE
055200*    RUNNING SUBTOTAL (CR-2214).
055300*----------------------------------------------------------------*
055400 319-LOAD-RETURN-ITEM.
055500     IF WS-ITEM-SUB = 1
055600         MOVE CB-RE-SKU        TO WS-RT-IT-SKU (WS-RT-NDX, 1)
055700         MOVE CB-RE-QUANTITY   TO WS-RT-IT-QUANTITY (WS-RT-NDX, 1)
055800         MOVE CB-RE-UNIT-PRICE
055900             TO WS-RT-IT-UNIT-PRICE (WS-RT-NDX, 1)
056000     ELSE
056100         MOVE CB-RE-XI-SKU (WS-ITEM-SUB - 1)
056200             TO WS-RT-IT-SKU (WS-RT-NDX, WS-ITEM-SUB)
056300         MOVE CB-RE-XI-QUANTITY (WS-ITEM-SUB - 1)
056400             TO WS-RT-IT-QUANTITY (WS-RT-NDX, WS-ITEM-SUB)
056500         MOVE CB-RE-XI-UNIT-PRICE (WS-ITEM-SUB - 1)
056600             TO WS-RT-IT-UNIT-PRICE (WS-RT-NDX, WS-ITEM-SUB)
056700     END-IF.
056800     COMPUTE WS-LINE-EXTENSION ROUNDED =
056900             WS-RT-IT-UNIT-PRICE (WS-RT-NDX, WS-ITEM-SUB) *
057000             WS-RT-IT-QUANTITY (WS-RT-NDX, WS-ITEM-SUB).
057100     ADD WS-LINE-EXTENSION TO WS-SUBTOTAL-W.
057200 319-EXIT.
057300     EXIT.
057400*
057500*----------------------------------------------------------------*
057600*    320-EV-APPROVE THRU 360-EV-CLOSE - EACH HANDLER FIRST CHECKS
057700*    THAT THE ENTRY IS IN THE ONE STATUS IT MAY LEGALLY LEAVE FROM
057800*    (CR-2201) BEFORE ADVANCING THE STATUS FIELD.
057900*----------------------------------------------------------------*
058000 320-EV-APPROVE.
058100     IF WS-RT-ST-REQUESTED (WS-RT-NDX)
058200         MOVE 'approved' TO WS-RT-STATUS (WS-RT-NDX)
058300     ELSE
058400         MOVE 'NO' TO WS-EVENT-VALID-SW
058500     END-IF.
058600 320-EXIT.
058700     EXIT.
058800*
058900 330-EV-REJECT.
059000     IF WS-RT-ST-REQUESTED (WS-RT-NDX)
059100         MOVE 'rejected' TO WS-RT-STATUS (WS-RT-NDX)
059200     ELSE
059300         MOVE 'NO' TO WS-EVENT-VALID-SW
059400     END-IF.
059500 330-EXIT.
059600     EXIT.
059700*
059800 340-EV-RECEIVE.
059900     IF WS-RT-ST-APPROVED (WS-RT-NDX)
060000         PERFORM 342-VALIDATE-QC-STATUS THRU 342-EXIT
060100         IF WS-EVENT-VALID
060200             MOVE 'item_received' TO WS-RT-STATUS (WS-RT-NDX)
060300             MOVE CB-RE-QC-STATUS  TO WS-RT-QC-STATUS (WS-RT-NDX)
060400         END-IF
060500     ELSE
060600         MOVE 'NO' TO WS-EVENT-VALID-SW
060700     END-IF.
060800 340-EXIT.
060900     EXIT.
061000*
061100 342-VALIDATE-QC-STATUS.
061200     EVALUATE CB-RE-QC-STATUS
061300         WHEN 'pending'
061400         WHEN 'passed'
061500         WHEN 'failed'
061600         WHEN 'partial'
061700             CONTINUE
061800         WHEN OTHER
061900             MOVE 'NO' TO WS-EVENT-VALID-SW
062000     END-EVALUATE.
062100 342-EXIT.
062200     EXIT.
062300*
062400*----------------------------------------------------------------*
062500*    350-EV-REFUND - AN OVERRIDE AMOUNT ON THE EVENT CARD (NON-
062600*    ZERO) REPLACES THE COMPUTED REFUND; THE SHIP-COST FIGURE IS
062700*    ALWAYS RECORDED (CR-1667).
062800*----------------------------------------------------------------*
062900 350-EV-REFUND.
063000     IF WS-RT-ST-ITEM-RECVD (WS-RT-NDX)
063100         MOVE 'refunded' TO WS-RT-STATUS (WS-RT-NDX)
063200         IF CB-RE-OVERRIDE-AMOUNT NOT = ZERO
063300             MOVE CB-RE-OVERRIDE-AMOUNT
063400                 TO WS-RT-REFUND-AMOUNT (WS-RT-NDX)
063500         END-IF
063600         MOVE CB-RE-SHIP-COST TO WS-RT-SHIP-COST (WS-RT-NDX)
063700     ELSE
063800         MOVE 'NO' TO WS-EVENT-VALID-SW
063900     END-IF.
064000 350-EXIT.
064100     EXIT.
064200*
064300 360-EV-CLOSE.
064400     IF WS-RT-ST-REFUNDED (WS-RT-NDX)
064500     OR WS-RT-ST-REJECTED (WS-RT-NDX)
064600         MOVE 'closed' TO WS-RT-STATUS (WS-RT-NDX)
064700     ELSE
064800         MOVE 'NO' TO WS-EVENT-VALID-SW
064900     END-IF.
065000 360-EXIT.
065100     EXIT.
065200*
065300*----------------------------------------------------------------*
065400*    500-PRSS-EXTRACT-TABLE - WRITES ONE OUTPUT RECORD PER TABLE
065500*    ENTRY FOR THE DOWNSTREAM SYSTEMS THAT OWN THE RETURN MASTER,
065600*    THEN ROLLS THE ENTRY INTO THE STATISTICS COUNTERS (CR-1605).
065700*----------------------------------------------------------------*
065800 500-PRSS-EXTRACT-TABLE.
065900     SET WS-RT-NDX TO WS-TABLE-SUB.
066000     MOVE SPACES TO WS-RET-OUT-REC.
066100     MOVE WS-RT-RETURN-NUMBER (WS-RT-NDX) TO WS-RO-NUMBER.
066200     MOVE WS-RT-ORDER-NUMBER  (WS-RT-NDX) TO WS-RO-ORDER-NUMBER.
066300     MOVE WS-RT-PLATFORM      (WS-RT-NDX) TO WS-RO-PLATFORM.
066400     MOVE WS-RT-STATUS        (WS-RT-NDX) TO WS-RO-STATUS.
066500     MOVE WS-RT-TYPE          (WS-RT-NDX) TO WS-RO-TYPE.
066600     MOVE WS-RT-REASON        (WS-RT-NDX) TO WS-RO-REASON.
066700     MOVE WS-RT-CUST-NAME     (WS-RT-NDX) TO WS-RO-CUST-NAME.
066800     MOVE WS-RT-CUST-EMAIL    (WS-RT-NDX) TO WS-RO-CUST-EMAIL.
066900     MOVE WS-RT-REFUND-AMOUNT (WS-RT-NDX) TO WS-RO-REFUND-AMOUNT.
067000     MOVE WS-RT-RESTOCK-FEE   (WS-RT-NDX) TO WS-RO-RESTOCK-FEE.
067100     MOVE WS-RT-SHIP-COST     (WS-RT-NDX) TO WS-RO-SHIP-COST.
067200     MOVE WS-RT-QC-STATUS     (WS-RT-NDX) TO WS-RO-QC-STATUS.
067300     MOVE WS-RT-LINE-COUNT    (WS-RT-NDX) TO WS-RO-ITEM-COUNT.
067400     WRITE CB-RET-OUT-REC FROM WS-RET-OUT-REC.
067500     PERFORM 520-ACCUM-STATUS-COUNT THRU 520-EXIT.
067600 500-EXIT.
067700     EXIT.
067800*
067900 520-ACCUM-STATUS-COUNT.
068000     EVALUATE TRUE
068100         WHEN WS-RT-ST-REQUESTED (WS-RT-NDX)
068200             ADD 1 TO WS-CNT-REQUESTED
068300         WHEN WS-RT-ST-APPROVED (WS-RT-NDX)
068400             ADD 1 TO WS-CNT-APPROVED
068500         WHEN WS-RT-ST-REJECTED (WS-RT-NDX)
068600             ADD 1 TO WS-CNT-REJECTED
068700         WHEN WS-RT-ST-ITEM-RECVD (WS-RT-NDX)
068800             ADD 1 TO WS-CNT-ITEM-RECVD
068900         WHEN WS-RT-ST-REFUNDED (WS-RT-NDX)
069000             ADD 1 TO WS-CNT-REFUNDED
069100             ADD WS-RT-REFUND-AMOUNT (WS-RT-NDX)
069200                 TO WS-TOTAL-REFUNDED-AMT
069300         WHEN WS-RT-ST-CLOSED (WS-RT-NDX)
069400             ADD 1 TO WS-CNT-CLOSED
069500             ADD WS-RT-REFUND-AMOUNT (WS-RT-NDX)
069600                 TO WS-TOTAL-REFUNDED-AMT
069700     END-EVALUATE.
069800     PERFORM 530-ACCUM-REASON-COUNT THRU 530-EXIT
069900         VARYING WS-STAT-SUB FROM 1 BY 1
070000         UNTIL WS-STAT-SUB > 7.
070100     PERFORM 540-ACCUM-TYPE-COUNT THRU 540-EXIT
070200         VARYING WS-STAT-SUB FROM 1 BY 1
070300         UNTIL WS-STAT-SUB > 3.
070400 520-EXIT.
070500     EXIT.
070600*
070700 530-ACCUM-REASON-COUNT.
070800     IF WS-RT-REASON (WS-RT-NDX) = WS-VR-ENTRY (WS-STAT-SUB)
070900         ADD 1 TO WS-CNT-RSN (WS-STAT-SUB)
071000     END-IF.
071100 530-EXIT.
071200     EXIT.
071300*
071400 540-ACCUM-TYPE-COUNT.
071500     IF WS-RT-TYPE (WS-RT-NDX) = WS-VT-ENTRY (WS-STAT-SUB)
071600         ADD 1 TO WS-CNT-TYP (WS-STAT-SUB)
071700     END-IF.
071800 540-EXIT.
071900     EXIT.
072000*
072100*----------------------------------------------------------------*
072200*    700-PRSS-RETURN-STATS - WRITES THE STATUS COUNT LINES AND
072300*    COMPUTES AVERAGE REFUND AND RETURN RATE.
072400*----------------------------------------------------------------*
072500 700-PRSS-RETURN-STATS.
072600     MOVE SPACES TO SEC-HDR-TEXT.
072700     MOVE 'RETURN STATISTICS SUMMARY' TO SEC-HDR-TEXT.
072800     WRITE CB-RETURN-OUT-LINE FROM SEC-HDR-LINE AFTER ADVANCING 2.
072900     MOVE WS-CNT-REQUESTED  TO GTL-ST-REQUESTED.
073000     MOVE WS-CNT-APPROVED   TO GTL-ST-APPROVED.
073100     MOVE WS-CNT-REJECTED   TO GTL-ST-REJECTED.
073200     WRITE CB-RETURN-OUT-LINE FROM GTL-STATS-LINE-1
073300         AFTER ADVANCING 1.
073400     MOVE WS-CNT-ITEM-RECVD TO GTL-ST-ITEM-RECVD.
073500     MOVE WS-CNT-REFUNDED   TO GTL-ST-REFUNDED.
073600     MOVE WS-CNT-CLOSED     TO GTL-ST-CLOSED.
073700     WRITE CB-RETURN-OUT-LINE FROM GTL-STATS-LINE-2
073800         AFTER ADVANCING 1.
073900     MOVE WS-TOTAL-REFUNDED-AMT TO GTL-TOTAL-REFUNDED.
074000     WRITE CB-RETURN-OUT-LINE FROM GTL-STATS-LINE-3
074100         AFTER ADVANCING 1.
074200     PERFORM 710-CALC-AVG-REFUND THRU 710-EXIT.
074300     MOVE WS-AVG-REFUND-AMT TO GTL-AVG-REFUND.
074400     WRITE CB-RETURN-OUT-LINE FROM GTL-STATS-LINE-4
074500         AFTER ADVANCING 1.
074600     PERFORM 720-CALC-RETURN-RATE THRU 720-EXIT.
074700     MOVE WS-RETURN-RATE-PCT TO GTL-RETURN-RATE.
074800     WRITE CB-RETURN-OUT-LINE FROM GTL-STATS-LINE-5
074900         AFTER ADVANCING 1.
075000     MOVE WS-EVENTS-READ-COUNT   TO WS-TRACE-EVENTS-READ.
075100     MOVE WS-TOTAL-REFUNDED-AMT  TO WS-TRACE-TOTAL-REFUNDED.
075200     MOVE WS-RETURN-RATE-PCT     TO WS-TRACE-RETURN-RATE.
075300     DISPLAY 'CBRETN01 EVENTS READ   ' WS-TRACE-EVENTS-READ-ED.
075400     DISPLAY 'CBRETN01 TOTAL REFUND  ' WS-TRACE-TOTAL-REFUNDED-ED.
075500     DISPLAY 'CBRETN01 RETURN RATE   ' WS-TRACE-RETURN-RATE-ED.
075600 700-EXIT.
075700     EXIT.
075800*
075900*----------------------------------------------------------------*
076000*    710-CALC-AVG-REFUND - AVERAGE REFUND = TOTAL REFUNDED DIVIDED
076100*    BY THE GREATER OF 1 AND (REFUNDED + CLOSED COUNT) (CR-1960).
076200*----------------------------------------------------------------*
076300 710-CALC-AVG-REFUND.
076400     COMPUTE WS-AVG-REFUND-DIVISOR =
076500             WS-CNT-REFUNDED + WS-CNT-CLOSED.
076600     IF WS-AVG-REFUND-DIVISOR < 1
076700         MOVE 1 TO WS-AVG-REFUND-DIVISOR
076800     END-IF.
076900     COMPUTE WS-AVG-REFUND-AMT ROUNDED =
077000             WS-TOTAL-REFUNDED-AMT / WS-AVG-REFUND-DIVISOR.
077100 710-EXIT.
077200     EXIT.
077300*
077400*----------------------------------------------------------------*
077500*    720-CALC-RETURN-RATE - RETURN RATE = RETURNS DIV TOTAL ORDERS
077600*    TIMES 100, ZERO WHEN THE PARM CARD ORDER COUNT IS ZERO OR
077700*    NEGATIVE - AVOIDS A ZERO-DIVIDE ABEND (CR-1744).
077800*----------------------------------------------------------------*
077900 720-CALC-RETURN-RATE.
078000     IF WS-TOTAL-ORDERS-PARM > 0
078100         COMPUTE WS-RETURN-RATE-PCT ROUNDED =
078200                 (WS-RETURN-COUNT / WS-TOTAL-ORDERS-PARM) * 100
078300     ELSE
078400         MOVE 0 TO WS-RETURN-RATE-PCT
078500     END-IF.
078600 720-EXIT.
078700     EXIT.
078800*
078900 900-READ-EVENT-FILE.
079000     READ CB-RETURN-EVT-FILE
079100         AT END
079200             MOVE 'Y' TO WS-EOF-EVENT-SW
079300     END-READ.
079400     IF NOT EOF-EVENT
079500         ADD 1 TO WS-EVENTS-READ-COUNT
079600     END-IF.
079700 900-EXIT.
079800     EXIT.
079900
