000100*----------------------------------------------------------------*
000200*    CBORDREC  -  CUSTOMER ORDER RECORD LAYOUT                   *
000300*    USED BY........ CBSALES01, CBBULK01                         *
000400*----------------------------------------------------------------*
000500 01  CB-ORDER-REC.
000600     05  CB-OR-ORDER-NUMBER       PIC X(20).
000700     05  CB-OR-PLATFORM           PIC X(12).
000800         88  CB-OR-PLAT-AMAZON               VALUE 'amazon'.
000900         88  CB-OR-PLAT-SHOPIFY              VALUE 'shopify'.
001000         88  CB-OR-PLAT-EBAY                 VALUE 'ebay'.
001100         88  CB-OR-PLAT-ALIEXPRESS           VALUE 'aliexpress'.
001200         88  CB-OR-PLAT-TIKTOK               VALUE 'tiktok'.
001300         88  CB-OR-PLAT-WALMART              VALUE 'walmart'.
001400         88  CB-OR-PLAT-MANUAL               VALUE 'manual'.
001500     05  CB-OR-STATUS             PIC X(12).
001600         88  CB-OR-ST-PENDING                VALUE 'pending'.
001700         88  CB-OR-ST-PROCESSING             VALUE 'processing'.
001800         88  CB-OR-ST-SHIPPED                VALUE 'shipped'.
001900         88  CB-OR-ST-DELIVERED              VALUE 'delivered'.
002000         88  CB-OR-ST-CANCELLED              VALUE 'cancelled'.
002100         88  CB-OR-ST-REFUNDED               VALUE 'refunded'.
002200     05  CB-OR-CUSTOMER-NAME      PIC X(30).
002300     05  CB-OR-CUSTOMER-EMAIL     PIC X(40).
002400     05  CB-OR-ORDER-DATE         PIC 9(8).
002500     05  CB-OR-ORDER-DATE-R REDEFINES CB-OR-ORDER-DATE.
002600         10  CB-OR-ORD-YYYY       PIC 9(4).
002700         10  CB-OR-ORD-MM         PIC 9(2).
002800         10  CB-OR-ORD-DD         PIC 9(2).
002900     05  CB-OR-SUBTOTAL           PIC S9(7)V99.
003000     05  CB-OR-SHIPPING-COST      PIC S9(5)V99.
003100     05  CB-OR-TAX                PIC S9(5)V99.
003200     05  CB-OR-TOTAL              PIC S9(7)V99.
003300     05  CB-OR-CURRENCY           PIC X(3)  VALUE 'USD'.
003400     05  FILLER                   PIC X(20).
