000100*****************************************************************
000200* PROGRAM:  CBWHSE01
000300*           CROSS-BORDER COMMERCE - WAREHOUSE AND TRANSFER BATCH
000400*
000500* AUTHOR :  J. W. BRICKMAN
000600*           PACIFIC RIM TRADING CO - DATA PROCESSING
000700*
000800* READS A WAREHOUSE-TRANSACTION EVENT FILE AND MAINTAINS THREE
000900* IN-MEMORY TABLES - WAREHOUSE MASTER (KEYED BY CODE), STOCK
001000* LEDGER (KEYED BY WAREHOUSE CODE + SKU) AND TRANSFER (KEYED BY
001100* TRANSFER NUMBER).  ADJUSTMENT EVENTS ARE JOURNALED TO THE
001200* REPORT FILE AS THEY OCCUR.  AT END OF RUN AN INVENTORY SUMMARY
001300* AND A LOW-STOCK SCAN (ASCENDING BY QUANTITY) ARE PRINTED, AND
001400* THE UPDATED WAREHOUSE MASTER IS EXTRACTED (CR-1622).
001500*****************************************************************
001600*----------------------------------------------------------------*
001700*                     C H A N G E   L O G
001800*----------------------------------------------------------------*
001900* DATE      BY   REQUEST     DESCRIPTION
002000* --------  ---  ----------  ------------------------------------
002100* 01/09/88  JWB  CR-1622     ORIGINAL PROGRAM - WAREHOUSE CRUD    CR-1622 
002200*                            AND SET-STOCK EVENTS
002300* 08/17/89  JWB  CR-1641     ADDED TRANSFER LIFECYCLE EVENTS      CR-1641 
002400*                            (CREATE/APPROVE/SHIP/RECEIVE/CANCEL)
002500* 12/02/91  RAK  CR-1680     ADDED ADJUSTMENT JOURNAL EVENT       CR-1680 
002600* 04/28/94  DLS  CR-1729     ADDED INVENTORY SUMMARY SECTION      CR-1729 
002700* 10/02/98  JWB  Y2K-0071    Y2K REVIEW - 4-DIGIT YEAR ALREADY    Y2K-0071
002800*                            IN USE THROUGHOUT.  NO CHANGE.
002900* 03/15/99  JWB  Y2K-0071    Y2K SIGN-OFF - CBWHSE01 CERTIFIED    Y2K-0071
003000* 07/21/01  TMH  CR-1789     ADDED LOW-STOCK SCAN (ASCENDING BY   CR-1789 
003100*                            QUANTITY, THRESHOLD 10 DEFAULT)
003200* 11/13/04  PLQ  CR-1889     RAISED STOCK LEDGER TABLE SIZE       CR-1889 
003300*                            AFTER TABLE-FULL ABEND
003400* 05/06/08  RAK  CR-2190     CANCEL NOW RESTORES SOURCE STOCK     CR-2190 
003500*                            ONLY WHEN THE TRANSFER HAD REACHED
003600*                            APPROVED OR IN-TRANSIT
003700* 04/02/13  JWB  CR-2214     TRANSFER NOW CARRIES UP TO 5 ITEM    CR-2214 
003800*                            LINES (CB-WE-ITEM-COUNT PLUS THE XI-
003900*                            OVERFLOW GROUP) INSTEAD OF ONE - EACH
004000*                            LIFECYCLE STEP WALKS THE LINE TABLE
004100*                            AND TOTAL-UNITS IS A TRUE SUM OF
004200*                            QUANTITY ACROSS THE LINES (TICKET
004300*                            #6104)
004400*----------------------------------------------------------------*
004500 IDENTIFICATION DIVISION.
004600 PROGRAM-ID. CBWHSE01.
004700 AUTHOR. J. W. BRICKMAN.
004800 INSTALLATION. PACIFIC RIM TRADING CO - DATA PROCESSING.
004900 DATE-WRITTEN. 01/09/88.
005000 DATE-COMPILED.
005100 SECURITY.  INTERNAL USE ONLY - DATA PROCESSING DEPT.
005200*
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SOURCE-COMPUTER.  IBM-390.
005600 OBJECT-COMPUTER.  IBM-390.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM.
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100     SELECT CB-WHSE-EVT-FILE   ASSIGN TO UT-S-WHSEEVT
006200         ORGANIZATION IS SEQUENTIAL.
006300     SELECT CB-WHSE-OUT-FILE   ASSIGN TO UT-S-WHSEOUT
006400         ORGANIZATION IS SEQUENTIAL.
006500     SELECT CB-WHSE-RPT-FILE   ASSIGN TO UT-S-WHSERPT
006600         ORGANIZATION IS SEQUENTIAL.
006700*
006800 DATA DIVISION.
006900 FILE SECTION.
007000*
007100 FD  CB-WHSE-EVT-FILE
007200     RECORDING MODE IS F
007300     LABEL RECORDS ARE STANDARD
007400     RECORD CONTAINS 301 CHARACTERS
007500     BLOCK CONTAINS 0 RECORDS
007600     DATA RECORD IS CB-WHSE-EVENT-REC.
007700 COPY CBWHSREC.
007800*
007900 FD  CB-WHSE-OUT-FILE
008000     RECORDING MODE IS F
008100     LABEL RECORDS ARE STANDARD
008200     RECORD CONTAINS 80 CHARACTERS
008300     BLOCK CONTAINS 0 RECORDS
008400     DATA RECORD IS CB-WHSE-OUT-REC.
008500 01  CB-WHSE-OUT-REC              PIC X(80).
008600*
008700 FD  CB-WHSE-RPT-FILE
008800     RECORDING MODE IS F
008900     LABEL RECORDS ARE STANDARD
009000     RECORD CONTAINS 133 CHARACTERS
009100     BLOCK CONTAINS 0 RECORDS
009200     DATA RECORD IS CB-WHSE-OUT-LINE.
009300 01  CB-WHSE-OUT-LINE             PIC X(133).
009400*
009500 WORKING-STORAGE SECTION.
009600*
009700*    WS-EVENTS-READ-COUNT STANDS ALONE AT THE 77 LEVEL - IT NEVER
009800*    NEEDED TO BE PART OF THE COUNT-WORK GROUP FURTHER BELOW.
009900 77  WS-EVENTS-READ-COUNT         PIC 9(6)  COMP-3 VALUE 0.
010000*
010100 01  WS-WHSE-SWITCHES.
010200     05  WS-EOF-EVENT-SW          PIC X(1)   VALUE 'N'.
010300         88  EOF-EVENT                        VALUE 'Y'.
010400     05  WS-FOUND-SW              PIC X(3)   VALUE 'NO '.
010500         88  WS-ENTRY-FOUND                   VALUE 'YES'.
010600     05  WS-FOUND2-SW             PIC X(3)   VALUE 'NO '.
010700         88  WS-ENTRY2-FOUND                  VALUE 'YES'.
010800     05  WS-EVENT-VALID-SW        PIC X(3)   VALUE 'YES'.
010900         88  WS-EVENT-VALID                   VALUE 'YES'.
011000     05  FILLER                   PIC X(10).
011100*
011200 01  WS-WHSE-TABLE-CTL.
011300     05  WS-WH-COUNT              PIC 9(4)   COMP-3 VALUE 0.
011400     05  WS-ST-COUNT              PIC 9(5)   COMP-3 VALUE 0.
011500     05  WS-TR-COUNT              PIC 9(4)   COMP-3 VALUE 0.
011600     05  WS-NEXT-TR-SEQ           PIC 9(6)   COMP-3 VALUE 0.
011700     05  WS-NEXT-TR-SEQ-D         PIC 9(6).
011800     05  WS-LOW-STOCK-THRESHOLD   PIC S9(7)  COMP-3 VALUE 10.
011900     05  WS-SEARCH-CODE           PIC X(10).
012000     05  WS-SEARCH-SKU            PIC X(20).
012100     05  FILLER                   PIC X(05).
012200*
012300*----------------------------------------------------------------*
012400*    WAREHOUSE MASTER TABLE - KEYED BY WAREHOUSE CODE.
012500*----------------------------------------------------------------*
012600 01  WS-WHSE-TABLE.
012700     05  WS-WH-ENTRY OCCURS 500 TIMES
012800                     INDEXED BY WS-WH-NDX.
012900         10  WS-WH-CODE           PIC X(10).
013000         10  WS-WH-NAME           PIC X(30).
013100         10  WS-WH-TYPE           PIC X(8).
013200         10  WS-WH-COUNTRY        PIC X(2).
013300         10  WS-WH-CAPACITY       PIC 9(9).
013400         10  WS-WH-ACTIVE-FLAG    PIC X(1).
013500             88  WS-WH-ACTIVE              VALUE 'Y'.
013600         10  FILLER               PIC X(05).
013700*
013800*----------------------------------------------------------------*
013900*    STOCK LEDGER TABLE - KEYED BY WAREHOUSE CODE + SKU, FLOORED
014000*    AT ZERO ON EVERY UPDATE (CR-1889 RAISED THIS TO 20000).
014100*----------------------------------------------------------------*
014200 01  WS-STOCK-TABLE.
014300     05  WS-ST-ENTRY OCCURS 20000 TIMES
014400                     INDEXED BY WS-ST-NDX.
014500         10  WS-ST-WH-CODE        PIC X(10).
014600         10  WS-ST-SKU            PIC X(20).
014700         10  WS-ST-QTY            PIC S9(7).
014800         10  FILLER               PIC X(05).
014900*
015000*----------------------------------------------------------------*
015100*    TRANSFER TABLE - KEYED BY TRANSFER NUMBER.  UP TO 5 ITEM
015200*    LINES PER TRANSFER ARE HELD IN THE NESTED WS-TR-ITEM ARRAY -
015300*    TOTAL-UNITS IS THE SUM OF QUANTITY ACROSS THOSE LINES
015400*    (CR-1641, RESHAPED TO MULTI-LINE UNDER CR-2214).
015500*----------------------------------------------------------------*
015600 01  WS-TRANSFER-TABLE.
015700     05  WS-TR-ENTRY OCCURS 1000 TIMES
015800                     INDEXED BY WS-TR-NDX.
015900         10  WS-TR-NUMBER         PIC X(10).
016000         10  WS-TR-SOURCE         PIC X(10).
016100         10  WS-TR-DEST           PIC X(10).
016200         10  WS-TR-STATUS         PIC X(10).
016300             88  WS-TR-ST-DRAFT            VALUE 'draft'.
016400             88  WS-TR-ST-APPROVED         VALUE 'approved'.
016500             88  WS-TR-ST-IN-TRANSIT       VALUE 'in_transit'.
016600             88  WS-TR-ST-RECEIVED         VALUE 'received'.
016700             88  WS-TR-ST-CANCELLED        VALUE 'cancelled'.
016800         10  WS-TR-TOTAL-UNITS    PIC 9(7).
016900         10  WS-TR-LINE-COUNT     PIC 9(2).
017000         10  WS-TR-ITEM OCCURS 5 TIMES
017100                          INDEXED BY WS-TRI-NDX.
017200             15  WS-TR-IT-SKU         PIC X(20).
017300             15  WS-TR-IT-QUANTITY    PIC 9(7).
017400         10  FILLER               PIC X(05).
017500*
017600 01  WS-VALID-WHTYPE-VALUES.
017700     05  FILLER            PIC X(8)  VALUE 'owned'.
017800     05  FILLER            PIC X(8)  VALUE '3pl'.
017900     05  FILLER            PIC X(8)  VALUE 'fba'.
018000     05  FILLER            PIC X(8)  VALUE 'overseas'.
018100     05  FILLER            PIC X(8)  VALUE 'bonded'.
018200 01  WS-VALID-WHTYPE-TABLE REDEFINES WS-VALID-WHTYPE-VALUES.
018300     05  WS-VW-ENTRY               PIC X(8)  OCCURS 5 TIMES.
018400*
018500 01  WS-VALID-ADJTYPE-VALUES.
018600     05  FILLER            PIC X(10)  VALUE 'damage'.
018700     05  FILLER            PIC X(10)  VALUE 'return'.
018800     05  FILLER            PIC X(10)  VALUE 'audit'.
018900     05  FILLER            PIC X(10)  VALUE 'correction'.
019000     05  FILLER            PIC X(10)  VALUE 'write_off'.
019100 01  WS-VALID-ADJTYPE-TABLE REDEFINES WS-VALID-ADJTYPE-VALUES.
019200     05  WS-VA-ENTRY               PIC X(10)  OCCURS 5 TIMES.
019300*
019400 01  WS-CALC-WORK.
019500     05  WS-TABLE-SUB             PIC 9(5)  COMP-3 VALUE 0.
019600     05  WS-STAT-SUB              PIC 9(5)  COMP-3 VALUE 0.
019700     05  WS-INNER-SUB             PIC 9(5)  COMP-3 VALUE 0.
019800     05  WS-XI-SUB                PIC 9(2)  COMP-3 VALUE 0.
019900     05  WS-ADJ-PREV-QTY-W        PIC S9(7) COMP-3 VALUE 0.
020000     05  WS-ADJ-NEW-QTY-W         PIC S9(7) COMP-3 VALUE 0.
020100     05  FILLER                   PIC X(05).
020200*
020300 01  WS-COUNT-WORK.
020400     05  WS-EVENTS-REJECT-COUNT   PIC 9(6)  COMP-3 VALUE 0.
020500     05  WS-SUM-DISTINCT-SKUS     PIC 9(6)  COMP-3 VALUE 0.
020600     05  WS-SUM-TOTAL-UNITS       PIC S9(9) COMP-3 VALUE 0.
020700     05  WS-WH-SKU-COUNT-W        PIC 9(6)  COMP-3 VALUE 0.
020800     05  WS-WH-UNITS-W            PIC S9(9) COMP-3 VALUE 0.
020900     05  WS-LOW-STOCK-COUNT       PIC 9(5)  COMP-3 VALUE 0.
021000     05  FILLER                   PIC X(05).
021100*
021200*----------------------------------------------------------------*
021300*    LOW-STOCK SCRATCH TABLE - LOADED FROM THE STOCK LEDGER,
021400*    INSERTION-SORTED ASCENDING BY QUANTITY (CR-1789, CBSHIP-
021500*    DERIVED IDIOM - THIS SHOP RESERVES THE SORT VERB FOR FILE-
021600*    TO-FILE WORK).
021700*----------------------------------------------------------------*
021800 01  WS-LOWSTOCK-TABLE.
021900     05  WS-LS-ENTRY OCCURS 20000 TIMES
022000                     INDEXED BY WS-LS-NDX.
022100         10  WS-LS-WH-CODE        PIC X(10).
022200         10  WS-LS-SKU            PIC X(20).
022300         10  WS-LS-QTY            PIC S9(7).
022400         10  FILLER               PIC X(05).
022500 01  WS-LOWSTOCK-HOLD.
022600     05  WS-LSH-WH-CODE           PIC X(10).
022700     05  WS-LSH-SKU               PIC X(20).
022800     05  WS-LSH-QTY               PIC S9(7).
022900*
023000*----------------------------------------------------------------*
023100*    OPERATOR CONSOLE TRACE FIELDS.
023200*----------------------------------------------------------------*
023300 01  WS-TRACE-EVENTS-READ         PIC 9(6).
023400 01  WS-TRACE-EVENTS-READ-ED REDEFINES WS-TRACE-EVENTS-READ
023500                                  PIC ZZZ,ZZ9.
023600 01  WS-TRACE-TOTAL-UNITS         PIC S9(9).
023700 01  WS-TRACE-TOTAL-UNITS-ED REDEFINES WS-TRACE-TOTAL-UNITS
023800                                  PIC -ZZZ,ZZZ,ZZ9.
023900*
024000 01  HDR-LINE-1.
024100     05  FILLER                   PIC X(35)
024200              VALUE 'PACIFIC RIM TRADING CO - WAREHOUSE '.
024300     05  FILLER                   PIC X(20)
024400              VALUE 'AND TRANSFER RUN    '.
024500     05  FILLER                   PIC X(78)  VALUE SPACES.
024600*
024700 01  SEC-HDR-LINE.
024800     05  SEC-HDR-TEXT             PIC X(60).
024900     05  FILLER                   PIC X(73)  VALUE SPACES.
025000*
025100 01  DL-REJECT-DETAIL.
025200     05  DL-RJ-LABEL              PIC X(20)
025300              VALUE 'REJECTED WHSE EVENT:'.
025400     05  FILLER                   PIC X(1)   VALUE SPACES.
025500     05  DL-RJ-CODE               PIC X(10).
025600     05  FILLER                   PIC X(1)   VALUE SPACES.
025700     05  DL-RJ-EVENT-TYPE         PIC X(15).
025800     05  FILLER                   PIC X(86)  VALUE SPACES.
025900*
026000 01  DL-ADJUSTMENT-LINE.
026100     05  DL-AJ-LABEL              PIC X(11) VALUE 'ADJUSTMENT:'.
026200     05  FILLER                   PIC X(1)   VALUE SPACES.
026300     05  DL-AJ-WH-CODE            PIC X(10).
026400     05  FILLER                   PIC X(1)   VALUE SPACES.
026500     05  DL-AJ-SKU                PIC X(20).
026600     05  FILLER                   PIC X(1)   VALUE SPACES.
026700     05  DL-AJ-TYPE               PIC X(10).
026800     05  FILLER                   PIC X(1)   VALUE SPACES.
026900     05  DL-AJ-PREV-QTY           PIC -ZZZ,ZZ9.
027000     05  FILLER                   PIC X(1)   VALUE SPACES.
027100     05  DL-AJ-NEW-QTY            PIC -ZZZ,ZZ9.
027200     05  FILLER                   PIC X(61)  VALUE SPACES.
027300*
027400 01  GTL-SUMMARY-LINE-1.
027500     05  FILLER                   PIC X(24)
027600              VALUE 'DISTINCT SKUS          '.
027700     05  GTL-DISTINCT-SKUS        PIC ZZZ,ZZ9.
027800     05  FILLER                   PIC X(102) VALUE SPACES.
027900*
028000 01  GTL-SUMMARY-LINE-2.
028100     05  FILLER                   PIC X(24)
028200              VALUE 'TOTAL UNITS ON HAND    '.
028300     05  GTL-TOTAL-UNITS          PIC -ZZZ,ZZZ,ZZ9.
028400     05  FILLER                   PIC X(97)  VALUE SPACES.
028500*
028600 01  DL-WHSE-BREAKDOWN.
028700     05  DL-WB-LABEL              PIC X(11) VALUE 'WAREHOUSE:'.
028800     05  FILLER                   PIC X(1)   VALUE SPACES.
028900     05  DL-WB-CODE               PIC X(10).
029000     05  FILLER                   PIC X(5)   VALUE 'SKUS:'.
029100     05  DL-WB-SKU-COUNT          PIC ZZZ,ZZ9.
029200     05  FILLER                   PIC X(7)   VALUE ' UNITS:'.
029300     05  DL-WB-UNITS              PIC -ZZZ,ZZZ,ZZ9.
029400     05  FILLER                   PIC X(80)  VALUE SPACES.
029500*
029600 01  DL-LOWSTOCK-LINE.
029700     05  DL-LOW-CODE              PIC X(10).
029800     05  FILLER                   PIC X(1)   VALUE SPACES.
029900     05  DL-LOW-SKU               PIC X(20).
030000     05  FILLER                   PIC X(1)   VALUE SPACES.
030100     05  DL-LOW-QTY               PIC -ZZZ,ZZ9.
030200     05  FILLER                   PIC X(93)  VALUE SPACES.
030300*
030400 01  ERROR-MESSAGE-EL             PIC X(80).
030500*
030600 PROCEDURE DIVISION.
030700*
030800 000-MAINLINE.
030900     OPEN INPUT  CB-WHSE-EVT-FILE
031000     OPEN OUTPUT CB-WHSE-OUT-FILE
031100                 CB-WHSE-RPT-FILE.
031200     WRITE CB-WHSE-OUT-LINE FROM HDR-LINE-1 AFTER ADVANCING C01.
031300     MOVE 'WAREHOUSE EVENT PROCESSING' TO SEC-HDR-TEXT.
031400     WRITE CB-WHSE-OUT-LINE FROM SEC-HDR-LINE AFTER ADVANCING 2.
031500     PERFORM 900-READ-EVENT-FILE THRU 900-EXIT.
031600     PERFORM 200-PRSS-WHSE-EVENT THRU 200-EXIT
031700         UNTIL EOF-EVENT.
031800     PERFORM 500-PRSS-EXTRACT-TABLE THRU 500-EXIT
031900         VARYING WS-TABLE-SUB FROM 1 BY 1
032000         UNTIL WS-TABLE-SUB > WS-WH-COUNT.
032100     PERFORM 700-PRSS-INVENTORY-SUMMARY THRU 700-EXIT.
032200     PERFORM 750-PRSS-LOW-STOCK-SCAN THRU 750-EXIT.
032300     CLOSE CB-WHSE-EVT-FILE
032400           CB-WHSE-OUT-FILE
032500           CB-WHSE-RPT-FILE.
032600     GOBACK.
032700*
032800*----------------------------------------------------------------*
032900*    200-PRSS-WHSE-EVENT - ROUTES EACH EVENT CARD.  WHSE-CRUD
033000*    CREATES OR UPDATES A WAREHOUSE ROW; SET-STOCK MAY CREATE A
033100*    NEW LEDGER ROW; TRANSFER AND ADJUSTMENT EVENTS ARE HANDLED
033200*    BY THEIR OWN PARAGRAPHS.
033300*----------------------------------------------------------------*
033400 200-PRSS-WHSE-EVENT.
033500     MOVE 'YES' TO WS-EVENT-VALID-SW.
033600     EVALUATE TRUE
033700         WHEN CB-WE-EV-WHSE-CRUD
033800             PERFORM 310-EV-CREATE-UPDATE THRU 310-EXIT
033900         WHEN CB-WE-EV-SET-STOCK
034000             PERFORM 320-EV-SET-STOCK THRU 320-EXIT
034100         WHEN CB-WE-EV-XFER-CREATE
034200             PERFORM 330-EV-TRANSFER-CREATE THRU 330-EXIT
034300         WHEN CB-WE-EV-XFER-APPROVE
034400             PERFORM 340-EV-TRANSFER-APPROVE THRU 340-EXIT
034500         WHEN CB-WE-EV-XFER-SHIP
034600             PERFORM 350-EV-TRANSFER-SHIP THRU 350-EXIT
034700         WHEN CB-WE-EV-XFER-RECEIVE
034800             PERFORM 360-EV-TRANSFER-RECEIVE THRU 360-EXIT
034900         WHEN CB-WE-EV-XFER-CANCEL
035000             PERFORM 370-EV-TRANSFER-CANCEL THRU 370-EXIT
035100         WHEN CB-WE-EV-ADJUSTMENT
035200             PERFORM 380-EV-ADJUSTMENT THRU 380-EXIT
035300         WHEN OTHER
035400             MOVE 'NO' TO WS-EVENT-VALID-SW
035500     END-EVALUATE.
035600     IF NOT WS-EVENT-VALID
035700         PERFORM 280-REPORT-REJECTED-EVENT THRU 280-EXIT
035800     END-IF.
035900     PERFORM 900-READ-EVENT-FILE THRU 900-EXIT.
036000 200-EXIT.
036100     EXIT.
036200*
036300 250-FIND-WHSE-ENTRY.
036400     MOVE 'NO ' TO WS-FOUND-SW.
036500     SET WS-WH-NDX TO 1.
036600     SEARCH WS-WH-ENTRY
036700         AT END
036800             MOVE 'NO ' TO WS-FOUND-SW
036900         WHEN WS-WH-CODE (WS-WH-NDX) = CB-WE-WAREHOUSE-CODE
037000             MOVE 'YES' TO WS-FOUND-SW
037100     END-SEARCH.
037200 250-EXIT.
037300     EXIT.
037400*
037500*----------------------------------------------------------------*
037600*    255-FIND-WHSE-BY-CODE - SAME SEARCH AS 250 BUT AGAINST AN
037700*    ARBITRARY CODE FIELD (WS-SEARCH-CODE), USED WHEN VALIDATING
037800*    TRANSFER SOURCE/DEST AGAINST THE WAREHOUSE TABLE.
037900*----------------------------------------------------------------*
038000 255-FIND-WHSE-BY-CODE.
038100     MOVE 'NO ' TO WS-FOUND-SW.
038200     SET WS-WH-NDX TO 1.
038300     SEARCH WS-WH-ENTRY
038400         AT END
038500             MOVE 'NO ' TO WS-FOUND-SW
038600         WHEN WS-WH-CODE (WS-WH-NDX) = WS-SEARCH-CODE
038700             MOVE 'YES' TO WS-FOUND-SW
038800     END-SEARCH.
038900 255-EXIT.
039000     EXIT.
039100*
039200*----------------------------------------------------------------*
039300*    260-FIND-STOCK-ENTRY - LOOKS UP WS-SEARCH-CODE / WS-SEARCH-
039400*    SKU IN THE STOCK LEDGER.  WS-ST-NDX POINTS AT THE ENTRY WHEN
039500*    FOUND.
039600*----------------------------------------------------------------*
039700 260-FIND-STOCK-ENTRY.
039800     MOVE 'NO ' TO WS-FOUND2-SW.
039900     SET WS-ST-NDX TO 1.
040000     SEARCH WS-ST-ENTRY
040100         AT END
040200             MOVE 'NO ' TO WS-FOUND2-SW
040300         WHEN WS-ST-WH-CODE (WS-ST-NDX) = WS-SEARCH-CODE
040400          AND WS-ST-SKU (WS-ST-NDX)     = WS-SEARCH-SKU
040500             MOVE 'YES' TO WS-FOUND2-SW
040600     END-SEARCH.
040700 260-EXIT.
040800     EXIT.
040900*
041000*----------------------------------------------------------------*
041100*    265-GET-OR-ADD-STOCK - AFTER 260 MISSES, ADDS A ZERO-QTY
041200*    ENTRY FOR WS-SEARCH-CODE / WS-SEARCH-SKU AND POINTS WS-ST-NDX
041300*    AT IT.
041400*----------------------------------------------------------------*
041500 265-GET-OR-ADD-STOCK.
041600     PERFORM 260-FIND-STOCK-ENTRY THRU 260-EXIT.
041700     IF NOT WS-ENTRY2-FOUND
041800         IF WS-ST-COUNT < 20000
041900             ADD 1 TO WS-ST-COUNT
042000             SET WS-ST-NDX TO WS-ST-COUNT
042100             MOVE WS-SEARCH-CODE TO WS-ST-WH-CODE (WS-ST-NDX)
042200             MOVE WS-SEARCH-SKU  TO WS-ST-SKU (WS-ST-NDX)
042300             MOVE 0              TO WS-ST-QTY (WS-ST-NDX)
042400         ELSE
042500             DISPLAY 'CBWHSE01 - STOCK TABLE FULL - SKIPPED'
042600             MOVE 'NO' TO WS-EVENT-VALID-SW
042700         END-IF
042800     END-IF.
042900 265-EXIT.
043000     EXIT.
043100*
043200 270-FIND-XFER-ENTRY.
043300     MOVE 'NO ' TO WS-FOUND-SW.
043400     SET WS-TR-NDX TO 1.
043500     SEARCH WS-TR-ENTRY
043600         AT END
043700             MOVE 'NO ' TO WS-FOUND-SW
043800         WHEN WS-TR-NUMBER (WS-TR-NDX) = CB-WE-TRANSFER-NUMBER
043900             MOVE 'YES' TO WS-FOUND-SW
044000     END-SEARCH.
044100 270-EXIT.
044200     EXIT.
044300*
044400 280-REPORT-REJECTED-EVENT.
044500     ADD 1 TO WS-EVENTS-REJECT-COUNT.
044600     MOVE CB-WE-WAREHOUSE-CODE TO DL-RJ-CODE.
044700     MOVE CB-WE-EVENT-TYPE     TO DL-RJ-EVENT-TYPE.
044800     WRITE CB-WHSE-OUT-LINE FROM DL-REJECT-DETAIL
044900         AFTER ADVANCING 1.
045000 280-EXIT.
045100     EXIT.
045200*
045300*----------------------------------------------------------------*
045400*    310-EV-CREATE-UPDATE - CODE AND NAME REQUIRED, TYPE MUST BE
045500*    VALID; AN EXISTING ROW IS UPDATED IN PLACE, ELSE A NEW ROW
045600*    IS ADDED IN STATUS ACTIVE (CR-1622).
045700*----------------------------------------------------------------*
045800 310-EV-CREATE-UPDATE.
045900     IF CB-WE-WAREHOUSE-CODE = SPACES
046000     OR CB-WE-WAREHOUSE-NAME = SPACES
046100         MOVE 'NO' TO WS-EVENT-VALID-SW
046200     END-IF.
046300     PERFORM 312-VALIDATE-TYPE THRU 312-EXIT.
046400     IF WS-EVENT-VALID
046500         PERFORM 250-FIND-WHSE-ENTRY THRU 250-EXIT
046600         IF WS-ENTRY-FOUND
046700             MOVE CB-WE-WAREHOUSE-NAME TO WS-WH-NAME (WS-WH-NDX)
046800             MOVE CB-WE-WAREHOUSE-TYPE TO WS-WH-TYPE (WS-WH-NDX)
046900             MOVE CB-WE-COUNTRY     TO WS-WH-COUNTRY (WS-WH-NDX)
047000             MOVE CB-WE-CAPACITY-UNITS
047100                 TO WS-WH-CAPACITY (WS-WH-NDX)
047200         ELSE
047300             IF WS-WH-COUNT < 500
047400                 PERFORM 316-BUILD-WHSE-ENTRY THRU 316-EXIT
047500             ELSE
047600                 DISPLAY 'CBWHSE01 - WHSE TABLE FULL - SKIPPED'
047700                 MOVE 'NO' TO WS-EVENT-VALID-SW
047800             END-IF
047900         END-IF
048000     END-IF.
048100 310-EXIT.
048200     EXIT.
048300*
048400 312-VALIDATE-TYPE.
048500     MOVE 'NO ' TO WS-FOUND-SW.
048600     PERFORM 313-CHECK-ONE-WHTYPE THRU 313-EXIT
048700         VARYING WS-STAT-SUB FROM 1 BY 1
048800         UNTIL WS-STAT-SUB > 5.
048900     IF NOT WS-ENTRY-FOUND
049000         MOVE 'NO' TO WS-EVENT-VALID-SW
049100     END-IF.
049200 312-EXIT.
049300     EXIT.
049400*
049500 313-CHECK-ONE-WHTYPE.
049600     IF CB-WE-WAREHOUSE-TYPE = WS-VW-ENTRY (WS-STAT-SUB)
049700         MOVE 'YES' TO WS-FOUND-SW
049800     END-IF.
049900 313-EXIT.
050000     EXIT.
050100*
050200 316-BUILD-WHSE-ENTRY.
050300     ADD 1 TO WS-WH-COUNT.
050400     SET WS-WH-NDX TO WS-WH-COUNT.
050500     MOVE CB-WE-WAREHOUSE-CODE TO WS-WH-CODE (WS-WH-NDX).
050600     MOVE CB-WE-WAREHOUSE-NAME TO WS-WH-NAME (WS-WH-NDX).
050700     MOVE CB-WE-WAREHOUSE-TYPE TO WS-WH-TYPE (WS-WH-NDX).
050800     MOVE CB-WE-COUNTRY        TO WS-WH-COUNTRY (WS-WH-NDX).
050900     MOVE CB-WE-CAPACITY-UNITS TO WS-WH-CAPACITY (WS-WH-NDX).
051000     MOVE 'Y'                  TO WS-WH-ACTIVE-FLAG (WS-WH-NDX).
051100 316-EXIT.
051200     EXIT.
051300*
051400*----------------------------------------------------------------*
051500*    320-EV-SET-STOCK - SETS THE LEDGER QUANTITY FOR A WAREHOUSE
051600*    AND SKU, FLOORED AT ZERO, CREATING THE LEDGER ROW IF NEEDED.
051700*----------------------------------------------------------------*
051800 320-EV-SET-STOCK.
051900     MOVE CB-WE-WAREHOUSE-CODE TO WS-SEARCH-CODE.
052000     MOVE CB-WE-SKU            TO WS-SEARCH-SKU.
052100     PERFORM 265-GET-OR-ADD-STOCK THRU 265-EXIT.
052200     IF WS-EVENT-VALID
052300         IF CB-WE-QUANTITY < 0
052400             MOVE 0 TO WS-ST-QTY (WS-ST-NDX)
052500         ELSE
052600             MOVE CB-WE-QUANTITY TO WS-ST-QTY (WS-ST-NDX)
052700         END-IF
052800     END-IF.
052900 320-EXIT.
053000     EXIT.
053100*
053200*----------------------------------------------------------------*
053300*    330-EV-TRANSFER-CREATE - SOURCE NOT EQUAL DEST, BOTH MUST
053400*    EXIST, EVERY ITEM LINE NON-EMPTY, AVAILABLE SOURCE STOCK >=
053500*    REQUESTED ON EACH LINE; ASSIGNS TRF-nnnnnn, STATUS DRAFT
053600*    (CR-1641, RESHAPED TO MULTI-LINE UNDER CR-2214).
053700*----------------------------------------------------------------*
053800 330-EV-TRANSFER-CREATE.
053900     IF CB-WE-SOURCE = CB-WE-DEST
054000     OR CB-WE-SKU = SPACES
054100     OR CB-WE-QUANTITY = ZERO
054200         MOVE 'NO' TO WS-EVENT-VALID-SW
054300     END-IF.
054400     IF CB-WE-ITEM-COUNT = ZERO
054500         MOVE 1 TO CB-WE-ITEM-COUNT
054600     END-IF.
054700     IF CB-WE-ITEM-COUNT > 5
054800         MOVE 5 TO CB-WE-ITEM-COUNT
054900     END-IF.
055000     IF CB-WE-ITEM-COUNT > 1
055100         PERFORM 331-VALIDATE-XITEMS THRU 331-EXIT
055200     END-IF.
055300     IF WS-EVENT-VALID
055400         MOVE CB-WE-SOURCE TO WS-SEARCH-CODE
055500         PERFORM 255-FIND-WHSE-BY-CODE THRU 255-EXIT
055600         IF NOT WS-ENTRY-FOUND
055700             MOVE 'NO' TO WS-EVENT-VALID-SW
055800         END-IF
055900     END-IF.
056000     IF WS-EVENT-VALID
056100         MOVE CB-WE-DEST TO WS-SEARCH-CODE
056200         PERFORM 255-FIND-WHSE-BY-CODE THRU 255-EXIT
056300         IF NOT WS-ENTRY-FOUND
056400             MOVE 'NO' TO WS-EVENT-VALID-SW
056500         END-IF
056600     END-IF.
056700     IF WS-EVENT-VALID
056800         PERFORM 332-VALIDATE-XFER-STOCK THRU 332-EXIT
056900     END-IF.
057000     IF WS-EVENT-VALID
057100         IF WS-TR-COUNT < 1000
057200             PERFORM 336-BUILD-TRANSFER-ENTRY THRU 336-EXIT
057300         ELSE
057400             DISPLAY 'CBWHSE01 - XFER TABLE FULL - SKIPPED'
057500             MOVE 'NO' TO WS-EVENT-VALID-SW
057600         END-IF
057700     END-IF.
057800 330-EXIT.
057900     EXIT.
058000*
058100*----------------------------------------------------------------*
058200*    331/334 - VALIDATES THE OVERFLOW ITEM LINES (ITEM 2 THRU THE
058300*    STATED ITEM-COUNT) CARRIED IN THE XI- GROUP - EACH MUST HAVE
058400*    A SKU AND A NON-ZERO QUANTITY (CR-2214).
058500*----------------------------------------------------------------*
058600 331-VALIDATE-XITEMS.
058700     PERFORM 334-CHECK-ONE-XITEM THRU 334-EXIT
058800         VARYING WS-XI-SUB FROM 2 BY 1
058900         UNTIL WS-XI-SUB > CB-WE-ITEM-COUNT.
059000 331-EXIT.
059100     EXIT.
059200*
059300 334-CHECK-ONE-XITEM.
059400     IF CB-WE-XI-SKU (WS-XI-SUB - 1) = SPACES
059500     OR CB-WE-XI-QUANTITY (WS-XI-SUB - 1) = ZERO
059600         MOVE 'NO' TO WS-EVENT-VALID-SW
059700     END-IF.
059800 334-EXIT.
059900     EXIT.
060000*
060100*----------------------------------------------------------------*
060200*    332/333 - CONFIRMS AVAILABLE SOURCE STOCK COVERS EVERY ITEM
060300*    LINE ON THE TRANSFER, NOT JUST THE FIRST (CR-2214).
060400*----------------------------------------------------------------*
060500 332-VALIDATE-XFER-STOCK.
060600     PERFORM 333-CHECK-ONE-XFER-STOCK THRU 333-EXIT
060700         VARYING WS-XI-SUB FROM 1 BY 1
060800         UNTIL WS-XI-SUB > CB-WE-ITEM-COUNT
060900         OR NOT WS-EVENT-VALID.
061000 332-EXIT.
061100     EXIT.
061200*
061300 333-CHECK-ONE-XFER-STOCK.
061400     MOVE CB-WE-SOURCE TO WS-SEARCH-CODE.
061500     IF WS-XI-SUB = 1
061600         MOVE CB-WE-SKU TO WS-SEARCH-SKU
061700     ELSE
061800         MOVE CB-WE-XI-SKU (WS-XI-SUB - 1) TO WS-SEARCH-SKU
061900     END-IF.
062000     PERFORM 260-FIND-STOCK-ENTRY THRU 260-EXIT.
062100     IF WS-ENTRY2-FOUND
062200         IF WS-XI-SUB = 1
062300             IF WS-ST-QTY (WS-ST-NDX) < CB-WE-QUANTITY
062400                 MOVE 'NO' TO WS-EVENT-VALID-SW
062500             END-IF
062600         ELSE
062700             IF WS-ST-QTY (WS-ST-NDX) <
062800                     CB-WE-XI-QUANTITY (WS-XI-SUB - 1)
062900                 MOVE 'NO' TO WS-EVENT-VALID-SW
063000             END-IF
063100         END-IF
063200     ELSE
063300         MOVE 'NO' TO WS-EVENT-VALID-SW
063400     END-IF.
063500 333-EXIT.
063600     EXIT.
063700*
063800 336-BUILD-TRANSFER-ENTRY.
063900     ADD 1 TO WS-TR-COUNT.
064000     ADD 1 TO WS-NEXT-TR-SEQ.
064100     MOVE WS-NEXT-TR-SEQ TO WS-NEXT-TR-SEQ-D.
064200     SET WS-TR-NDX TO WS-TR-COUNT.
064300     STRING 'TRF-' DELIMITED BY SIZE
064400            WS-NEXT-TR-SEQ-D DELIMITED BY SIZE
064500       INTO WS-TR-NUMBER (WS-TR-NDX).
064600     MOVE CB-WE-SOURCE     TO WS-TR-SOURCE (WS-TR-NDX).
064700     MOVE CB-WE-DEST       TO WS-TR-DEST (WS-TR-NDX).
064800     MOVE 'draft'          TO WS-TR-STATUS (WS-TR-NDX).
064900     MOVE CB-WE-ITEM-COUNT TO WS-TR-LINE-COUNT (WS-TR-NDX).
065000     MOVE 0                TO WS-TR-TOTAL-UNITS (WS-TR-NDX).
065100     PERFORM 337-LOAD-TRANSFER-ITEM THRU 337-EXIT
065200         VARYING WS-XI-SUB FROM 1 BY 1
065300         UNTIL WS-XI-SUB > CB-WE-ITEM-COUNT.
065400 336-EXIT.
065500     EXIT.
065600*
065700 337-LOAD-TRANSFER-ITEM.
065800     IF WS-XI-SUB = 1
065900         MOVE CB-WE-SKU      TO WS-TR-IT-SKU (WS-TR-NDX, 1)
066000         MOVE CB-WE-QUANTITY TO WS-TR-IT-QUANTITY (WS-TR-NDX, 1)
066100     ELSE
066200         MOVE CB-WE-XI-SKU (WS-XI-SUB - 1)
066300             TO WS-TR-IT-SKU (WS-TR-NDX, WS-XI-SUB)
066400         MOVE CB-WE-XI-QUANTITY (WS-XI-SUB - 1)
066500             TO WS-TR-IT-QUANTITY (WS-TR-NDX, WS-XI-SUB)
066600     END-IF.
066700     ADD WS-TR-IT-QUANTITY (WS-TR-NDX, WS-XI-SUB)
066800         TO WS-TR-TOTAL-UNITS (WS-TR-NDX).
066900 337-EXIT.
067000     EXIT.
067100*
067200*----------------------------------------------------------------*
067300*    340-EV-TRANSFER-APPROVE - DRAFT TO APPROVED, DEDUCTS SOURCE
067400*    STOCK FOR EVERY ITEM LINE (FLOORED AT ZERO).
067500*----------------------------------------------------------------*
067600 340-EV-TRANSFER-APPROVE.
067700     PERFORM 270-FIND-XFER-ENTRY THRU 270-EXIT.
067800     IF WS-ENTRY-FOUND
067900         IF WS-TR-ST-DRAFT (WS-TR-NDX)
068000             MOVE 'approved' TO WS-TR-STATUS (WS-TR-NDX)
068100             MOVE WS-TR-LINE-COUNT (WS-TR-NDX) TO WS-XI-SUB
068200             PERFORM 341-DEDUCT-ONE-ITEM THRU 341-EXIT
068300                 VARYING WS-TRI-NDX FROM 1 BY 1
068400                 UNTIL WS-TRI-NDX > WS-XI-SUB
068500         ELSE
068600             MOVE 'NO' TO WS-EVENT-VALID-SW
068700         END-IF
068800     ELSE
068900         MOVE 'NO' TO WS-EVENT-VALID-SW
069000     END-IF.
069100 340-EXIT.
069200     EXIT.
069300*
069400 341-DEDUCT-ONE-ITEM.
069500     MOVE WS-TR-SOURCE (WS-TR-NDX) TO WS-SEARCH-CODE.
069600     MOVE WS-TR-IT-SKU (WS-TR-NDX, WS-TRI-NDX) TO WS-SEARCH-SKU.
069700     PERFORM 265-GET-OR-ADD-STOCK THRU 265-EXIT.
069800     SUBTRACT WS-TR-IT-QUANTITY (WS-TR-NDX, WS-TRI-NDX)
069900         FROM WS-ST-QTY (WS-ST-NDX).
070000     IF WS-ST-QTY (WS-ST-NDX) < 0
070100         MOVE 0 TO WS-ST-QTY (WS-ST-NDX)
070200     END-IF.
070300 341-EXIT.
070400     EXIT.
070500*
070600 350-EV-TRANSFER-SHIP.
070700     PERFORM 270-FIND-XFER-ENTRY THRU 270-EXIT.
070800     IF WS-ENTRY-FOUND
070900         IF WS-TR-ST-APPROVED (WS-TR-NDX)
071000             MOVE 'in_transit' TO WS-TR-STATUS (WS-TR-NDX)
071100         ELSE
071200             MOVE 'NO' TO WS-EVENT-VALID-SW
071300         END-IF
071400     ELSE
071500         MOVE 'NO' TO WS-EVENT-VALID-SW
071600     END-IF.
071700 350-EXIT.
071800     EXIT.
071900*
072000*----------------------------------------------------------------*
072100*    360-EV-TRANSFER-RECEIVE - APPROVED OR IN-TRANSIT TO RECEIVED,
072200*    ADDS DESTINATION STOCK FOR EVERY ITEM LINE.
072300*----------------------------------------------------------------*
072400 360-EV-TRANSFER-RECEIVE.
072500     PERFORM 270-FIND-XFER-ENTRY THRU 270-EXIT.
072600     IF WS-ENTRY-FOUND
072700         IF WS-TR-ST-APPROVED (WS-TR-NDX)
072800         OR WS-TR-ST-IN-TRANSIT (WS-TR-NDX)
072900             MOVE 'received' TO WS-TR-STATUS (WS-TR-NDX)
073000             MOVE WS-TR-LINE-COUNT (WS-TR-NDX) TO WS-XI-SUB
073100             PERFORM 361-ADD-ONE-ITEM THRU 361-EXIT
073200                 VARYING WS-TRI-NDX FROM 1 BY 1
073300                 UNTIL WS-TRI-NDX > WS-XI-SUB
073400         ELSE
073500             MOVE 'NO' TO WS-EVENT-VALID-SW
073600         END-IF
073700     ELSE
073800         MOVE 'NO' TO WS-EVENT-VALID-SW
073900     END-IF.
074000 360-EXIT.
074100     EXIT.
074200*
074300 361-ADD-ONE-ITEM.
074400     MOVE WS-TR-DEST (WS-TR-NDX) TO WS-SEARCH-CODE.
074500     MOVE WS-TR-IT-SKU (WS-TR-NDX, WS-TRI-NDX) TO WS-SEARCH-SKU.
074600     PERFORM 265-GET-OR-ADD-STOCK THRU 265-EXIT.
074700     ADD WS-TR-IT-QUANTITY (WS-TR-NDX, WS-TRI-NDX)
074800         TO WS-ST-QTY (WS-ST-NDX).
074900 361-EXIT.
075000     EXIT.
075100*
075200*----------------------------------------------------------------*
075300*    370-EV-TRANSFER-CANCEL - ANY STATUS EXCEPT RECEIVED MOVES TO
075400*    CANCELLED; RESTORES SOURCE STOCK FOR EVERY ITEM LINE ONLY
075500*    WHEN APPROVED OR IN-TRANSIT AT THE TIME OF CANCEL (CR-2190).
075600*----------------------------------------------------------------*
075700 370-EV-TRANSFER-CANCEL.
075800     PERFORM 270-FIND-XFER-ENTRY THRU 270-EXIT.
075900     IF WS-ENTRY-FOUND
076000         IF WS-TR-ST-RECEIVED (WS-TR-NDX)
076100             MOVE 'NO' TO WS-EVENT-VALID-SW
076200         ELSE
076300             IF WS-TR-ST-APPROVED (WS-TR-NDX)
076400             OR WS-TR-ST-IN-TRANSIT (WS-TR-NDX)
076500                 MOVE WS-TR-LINE-COUNT (WS-TR-NDX) TO WS-XI-SUB
076600                 PERFORM 371-RESTORE-ONE-ITEM THRU 371-EXIT
076700                     VARYING WS-TRI-NDX FROM 1 BY 1
076800                     UNTIL WS-TRI-NDX > WS-XI-SUB
076900             END-IF
077000             MOVE 'cancelled' TO WS-TR-STATUS (WS-TR-NDX)
077100         END-IF
077200     ELSE
077300         MOVE 'NO' TO WS-EVENT-VALID-SW
077400     END-IF.
077500 370-EXIT.
077600     EXIT.
077700*
077800 371-RESTORE-ONE-ITEM.
077900     MOVE WS-TR-SOURCE (WS-TR-NDX) TO WS-SEARCH-CODE.
078000     MOVE WS-TR-IT-SKU (WS-TR-NDX, WS-TRI-NDX) TO WS-SEARCH-SKU.
078100     PERFORM 265-GET-OR-ADD-STOCK THRU 265-EXIT.
078200     ADD WS-TR-IT-QUANTITY (WS-TR-NDX, WS-TRI-NDX)
078300         TO WS-ST-QTY (WS-ST-NDX).
078400 371-EXIT.
078500     EXIT.
078600*
078700*----------------------------------------------------------------*
078800*    380-EV-ADJUSTMENT - TYPE VALID, CHANGE NOT ZERO; NEW QTY =
078900*    MAX(0, CURRENT + CHANGE); JOURNALED IMMEDIATELY (CR-1680).
079000*----------------------------------------------------------------*
079100 380-EV-ADJUSTMENT.
079200     IF CB-WE-QUANTITY = ZERO
079300         MOVE 'NO' TO WS-EVENT-VALID-SW
079400     END-IF.
079500     PERFORM 382-VALIDATE-ADJTYPE THRU 382-EXIT.
079600     IF WS-EVENT-VALID
079700         MOVE CB-WE-WAREHOUSE-CODE TO WS-SEARCH-CODE
079800         MOVE CB-WE-SKU            TO WS-SEARCH-SKU
079900         PERFORM 265-GET-OR-ADD-STOCK THRU 265-EXIT
080000         IF WS-EVENT-VALID
080100             MOVE WS-ST-QTY (WS-ST-NDX) TO WS-ADJ-PREV-QTY-W
080200             COMPUTE WS-ADJ-NEW-QTY-W =
080300                     WS-ADJ-PREV-QTY-W + CB-WE-QUANTITY
080400             IF WS-ADJ-NEW-QTY-W < 0
080500                 MOVE 0 TO WS-ADJ-NEW-QTY-W
080600             END-IF
080700             MOVE WS-ADJ-NEW-QTY-W TO WS-ST-QTY (WS-ST-NDX)
080800             PERFORM 384-WRITE-ADJ-JOURNAL THRU 384-EXIT
080900         END-IF
081000     END-IF.
081100 380-EXIT.
081200     EXIT.
081300*
081400 382-VALIDATE-ADJTYPE.
081500     MOVE 'NO ' TO WS-FOUND-SW.
081600     PERFORM 383-CHECK-ONE-ADJTYPE THRU 383-EXIT
081700         VARYING WS-STAT-SUB FROM 1 BY 1
081800         UNTIL WS-STAT-SUB > 5.
081900     IF NOT WS-ENTRY-FOUND
082000         MOVE 'NO' TO WS-EVENT-VALID-SW
082100     END-IF.
082200 382-EXIT.
082300     EXIT.
082400*
082500 383-CHECK-ONE-ADJTYPE.
082600     IF CB-WE-ADJ-TYPE = WS-VA-ENTRY (WS-STAT-SUB)
082700         MOVE 'YES' TO WS-FOUND-SW
082800     END-IF.
082900 383-EXIT.
083000     EXIT.
083100*
083200 384-WRITE-ADJ-JOURNAL.
083300     MOVE CB-WE-WAREHOUSE-CODE TO DL-AJ-WH-CODE.
083400     MOVE CB-WE-SKU            TO DL-AJ-SKU.
083500     MOVE CB-WE-ADJ-TYPE       TO DL-AJ-TYPE.
083600     MOVE WS-ADJ-PREV-QTY-W    TO DL-AJ-PREV-QTY.
083700     MOVE WS-ADJ-NEW-QTY-W     TO DL-AJ-NEW-QTY.
083800     WRITE CB-WHSE-OUT-LINE FROM DL-ADJUSTMENT-LINE
083900         AFTER ADVANCING 1.
084000 384-EXIT.
084100     EXIT.
084200*
084300*----------------------------------------------------------------*
084400*    500-PRSS-EXTRACT-TABLE - WRITES ONE OUTPUT RECORD PER
084500*    WAREHOUSE TABLE ENTRY FOR THE DOWNSTREAM MASTER (CR-1622).
084600*----------------------------------------------------------------*
084700 500-PRSS-EXTRACT-TABLE.
084800     SET WS-WH-NDX TO WS-TABLE-SUB.
084900     MOVE SPACES TO CB-WHSE-OUT-REC.
085000     MOVE WS-WH-CODE   (WS-WH-NDX) TO CB-WHSE-OUT-REC (1:10).
085100     MOVE WS-WH-NAME   (WS-WH-NDX) TO CB-WHSE-OUT-REC (11:30).
085200     MOVE WS-WH-TYPE   (WS-WH-NDX) TO CB-WHSE-OUT-REC (41:8).
085300     MOVE WS-WH-COUNTRY (WS-WH-NDX) TO CB-WHSE-OUT-REC (49:2).
085400     MOVE WS-WH-ACTIVE-FLAG (WS-WH-NDX)
085500         TO CB-WHSE-OUT-REC (60:1).
085600     WRITE CB-WHSE-OUT-REC.
085700 500-EXIT.
085800     EXIT.
085900*
086000*----------------------------------------------------------------*
086100*    700-PRSS-INVENTORY-SUMMARY - DISTINCT SKUS AND TOTAL UNITS
086200*    ACROSS THE WHOLE LEDGER, THEN PER-WAREHOUSE SKU COUNT AND
086300*    UNITS (CR-1729).
086400*----------------------------------------------------------------*
086500 700-PRSS-INVENTORY-SUMMARY.
086600     MOVE SPACES TO SEC-HDR-TEXT.
086700     MOVE 'INVENTORY SUMMARY' TO SEC-HDR-TEXT.
086800     WRITE CB-WHSE-OUT-LINE FROM SEC-HDR-LINE AFTER ADVANCING 2.
086900     MOVE WS-ST-COUNT TO GTL-DISTINCT-SKUS.
087000     PERFORM 710-SUM-STOCK-TABLE THRU 710-EXIT
087100         VARYING WS-TABLE-SUB FROM 1 BY 1
087200         UNTIL WS-TABLE-SUB > WS-ST-COUNT.
087300     MOVE WS-SUM-TOTAL-UNITS TO GTL-TOTAL-UNITS.
087400     WRITE CB-WHSE-OUT-LINE FROM GTL-SUMMARY-LINE-1
087500         AFTER ADVANCING 1.
087600     WRITE CB-WHSE-OUT-LINE FROM GTL-SUMMARY-LINE-2
087700         AFTER ADVANCING 1.
087800     PERFORM 720-WHSE-BREAKDOWN THRU 720-EXIT
087900         VARYING WS-STAT-SUB FROM 1 BY 1
088000         UNTIL WS-STAT-SUB > WS-WH-COUNT.
088100 700-EXIT.
088200     EXIT.
088300*
088400 710-SUM-STOCK-TABLE.
088500     SET WS-ST-NDX TO WS-TABLE-SUB.
088600     ADD WS-ST-QTY (WS-ST-NDX) TO WS-SUM-TOTAL-UNITS.
088700 710-EXIT.
088800     EXIT.
088900*
089000 720-WHSE-BREAKDOWN.
089100     SET WS-WH-NDX TO WS-STAT-SUB.
089200     MOVE 0 TO WS-WH-SKU-COUNT-W.
089300     MOVE 0 TO WS-WH-UNITS-W.
089400     PERFORM 722-ACCUM-WHSE-LINE THRU 722-EXIT
089500         VARYING WS-INNER-SUB FROM 1 BY 1
089600         UNTIL WS-INNER-SUB > WS-ST-COUNT.
089700     MOVE WS-WH-CODE (WS-WH-NDX)  TO DL-WB-CODE.
089800     MOVE WS-WH-SKU-COUNT-W       TO DL-WB-SKU-COUNT.
089900     MOVE WS-WH-UNITS-W           TO DL-WB-UNITS.
090000     WRITE CB-WHSE-OUT-LINE FROM DL-WHSE-BREAKDOWN
090100         AFTER ADVANCING 1.
090200 720-EXIT.
090300     EXIT.
090400*
090500 722-ACCUM-WHSE-LINE.
090600     SET WS-ST-NDX TO WS-INNER-SUB.
090700     IF WS-ST-WH-CODE (WS-ST-NDX) = WS-WH-CODE (WS-WH-NDX)
090800         ADD 1 TO WS-WH-SKU-COUNT-W
090900         ADD WS-ST-QTY (WS-ST-NDX) TO WS-WH-UNITS-W
091000     END-IF.
091100 722-EXIT.
091200     EXIT.
091300*
091400*----------------------------------------------------------------*
091500*    750-PRSS-LOW-STOCK-SCAN - COPIES EVERY LEDGER ENTRY AT OR
091600*    BELOW THE THRESHOLD INTO A SCRATCH TABLE, INSERTION-SORTS IT
091700*    ASCENDING BY QUANTITY, THEN PRINTS IT (CR-1789).
091800*----------------------------------------------------------------*
091900 750-PRSS-LOW-STOCK-SCAN.
092000     MOVE SPACES TO SEC-HDR-TEXT.
092100     MOVE 'LOW STOCK SCAN' TO SEC-HDR-TEXT.
092200     WRITE CB-WHSE-OUT-LINE FROM SEC-HDR-LINE AFTER ADVANCING 2.
092300     MOVE 0 TO WS-LOW-STOCK-COUNT.
092400     PERFORM 752-COPY-LOW-ENTRY THRU 752-EXIT
092500         VARYING WS-TABLE-SUB FROM 1 BY 1
092600         UNTIL WS-TABLE-SUB > WS-ST-COUNT.
092700     IF WS-LOW-STOCK-COUNT > 1
092800         PERFORM 754-SORT-PASS THRU 754-EXIT
092900             VARYING WS-STAT-SUB FROM 1 BY 1
093000             UNTIL WS-STAT-SUB >= WS-LOW-STOCK-COUNT
093100     END-IF.
093200     PERFORM 758-PRINT-LOW-ENTRY THRU 758-EXIT
093300         VARYING WS-TABLE-SUB FROM 1 BY 1
093400         UNTIL WS-TABLE-SUB > WS-LOW-STOCK-COUNT.
093500 750-EXIT.
093600     EXIT.
093700*
093800 752-COPY-LOW-ENTRY.
093900     SET WS-ST-NDX TO WS-TABLE-SUB.
094000     IF WS-ST-QTY (WS-ST-NDX) <= WS-LOW-STOCK-THRESHOLD
094100         ADD 1 TO WS-LOW-STOCK-COUNT
094200         SET WS-LS-NDX TO WS-LOW-STOCK-COUNT
094300         MOVE WS-ST-WH-CODE (WS-ST-NDX)
094400             TO WS-LS-WH-CODE (WS-LS-NDX)
094500         MOVE WS-ST-SKU (WS-ST-NDX)     TO WS-LS-SKU (WS-LS-NDX)
094600         MOVE WS-ST-QTY (WS-ST-NDX)     TO WS-LS-QTY (WS-LS-NDX)
094700     END-IF.
094800 752-EXIT.
094900     EXIT.
095000*
095100 754-SORT-PASS.
095200     PERFORM 756-SORT-COMPARE THRU 756-EXIT
095300         VARYING WS-INNER-SUB FROM 1 BY 1
095400         UNTIL WS-INNER-SUB > WS-LOW-STOCK-COUNT - WS-STAT-SUB.
095500 754-EXIT.
095600     EXIT.
095700*
095800 756-SORT-COMPARE.
095900     SET WS-LS-NDX TO WS-INNER-SUB.
096000     IF WS-LS-QTY (WS-LS-NDX) > WS-LS-QTY (WS-LS-NDX + 1)
096100         MOVE WS-LS-ENTRY (WS-LS-NDX)     TO WS-LOWSTOCK-HOLD
096200         MOVE WS-LS-ENTRY (WS-LS-NDX + 1)
096300             TO WS-LS-ENTRY (WS-LS-NDX)
096400         MOVE WS-LOWSTOCK-HOLD
096500             TO WS-LS-ENTRY (WS-LS-NDX + 1)
096600     END-IF.
096700 756-EXIT.
096800     EXIT.
096900*
097000 758-PRINT-LOW-ENTRY.
097100     SET WS-LS-NDX TO WS-TABLE-SUB.
097200     MOVE WS-LS-WH-CODE (WS-LS-NDX) TO DL-LOW-CODE.
097300     MOVE WS-LS-SKU (WS-LS-NDX)     TO DL-LOW-SKU.
097400     MOVE WS-LS-QTY (WS-LS-NDX)     TO DL-LOW-QTY.
097500     WRITE CB-WHSE-OUT-LINE FROM DL-LOWSTOCK-LINE
097600         AFTER ADVANCING 1.
097700 758-EXIT.
097800     EXIT.
097900*
098000 900-READ-EVENT-FILE.
098100     READ CB-WHSE-EVT-FILE
098200         AT END
098300             MOVE 'Y' TO WS-EOF-EVENT-SW
098400     END-READ.
098500     IF NOT EOF-EVENT
098600         ADD 1 TO WS-EVENTS-READ-COUNT
098700     END-IF.
098800 900-EXIT.
098900     EXIT.
099000
