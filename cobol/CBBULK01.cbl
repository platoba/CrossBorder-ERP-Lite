000100*****************************************************************
000200* PROGRAM:  CBBULK01
000300*           CROSS-BORDER COMMERCE - BULK PRODUCT/ORDER IMPORT RUN
000400*
000500* AUTHOR :  T. M. HUANG
000600*           PACIFIC RIM TRADING CO - DATA PROCESSING
000700*
000800* READS THE NIGHTLY BULK-IMPORT FEED (ONE RECORD PER PRODUCT OR
000900* ORDER ROW, DISCRIMINATED BY CB-IM-RECORD-TYPE), EDITS EVERY
001000* FIELD AGAINST ITS BUSINESS SPEC, SKIPS ANY ROW CARRYING A FIELD
001100* ERROR (LOGGING EVERY ERROR FOUND ON THAT ROW), THEN DEDUPS THE
001200* SURVIVORS ON THE KEY FIELD (SKU FOR PRODUCTS, PLATFORM ORDER ID
001300* FOR ORDERS).  EACH ROW THAT CLEARS BOTH GATES IS CALLED OUT TO
001400* CBEXPFMT FOR REPORT FORMATTING AND WRITTEN TO THE BULK EXPORT
001500* FEED.  A SUMMARY LINE (TOTALS AND SUCCESS RATE) CLOSES THE LOG.
001600*****************************************************************
001700*----------------------------------------------------------------*
001800*                     C H A N G E   L O G
001900*----------------------------------------------------------------*
002000* DATE      BY   REQUEST     DESCRIPTION
002100* --------  ---  ----------  ------------------------------------
002200* 03/14/91  TMH  CR-1401     ORIGINAL PROGRAM - PRODUCT ROWS ONLY,CR-1401 
002300*                            REQUIRED/RANGE EDITS, DUPLICATE SKU
002400* 09/02/92  TMH  CR-1447     ADDED ORDER ROW EDITS AND DEDUP ON   CR-1447 
002500*                            PLATFORM ORDER ID
002600* 06/18/94  RAK  CR-1512     ADDED IMAGE-URL FIELD TO PRODUCT ROW CR-1512 
002700* 11/09/95  DLS  CR-1559     CALL CBEXPFMT FOR ACCEPTED-ROW EXPORTCR-1559 
002800*                            FORMATTING - WAS RAW COPY BEFORE THIS
002900* 10/02/98  TMH  Y2K-0071    Y2K REVIEW - NO 2-DIGIT YEAR FIELDS  Y2K-0071
003000*                            FOUND IN THIS PROGRAM.  NO CHANGE.
003100* 03/15/99  TMH  Y2K-0071    Y2K SIGN-OFF - CBBULK01 CERTIFIED OK Y2K-0071
003200* 07/21/03  JWB  CR-1798     SUCCESS-RATE MOVED FROM WHOLE PCT TO CR-1798 
003300*                            ONE DECIMAL PLACE PER AUDIT REQUEST
003400* 02/14/07  PLQ  CR-1948     RAISED SEEN-KEY TABLE SIZES TO 5000  CR-1948 
003500*                            EACH - 2000-ENTRY TABLE OVERFLOWED ON
003600*                            THE Q4 CATALOG REFRESH
003700* 09/19/10  RAK  CR-2087     SKIPPED COUNT NOW DERIVED (ERRORS    CR-2087 
003800*                            PLUS DUPS) INSTEAD OF A THIRD COUNTER
003900*                            THAT COULD DRIFT OUT OF STEP
004000* 03/11/13  JWB  CR-2140     ACTIVE FLAG WIDENED - DESK NOW SENDS CR-2140 
004100*                            TRUE/FALSE/YES/NO/ON/OFF/1/0, IN
004200*                            ANY CASE, NOT JUST Y/N.  ALSO FOLDS
004300*                            PLATFORM TO LOWER CASE BEFORE THE
004400*                            CHANNEL CHECK (TICKET #6031 - A ROW
004500*                            OF "Shopify" WAS WRONGLY REJECTED),
004600*                            CARRIES THE NOTES FIELD THROUGH TO
004700*                            THE EXPORT CALL INSTEAD OF DROPPING
004800*                            IT, AND SUPPLIES THE CB-IEL-... ERROR
004900*                            LINE RECORD 280-WRITE-ERROR-LINE
005000*                            NEEDED ALL ALONG.
005100*----------------------------------------------------------------*
005200 IDENTIFICATION DIVISION.
005300 PROGRAM-ID. CBBULK01.
005400 AUTHOR. T. M. HUANG.
005500 INSTALLATION. PACIFIC RIM TRADING CO - DATA PROCESSING.
005600 DATE-WRITTEN. 03/14/91.
005700 DATE-COMPILED.
005800 SECURITY.  INTERNAL USE ONLY - DATA PROCESSING DEPT.
005900*
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200 SPECIAL-NAMES.
006300     C01 IS TOP-OF-FORM.
006400*
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700     SELECT CB-IMPORT-FILE     ASSIGN TO UT-S-BULKIN
006800         ORGANIZATION IS SEQUENTIAL.
006900     SELECT CB-BULK-EXPORT-FILE ASSIGN TO UT-S-BULKXPT
007000         ORGANIZATION IS SEQUENTIAL.
007100     SELECT CB-IMPORT-LOG-FILE  ASSIGN TO UT-S-BULKLOG
007200         ORGANIZATION IS SEQUENTIAL.
007300*
007400 DATA DIVISION.
007500 FILE SECTION.
007600*
007700 FD  CB-IMPORT-FILE
007800     RECORDING MODE IS F
007900     LABEL RECORDS ARE STANDARD
008000     RECORD CONTAINS 208 CHARACTERS.
008100 01  CB-IMPORT-REC.
008200     05  CB-IM-RECORD-TYPE        PIC X(7).
008300         88  CB-IM-RT-PRODUCT               VALUE 'PRODUCT'.
008400         88  CB-IM-RT-ORDER                 VALUE 'ORDER'.
008500     05  CB-IM-DATA-AREA           PIC X(201).
008600*
008700 01  CB-IM-PRODUCT-VIEW REDEFINES CB-IMPORT-REC.
008800     05  FILLER                   PIC X(7).
008900     05  CB-IMP-SKU               PIC X(20).
009000     05  CB-IMP-TITLE             PIC X(40).
009100     05  CB-IMP-DESCRIPTION       PIC X(40).
009200     05  CB-IMP-CATEGORY          PIC X(15).
009300     05  CB-IMP-BRAND             PIC X(20).
009400     05  CB-IMP-WEIGHT-G          PIC 9(7).
009500     05  CB-IMP-COST-PRICE        PIC S9(7)V99.
009600     05  CB-IMP-RETAIL-PRICE      PIC S9(7)V99.
009700     05  CB-IMP-IMAGE-URL         PIC X(36).
009800     05  CB-IMP-ACTIVE-FLAG       PIC X(5).
009900*
010000 01  CB-IM-ORDER-VIEW REDEFINES CB-IMPORT-REC.
010100     05  FILLER                   PIC X(7).
010200     05  CB-IMO-PLATFORM          PIC X(12).
010300         88  CB-IMO-PLAT-AMAZON              VALUE 'amazon'.
010400         88  CB-IMO-PLAT-SHOPIFY             VALUE 'shopify'.
010500         88  CB-IMO-PLAT-EBAY                VALUE 'ebay'.
010600         88  CB-IMO-PLAT-ALIEXPRESS          VALUE 'aliexpress'.
010700         88  CB-IMO-PLAT-TIKTOK              VALUE 'tiktok'.
010800         88  CB-IMO-PLAT-WALMART             VALUE 'walmart'.
010900         88  CB-IMO-PLAT-MANUAL              VALUE 'manual'.
011000     05  CB-IMO-ORDER-ID          PIC X(20).
011100     05  CB-IMO-CUST-NAME         PIC X(30).
011200     05  CB-IMO-CUST-EMAIL        PIC X(40).
011300     05  CB-IMO-SUBTOTAL          PIC S9(7)V99.
011400     05  CB-IMO-SHIP-COST         PIC S9(5)V99.
011500     05  CB-IMO-TAX               PIC S9(5)V99.
011600     05  CB-IMO-TOTAL             PIC S9(7)V99.
011700     05  CB-IMO-CURRENCY          PIC X(3).
011800     05  CB-IMO-NOTES             PIC X(50).
011900     05  FILLER                   PIC X(14).
012000*
012100 FD  CB-BULK-EXPORT-FILE
012200     RECORDING MODE IS F
012300     LABEL RECORDS ARE STANDARD
012400     RECORD CONTAINS 133 CHARACTERS.
012500 01  CB-BE-OUT-LINE               PIC X(133).
012600*
012700 FD  CB-IMPORT-LOG-FILE
012800     RECORDING MODE IS F
012900     LABEL RECORDS ARE STANDARD
013000     RECORD CONTAINS 137 CHARACTERS.
013100 01  CB-IL-OUT-LINE                PIC X(137).
013200*
013300 WORKING-STORAGE SECTION.
013400*
013500*    WS-ROW-NUMBER STANDS ALONE AT THE 77 LEVEL - IT NEVER NEEDED
013600*    TO BE PART OF THE BULK-WORK GROUP FURTHER BELOW.
013700 77  WS-ROW-NUMBER                PIC 9(7)      COMP-3 VALUE 0.
013800*
013900 COPY CBSKUTAB.
014000*
014100 01  WS-BULK-SWITCHES.
014200     05  WS-EOF-IMPORT-SW         PIC X(3)   VALUE 'NO '.
014300         88  WS-EOF-IMPORT                    VALUE 'YES'.
014400     05  WS-ROW-ERROR-SW          PIC X(3)   VALUE 'NO '.
014500         88  WS-ROW-HAS-ERROR                 VALUE 'YES'.
014600     05  WS-FOUND-SEEN-SW         PIC X(3)   VALUE 'NO '.
014700         88  WS-FOUND-SEEN                     VALUE 'YES'.
014800     05  FILLER                   PIC X(10).
014900*
015000 01  WS-BULK-WORK.
015100     05  WS-SEEN-SKU-COUNT        PIC 9(5)      COMP-3 VALUE 0.
015200     05  WS-SEEN-ORDID-COUNT      PIC 9(5)      COMP-3 VALUE 0.
015300     05  WS-SEEN-SUB              PIC 9(5)      COMP-3 VALUE 0.
015400     05  FILLER                   PIC X(08).
015500*
015600 01  WS-CASE-FOLD-WORK.
015700     05  WS-ACTIVE-UC             PIC X(5).
015800     05  WS-PLATFORM-NORM         PIC X(12).
015900     05  FILLER                   PIC X(03).
016000*
016100 01  WS-SEEN-SKU-TABLE.
016200     05  WS-SEEN-SKU-ENTRY  OCCURS 5000 TIMES
016300                            INDEXED BY WS-SEEN-SKU-NDX.
016400         10  WS-SEEN-SKU          PIC X(20).
016500*
016600 01  WS-SEEN-ORDID-TABLE.
016700     05  WS-SEEN-ORDID-ENTRY OCCURS 5000 TIMES
016800                            INDEXED BY WS-SEEN-ORDID-NDX.
016900         10  WS-SEEN-ORDER-ID     PIC X(20).
017000*
017100 01  WS-XF-LINK-AREA.
017200     05  WS-XF-RECORD-TYPE        PIC X(7).
017300     05  WS-XF-PRODUCT-IN.
017400         10  WS-XF-PR-SKU         PIC X(20).
017500         10  WS-XF-PR-TITLE       PIC X(40).
017600         10  WS-XF-PR-CATEGORY    PIC X(15).
017700         10  WS-XF-PR-COST-PRICE  PIC S9(7)V99.
017800         10  WS-XF-PR-RETAIL      PIC S9(7)V99.
017900         10  WS-XF-PR-ACTIVE-FLAG PIC X(1).
018000     05  WS-XF-ORDER-IN.
018100         10  WS-XF-OR-ORDER-NBR   PIC X(20).
018200         10  WS-XF-OR-PLATFORM    PIC X(12).
018300         10  WS-XF-OR-STATUS      PIC X(12).
018400         10  WS-XF-OR-CUST-NAME   PIC X(30).
018500         10  WS-XF-OR-SUBTOTAL    PIC S9(7)V99.
018600         10  WS-XF-OR-SHIP-COST   PIC S9(5)V99.
018700         10  WS-XF-OR-TAX         PIC S9(5)V99.
018800         10  WS-XF-OR-TOTAL       PIC S9(7)V99.
018900         10  WS-XF-OR-CURRENCY    PIC X(3).
019000         10  WS-XF-OR-ORDER-DATE  PIC 9(8).
019100         10  WS-XF-OR-NOTES       PIC X(50).
019200     05  WS-XF-OUT-LINE            PIC X(133).
019300     05  WS-XF-RETURN-CODE         PIC 9(1).
019400*
019500*    CB-IEL-ERROR-LINE IS THE PRINTED FORM OF AN EDIT ERROR - KEPT
019600*    UNDER ITS OWN NAME SO IT WON'T SHADOW THE CB-IE-... STAGING
019700*    RECORD THAT CBSKUTAB BRINGS IN FOR CBSKU01 (CR-2231).
019800 01  CB-IEL-ERROR-LINE.
019900     05  FILLER              PIC X(15) VALUE 'ERR ROW NBR....'.
020000     05  IL-EL-ROW                PIC ZZZZZZ9.
020100     05  FILLER                   PIC X(01) VALUE SPACE.
020200     05  IL-EL-FIELD-NAME         PIC X(15).
020300     05  FILLER                   PIC X(01) VALUE SPACE.
020400     05  IL-EL-VALUE              PIC X(30).
020500     05  FILLER                   PIC X(01) VALUE SPACE.
020600     05  IL-EL-MESSAGE            PIC X(60).
020700     05  FILLER                   PIC X(07) VALUE SPACES.
020800*
020900 01  IL-HDR-LINE.
021000     05  FILLER                   PIC X(30)
021100              VALUE 'CBBULK01 - BULK IMPORT LOG'.
021200     05  FILLER                   PIC X(107) VALUE SPACES.
021300*
021400 01  IL-SUMMARY-LINE-1.
021500     05  FILLER              PIC X(15) VALUE 'TOTAL ROWS.....'.
021600     05  IL-SL1-TOTAL-ED          PIC ZZZZZZ9.
021700     05  FILLER                   PIC X(04) VALUE SPACES.
021800     05  FILLER              PIC X(15) VALUE 'IMPORTED.......'.
021900     05  IL-SL1-IMPORT-ED         PIC ZZZZZZ9.
022000     05  FILLER                   PIC X(04) VALUE SPACES.
022100     05  FILLER              PIC X(15) VALUE 'SKIPPED........'.
022200     05  IL-SL1-SKIP-ED           PIC ZZZZZZ9.
022300     05  FILLER                   PIC X(63) VALUE SPACES.
022400*
022500 01  IL-SUMMARY-LINE-2.
022600     05  FILLER              PIC X(15) VALUE 'ERRORS.........'.
022700     05  IL-SL2-ERR-ED            PIC ZZZZZZ9.
022800     05  FILLER                   PIC X(04) VALUE SPACES.
022900     05  FILLER              PIC X(15) VALUE 'DUPLICATES.....'.
023000     05  IL-SL2-DUP-ED            PIC ZZZZZZ9.
023100     05  FILLER                   PIC X(04) VALUE SPACES.
023200     05  FILLER              PIC X(15) VALUE 'SUCCESS RATE...'.
023300     05  IL-SL2-RATE-ED           PIC ZZ9.9.
023400     05  FILLER                   PIC X(01) VALUE '%'.
023500     05  FILLER                   PIC X(65) VALUE SPACES.
023600*
023700 01  WS-DEBUG-CONTROL.
023800     05  WS-DEBUG-SW              PIC X(3)   VALUE 'NO '.
023900         88  WS-DEBUG-ON                      VALUE 'YES'.
024000*
024100 01  WS-TRACE-ROW-NUMBER          PIC 9(7)   VALUE 0.
024200 01  WS-TRACE-ROW-NUMBER-ED REDEFINES WS-TRACE-ROW-NUMBER.
024300     05  WS-TR-ROW-NUMBER-X       PIC ZZZZZZ9.
024400*
024500*----------------------------------------------------------------*
024600*    900-TRACE-DEBUG - CONSOLE TRACE, ENABLED VIA UPSI/PARM
024700*    SWITCH DURING DP DIAGNOSTIC RUNS ONLY.
024800*----------------------------------------------------------------*
024900*
025000*****************************************************************
025100 PROCEDURE DIVISION.
025200*
025300 000-MAINLINE.
025400     OPEN INPUT  CB-IMPORT-FILE
025500          OUTPUT CB-BULK-EXPORT-FILE
025600          OUTPUT CB-IMPORT-LOG-FILE.
025700     WRITE CB-IL-OUT-LINE FROM IL-HDR-LINE.
025800     MOVE 0 TO CB-IR-TOTAL-ROWS.
025900     MOVE 0 TO CB-IR-IMPORTED.
026000     MOVE 0 TO CB-IR-SKIPPED.
026100     MOVE 0 TO CB-IR-ERROR-COUNT.
026200     MOVE 0 TO CB-IR-DUPLICATE-COUNT.
026300     PERFORM 910-READ-IMPORT-FILE THRU 910-EXIT.
026400     PERFORM 100-PRSS-IMPORT-ROW THRU 100-EXIT
026500         UNTIL WS-EOF-IMPORT.
026600     PERFORM 700-PRSS-IMPORT-SUMMARY THRU 700-EXIT.
026700     CLOSE CB-IMPORT-FILE
026800           CB-BULK-EXPORT-FILE
026900           CB-IMPORT-LOG-FILE.
027000     GOBACK.
027100*
027200*----------------------------------------------------------------*
027300*    100-PRSS-IMPORT-ROW - DISPATCH ON RECORD TYPE (CR-1447).
027400*----------------------------------------------------------------*
027500 100-PRSS-IMPORT-ROW.
027600     ADD 1 TO CB-IR-TOTAL-ROWS.
027700     ADD 1 TO WS-ROW-NUMBER.
027800     MOVE 'NO ' TO WS-ROW-ERROR-SW.
027900     EVALUATE TRUE
028000         WHEN CB-IM-RT-PRODUCT
028100             PERFORM 200-EDIT-PRODUCT-ROW THRU 200-EXIT
028200             IF NOT WS-ROW-HAS-ERROR
028300                 PERFORM 400-CHECK-DUP-PRODUCT THRU 400-EXIT
028400             END-IF
028500         WHEN CB-IM-RT-ORDER
028600             PERFORM 300-EDIT-ORDER-ROW THRU 300-EXIT
028700             IF NOT WS-ROW-HAS-ERROR
028800                 PERFORM 420-CHECK-DUP-ORDER THRU 420-EXIT
028900             END-IF
029000         WHEN OTHER
029100             MOVE 'RECORD-TYPE' TO IL-EL-FIELD-NAME
029200             MOVE CB-IM-RECORD-TYPE TO IL-EL-VALUE
029300             MOVE 'UNRECOGNISED IMPORT RECORD TYPE'
029400                 TO IL-EL-MESSAGE
029500             PERFORM 280-WRITE-ERROR-LINE THRU 280-EXIT
029600             MOVE 'YES' TO WS-ROW-ERROR-SW
029700             ADD 1 TO CB-IR-ERROR-COUNT
029800     END-EVALUATE.
029900     PERFORM 910-READ-IMPORT-FILE THRU 910-EXIT.
030000 100-EXIT.
030100     EXIT.
030200*
030300*----------------------------------------------------------------*
030400*    200-EDIT-PRODUCT-ROW - REQUIRED/TYPE/RANGE EDITS FOR THE
030500*    PRODUCT-FIELDS SPEC (CR-1401; IMAGE-URL ADDED CR-1512).
030600*----------------------------------------------------------------*
030700 200-EDIT-PRODUCT-ROW.
030800     IF CB-IMP-SKU = SPACES
030900         MOVE 'SKU' TO IL-EL-FIELD-NAME
031000         MOVE CB-IMP-SKU TO IL-EL-VALUE
031100         MOVE 'SKU IS REQUIRED' TO IL-EL-MESSAGE
031200         PERFORM 280-WRITE-ERROR-LINE THRU 280-EXIT
031300         ADD 1 TO CB-IR-ERROR-COUNT
031400         MOVE 'YES' TO WS-ROW-ERROR-SW
031500     END-IF.
031600     IF CB-IMP-TITLE = SPACES
031700         MOVE 'TITLE' TO IL-EL-FIELD-NAME
031800         MOVE CB-IMP-TITLE TO IL-EL-VALUE
031900         MOVE 'TITLE IS REQUIRED' TO IL-EL-MESSAGE
032000         PERFORM 280-WRITE-ERROR-LINE THRU 280-EXIT
032100         ADD 1 TO CB-IR-ERROR-COUNT
032200         MOVE 'YES' TO WS-ROW-ERROR-SW
032300     END-IF.
032400     IF CB-IMP-WEIGHT-G NOT NUMERIC
032500         MOVE 'WEIGHT-G' TO IL-EL-FIELD-NAME
032600         MOVE CB-IMP-WEIGHT-G TO IL-EL-VALUE
032700         MOVE 'WEIGHT-G MUST BE A WHOLE NUMBER'
032800             TO IL-EL-MESSAGE
032900         PERFORM 280-WRITE-ERROR-LINE THRU 280-EXIT
033000         ADD 1 TO CB-IR-ERROR-COUNT
033100         MOVE 'YES' TO WS-ROW-ERROR-SW
033200     ELSE
033300         IF CB-IMP-WEIGHT-G > 1000000
033400             MOVE 'WEIGHT-G' TO IL-EL-FIELD-NAME
033500             MOVE CB-IMP-WEIGHT-G TO IL-EL-VALUE
033600             MOVE 'WEIGHT-G EXCEEDS 1,000,000 GRAM LIMIT'
033700                 TO IL-EL-MESSAGE
033800             PERFORM 280-WRITE-ERROR-LINE THRU 280-EXIT
033900             ADD 1 TO CB-IR-ERROR-COUNT
034000             MOVE 'YES' TO WS-ROW-ERROR-SW
034100         END-IF
034200     END-IF.
034300     IF CB-IMP-COST-PRICE NOT NUMERIC
034400         OR CB-IMP-COST-PRICE < 0
034500         MOVE 'COST-PRICE' TO IL-EL-FIELD-NAME
034600         MOVE CB-IMP-COST-PRICE TO IL-EL-VALUE
034700         MOVE 'COST-PRICE MUST BE ZERO OR POSITIVE'
034800             TO IL-EL-MESSAGE
034900         PERFORM 280-WRITE-ERROR-LINE THRU 280-EXIT
035000         ADD 1 TO CB-IR-ERROR-COUNT
035100         MOVE 'YES' TO WS-ROW-ERROR-SW
035200     END-IF.
035300     IF CB-IMP-RETAIL-PRICE NOT NUMERIC
035400         OR CB-IMP-RETAIL-PRICE < 0
035500         MOVE 'RETAIL-PRICE' TO IL-EL-FIELD-NAME
035600         MOVE CB-IMP-RETAIL-PRICE TO IL-EL-VALUE
035700         MOVE 'RETAIL-PRICE MUST BE ZERO OR POSITIVE'
035800             TO IL-EL-MESSAGE
035900         PERFORM 280-WRITE-ERROR-LINE THRU 280-EXIT
036000         ADD 1 TO CB-IR-ERROR-COUNT
036100         MOVE 'YES' TO WS-ROW-ERROR-SW
036200     END-IF.
036300     IF CB-IMP-ACTIVE-FLAG = SPACES
036400         MOVE 'TRUE' TO CB-IMP-ACTIVE-FLAG
036500     END-IF.
036600     MOVE CB-IMP-ACTIVE-FLAG TO WS-ACTIVE-UC.
036700     INSPECT WS-ACTIVE-UC CONVERTING
036800         'abcdefghijklmnopqrstuvwxyz' TO
036900         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
037000     IF WS-ACTIVE-UC = 'TRUE ' OR WS-ACTIVE-UC = '1    ' OR
037100        WS-ACTIVE-UC = 'YES  ' OR WS-ACTIVE-UC = 'Y    ' OR
037200        WS-ACTIVE-UC = 'ON   '
037300         MOVE 'Y' TO CB-IMP-ACTIVE-FLAG
037400     ELSE
037500         MOVE 'N' TO CB-IMP-ACTIVE-FLAG
037600     END-IF.
037700 200-EXIT.
037800     EXIT.
037900*
038000*----------------------------------------------------------------*
038100*    300-EDIT-ORDER-ROW - REQUIRED/TYPE/RANGE/CHOICE EDITS FOR
038200*    THE ORDER-FIELDS SPEC (CR-1447).
038300*----------------------------------------------------------------*
038400 300-EDIT-ORDER-ROW.
038500     MOVE CB-IMO-PLATFORM TO WS-PLATFORM-NORM.
038600     INSPECT WS-PLATFORM-NORM CONVERTING
038700         'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
038800         'abcdefghijklmnopqrstuvwxyz'.
038900     MOVE WS-PLATFORM-NORM TO CB-IMO-PLATFORM.
039000     IF NOT CB-IMO-PLAT-AMAZON     AND
039100        NOT CB-IMO-PLAT-SHOPIFY    AND
039200        NOT CB-IMO-PLAT-EBAY       AND
039300        NOT CB-IMO-PLAT-ALIEXPRESS AND
039400        NOT CB-IMO-PLAT-TIKTOK     AND
039500        NOT CB-IMO-PLAT-WALMART    AND
039600        NOT CB-IMO-PLAT-MANUAL
039700         MOVE 'PLATFORM' TO IL-EL-FIELD-NAME
039800         MOVE CB-IMO-PLATFORM TO IL-EL-VALUE
039900         MOVE 'PLATFORM NOT A RECOGNISED CHANNEL'
040000             TO IL-EL-MESSAGE
040100         PERFORM 280-WRITE-ERROR-LINE THRU 280-EXIT
040200         ADD 1 TO CB-IR-ERROR-COUNT
040300         MOVE 'YES' TO WS-ROW-ERROR-SW
040400     END-IF.
040500     IF CB-IMO-ORDER-ID = SPACES
040600         MOVE 'ORDER-ID' TO IL-EL-FIELD-NAME
040700         MOVE CB-IMO-ORDER-ID TO IL-EL-VALUE
040800         MOVE 'PLATFORM ORDER ID IS REQUIRED'
040900             TO IL-EL-MESSAGE
041000         PERFORM 280-WRITE-ERROR-LINE THRU 280-EXIT
041100         ADD 1 TO CB-IR-ERROR-COUNT
041200         MOVE 'YES' TO WS-ROW-ERROR-SW
041300     END-IF.
041400     IF CB-IMO-SUBTOTAL NOT NUMERIC OR CB-IMO-SUBTOTAL < 0
041500         MOVE 'SUBTOTAL' TO IL-EL-FIELD-NAME
041600         MOVE CB-IMO-SUBTOTAL TO IL-EL-VALUE
041700         MOVE 'SUBTOTAL MUST BE ZERO OR POSITIVE'
041800             TO IL-EL-MESSAGE
041900         PERFORM 280-WRITE-ERROR-LINE THRU 280-EXIT
042000         ADD 1 TO CB-IR-ERROR-COUNT
042100         MOVE 'YES' TO WS-ROW-ERROR-SW
042200     END-IF.
042300     IF CB-IMO-SHIP-COST NOT NUMERIC OR CB-IMO-SHIP-COST < 0
042400         MOVE 'SHIPPING-COST' TO IL-EL-FIELD-NAME
042500         MOVE CB-IMO-SHIP-COST TO IL-EL-VALUE
042600         MOVE 'SHIPPING-COST MUST BE ZERO OR POSITIVE'
042700             TO IL-EL-MESSAGE
042800         PERFORM 280-WRITE-ERROR-LINE THRU 280-EXIT
042900         ADD 1 TO CB-IR-ERROR-COUNT
043000         MOVE 'YES' TO WS-ROW-ERROR-SW
043100     END-IF.
043200     IF CB-IMO-TAX NOT NUMERIC OR CB-IMO-TAX < 0
043300         MOVE 'TAX' TO IL-EL-FIELD-NAME
043400         MOVE CB-IMO-TAX TO IL-EL-VALUE
043500         MOVE 'TAX MUST BE ZERO OR POSITIVE' TO IL-EL-MESSAGE
043600         PERFORM 280-WRITE-ERROR-LINE THRU 280-EXIT
043700         ADD 1 TO CB-IR-ERROR-COUNT
043800         MOVE 'YES' TO WS-ROW-ERROR-SW
043900     END-IF.
044000     IF CB-IMO-TOTAL NOT NUMERIC OR CB-IMO-TOTAL < 0
044100         MOVE 'TOTAL' TO IL-EL-FIELD-NAME
044200         MOVE CB-IMO-TOTAL TO IL-EL-VALUE
044300         MOVE 'TOTAL MUST BE ZERO OR POSITIVE' TO IL-EL-MESSAGE
044400         PERFORM 280-WRITE-ERROR-LINE THRU 280-EXIT
044500         ADD 1 TO CB-IR-ERROR-COUNT
044600         MOVE 'YES' TO WS-ROW-ERROR-SW
044700     END-IF.
044800     IF CB-IMO-CURRENCY = SPACES
044900         MOVE 'USD' TO CB-IMO-CURRENCY
045000     END-IF.
045100 300-EXIT.
045200     EXIT.
045300*
045400*----------------------------------------------------------------*
045500*    280-WRITE-ERROR-LINE - LOG ONE FIELD-LEVEL ERROR AGAINST
045600*    THE CURRENT ROW NUMBER.
045700*----------------------------------------------------------------*
045800 280-WRITE-ERROR-LINE.
045900     MOVE WS-ROW-NUMBER    TO IL-EL-ROW.
046000     WRITE CB-IL-OUT-LINE FROM CB-IEL-ERROR-LINE.
046100 280-EXIT.
046200     EXIT.
046300*
046400*----------------------------------------------------------------*
046500*    400-CHECK-DUP-PRODUCT - DEDUP ON SKU (CR-1401; TABLE SIZE
046600*    RAISED TO 5000 CR-1948).
046700*----------------------------------------------------------------*
046800 400-CHECK-DUP-PRODUCT.
046900     MOVE 'NO ' TO WS-FOUND-SEEN-SW.
047000     SET WS-SEEN-SKU-NDX TO 1.
047100     SEARCH WS-SEEN-SKU-ENTRY
047200         AT END
047300             MOVE 'NO ' TO WS-FOUND-SEEN-SW
047400         WHEN WS-SEEN-SKU (WS-SEEN-SKU-NDX) = CB-IMP-SKU
047500             MOVE 'YES' TO WS-FOUND-SEEN-SW
047600     END-SEARCH.
047700     IF WS-FOUND-SEEN
047800         ADD 1 TO CB-IR-DUPLICATE-COUNT
047900     ELSE
048000         IF WS-SEEN-SKU-COUNT < 5000
048100             ADD 1 TO WS-SEEN-SKU-COUNT
048200             SET WS-SEEN-SKU-NDX TO WS-SEEN-SKU-COUNT
048300             MOVE CB-IMP-SKU TO WS-SEEN-SKU (WS-SEEN-SKU-NDX)
048400         END-IF
048500         PERFORM 600-FORMAT-AND-EXPORT-PRODUCT THRU 600-EXIT
048600         ADD 1 TO CB-IR-IMPORTED
048700     END-IF.
048800 400-EXIT.
048900     EXIT.
049000*
049100*----------------------------------------------------------------*
049200*    420-CHECK-DUP-ORDER - DEDUP ON PLATFORM ORDER ID (CR-1447).
049300*----------------------------------------------------------------*
049400 420-CHECK-DUP-ORDER.
049500     MOVE 'NO ' TO WS-FOUND-SEEN-SW.
049600     SET WS-SEEN-ORDID-NDX TO 1.
049700     SEARCH WS-SEEN-ORDID-ENTRY
049800         AT END
049900             MOVE 'NO ' TO WS-FOUND-SEEN-SW
050000         WHEN WS-SEEN-ORDER-ID (WS-SEEN-ORDID-NDX) =
050100              CB-IMO-ORDER-ID
050200             MOVE 'YES' TO WS-FOUND-SEEN-SW
050300     END-SEARCH.
050400     IF WS-FOUND-SEEN
050500         ADD 1 TO CB-IR-DUPLICATE-COUNT
050600     ELSE
050700         IF WS-SEEN-ORDID-COUNT < 5000
050800             ADD 1 TO WS-SEEN-ORDID-COUNT
050900             SET WS-SEEN-ORDID-NDX TO WS-SEEN-ORDID-COUNT
051000             MOVE CB-IMO-ORDER-ID
051100                 TO WS-SEEN-ORDER-ID (WS-SEEN-ORDID-NDX)
051200         END-IF
051300         PERFORM 620-FORMAT-AND-EXPORT-ORDER THRU 620-EXIT
051400         ADD 1 TO CB-IR-IMPORTED
051500     END-IF.
051600 420-EXIT.
051700     EXIT.
051800*
051900*----------------------------------------------------------------*
052000*    600-FORMAT-AND-EXPORT-PRODUCT - CALL CBEXPFMT TO BUILD THE
052100*    REPORT LINE FOR AN ACCEPTED PRODUCT ROW (CR-1559).
052200*----------------------------------------------------------------*
052300 600-FORMAT-AND-EXPORT-PRODUCT.
052400     MOVE 'PRODUCT' TO WS-XF-RECORD-TYPE.
052500     MOVE CB-IMP-SKU          TO WS-XF-PR-SKU.
052600     MOVE CB-IMP-TITLE        TO WS-XF-PR-TITLE.
052700     MOVE CB-IMP-CATEGORY     TO WS-XF-PR-CATEGORY.
052800     MOVE CB-IMP-COST-PRICE   TO WS-XF-PR-COST-PRICE.
052900     MOVE CB-IMP-RETAIL-PRICE TO WS-XF-PR-RETAIL.
053000     MOVE CB-IMP-ACTIVE-FLAG  TO WS-XF-PR-ACTIVE-FLAG.
053100     CALL 'CBEXPFMT' USING WS-XF-LINK-AREA.
053200     WRITE CB-BE-OUT-LINE FROM WS-XF-OUT-LINE.
053300     IF WS-DEBUG-ON
053400         PERFORM 900-TRACE-DEBUG THRU 900-EXIT
053500     END-IF.
053600 600-EXIT.
053700     EXIT.
053800*
053900*----------------------------------------------------------------*
054000*    620-FORMAT-AND-EXPORT-ORDER - CALL CBEXPFMT TO BUILD THE
054100*    REPORT LINE FOR AN ACCEPTED ORDER ROW (CR-1559).
054200*----------------------------------------------------------------*
054300 620-FORMAT-AND-EXPORT-ORDER.
054400     MOVE 'ORDER'   TO WS-XF-RECORD-TYPE.
054500     MOVE CB-IMO-ORDER-ID   TO WS-XF-OR-ORDER-NBR.
054600     MOVE CB-IMO-PLATFORM   TO WS-XF-OR-PLATFORM.
054700     MOVE 'pending'         TO WS-XF-OR-STATUS.
054800     MOVE CB-IMO-CUST-NAME  TO WS-XF-OR-CUST-NAME.
054900     MOVE CB-IMO-SUBTOTAL   TO WS-XF-OR-SUBTOTAL.
055000     MOVE CB-IMO-SHIP-COST  TO WS-XF-OR-SHIP-COST.
055100     MOVE CB-IMO-TAX        TO WS-XF-OR-TAX.
055200     MOVE CB-IMO-TOTAL      TO WS-XF-OR-TOTAL.
055300     MOVE CB-IMO-CURRENCY   TO WS-XF-OR-CURRENCY.
055400     MOVE 0                 TO WS-XF-OR-ORDER-DATE.
055500     MOVE CB-IMO-NOTES      TO WS-XF-OR-NOTES.
055600     CALL 'CBEXPFMT' USING WS-XF-LINK-AREA.
055700     WRITE CB-BE-OUT-LINE FROM WS-XF-OUT-LINE.
055800     IF WS-DEBUG-ON
055900         PERFORM 900-TRACE-DEBUG THRU 900-EXIT
056000     END-IF.
056100 620-EXIT.
056200     EXIT.
056300*
056400*----------------------------------------------------------------*
056500*    700-PRSS-IMPORT-SUMMARY - DERIVE SKIPPED FROM ERRORS PLUS
056600*    DUPLICATES (CR-2087) AND WRITE THE TOTALS LINES.
056700*----------------------------------------------------------------*
056800 700-PRSS-IMPORT-SUMMARY.
056900     COMPUTE CB-IR-SKIPPED =
057000             CB-IR-ERROR-COUNT + CB-IR-DUPLICATE-COUNT.
057100     PERFORM 720-CALC-SUCCESS-RATE THRU 720-EXIT.
057200     MOVE CB-IR-TOTAL-ROWS    TO IL-SL1-TOTAL-ED.
057300     MOVE CB-IR-IMPORTED      TO IL-SL1-IMPORT-ED.
057400     MOVE CB-IR-SKIPPED       TO IL-SL1-SKIP-ED.
057500     WRITE CB-IL-OUT-LINE FROM IL-SUMMARY-LINE-1.
057600     MOVE CB-IR-ERROR-COUNT       TO IL-SL2-ERR-ED.
057700     MOVE CB-IR-DUPLICATE-COUNT   TO IL-SL2-DUP-ED.
057800     MOVE CB-IR-SUCCESS-RATE      TO IL-SL2-RATE-ED.
057900     WRITE CB-IL-OUT-LINE FROM IL-SUMMARY-LINE-2.
058000 700-EXIT.
058100     EXIT.
058200*
058300*----------------------------------------------------------------*
058400*    720-CALC-SUCCESS-RATE - SUCCESS RATE = IMPORTED / TOTAL
058500*    ROWS TIMES 100, ONE DECIMAL; ZERO WHEN THERE ARE NO ROWS
058600*    (CR-1798).
058700*----------------------------------------------------------------*
058800 720-CALC-SUCCESS-RATE.
058900     MOVE 0 TO CB-IR-SUCCESS-RATE.
059000     IF CB-IR-TOTAL-ROWS > 0
059100         COMPUTE CB-IR-SUCCESS-RATE ROUNDED =
059200             (CB-IR-IMPORTED / CB-IR-TOTAL-ROWS) * 100
059300     END-IF.
059400 720-EXIT.
059500     EXIT.
059600*
059700*----------------------------------------------------------------*
059800*    900-TRACE-DEBUG - CONSOLE TRACE, ENABLED VIA UPSI/PARM
059900*    SWITCH DURING DP DIAGNOSTIC RUNS ONLY.
060000*----------------------------------------------------------------*
060100 900-TRACE-DEBUG.
060200     MOVE WS-ROW-NUMBER TO WS-TRACE-ROW-NUMBER.
060300     DISPLAY 'CBBULK01 - ROW=' WS-TR-ROW-NUMBER-X
060400             ' TYPE=' WS-XF-RECORD-TYPE.
060500 900-EXIT.
060600     EXIT.
060700*
060800*----------------------------------------------------------------*
060900*    910-READ-IMPORT-FILE - SEQUENTIAL READ, SETS EOF SWITCH.
061000*----------------------------------------------------------------*
061100 910-READ-IMPORT-FILE.
061200     READ CB-IMPORT-FILE
061300         AT END
061400             MOVE 'YES' TO WS-EOF-IMPORT-SW
061500     END-READ.
061600 910-EXIT.
061700     EXIT.
061800
