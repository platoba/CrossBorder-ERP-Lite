000100*----------------------------------------------------------------*
000200*    CBCUSREC  -  CUSTOMER MASTER RECORD AND CUSTOMER EVENT
000300*    USED BY........ CBCUST01
000400*----------------------------------------------------------------*
000500 01  CB-CUSTOMER-REC.
000600     05  CB-CUS-EMAIL             PIC X(40).
000700     05  CB-CUS-NAME              PIC X(30).
000800     05  CB-CUS-PHONE             PIC X(20).
000900     05  CB-CUS-COUNTRY           PIC X(2).
001000     05  CB-CUS-CITY              PIC X(20).
001100     05  CB-CUS-TIER              PIC X(11).
001200         88  CB-CUS-TIER-REGULAR                VALUE 'regular'.
001300         88  CB-CUS-TIER-VIP                    VALUE 'vip'.
001400         88  CB-CUS-TIER-WHOLESALE              VALUE 'wholesale'.
001500         88  CB-CUS-TIER-BLACKLIST    VALUE 'blacklisted'.
001600     05  CB-CUS-TOTAL-ORDERS      PIC 9(5).
001700     05  CB-CUS-TOTAL-SPENT       PIC S9(9)V99.
001800     05  CB-CUS-TOTAL-RETURNS     PIC 9(5).
001900     05  CB-CUS-AVG-ORDER-VALUE   PIC S9(7)V99.
002000     05  CB-CUS-ACTIVE-FLAG       PIC X(1).
002100         88  CB-CUS-ACTIVE                      VALUE 'Y'.
002200         88  CB-CUS-INACTIVE                    VALUE 'N'.
002300     05  CB-CUS-POS-INTERACT      PIC 9(5).
002400     05  CB-CUS-NEG-INTERACT      PIC 9(5).
002500     05  FILLER                   PIC X(10).
002600*
002700 01  CB-CUS-EVENT-REC.
002800     05  CB-CE-EVENT-TYPE         PIC X(11).
002900         88  CB-CE-EV-NEW-ORDER                 VALUE 'NEW_ORDER'.
003000         88  CB-CE-EV-NEW-RETURN     VALUE 'NEW_RETURN'.
003100         88  CB-CE-EV-PROFILE-UPD    VALUE 'PROFILE_UPD'.
003200         88  CB-CE-EV-SET-TIER       VALUE 'SET_TIER'.
003300         88  CB-CE-EV-DEACTIVATE     VALUE 'DEACTIVATE'.
003400         88  CB-CE-EV-INTERACTION    VALUE 'INTERACTION'.
003500     05  CB-CE-EMAIL              PIC X(40).
003600     05  CB-CE-NAME               PIC X(30).
003700     05  CB-CE-PHONE              PIC X(20).
003800     05  CB-CE-COUNTRY            PIC X(2).
003900     05  CB-CE-CITY               PIC X(20).
004000     05  CB-CE-ORDER-AMOUNT       PIC S9(7)V99.
004100     05  CB-CE-NEW-TIER           PIC X(11).
004200     05  CB-CE-SENTIMENT          PIC X(8).
004300         88  CB-CE-SENT-POSITIVE                VALUE 'positive'.
004400         88  CB-CE-SENT-NEUTRAL                 VALUE 'neutral'.
004500         88  CB-CE-SENT-NEGATIVE                VALUE 'negative'.
004600     05  FILLER                   PIC X(09).
