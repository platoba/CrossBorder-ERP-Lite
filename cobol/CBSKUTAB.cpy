000100*----------------------------------------------------------------*
000200*    CBSKUTAB  -  SKU CATEGORY/PREFIX TABLE, SKU-MAPPING RECORD
000300*                 AND BULK-IMPORT RESULT/ERROR-LINE RECORDS
000400*    USED BY........ CBSKU01, CBBULK01
000500*----------------------------------------------------------------*
000600 01  CB-SKU-CAT-TABLE.
000700    05  FILLER  PIC X(14) VALUE 'electronics EL'.
000800    05  FILLER  PIC X(14) VALUE 'clothing    CL'.
000900    05  FILLER  PIC X(14) VALUE 'home        HM'.
001000    05  FILLER  PIC X(14) VALUE 'beauty      BT'.
001100    05  FILLER  PIC X(14) VALUE 'toys        TY'.
001200    05  FILLER  PIC X(14) VALUE 'sports      SP'.
001300    05  FILLER  PIC X(14) VALUE 'automotive  AT'.
001400    05  FILLER  PIC X(14) VALUE 'garden      GD'.
001500    05  FILLER  PIC X(14) VALUE 'pet         PT'.
001600    05  FILLER  PIC X(14) VALUE 'food        FD'.
001700    05  FILLER  PIC X(14) VALUE 'jewelry     JW'.
001800    05  FILLER  PIC X(14) VALUE 'office      OF'.
001900    05  FILLER  PIC X(14) VALUE 'tools       TL'.
002000    05  FILLER  PIC X(14) VALUE 'baby        BB'.
002100    05  FILLER  PIC X(14) VALUE 'health      HE'.
002200    05  FILLER  PIC X(14) VALUE 'shoes       SH'.
002300    05  FILLER  PIC X(14) VALUE 'bags        BG'.
002400    05  FILLER  PIC X(14) VALUE 'watches     WT'.
002500    05  FILLER  PIC X(14) VALUE 'accessories AC'.
002600    05  FILLER  PIC X(14) VALUE 'outdoor     OD'.
002700 01  CB-SKU-CATS REDEFINES CB-SKU-CAT-TABLE.
002800     05  CB-SC-ENTRY OCCURS 20 TIMES
002900                     INDEXED BY CB-SC-NDX.
003000         10  CB-SC-CATEGORY       PIC X(12).
003100         10  CB-SC-PREFIX         PIC X(2).
003200*
003300 01  CB-SKU-MAPPING-REC.
003400     05  CB-SM-INTERNAL-SKU       PIC X(20).
003500     05  CB-SM-PLATFORM           PIC X(12).
003600     05  CB-SM-PLATFORM-SKU       PIC X(40).
003700     05  CB-SM-MARKETPLACE        PIC X(10).
003800     05  CB-SM-ASIN               PIC X(10).
003900     05  CB-SM-FNSKU              PIC X(10).
004000     05  FILLER                   PIC X(10).
004100*
004200 01  CB-IMPORT-RESULT-REC.
004300     05  CB-IR-TOTAL-ROWS         PIC 9(7).
004400     05  CB-IR-IMPORTED           PIC 9(7).
004500     05  CB-IR-SKIPPED            PIC 9(7).
004600     05  CB-IR-ERROR-COUNT        PIC 9(7).
004700     05  CB-IR-DUPLICATE-COUNT    PIC 9(7).
004800     05  CB-IR-SUCCESS-RATE       PIC S9(3)V9.
004900     05  FILLER                   PIC X(10).
005000*
005100 01  CB-IMPORT-ERROR-LINE.
005200     05  CB-IE-ROW                PIC 9(7).
005300     05  CB-IE-FIELD-NAME         PIC X(20).
005400     05  CB-IE-VALUE              PIC X(50).
005500     05  CB-IE-MESSAGE            PIC X(60).
005600*
005700 01  CB-SKU-EVENT-REC.
005800     05  CB-SE-EVENT-TYPE         PIC X(15).
005900         88  CB-SE-EV-GENERATE               VALUE 'GENERATE'.
006000         88  CB-SE-EV-PARSE                  VALUE 'PARSE'.
006100         88  CB-SE-EV-VALIDATE-BC   VALUE 'VALIDATE-BC'.
006200         88  CB-SE-EV-MAP-SKU                VALUE 'MAP-SKU'.
006300     05  CB-SE-BRAND              PIC X(2).
006400     05  CB-SE-CATEGORY           PIC X(12).
006500     05  CB-SE-VARIANT            PIC X(6).
006600     05  CB-SE-SEQ-OVERRIDE       PIC 9(5).
006700     05  CB-SE-INPUT-TEXT         PIC X(100).
006800     05  CB-SE-BARCODE-TYPE       PIC X(6).
006900         88  CB-SE-BC-EAN13                  VALUE 'EAN13'.
007000         88  CB-SE-BC-UPCA                   VALUE 'UPCA'.
007100     05  CB-SE-BARCODE-VALUE      PIC X(13).
007200     05  CB-SE-PLATFORM           PIC X(12).
007300     05  CB-SE-PLATFORM-SKU       PIC X(40).
007400     05  CB-SE-MARKETPLACE        PIC X(10).
007500     05  CB-SE-ASIN               PIC X(10).
007600     05  CB-SE-FNSKU              PIC X(10).
007700     05  CB-SE-INTERNAL-SKU       PIC X(20).
007800     05  FILLER                   PIC X(10).
