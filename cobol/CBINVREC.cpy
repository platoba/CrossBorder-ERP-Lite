000100*----------------------------------------------------------------*
000200*    CBINVREC  -  INVENTORY ITEM, STOCK ALERT, REORDER-INPUT AND
000300*                 REORDER-SUGGESTION RECORD LAYOUTS
000400*    USED BY........ CBALERT01
000500*----------------------------------------------------------------*
000600 01  CB-INV-ITEM-REC.
000700     05  CB-INV-SKU               PIC X(20).
000800     05  CB-INV-TITLE             PIC X(40).
000900     05  CB-INV-WAREHOUSE         PIC X(10).
001000     05  CB-INV-QUANTITY          PIC S9(7).
001100     05  CB-INV-RESERVED          PIC S9(7).
001200     05  CB-INV-THRESHOLD         PIC 9(5).
001300     05  FILLER                   PIC X(15).
001400*
001500 01  CB-ALERT-REC.
001600     05  CB-AL-SKU                PIC X(20).
001700     05  CB-AL-WAREHOUSE          PIC X(10).
001800     05  CB-AL-CURRENT-QTY        PIC S9(7).
001900     05  CB-AL-AVAILABLE-QTY      PIC S9(7).
002000     05  CB-AL-THRESHOLD          PIC 9(5).
002100     05  CB-AL-LEVEL              PIC X(8).
002200         88  CB-AL-LVL-INFO                    VALUE 'INFO'.
002300         88  CB-AL-LVL-WARNING                 VALUE 'WARNING'.
002400         88  CB-AL-LVL-CRITICAL                VALUE 'CRITICAL'.
002500     05  CB-AL-MESSAGE            PIC X(60).
002600     05  FILLER                   PIC X(10).
002700*
002800 01  CB-REORD-INPUT-REC.
002900     05  CB-RI-SKU                PIC X(20).
003000     05  CB-RI-TITLE              PIC X(40).
003100     05  CB-RI-CURRENT-STOCK      PIC S9(7).
003200     05  CB-RI-AVG-DAILY-DEMAND   PIC S9(5)V99.
003300     05  CB-RI-COST-PRICE         PIC S9(7)V99.
003400     05  CB-RI-SUPPLIER-NAME      PIC X(30).
003500     05  CB-RI-LEAD-TIME-DAYS     PIC 9(3).
003600     05  CB-RI-ORDER-COST         PIC S9(5)V99.
003700     05  FILLER                   PIC X(10).
003800*
003900 01  CB-REORD-SUGGEST-REC.
004000     05  CB-RS-SKU                PIC X(20).
004100     05  CB-RS-CURRENT-STOCK      PIC S9(7).
004200     05  CB-RS-REORDER-POINT      PIC 9(7).
004300     05  CB-RS-SUGGESTED-QTY      PIC 9(7).
004400     05  CB-RS-ESTIMATED-COST     PIC S9(9)V99.
004500     05  CB-RS-SUPPLIER-NAME      PIC X(30).
004600     05  CB-RS-LEAD-TIME-DAYS     PIC 9(3).
004700     05  CB-RS-URGENCY            PIC X(8).
004800         88  CB-RS-URG-INFO                    VALUE 'INFO'.
004900         88  CB-RS-URG-WARNING                 VALUE 'WARNING'.
005000         88  CB-RS-URG-CRITICAL                VALUE 'CRITICAL'.
005100     05  CB-RS-STRATEGY           PIC X(12).
005200     05  FILLER                   PIC X(10).
