000100*****************************************************************
000200* PROGRAM:  CBSHIP
000300*           CROSS-BORDER COMMERCE - SHIPPING RATE QUOTE ENGINE
000400*
000500* AUTHOR :  T. M. HUANG
000600*           PACIFIC RIM TRADING CO - DATA PROCESSING
000700*
000800* READS A SHIPPING-REQUEST FILE (SKU, WEIGHT, OPTIONAL DIMENSIONS
000900* AND DESTINATION COUNTRY), MAPS THE COUNTRY TO A RATE ZONE, AND
001000* BUILDS A QUOTE FOR EVERY CARRIER SERVING THAT ZONE WHOSE WEIGHT
001100* LIMITS ARE NOT EXCEEDED.  QUOTES ARE SORTED ASCENDING BY COST
001200* AND WRITTEN TO THE SHIP-QUOTE REPORT, FLAGGING THE CHEAPEST AND
001300* FASTEST OPTION FOR EACH REQUEST.
001400*****************************************************************
001500*----------------------------------------------------------------*
001600*                     C H A N G E   L O G
001700*----------------------------------------------------------------*
001800* DATE      BY   REQUEST     DESCRIPTION
001900* --------  ---  ----------  ------------------------------------
002000* 06/11/87  TMH  CR-1201     ORIGINAL PROGRAM - SINGLE ZONE QUOTE CR-1201 
002100* 03/02/88  RAK  CR-1240     ADDED VOLUMETRIC WEIGHT CALCULATION  CR-1240 
002200* 08/17/89  DLS  CR-1338     ADDED MAX-WEIGHT CARRIER EXCLUSION   CR-1338 
002300* 01/25/91  JWB  CR-1401     REWORKED ZONE LOOKUP AGAINST CBSHTAB CR-1401 
002400* 11/30/93  TMH  CR-1471     ADDED CHEAPEST/FASTEST FOOTER LINES  CR-1471 
002500* 04/09/96  PLQ  CR-1560     MIN-WEIGHT CLAMP FOR LIGHT PARCELS   CR-1560 
002600* 10/02/98  TMH  Y2K-0071    Y2K REVIEW - NO 2-DIGIT YEAR FIELDS  Y2K-0071
002700*                            FOUND IN THIS PROGRAM.  NO CHANGE.
002800* 03/15/99  TMH  Y2K-0071    Y2K SIGN-OFF - CBSHIP CERTIFIED OK   Y2K-0071
002900* 06/21/03  RAK  CR-1822     INSERTION SORT OF QUOTE TABLE (WAS   CR-1822 
003000*                            OUTPUT UNSORTED, OPS COMPLAINT #4471)
003100* 02/14/07  DLS  CR-1948     LIST-CARRIERS-BY-COUNTRY FOOTER ADDEDCR-1948 
003200* 08/03/11  RAK  CR-2043     ADDED WS-DEBUG-SW CONSOLE TRACE FOR  CR-2043 
003300*                            USE WHEN OPS REPORTS A BAD QUOTE ROW
003400*----------------------------------------------------------------*
003500 IDENTIFICATION DIVISION.
003600 PROGRAM-ID. CBSHIP.
003700 AUTHOR. T. M. HUANG.
003800 INSTALLATION. PACIFIC RIM TRADING CO - DATA PROCESSING.
003900 DATE-WRITTEN. 06/11/87.
004000 DATE-COMPILED.
004100 SECURITY.  INTERNAL USE ONLY - DATA PROCESSING DEPT.
004200*
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER.   IBM-390.
004600 OBJECT-COMPUTER.   IBM-390.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900*
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT CB-SHIP-REQUEST-FILE ASSIGN TO UT-S-SHIPREQ.
005300     SELECT CB-SHIP-QUOTE-RPT    ASSIGN TO UT-S-SHIPRPT.
005400*
005500 DATA DIVISION.
005600 FILE SECTION.
005700*
005800 FD  CB-SHIP-REQUEST-FILE
005900     RECORDING MODE IS F
006000     LABEL RECORDS ARE STANDARD
006100     RECORD CONTAINS 50 CHARACTERS
006200     BLOCK CONTAINS 0 RECORDS
006300     DATA RECORD IS CB-SHIP-REQ-IN-REC.
006400*
006500 01  CB-SHIP-REQ-IN-REC.
006600     05  CB-SRI-SKU               PIC X(20).
006700     05  CB-SRI-WEIGHT-KG         PIC S9(3)V9(3).
006800     05  CB-SRI-WEIGHT-KG-A REDEFINES
006900             CB-SRI-WEIGHT-KG     PIC X(6).
007000     05  CB-SRI-LENGTH-CM         PIC S9(3)V9(1).
007100     05  CB-SRI-WIDTH-CM          PIC S9(3)V9(1).
007200     05  CB-SRI-HEIGHT-CM         PIC S9(3)V9(1).
007300     05  CB-SRI-DEST-COUNTRY      PIC X(2).
007400     05  FILLER                   PIC X(10).
007500*
007600 FD  CB-SHIP-QUOTE-RPT
007700     RECORDING MODE IS F
007800     LABEL RECORDS ARE STANDARD
007900     RECORD CONTAINS 133 CHARACTERS
008000     BLOCK CONTAINS 0 RECORDS
008100     DATA RECORD IS CB-SHIP-OUT-LINE.
008200*
008300 01  CB-SHIP-OUT-LINE              PIC X(133).
008400*
008500 WORKING-STORAGE SECTION.
008600*
008700*    WS-REQUESTS-READ STANDS ALONE AT THE 77 LEVEL - IT NEVER
008800*    NEEDED TO BE PART OF A GROUP.
008900 77  WS-REQUESTS-READ             PIC S9(7)    COMP-3 VALUE 0.
009000*
009100 COPY CBSHTAB.
009200*
009300 01  WS-SHIP-SWITCHES.
009400     05  WS-EOF-REQUEST-SW        PIC X(3)   VALUE 'NO '.
009500         88  EOF-REQUEST                      VALUE 'YES'.
009600     05  WS-ZONE-FOUND-SW         PIC X(3)   VALUE 'NO '.
009700         88  WS-ZONE-FOUND                    VALUE 'YES'.
009800     05  WS-DEBUG-SW              PIC X(3)   VALUE 'NO '.
009900         88  WS-DEBUG-ON                      VALUE 'YES'.
010000*
010100 01  WS-SHIP-WORK.
010200     05  WS-CHARGE-WEIGHT         PIC S9(3)V9(3) COMP-3 VALUE 0.
010300     05  WS-VOLUMETRIC-WT         PIC S9(5)V9(3) COMP-3 VALUE 0.
010400     05  WS-DEST-ZONE             PIC X(3)   VALUE SPACES.
010500     05  WS-QUOTE-COUNT           PIC S9(3)    COMP-3 VALUE 0.
010600     05  WS-I                     PIC S9(3)    COMP-3 VALUE 0.
010700     05  WS-J                     PIC S9(3)    COMP-3 VALUE 0.
010800     05  WS-QUOTES-WRITTEN        PIC S9(7)    COMP-3 VALUE 0.
010900*
011000 01  WS-QUOTE-TABLE.
011100     05  WS-QT-ENTRY OCCURS 17 TIMES
011200                     INDEXED BY WS-QT-NDX.
011300         10  WS-QT-CARRIER        PIC X(15).
011400         10  WS-QT-ZONE           PIC X(3).
011500         10  WS-QT-COST-USD       PIC S9(5)V99 COMP-3.
011600         10  WS-QT-DAYS-MIN       PIC 9(3).
011700         10  WS-QT-DAYS-MAX       PIC 9(3).
011800         10  WS-QT-TRACKING-FLAG  PIC X(1).
011900         10  WS-QT-WEIGHT-KG      PIC S9(3)V9(3) COMP-3.
012000*
012100 01  WS-QUOTE-HOLD.
012200     05  WS-QH-CARRIER            PIC X(15).
012300     05  WS-QH-ZONE               PIC X(3).
012400     05  WS-QH-COST-USD           PIC S9(5)V99 COMP-3.
012500     05  WS-QH-DAYS-MIN           PIC 9(3).
012600     05  WS-QH-DAYS-MAX           PIC 9(3).
012700     05  WS-QH-TRACKING-FLAG      PIC X(1).
012800     05  WS-QH-WEIGHT-KG          PIC S9(3)V9(3) COMP-3.
012900*
013000 01  WS-FASTEST-DAYS              PIC 9(3)     COMP-3 VALUE 999.
013100 01  WS-FASTEST-NDX               PIC S9(3)    COMP-3 VALUE 0.
013200*
013300 01  WS-TRACE-QUOTE-COUNT         PIC 9(3)   VALUE ZERO.
013400 01  WS-TRACE-QCNT-ED REDEFINES WS-TRACE-QUOTE-COUNT
013500                                  PIC ZZ9.
013600 01  WS-TRACE-COST                PIC 9(5)V99 VALUE ZERO.
013700 01  WS-TRACE-COST-ED REDEFINES WS-TRACE-COST
013800                                  PIC ZZZZ9.99.
013900 01  WS-TRACE-LINE                PIC X(60).
014000*
014100 01  HDR-LINE-1.
014200     05  FILLER                   PIC X(1)   VALUE SPACES.
014300     05  FILLER                   PIC X(50)
014400         VALUE 'PACIFIC RIM TRADING CO - SHIPPING QUOTE REPORT'.
014500     05  FILLER                   PIC X(82)  VALUE SPACES.
014600*
014700 01  DL-QUOTE-DETAIL.
014800     05  DL-SKU                   PIC X(20).
014900     05  DL-DEST-COUNTRY          PIC X(2).
015000     05  FILLER                   PIC X(1)   VALUE SPACES.
015100     05  DL-CARRIER               PIC X(15).
015200     05  DL-ZONE                  PIC X(3).
015300     05  FILLER                   PIC X(1)   VALUE SPACES.
015400     05  DL-COST-USD              PIC ZZ,ZZ9.99-.
015500     05  FILLER                   PIC X(1)   VALUE SPACES.
015600     05  DL-DAYS-MIN              PIC ZZ9.
015700     05  FILLER                   PIC X(1)   VALUE SPACES.
015800     05  DL-DAYS-MAX              PIC ZZ9.
015900     05  FILLER                   PIC X(1)   VALUE SPACES.
016000     05  DL-TRACKING-FLAG         PIC X(1).
016100     05  FILLER                   PIC X(1)   VALUE SPACES.
016200     05  DL-TAG                   PIC X(10).
016300     05  FILLER                   PIC X(60)  VALUE SPACES.
016400*
016500 01  ERROR-MESSAGE-EL              PIC X(80).
016600*
016700*****************************************************************
016800 PROCEDURE DIVISION.
016900*
017000 000-MAINLINE.
017100     OPEN INPUT  CB-SHIP-REQUEST-FILE
017200          OUTPUT CB-SHIP-QUOTE-RPT.
017300     WRITE CB-SHIP-OUT-LINE FROM HDR-LINE-1.
017400     PERFORM 900-READ-REQUEST-FILE THRU 900-EXIT.
017500     PERFORM 200-PRSS-SHIP-REQUEST THRU 200-EXIT
017600         UNTIL EOF-REQUEST.
017700     CLOSE CB-SHIP-REQUEST-FILE
017800           CB-SHIP-QUOTE-RPT.
017900     MOVE ZERO TO RETURN-CODE.
018000     GOBACK.
018100*
018200*----------------------------------------------------------------*
018300*    200-PRSS-SHIP-REQUEST - ONE REQUEST IN, ONE SORTED QUOTE
018400*    LIST OUT (CR-1201).
018500*----------------------------------------------------------------*
018600 200-PRSS-SHIP-REQUEST.
018700     ADD 1 TO WS-REQUESTS-READ.
018800     MOVE ZERO TO WS-QUOTE-COUNT.
018900     PERFORM 250-CALC-CHARGE-WEIGHT THRU 250-EXIT.
019000     PERFORM 150-LOOKUP-ZONE THRU 150-EXIT.
019100     IF WS-ZONE-FOUND
019200         PERFORM 300-BUILD-QUOTES THRU 300-EXIT
019300         IF WS-QUOTE-COUNT > 0
019400             PERFORM 400-SORT-QUOTES THRU 400-EXIT
019500             PERFORM 450-CHEAPEST-FASTEST THRU 450-EXIT
019600             PERFORM 460-WRITE-QUOTES THRU 460-EXIT
019700             IF WS-DEBUG-ON
019800                 PERFORM 950-TRACE-DEBUG THRU 950-EXIT
019900             END-IF
020000         ELSE
020100             MOVE '** WARNING **  NO CARRIER SERVES THIS WEIGHT'
020200                 TO ERROR-MESSAGE-EL
020300             DISPLAY ERROR-MESSAGE-EL
020400         END-IF
020500     ELSE
020600         MOVE '** WARNING **  DEST COUNTRY NOT ON ZONE MAP'
020700             TO ERROR-MESSAGE-EL
020800         DISPLAY ERROR-MESSAGE-EL
020900     END-IF.
021000     PERFORM 900-READ-REQUEST-FILE THRU 900-EXIT.
021100 200-EXIT.
021200     EXIT.
021300*
021400*----------------------------------------------------------------*
021500*    150-LOOKUP-ZONE - SEARCH THE COUNTRY-TO-ZONE MAP; UNKNOWN
021600*    COUNTRIES DEFAULT TO ZONE US (CR-1401).
021700*----------------------------------------------------------------*
021800 150-LOOKUP-ZONE.
021900     MOVE 'NO ' TO WS-ZONE-FOUND-SW.
022000     MOVE 'US ' TO WS-DEST-ZONE.
022100     SET CB-CZ-NDX TO 1.
022200     SEARCH CB-CZ-ENTRY
022300         AT END
022400             MOVE 'YES' TO WS-ZONE-FOUND-SW
022500         WHEN CB-CZ-COUNTRY (CB-CZ-NDX) = CB-SRI-DEST-COUNTRY
022600             MOVE CB-CZ-ZONE (CB-CZ-NDX) TO WS-DEST-ZONE
022700             MOVE 'YES' TO WS-ZONE-FOUND-SW.
022800 150-EXIT.
022900     EXIT.
023000*
023100*----------------------------------------------------------------*
023200*    250-CALC-CHARGE-WEIGHT - VOLUMETRIC WEIGHT WHEN ALL THREE
023300*    DIMENSIONS ARE GIVEN, ELSE ACTUAL WEIGHT; CLAMPED UP TO
023400*    THE MINIMUM (CR-1240, CR-1560).
023500*----------------------------------------------------------------*
023600 250-CALC-CHARGE-WEIGHT.
023700     IF CB-SRI-WEIGHT-KG-A IS NOT NUMERIC
023800         MOVE '** WARNING **  WEIGHT NOT NUMERIC - ZEROED'
023900             TO ERROR-MESSAGE-EL
024000         DISPLAY ERROR-MESSAGE-EL
024100         MOVE ZERO TO CB-SRI-WEIGHT-KG
024200     END-IF.
024300     MOVE CB-SRI-WEIGHT-KG TO WS-CHARGE-WEIGHT.
024400     IF CB-SRI-LENGTH-CM > ZERO AND CB-SRI-WIDTH-CM > ZERO
024500             AND CB-SRI-HEIGHT-CM > ZERO
024600         COMPUTE WS-VOLUMETRIC-WT ROUNDED =
024700             (CB-SRI-LENGTH-CM * CB-SRI-WIDTH-CM
024800                 * CB-SRI-HEIGHT-CM) / 5000
024900         IF WS-VOLUMETRIC-WT > WS-CHARGE-WEIGHT
025000             MOVE WS-VOLUMETRIC-WT TO WS-CHARGE-WEIGHT
025100         END-IF
025200     END-IF.
025300     IF WS-CHARGE-WEIGHT < 0.010
025400         MOVE 0.010 TO WS-CHARGE-WEIGHT
025500     END-IF.
025600 250-EXIT.
025700     EXIT.
025800*
025900*----------------------------------------------------------------*
026000*    300-BUILD-QUOTES - ONE PASS OVER THE 17-ENTRY RATE TABLE;
026100*    ONLY THE MATCHING ZONE, ONLY WITHIN THE CARRIER'S WEIGHT
026200*    RANGE, IS QUOTED (CR-1338).
026300*----------------------------------------------------------------*
026400 300-BUILD-QUOTES.
026500     PERFORM 310-CHECK-ONE-CARRIER THRU 310-EXIT
026600         VARYING CB-ZR-NDX FROM 1 BY 1
026700         UNTIL CB-ZR-NDX > 17.
026800 300-EXIT.
026900     EXIT.
027000*
027100 310-CHECK-ONE-CARRIER.
027200     IF CB-ZR-ZONE (CB-ZR-NDX) = WS-DEST-ZONE
027300         IF WS-CHARGE-WEIGHT NOT GREATER THAN
027400                 CB-ZR-MAX-WEIGHT-KG (CB-ZR-NDX)
027500             ADD 1 TO WS-QUOTE-COUNT
027600             SET WS-QT-NDX TO WS-QUOTE-COUNT
027700             MOVE CB-ZR-CARRIER (CB-ZR-NDX)
027800                                 TO WS-QT-CARRIER (WS-QT-NDX)
027900             MOVE CB-ZR-ZONE (CB-ZR-NDX)
028000                                 TO WS-QT-ZONE (WS-QT-NDX)
028100             MOVE CB-ZR-DAYS-MIN (CB-ZR-NDX)
028200                                 TO WS-QT-DAYS-MIN (WS-QT-NDX)
028300             MOVE CB-ZR-DAYS-MAX (CB-ZR-NDX)
028400                                 TO WS-QT-DAYS-MAX (WS-QT-NDX)
028500             MOVE CB-ZR-TRACKING-FLAG (CB-ZR-NDX)
028600                             TO WS-QT-TRACKING-FLAG (WS-QT-NDX)
028700             MOVE WS-CHARGE-WEIGHT TO WS-QT-WEIGHT-KG (WS-QT-NDX)
028800             COMPUTE WS-QT-COST-USD (WS-QT-NDX) ROUNDED =
028900                 CB-ZR-BASE-RATE (CB-ZR-NDX)
029000                     + WS-CHARGE-WEIGHT
029100                         * CB-ZR-PER-KG-RATE (CB-ZR-NDX)
029200         END-IF
029300     END-IF.
029400 310-EXIT.
029500     EXIT.
029600*
029700*----------------------------------------------------------------*
029800*    400-SORT-QUOTES - SIMPLE INSERTION SORT ASCENDING BY COST
029900*    (CR-1822).  THE TABLE HOLDS AT MOST 17 ENTRIES SO A TABLE-
030000*    DRIVEN SORT, NOT THE SORT VERB, IS THE HOUSE PRACTICE HERE.
030100*----------------------------------------------------------------*
030200 400-SORT-QUOTES.
030300     PERFORM 410-SORT-OUTER-PASS THRU 410-EXIT
030400         VARYING WS-I FROM 2 BY 1
030500         UNTIL WS-I > WS-QUOTE-COUNT.
030600 400-EXIT.
030700     EXIT.
030800*
030900 410-SORT-OUTER-PASS.
031000     SET WS-QT-NDX TO WS-I.
031100     MOVE WS-QT-CARRIER (WS-QT-NDX)       TO WS-QH-CARRIER.
031200     MOVE WS-QT-ZONE (WS-QT-NDX)          TO WS-QH-ZONE.
031300     MOVE WS-QT-COST-USD (WS-QT-NDX)      TO WS-QH-COST-USD.
031400     MOVE WS-QT-DAYS-MIN (WS-QT-NDX)      TO WS-QH-DAYS-MIN.
031500     MOVE WS-QT-DAYS-MAX (WS-QT-NDX)      TO WS-QH-DAYS-MAX.
031600     MOVE WS-QT-TRACKING-FLAG (WS-QT-NDX) TO WS-QH-TRACKING-FLAG.
031700     MOVE WS-QT-WEIGHT-KG (WS-QT-NDX)     TO WS-QH-WEIGHT-KG.
031800     COMPUTE WS-J = WS-I - 1.
031900     PERFORM 420-SORT-SHIFT-DOWN THRU 420-EXIT
032000         UNTIL WS-J < 1.
032100     SET WS-QT-NDX TO WS-J.
032200     ADD 1 TO WS-QT-NDX.
032300     MOVE WS-QH-CARRIER       TO WS-QT-CARRIER (WS-QT-NDX).
032400     MOVE WS-QH-ZONE          TO WS-QT-ZONE (WS-QT-NDX).
032500     MOVE WS-QH-COST-USD      TO WS-QT-COST-USD (WS-QT-NDX).
032600     MOVE WS-QH-DAYS-MIN      TO WS-QT-DAYS-MIN (WS-QT-NDX).
032700     MOVE WS-QH-DAYS-MAX      TO WS-QT-DAYS-MAX (WS-QT-NDX).
032800     MOVE WS-QH-TRACKING-FLAG TO WS-QT-TRACKING-FLAG (WS-QT-NDX).
032900     MOVE WS-QH-WEIGHT-KG     TO WS-QT-WEIGHT-KG (WS-QT-NDX).
033000 410-EXIT.
033100     EXIT.
033200*
033300 420-SORT-SHIFT-DOWN.
033400     SET WS-QT-NDX TO WS-J.
033500     IF WS-QT-COST-USD (WS-QT-NDX) > WS-QH-COST-USD
033600         SET WS-QT-NDX UP BY 1
033700         MOVE WS-QT-CARRIER (WS-J)   TO WS-QT-CARRIER (WS-QT-NDX)
033800         MOVE WS-QT-ZONE (WS-J)      TO WS-QT-ZONE (WS-QT-NDX)
033900         MOVE WS-QT-COST-USD (WS-J)  TO WS-QT-COST-USD (WS-QT-NDX)
034000         MOVE WS-QT-DAYS-MIN (WS-J)  TO WS-QT-DAYS-MIN (WS-QT-NDX)
034100         MOVE WS-QT-DAYS-MAX (WS-J)  TO WS-QT-DAYS-MAX (WS-QT-NDX)
034200         MOVE WS-QT-TRACKING-FLAG (WS-J)
034300             TO WS-QT-TRACKING-FLAG (WS-QT-NDX)
034400         MOVE WS-QT-WEIGHT-KG (WS-J)
034500             TO WS-QT-WEIGHT-KG (WS-QT-NDX)
034600         COMPUTE WS-J = WS-J - 1
034700     ELSE
034800         MOVE -1 TO WS-J
034900     END-IF.
035000 420-EXIT.
035100     EXIT.
035200*
035300*----------------------------------------------------------------*
035400*    450-CHEAPEST-FASTEST - FIRST ENTRY IS CHEAPEST AFTER THE
035500*    SORT; SCAN FOR MINIMUM DAYS-MIN TO FIND FASTEST (CR-1471).
035600*----------------------------------------------------------------*
035700 450-CHEAPEST-FASTEST.
035800     MOVE 999 TO WS-FASTEST-DAYS.
035900     MOVE ZERO TO WS-FASTEST-NDX.
036000     PERFORM 455-CHECK-ONE-QUOTE THRU 455-EXIT
036100         VARYING WS-I FROM 1 BY 1
036200         UNTIL WS-I > WS-QUOTE-COUNT.
036300 450-EXIT.
036400     EXIT.
036500*
036600 455-CHECK-ONE-QUOTE.
036700     SET WS-QT-NDX TO WS-I.
036800     IF WS-QT-DAYS-MIN (WS-QT-NDX) < WS-FASTEST-DAYS
036900         MOVE WS-QT-DAYS-MIN (WS-QT-NDX) TO WS-FASTEST-DAYS
037000         MOVE WS-I TO WS-FASTEST-NDX
037100     END-IF.
037200 455-EXIT.
037300     EXIT.
037400*
037500*----------------------------------------------------------------*
037600*    460-WRITE-QUOTES - WRITE THE SORTED LIST, TAGGING THE
037700*    CHEAPEST AND FASTEST ROW (CR-1948).
037800*----------------------------------------------------------------*
037900 460-WRITE-QUOTES.
038000     PERFORM 465-WRITE-ONE-QUOTE THRU 465-EXIT
038100         VARYING WS-I FROM 1 BY 1
038200         UNTIL WS-I > WS-QUOTE-COUNT.
038300 460-EXIT.
038400     EXIT.
038500*
038600 465-WRITE-ONE-QUOTE.
038700     SET WS-QT-NDX TO WS-I.
038800     MOVE CB-SRI-SKU             TO DL-SKU.
038900     MOVE CB-SRI-DEST-COUNTRY    TO DL-DEST-COUNTRY.
039000     MOVE WS-QT-CARRIER (WS-QT-NDX)  TO DL-CARRIER.
039100     MOVE WS-QT-ZONE (WS-QT-NDX)     TO DL-ZONE.
039200     MOVE WS-QT-COST-USD (WS-QT-NDX) TO DL-COST-USD.
039300     MOVE WS-QT-DAYS-MIN (WS-QT-NDX) TO DL-DAYS-MIN.
039400     MOVE WS-QT-DAYS-MAX (WS-QT-NDX) TO DL-DAYS-MAX.
039500     MOVE WS-QT-TRACKING-FLAG (WS-QT-NDX) TO DL-TRACKING-FLAG.
039600     MOVE SPACES TO DL-TAG.
039700     IF WS-I = 1
039800         MOVE 'CHEAPEST' TO DL-TAG
039900     END-IF.
040000     IF WS-I = WS-FASTEST-NDX
040100         IF WS-I = 1
040200             MOVE 'CHEAP/FAST' TO DL-TAG
040300         ELSE
040400             MOVE 'FASTEST' TO DL-TAG
040500         END-IF
040600     END-IF.
040700     ADD 1 TO WS-QUOTES-WRITTEN.
040800     WRITE CB-SHIP-OUT-LINE FROM DL-QUOTE-DETAIL.
040900 465-EXIT.
041000     EXIT.
041100*
041200*----------------------------------------------------------------*
041300*    950-TRACE-DEBUG - CONSOLE TRACE OF THE QUOTE COUNT AND THE
041400*    CHEAPEST QUOTE COST, GATED BY WS-DEBUG-SW (CR-2043).
041500*----------------------------------------------------------------*
041600 950-TRACE-DEBUG.
041700     MOVE WS-QUOTE-COUNT          TO WS-TRACE-QUOTE-COUNT.
041800     SET WS-QT-NDX TO 1.
041900     MOVE WS-QT-COST-USD (WS-QT-NDX) TO WS-TRACE-COST.
042000     STRING 'CBSHIP TRACE - QUOTES=' WS-TRACE-QCNT-ED
042100         ' CHEAPEST=' WS-TRACE-COST-ED
042200         DELIMITED BY SIZE INTO WS-TRACE-LINE.
042300     DISPLAY WS-TRACE-LINE.
042400 950-EXIT.
042500     EXIT.
042600*
042700*----------------------------------------------------------------*
042800*    900-READ-REQUEST-FILE - SEQUENTIAL READ, AT-END SHORT
042900*    CIRCUIT (CNTRLBRK IDIOM).
043000*----------------------------------------------------------------*
043100 900-READ-REQUEST-FILE.
043200     READ CB-SHIP-REQUEST-FILE
043300         AT END
043400             MOVE 'YES' TO WS-EOF-REQUEST-SW
043500     END-READ.
043600 900-EXIT.
043700     EXIT.
043800
