000100*****************************************************************
000200* PROGRAM:  CBEXPFMT
000300*           CROSS-BORDER COMMERCE - PRODUCT/ORDER EXPORT FORMATTER
000400*
000500* AUTHOR :  P. L. QUINONES
000600*           PACIFIC RIM TRADING CO - DATA PROCESSING
000700*
000800* CALLED SUBROUTINE - FORMATS ONE PRODUCT RECORD OR ONE ORDER
000900* RECORD INTO A FIXED-COLUMN PRINT LINE FOR THE NIGHTLY EXPORT
001000* FEED TO THE MARKETING WAREHOUSE EXTRACT.
001100*   - CALLED BY CBBULK01 FOR EACH ACCEPTED IMPORT ROW
001200*   - MARGIN PERCENT USES CB-XF-PR-RETAIL AS THE BASE; A RETAIL
001300*     PRICE OF ZERO OR LESS FORCES MARGIN TO ZERO RATHER THAN A
001400*     DIVIDE-BY-ZERO ABEND (CR-1602)
001500*****************************************************************
001600* LINKAGE:
001700*      1: CB-XF-LINK-AREA  (PASSED AND MODIFIED - SEE BELOW)
001800*****************************************************************
001900*----------------------------------------------------------------*
002000*                     C H A N G E   L O G
002100*----------------------------------------------------------------*
002200* DATE      BY   REQUEST     DESCRIPTION
002300* --------  ---  ----------  ------------------------------------
002400* 09/17/87  PLQ  CR-1602     ORIGINAL PROGRAM - PRODUCT ROW ONLY  CR-1602 
002500* 04/02/89  PLQ  CR-1649     ADDED ORDER ROW FORMAT, REC-TYPE SW  CR-1649 
002600* 07/23/91  RAK  CR-1418     ADDED ACTIVE YES/NO EDIT ON PRODUCT  CR-1418 
002700*                            ROW (WAS RAW Y/N FLAG BEFORE THIS)
002800* 10/02/98  TMH  Y2K-0071    Y2K REVIEW - ORDER DATE FIELD IS AN  Y2K-0071
002900*                            8-DIGIT YYYYMMDD, NO 2-DIGIT YEARS.
003000*                            NO CHANGE REQUIRED.
003100* 03/15/99  TMH  Y2K-0071    Y2K SIGN-OFF - CBEXPFMT CERTIFIED OK Y2K-0071
003200* 05/11/03  DLS  CR-1791     ADDED CALL COUNT FOR AUDIT TRAILER   CR-1791 
003300* 08/30/07  PLQ  CR-1955     TRACKING COLUMN LEFT BLANK - ORDER   CR-1955 
003400*                            FEED HAS NO CARRIER TRACKING NUMBER
003500*                            UNTIL THE SHIPRATE INTERFACE LANDS
003600* 03/11/13  JWB  CR-2140     ADDED CB-XF-OR-NOTES TO THE ORDER    CR-2140 
003700*                            LINKAGE SO CBBULK01 CAN HAND THE
003800*                            CUSTOMER NOTE TEXT THROUGH THIS CALL
003900*                            INSTEAD OF DROPPING IT.  NOT PRINTED
004000*                            ON THE FIXED-COLUMN EXPORT LINE - NO
004100*                            ROOM LEFT IN THAT LAYOUT - BUT NO
004200*                            LONGER LOST IN TRANSIT.
004300*----------------------------------------------------------------*
004400 IDENTIFICATION DIVISION.
004500 PROGRAM-ID. CBEXPFMT.
004600 AUTHOR. P. L. QUINONES.
004700 INSTALLATION. PACIFIC RIM TRADING CO - DATA PROCESSING.
004800 DATE-WRITTEN. 09/17/87.
004900 DATE-COMPILED.
005000 SECURITY.  INTERNAL USE ONLY - DATA PROCESSING DEPT.
005100*
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM.
005600 INPUT-OUTPUT SECTION.
005700*
005800 DATA DIVISION.
005900 WORKING-STORAGE SECTION.
006000*
006100*    WS-CALL-CTR STANDS ALONE AT THE 77 LEVEL - IT NEVER NEEDED TO
006200*    BE PART OF A GROUP, AND KEEPING THE AUDIT-TRAILER COUNT OFF
006300*    TO ONE SIDE MAKES IT EASIER TO SPOT WHEN SCANNING A DUMP.
006400 77  WS-CALL-CTR                  PIC S9(7)     COMP-3 VALUE +0.
006500*
006600 01  WS-XF-SWITCHES.
006700     05  WS-DEBUG-SW              PIC X(1)   VALUE 'N'.
006800         88  WS-DEBUG-ON                      VALUE 'Y'.
006900     05  FILLER                   PIC X(10).
007000*
007100 01  WS-XF-WORK.
007200     05  WS-MARGIN-PCT-N          PIC S9(3)V99  COMP-3 VALUE 0.
007300     05  WS-MARGIN-DIFF           PIC S9(7)V99  COMP-3 VALUE 0.
007400     05  FILLER                   PIC X(08).
007500*
007600 01  XF-PRODUCT-LINE.
007700     05  XF-PL-SKU                PIC X(20).
007800     05  FILLER                   PIC X(01)  VALUE SPACE.
007900     05  XF-PL-TITLE              PIC X(40).
008000     05  FILLER                   PIC X(01)  VALUE SPACE.
008100     05  XF-PL-CATEGORY           PIC X(15).
008200     05  FILLER                   PIC X(01)  VALUE SPACE.
008300     05  XF-PL-COST               PIC -ZZZZZZ9.99.
008400     05  XF-PL-RETAIL             PIC -ZZZZZZ9.99.
008500     05  XF-PL-MARGIN             PIC -ZZ9.9.
008600     05  FILLER                   PIC X(01)  VALUE SPACE.
008700     05  XF-PL-ACTIVE             PIC X(03).
008800     05  FILLER                   PIC X(23).
008900*
009000 01  XF-ORDER-LINE.
009100     05  XF-OL-ORDER-NBR          PIC X(20).
009200     05  FILLER                   PIC X(01)  VALUE SPACE.
009300     05  XF-OL-PLATFORM           PIC X(12).
009400     05  FILLER                   PIC X(01)  VALUE SPACE.
009500     05  XF-OL-STATUS             PIC X(12).
009600     05  FILLER                   PIC X(01)  VALUE SPACE.
009700     05  XF-OL-CUST-NAME          PIC X(20).
009800     05  FILLER                   PIC X(01)  VALUE SPACE.
009900     05  XF-OL-SUBTOTAL           PIC -ZZZZZZ9.99.
010000     05  XF-OL-SHIP-COST          PIC -ZZZZ9.99.
010100     05  XF-OL-TAX                PIC -ZZZZ9.99.
010200     05  XF-OL-TOTAL              PIC -ZZZZZZ9.99.
010300     05  FILLER                   PIC X(01)  VALUE SPACE.
010400     05  XF-OL-CURRENCY           PIC X(03).
010500     05  XF-OL-TRACKING           PIC X(10).
010600     05  FILLER                   PIC X(01)  VALUE SPACE.
010700     05  XF-OL-CREATED            PIC X(10).
010800*
010900 01  WS-TRACE-MARGIN.
011000     05  WS-TM-PCT-N              PIC S9(3)V99.
011100 01  WS-TRACE-MARGIN-ED REDEFINES WS-TRACE-MARGIN.
011200     05  WS-TM-PCT-EDIT           PIC -ZZ9.99.
011300*
011400 01  WS-TRACE-CALL-CTR.
011500     05  WS-TC-CTR-N              PIC S9(7).
011600 01  WS-TRACE-CALL-CTR-ED REDEFINES WS-TRACE-CALL-CTR.
011700     05  WS-TC-CTR-EDIT           PIC -ZZZZZZ9.
011800*
011900 01  WS-TRACE-LINE.
012000     05  WS-TL-TAG                PIC X(12) VALUE 'CBEXPFMT TR='.
012100     05  WS-TL-REC-TYPE           PIC X(7).
012200     05  FILLER                   PIC X(1)   VALUE SPACE.
012300     05  WS-TL-MARGIN-OUT         PIC X(9).
012400     05  FILLER                   PIC X(1)   VALUE SPACE.
012500     05  WS-TL-CALL-OUT           PIC X(8).
012600     05  FILLER                   PIC X(20).
012700*
012800 LINKAGE SECTION.
012900*
013000 01  CB-XF-LINK-AREA.
013100     05  CB-XF-RECORD-TYPE        PIC X(7).
013200         88  CB-XF-RT-PRODUCT               VALUE 'PRODUCT'.
013300         88  CB-XF-RT-ORDER                 VALUE 'ORDER'.
013400     05  CB-XF-PRODUCT-IN.
013500         10  CB-XF-PR-SKU         PIC X(20).
013600         10  CB-XF-PR-TITLE       PIC X(40).
013700         10  CB-XF-PR-CATEGORY    PIC X(15).
013800         10  CB-XF-PR-COST-PRICE  PIC S9(7)V99.
013900         10  CB-XF-PR-RETAIL      PIC S9(7)V99.
014000         10  CB-XF-PR-ACTIVE-FLAG PIC X(1).
014100             88  CB-XF-PR-ACTIVE            VALUE 'Y'.
014200     05  CB-XF-ORDER-IN.
014300         10  CB-XF-OR-ORDER-NBR   PIC X(20).
014400         10  CB-XF-OR-PLATFORM    PIC X(12).
014500         10  CB-XF-OR-STATUS      PIC X(12).
014600         10  CB-XF-OR-CUST-NAME   PIC X(30).
014700         10  CB-XF-OR-SUBTOTAL    PIC S9(7)V99.
014800         10  CB-XF-OR-SHIP-COST   PIC S9(5)V99.
014900         10  CB-XF-OR-TAX         PIC S9(5)V99.
015000         10  CB-XF-OR-TOTAL       PIC S9(7)V99.
015100         10  CB-XF-OR-CURRENCY    PIC X(3).
015200         10  CB-XF-OR-ORDER-DATE  PIC 9(8).
015300         10  CB-XF-OR-NOTES       PIC X(50).
015400     05  CB-XF-ORDER-DATE-R REDEFINES CB-XF-ORDER-IN.
015500         10  FILLER               PIC X(89).
015600         10  CB-XF-OR-ORD-YYYY    PIC 9(4).
015700         10  CB-XF-OR-ORD-MM      PIC 9(2).
015800         10  CB-XF-OR-ORD-DD      PIC 9(2).
015900     05  CB-XF-OUT-LINE            PIC X(133).
016000     05  CB-XF-RETURN-CODE         PIC 9(1).
016100         88  CB-XF-RC-OK                     VALUE 0.
016200         88  CB-XF-RC-BAD-REC-TYPE           VALUE 1.
016300*
016400*****************************************************************
016500 PROCEDURE DIVISION USING CB-XF-LINK-AREA.
016600*
016700 000-MAIN.
016800     ADD 1 TO WS-CALL-CTR.
016900     MOVE 0 TO CB-XF-RETURN-CODE.
017000     MOVE SPACES TO CB-XF-OUT-LINE.
017100     IF CB-XF-RT-PRODUCT
017200         PERFORM 100-FORMAT-PRODUCT-ROW THRU 100-EXIT
017300     ELSE
017400         IF CB-XF-RT-ORDER
017500             PERFORM 200-FORMAT-ORDER-ROW THRU 200-EXIT
017600         ELSE
017700             MOVE 1 TO CB-XF-RETURN-CODE
017800         END-IF
017900     END-IF.
018000     IF WS-DEBUG-ON
018100         PERFORM 900-TRACE-DEBUG THRU 900-EXIT
018200     END-IF.
018300     GOBACK.
018400*
018500*----------------------------------------------------------------*
018600*    100-FORMAT-PRODUCT-ROW - SKU, TITLE, CATEGORY, COST,
018700*    RETAIL, MARGIN PERCENT AND ACTIVE YES/NO INTO THE PRINT
018800*    LINE (CR-1602; ACTIVE YES/NO EDIT ADDED CR-1418).
018900*----------------------------------------------------------------*
019000 100-FORMAT-PRODUCT-ROW.
019100     PERFORM 150-CALC-MARGIN-PCT THRU 150-EXIT.
019200     MOVE SPACES              TO XF-PRODUCT-LINE.
019300     MOVE CB-XF-PR-SKU        TO XF-PL-SKU.
019400     MOVE CB-XF-PR-TITLE      TO XF-PL-TITLE.
019500     MOVE CB-XF-PR-CATEGORY   TO XF-PL-CATEGORY.
019600     MOVE CB-XF-PR-COST-PRICE TO XF-PL-COST.
019700     MOVE CB-XF-PR-RETAIL     TO XF-PL-RETAIL.
019800     MOVE WS-MARGIN-PCT-N     TO XF-PL-MARGIN.
019900     IF CB-XF-PR-ACTIVE
020000         MOVE 'Yes'  TO XF-PL-ACTIVE
020100     ELSE
020200         MOVE 'No '  TO XF-PL-ACTIVE
020300     END-IF.
020400     MOVE XF-PRODUCT-LINE     TO CB-XF-OUT-LINE.
020500 100-EXIT.
020600     EXIT.
020700*
020800*----------------------------------------------------------------*
020900*    150-CALC-MARGIN-PCT - MARGIN % = (RETAIL - COST) / RETAIL
021000*    TIMES 100, ROUNDED TO 1 DECIMAL; ZERO WHEN RETAIL LE ZERO
021100*    SO A BAD MASTER RECORD NEVER ABENDS THE EXPORT RUN.
021200*----------------------------------------------------------------*
021300 150-CALC-MARGIN-PCT.
021400     MOVE 0 TO WS-MARGIN-PCT-N.
021500     IF CB-XF-PR-RETAIL > 0
021600         COMPUTE WS-MARGIN-DIFF =
021700                 CB-XF-PR-RETAIL - CB-XF-PR-COST-PRICE
021800         COMPUTE WS-MARGIN-PCT-N ROUNDED =
021900                 (WS-MARGIN-DIFF / CB-XF-PR-RETAIL) * 100
022000     END-IF.
022100 150-EXIT.
022200     EXIT.
022300*
022400*----------------------------------------------------------------*
022500*    200-FORMAT-ORDER-ROW - ORDER NUMBER, PLATFORM, STATUS,
022600*    CUSTOMER, SUBTOTAL, SHIPPING, TAX, TOTAL, CURRENCY,
022700*    TRACKING (BLANK - CR-1955) AND CREATED DATE (CR-1649).
022800*----------------------------------------------------------------*
022900 200-FORMAT-ORDER-ROW.
023000     MOVE SPACES              TO XF-ORDER-LINE.
023100     MOVE CB-XF-OR-ORDER-NBR  TO XF-OL-ORDER-NBR.
023200     MOVE CB-XF-OR-PLATFORM   TO XF-OL-PLATFORM.
023300     MOVE CB-XF-OR-STATUS     TO XF-OL-STATUS.
023400     MOVE CB-XF-OR-CUST-NAME  TO XF-OL-CUST-NAME.
023500     MOVE CB-XF-OR-SUBTOTAL   TO XF-OL-SUBTOTAL.
023600     MOVE CB-XF-OR-SHIP-COST  TO XF-OL-SHIP-COST.
023700     MOVE CB-XF-OR-TAX        TO XF-OL-TAX.
023800     MOVE CB-XF-OR-TOTAL      TO XF-OL-TOTAL.
023900     MOVE CB-XF-OR-CURRENCY   TO XF-OL-CURRENCY.
024000     MOVE SPACES              TO XF-OL-TRACKING.
024100     MOVE CB-XF-OR-ORD-YYYY   TO XF-OL-CREATED (1:4).
024200     MOVE '/'                 TO XF-OL-CREATED (5:1).
024300     MOVE CB-XF-OR-ORD-MM     TO XF-OL-CREATED (6:2).
024400     MOVE '/'                 TO XF-OL-CREATED (8:1).
024500     MOVE CB-XF-OR-ORD-DD     TO XF-OL-CREATED (9:2).
024600     MOVE XF-ORDER-LINE       TO CB-XF-OUT-LINE.
024700 200-EXIT.
024800     EXIT.
024900*
025000*----------------------------------------------------------------*
025100*    900-TRACE-DEBUG - DIAGNOSTIC TRACE LINE FOR FORMAT-EDIT
025200*    TICKETS.
025300*----------------------------------------------------------------*
025400 900-TRACE-DEBUG.
025500     MOVE WS-MARGIN-PCT-N   TO WS-TM-PCT-N.
025600     MOVE WS-CALL-CTR       TO WS-TC-CTR-N.
025700     MOVE CB-XF-RECORD-TYPE TO WS-TL-REC-TYPE.
025800     MOVE WS-TM-PCT-EDIT    TO WS-TL-MARGIN-OUT.
025900     MOVE WS-TC-CTR-EDIT    TO WS-TL-CALL-OUT.
026000     DISPLAY WS-TRACE-LINE.
026100 900-EXIT.
026200     EXIT.
026300
