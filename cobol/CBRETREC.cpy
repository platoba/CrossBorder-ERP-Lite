000100*----------------------------------------------------------------*
000200*    CBRETREC  -  RETURN MASTER RECORD AND RETURN ITEM LINE
000300*    USED BY........ CBRETN01
000400*----------------------------------------------------------------*
000500 01  CB-RETURN-REC.
000600     05  CB-RET-NUMBER            PIC X(10).
000700     05  CB-RET-ORDER-NUMBER      PIC X(20).
000800     05  CB-RET-PLATFORM          PIC X(12).
000900         88  CB-RET-PLT-AMAZON                 VALUE 'AMAZON'.
001000         88  CB-RET-PLT-SHOPIFY                VALUE 'SHOPIFY'.
001100         88  CB-RET-PLT-EBAY                   VALUE 'EBAY'.
001200         88  CB-RET-PLT-WALMART                VALUE 'WALMART'.
001300         88  CB-RET-PLT-TIKTOK                 VALUE 'TIKTOK'.
001400     05  CB-RET-STATUS            PIC X(13).
001500         88  CB-RET-ST-REQUESTED               VALUE 'requested'.
001600         88  CB-RET-ST-APPROVED                VALUE 'approved'.
001700         88  CB-RET-ST-REJECTED                VALUE 'rejected'.
001800         88  CB-RET-ST-ITEM-RECVD         VALUE 'item_received'.
001900         88  CB-RET-ST-REFUNDED                VALUE 'refunded'.
002000         88  CB-RET-ST-CLOSED                  VALUE 'closed'.
002100     05  CB-RET-TYPE              PIC X(11).
002200         88  CB-RET-TY-REFUND                  VALUE 'refund'.
002300         88  CB-RET-TY-REPLACE    VALUE 'replacement'.
002400         88  CB-RET-TY-EXCHANGE                VALUE 'exchange'.
002500     05  CB-RET-REASON            PIC X(20).
002600         88  CB-RET-RSN-DEFECTIVE              VALUE 'defective'.
002700         88  CB-RET-RSN-WRONG-ITEM             VALUE 'wrong_item'.
002800         88  CB-RET-RSN-NOT-DESCRIBED VALUE 'not_as_described'.
002900         88  CB-RET-RSN-NO-LONGER VALUE 'no_longer_needed'.
003000         88  CB-RET-RSN-LATE      VALUE 'arrived_late'.
003100         88  CB-RET-RSN-DAMAGED   VALUE 'damaged_in_shipping'.
003200         88  CB-RET-RSN-OTHER                  VALUE 'other'.
003300     05  CB-RET-CUST-NAME         PIC X(30).
003400     05  CB-RET-CUST-EMAIL        PIC X(40).
003500     05  CB-RET-REFUND-AMOUNT     PIC S9(7)V99.
003600     05  CB-RET-RESTOCK-FEE       PIC S9(5)V99.
003700     05  CB-RET-SHIP-COST         PIC S9(5)V99.
003800     05  CB-RET-QC-STATUS         PIC X(7).
003900         88  CB-RET-QC-PENDING                 VALUE 'pending'.
004000         88  CB-RET-QC-PASSED                  VALUE 'passed'.
004100         88  CB-RET-QC-FAILED                  VALUE 'failed'.
004200         88  CB-RET-QC-PARTIAL                 VALUE 'partial'.
004300     05  CB-RET-ITEM-COUNT        PIC 9(3).
004400     05  FILLER                   PIC X(15).
004500*
004600 01  CB-RET-ITEM-LINE.
004700     05  CB-RIT-RETURN-NUMBER     PIC X(10).
004800     05  CB-RIT-SKU               PIC X(20).
004900     05  CB-RIT-QUANTITY          PIC 9(5).
005000     05  CB-RIT-UNIT-PRICE        PIC S9(7)V99.
005100     05  FILLER                   PIC X(10).
005200*
005300 01  CB-RET-EVENT-REC.
005400     05  CB-RE-EVENT-TYPE         PIC X(10).
005500         88  CB-RE-EV-CREATE                   VALUE 'CREATE'.
005600         88  CB-RE-EV-APPROVE                  VALUE 'APPROVE'.
005700         88  CB-RE-EV-REJECT                   VALUE 'REJECT'.
005800         88  CB-RE-EV-RECEIVE                  VALUE 'RECEIVE'.
005900         88  CB-RE-EV-REFUND                   VALUE 'REFUND'.
006000         88  CB-RE-EV-CLOSE                    VALUE 'CLOSE'.
006100     05  CB-RE-RETURN-NUMBER      PIC X(10).
006200     05  CB-RE-ORDER-NUMBER       PIC X(20).
006300     05  CB-RE-PLATFORM           PIC X(12).
006400     05  CB-RE-RETURN-TYPE        PIC X(11).
006500     05  CB-RE-REASON             PIC X(20).
006600     05  CB-RE-CUST-NAME          PIC X(30).
006700     05  CB-RE-CUST-EMAIL         PIC X(40).
006800     05  CB-RE-QC-STATUS          PIC X(7).
006900     05  CB-RE-SKU                PIC X(20).
007000     05  CB-RE-QUANTITY           PIC 9(5).
007100     05  CB-RE-UNIT-PRICE         PIC S9(7)V99.
007200     05  CB-RE-OVERRIDE-AMOUNT    PIC S9(7)V99.
007300     05  CB-RE-SHIP-COST          PIC S9(5)V99.
007400     05  CB-RE-ITEM-COUNT         PIC 9(2).
007500     05  CB-RE-XI-ITEM OCCURS 4 TIMES.
007600         10  CB-RE-XI-SKU             PIC X(20).
007700         10  CB-RE-XI-QUANTITY        PIC 9(5).
007800         10  CB-RE-XI-UNIT-PRICE      PIC S9(7)V99.
007900     05  FILLER                   PIC X(10).
