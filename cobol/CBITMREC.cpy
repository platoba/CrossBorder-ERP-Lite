000100*----------------------------------------------------------------*
000200*    CBITMREC  -  ORDER LINE-ITEM RECORD LAYOUT (CHILD OF ORDER) *
000300*    USED BY........ CBSALES01, CBBULK01                         *
000400*----------------------------------------------------------------*
000500 01  CB-ORDER-ITEM-REC.
000600     05  CB-OI-ORDER-NUMBER       PIC X(20).
000700     05  CB-OI-SKU                PIC X(20).
000800     05  CB-OI-TITLE              PIC X(40).
000900     05  CB-OI-QUANTITY           PIC 9(5)      VALUE 1.
001000     05  CB-OI-UNIT-PRICE         PIC S9(7)V99.
001100     05  CB-OI-TOTAL-PRICE        PIC S9(7)V99.
001200     05  FILLER                   PIC X(10).
