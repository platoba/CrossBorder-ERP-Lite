000100*****************************************************************
000200* PROGRAM:  CBEANCHK
000300*           CROSS-BORDER COMMERCE - BARCODE CHECK DIGIT ROUTINE
000400*
000500* AUTHOR :  P. L. QUINONES
000600*           PACIFIC RIM TRADING CO - DATA PROCESSING
000700*
000800* CALLED SUBROUTINE - RECOMPUTES AND VALIDATES THE CHECK DIGIT OF
000900* AN EAN-13 OR UPC-A BARCODE.  WEIGHTS ALTERNATE 1,3,1,3,... OVER
001000* THE FIRST 12 DIGITS FOR EAN-13 AND 3,1,3,1,... OVER THE FIRST
001100* 11 DIGITS FOR UPC-A; CHECK = (10 - TOTAL MOD 10) MOD 10.
001200*   - CALLED BY CBSKU01 FOR SKU BARCODE VALIDATION
001300*****************************************************************
001400* LINKAGE:
001500*      1: CB-EC-LINK-AREA  (PASSED AND MODIFIED - SEE BELOW)
001600*****************************************************************
001700*----------------------------------------------------------------*
001800*                     C H A N G E   L O G
001900*----------------------------------------------------------------*
002000* DATE      BY   REQUEST     DESCRIPTION
002100* --------  ---  ----------  ------------------------------------
002200* 05/14/90  PLQ  CR-1655     ORIGINAL PROGRAM - EAN-13 SUPPORT    CR-1655 
002300* 09/30/91  PLQ  CR-1671     ADDED UPC-A SUPPORT                  CR-1671 
002400* 10/02/98  RAK  Y2K-0071    Y2K REVIEW - NO DATE FIELDS IN THIS  Y2K-0071
002500*                            PROGRAM.  NO CHANGE.
002600* 03/15/99  RAK  Y2K-0071    Y2K SIGN-OFF - CBEANCHK CERTIFIED OK Y2K-0071
002700* 08/19/03  DLS  CR-1811     ADDED LENGTH/DIGIT-ONLY PRECONDITION CR-1811 
002800*                            CHECK AHEAD OF THE CHECK-DIGIT CALC
002900*----------------------------------------------------------------*
003000 IDENTIFICATION DIVISION.
003100 PROGRAM-ID. CBEANCHK.
003200 AUTHOR. P. L. QUINONES.
003300 INSTALLATION. PACIFIC RIM TRADING CO - DATA PROCESSING.
003400 DATE-WRITTEN. 05/14/90.
003500 DATE-COMPILED.
003600 SECURITY.  INTERNAL USE ONLY - DATA PROCESSING DEPT.
003700*
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200 INPUT-OUTPUT SECTION.
004300*
004400 DATA DIVISION.
004500 WORKING-STORAGE SECTION.
004600*
004700*    WS-CALL-CTR STANDS ALONE AT THE 77 LEVEL - THE AUDIT-TRAILER
004800*    CALL COUNT NEVER NEEDED TO BE PART OF A GROUP.
004900 77  WS-CALL-CTR                  PIC S9(7)  COMP-3 VALUE +0.
005000*
005100 01  WS-EANCHK-SWITCHES.
005200     05  WS-LENGTH-OK-SW          PIC X(3)   VALUE 'YES'.
005300         88  WS-LENGTH-OK                     VALUE 'YES'.
005400     05  WS-DIGITS-OK-SW          PIC X(3)   VALUE 'YES'.
005500         88  WS-DIGITS-OK                     VALUE 'YES'.
005600     05  FILLER                   PIC X(10).
005700*
005800 01  WS-EANCHK-WORK.
005900     05  WS-EXPECTED-LEN          PIC 9(2)   COMP-3 VALUE 0.
006000     05  WS-CHECK-POS             PIC 9(2)   COMP-3 VALUE 0.
006100     05  WS-WEIGHT                PIC 9(1)   COMP-3 VALUE 0.
006200     05  WS-SUM-OF-WEIGHTS        PIC 9(4)   COMP-3 VALUE 0.
006300     05  WS-TEN-QUOTIENT          PIC 9(4)   COMP-3 VALUE 0.
006400     05  WS-TEN-REMAINDER         PIC 9(4)   COMP-3 VALUE 0.
006500     05  WS-SUB                   PIC 9(2)   COMP-3 VALUE 0.
006600     05  WS-ONE-CHAR              PIC X(1).
006700     05  WS-FINAL-DIGIT           PIC 9(1).
006800     05  FILLER                   PIC X(08).
006900*
007000 01  WS-DEBUG-CONTROL.
007100     05  WS-DEBUG-SW              PIC X(3)   VALUE 'NO '.
007200         88  WS-DEBUG-ON                      VALUE 'YES'.
007300     05  FILLER                   PIC X(10).
007400*
007500 01  WS-TRACE-CHECK-DIGIT         PIC 9(1)   VALUE 0.
007600 01  WS-TRACE-CHECK-DIGIT-ED REDEFINES WS-TRACE-CHECK-DIGIT.
007700     05  WS-TRACE-CHECK-DIGIT-X   PIC 9.
007800*
007900 01  WS-TRACE-SUM-OF-WGTS         PIC 9(4)   VALUE 0.
008000 01  WS-TRACE-SUM-OF-WGTS-ED REDEFINES WS-TRACE-SUM-OF-WGTS.
008100     05  WS-TRACE-SUM-OF-WGTS-X   PIC ZZZ9.
008200*
008300 LINKAGE SECTION.
008400*
008500 01  CB-EC-LINK-AREA.
008600     05  CB-EC-BARCODE-TYPE       PIC X(6).
008700         88  CB-EC-BC-EAN13                   VALUE 'EAN13'.
008800         88  CB-EC-BC-UPCA                    VALUE 'UPCA'.
008900     05  CB-EC-BARCODE-VALUE      PIC X(13).
009000     05  CB-EC-BC-DIGITS REDEFINES CB-EC-BARCODE-VALUE.
009100         10  CB-EC-DIGIT          PIC 9(1) OCCURS 13 TIMES.
009200     05  CB-EC-COMPUTED-CHECK     PIC 9(1).
009300     05  CB-EC-VALID-SW           PIC X(3).
009400         88  CB-EC-VALID                      VALUE 'YES'.
009500     05  CB-EC-RETURN-CODE        PIC 9(1).
009600         88  CB-EC-RC-OK                      VALUE 0.
009700         88  CB-EC-RC-BAD-LENGTH              VALUE 1.
009800         88  CB-EC-RC-NOT-NUMERIC             VALUE 2.
009900*
010000*****************************************************************
010100 PROCEDURE DIVISION USING CB-EC-LINK-AREA.
010200*
010300 000-MAIN.
010400     ADD 1 TO WS-CALL-CTR.
010500     MOVE 0     TO CB-EC-RETURN-CODE.
010600     MOVE 0     TO CB-EC-COMPUTED-CHECK.
010700     MOVE 'NO ' TO CB-EC-VALID-SW.
010800     PERFORM 100-CHECK-PRECONDITION THRU 100-EXIT.
010900     IF CB-EC-RC-OK
011000         PERFORM 200-CALC-CHECK-DIGIT THRU 200-EXIT
011100         PERFORM 300-COMPARE-CHECK-DIGIT THRU 300-EXIT
011200     END-IF.
011300     GOBACK.
011400*
011500*----------------------------------------------------------------*
011600*    100-CHECK-PRECONDITION - EAN-13 REQUIRES 13 DIGITS, UPC-A
011700*    REQUIRES 12; ALL POSITIONS UP TO THE EXPECTED LENGTH MUST BE
011800*    NUMERIC (CR-1811).
011900*----------------------------------------------------------------*
012000 100-CHECK-PRECONDITION.
012100     IF CB-EC-BC-EAN13
012200         MOVE 13 TO WS-EXPECTED-LEN
012300     ELSE
012400         IF CB-EC-BC-UPCA
012500             MOVE 12 TO WS-EXPECTED-LEN
012600         ELSE
012700             MOVE 0 TO WS-EXPECTED-LEN
012800         END-IF
012900     END-IF.
013000     MOVE 'YES' TO WS-LENGTH-OK-SW.
013100     MOVE 'YES' TO WS-DIGITS-OK-SW.
013200     IF WS-EXPECTED-LEN = 0
013300         MOVE 'NO' TO WS-LENGTH-OK-SW
013400     ELSE
013500         IF CB-EC-BARCODE-VALUE (WS-EXPECTED-LEN:1) = SPACE
013600             MOVE 'NO' TO WS-LENGTH-OK-SW
013700         END-IF
013800         IF WS-EXPECTED-LEN < 13
013900             IF CB-EC-BARCODE-VALUE (WS-EXPECTED-LEN + 1:1)
014000                                              NOT = SPACE
014100                 MOVE 'NO' TO WS-LENGTH-OK-SW
014200             END-IF
014300         END-IF
014400     END-IF.
014500     IF WS-LENGTH-OK
014600         PERFORM 110-CHECK-ONE-DIGIT THRU 110-EXIT
014700             VARYING WS-SUB FROM 1 BY 1
014800             UNTIL WS-SUB > WS-EXPECTED-LEN
014900     END-IF.
015000     IF NOT WS-LENGTH-OK
015100         MOVE 1 TO CB-EC-RETURN-CODE
015200     ELSE
015300         IF NOT WS-DIGITS-OK
015400             MOVE 2 TO CB-EC-RETURN-CODE
015500         END-IF
015600     END-IF.
015700 100-EXIT.
015800     EXIT.
015900*
016000 110-CHECK-ONE-DIGIT.
016100     MOVE CB-EC-BARCODE-VALUE (WS-SUB:1) TO WS-ONE-CHAR.
016200     IF WS-ONE-CHAR < '0' OR WS-ONE-CHAR > '9'
016300         MOVE 'NO' TO WS-DIGITS-OK-SW
016400     END-IF.
016500 110-EXIT.
016600     EXIT.
016700*
016800*----------------------------------------------------------------*
016900*    200-CALC-CHECK-DIGIT - WEIGHTED SUM OVER ALL POSITIONS
017000*    EXCEPT THE FINAL (CHECK) DIGIT.  EAN-13 STARTS THE WEIGHT AT
017100*    1, UPC-A STARTS IT AT 3 (CR-1655/CR-1671).
017200*----------------------------------------------------------------*
017300 200-CALC-CHECK-DIGIT.
017400     MOVE 0 TO WS-SUM-OF-WEIGHTS.
017500     IF CB-EC-BC-EAN13
017600         MOVE 1 TO WS-WEIGHT
017700     ELSE
017800         MOVE 3 TO WS-WEIGHT
017900     END-IF.
018000     COMPUTE WS-CHECK-POS = WS-EXPECTED-LEN - 1.
018100     PERFORM 210-ADD-ONE-WEIGHT THRU 210-EXIT
018200         VARYING WS-SUB FROM 1 BY 1
018300         UNTIL WS-SUB > WS-CHECK-POS.
018400     COMPUTE WS-TEN-QUOTIENT = WS-SUM-OF-WEIGHTS / 10.
018500     COMPUTE WS-TEN-REMAINDER =
018600             WS-SUM-OF-WEIGHTS - (WS-TEN-QUOTIENT * 10).
018700     IF WS-TEN-REMAINDER = 0
018800         MOVE 0 TO CB-EC-COMPUTED-CHECK
018900     ELSE
019000         COMPUTE CB-EC-COMPUTED-CHECK = 10 - WS-TEN-REMAINDER
019100     END-IF.
019200 200-EXIT.
019300     EXIT.
019400*
019500 210-ADD-ONE-WEIGHT.
019600     COMPUTE WS-SUM-OF-WEIGHTS =
019700             WS-SUM-OF-WEIGHTS +
019800             (CB-EC-DIGIT (WS-SUB) * WS-WEIGHT).
019900     IF WS-WEIGHT = 1
020000         MOVE 3 TO WS-WEIGHT
020100     ELSE
020200         MOVE 1 TO WS-WEIGHT
020300     END-IF.
020400 210-EXIT.
020500     EXIT.
020600*
020700*----------------------------------------------------------------*
020800*    300-COMPARE-CHECK-DIGIT - VALID WHEN THE RECOMPUTED CHECK
020900*    DIGIT MATCHES THE FINAL POSITION OF THE BARCODE.
021000*----------------------------------------------------------------*
021100 300-COMPARE-CHECK-DIGIT.
021200     MOVE CB-EC-DIGIT (WS-EXPECTED-LEN) TO WS-FINAL-DIGIT.
021300     IF WS-FINAL-DIGIT = CB-EC-COMPUTED-CHECK
021400         MOVE 'YES' TO CB-EC-VALID-SW
021500     ELSE
021600         MOVE 'NO ' TO CB-EC-VALID-SW
021700     END-IF.
021800     IF WS-DEBUG-ON
021900         PERFORM 900-TRACE-DEBUG THRU 900-EXIT
022000     END-IF.
022100 300-EXIT.
022200     EXIT.
022300*
022400*----------------------------------------------------------------*
022500*    900-TRACE-DEBUG - CONSOLE TRACE, ENABLED VIA UPSI/PARM SWITCH
022600*    DURING DP DIAGNOSTIC RUNS ONLY.
022700*----------------------------------------------------------------*
022800 900-TRACE-DEBUG.
022900     MOVE CB-EC-COMPUTED-CHECK TO WS-TRACE-CHECK-DIGIT.
023000     MOVE WS-SUM-OF-WEIGHTS    TO WS-TRACE-SUM-OF-WGTS.
023100     DISPLAY 'CBEANCHK - CALL '     WS-CALL-CTR
023200             ' SUM='                WS-TRACE-SUM-OF-WGTS-X
023300             ' CHK='                WS-TRACE-CHECK-DIGIT-X
023400             ' VALID='              CB-EC-VALID-SW.
023500 900-EXIT.
023600     EXIT.
023700
