000100*****************************************************************
000200* PROGRAM:  CBSKU01
000300*           CROSS-BORDER COMMERCE - SKU MANAGER BATCH RUN
000400*
000500* AUTHOR :  H. K. OYELARAN
000600*           PACIFIC RIM TRADING CO - DATA PROCESSING
000700*
000800* LOADS THE PRODUCT MASTER EXTRACT INTO AN IN-MEMORY SKU REGISTRY,
000900* THEN READS THE SKU-EVENT FILE (ONE EVENT CARD PER TRANSACTION -
001000* GENERATE/PARSE/VALIDATE-BC/MAP-SKU) AND APPLIES EACH EVENT.
001100* GENERATE BUILDS A NEW SKU FROM THE CATEGORY-PREFIX TABLE AND A
001200* RUNNING SEQUENCE; PARSE CLASSIFIES A SUPPLIED STRING AS OUR OWN
001300* FORMAT, AN ASIN, OR A GENERIC CODE; VALIDATE-BC CALLS CBEANCHK
001400* TO CHECK AN EAN-13/UPC-A CHECK DIGIT; MAP-SKU MAINTAINS THE
001500* CROSS-PLATFORM SKU-MAPPING TABLE.  AT END OF RUN THE REGISTRY IS
001600* SCANNED FOR EXACT DUPLICATES AND FOR NEAR-COLLISIONS (EDIT
001700* DISTANCE OF 2 OR LESS) (CR-1698).
001800*****************************************************************
001900*----------------------------------------------------------------*
002000*                     C H A N G E   L O G
002100*----------------------------------------------------------------*
002200* DATE      BY   REQUEST     DESCRIPTION
002300* --------  ---  ----------  ------------------------------------
002400* 07/08/89  HKO  CR-1698     ORIGINAL PROGRAM - GENERATE, PARSE   CR-1698 
002500*                            AND DUPLICATE SCAN ONLY
002600* 11/19/90  HKO  CR-1712     ADDED VALIDATE-BC EVENT, CALLS       CR-1712 
002700*                            CBEANCHK FOR THE CHECK DIGIT
002800* 02/06/93  DLS  CR-1733     ADDED MAP-SKU EVENT AND THE          CR-1733 
002900*                            CROSS-PLATFORM MAPPING TABLE
003000* 08/25/94  RAK  CR-1748     ADDED COLLISION SCAN (LEVENSHTEIN    CR-1748 
003100*                            EDIT DISTANCE) AGAINST THE REGISTRY
003200* 10/02/98  TMH  Y2K-0071    Y2K REVIEW - NO DATE FIELDS IN THIS  Y2K-0071
003300*                            PROGRAM.  NO CHANGE.
003400* 03/15/99  TMH  Y2K-0071    Y2K SIGN-OFF - CBSKU01 CERTIFIED OK  Y2K-0071
003500* 06/14/02  PLQ  CR-1826     UNKNOWN CATEGORY NOW DEFAULTS TO THE CR-1826 
003600*                            'GN' PREFIX INSTEAD OF REJECTING
003700* 04/09/07  JWB  CR-2011     RAISED REGISTRY AND MAPPING TABLE    CR-2011 
003800*                            SIZES AFTER TABLE-FULL ABEND
003900*----------------------------------------------------------------*
004000 IDENTIFICATION DIVISION.
004100 PROGRAM-ID. CBSKU01.
004200 AUTHOR. H. K. OYELARAN.
004300 INSTALLATION. PACIFIC RIM TRADING CO - DATA PROCESSING.
004400 DATE-WRITTEN. 07/08/89.
004500 DATE-COMPILED.
004600 SECURITY.  INTERNAL USE ONLY - DATA PROCESSING DEPT.
004700*
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER.  IBM-390.
005100 OBJECT-COMPUTER.  IBM-390.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM.
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT CB-SKU-PROD-FILE  ASSIGN TO UT-S-SKUPROD
005700         ORGANIZATION IS SEQUENTIAL.
005800     SELECT CB-SKU-EVT-FILE   ASSIGN TO UT-S-SKUEVT
005900         ORGANIZATION IS SEQUENTIAL.
006000     SELECT CB-SKU-OUT-FILE   ASSIGN TO UT-S-SKUOUT
006100         ORGANIZATION IS SEQUENTIAL.
006200     SELECT CB-SKU-RPT-FILE   ASSIGN TO UT-S-SKURPT
006300         ORGANIZATION IS SEQUENTIAL.
006400*
006500 DATA DIVISION.
006600 FILE SECTION.
006700*
006800 FD  CB-SKU-PROD-FILE
006900     RECORDING MODE IS F
007000     LABEL RECORDS ARE STANDARD
007100     RECORD CONTAINS 151 CHARACTERS
007200     BLOCK CONTAINS 0 RECORDS
007300     DATA RECORD IS CB-PRODUCT-REC.
007400 COPY CBPRDREC.
007500*
007600 FD  CB-SKU-EVT-FILE
007700     RECORDING MODE IS F
007800     LABEL RECORDS ARE STANDARD
007900     RECORD CONTAINS 271 CHARACTERS
008000     BLOCK CONTAINS 0 RECORDS
008100     DATA RECORD IS CB-SKU-EVENT-REC.
008200 COPY CBSKUTAB.
008300*
008400 FD  CB-SKU-OUT-FILE
008500     RECORDING MODE IS F
008600     LABEL RECORDS ARE STANDARD
008700     RECORD CONTAINS 90 CHARACTERS
008800     BLOCK CONTAINS 0 RECORDS
008900     DATA RECORD IS CB-SKU-OUT-REC.
009000 01  CB-SKU-OUT-REC.
009100     05  CB-SO-EVENT-TYPE         PIC X(15).
009200     05  CB-SO-INTERNAL-SKU       PIC X(20).
009300     05  CB-SO-RESULT-CODE        PIC X(10).
009400     05  CB-SO-DETAIL             PIC X(40).
009500     05  FILLER                   PIC X(05).
009600*
009700 FD  CB-SKU-RPT-FILE
009800     RECORDING MODE IS F
009900     LABEL RECORDS ARE STANDARD
010000     RECORD CONTAINS 133 CHARACTERS
010100     BLOCK CONTAINS 0 RECORDS
010200     DATA RECORD IS CB-SKU-OUT-LINE.
010300 01  CB-SKU-OUT-LINE               PIC X(133).
010400*
010500 WORKING-STORAGE SECTION.
010600*
010700*    WS-REG-COUNT STANDS ALONE AT THE 77 LEVEL - IT NEVER NEEDED
010800*    TO BE PART OF THE SKU-TABLE-CTL GROUP FURTHER BELOW.
010900 77  WS-REG-COUNT                 PIC 9(5)   COMP-3 VALUE 0.
011000*
011100 01  WS-SKU-SWITCHES.
011200     05  WS-EOF-PROD-SW           PIC X(1)   VALUE 'N'.
011300         88  EOF-PROD                         VALUE 'Y'.
011400     05  WS-EOF-EVENT-SW          PIC X(1)   VALUE 'N'.
011500         88  EOF-EVENT                        VALUE 'Y'.
011600     05  WS-FOUND-SW              PIC X(3)   VALUE 'NO '.
011700         88  WS-ENTRY-FOUND                   VALUE 'YES'.
011800     05  WS-FOUND2-SW             PIC X(3)   VALUE 'NO '.
011900         88  WS-MAP-ENTRY-FOUND               VALUE 'YES'.
012000     05  WS-EVENT-VALID-SW        PIC X(3)   VALUE 'YES'.
012100         88  WS-EVENT-VALID                   VALUE 'YES'.
012200     05  WS-PARSE-MATCH-SW        PIC X(3)   VALUE 'NO '.
012300         88  WS-PARSE-MATCHED                  VALUE 'YES'.
012400     05  WS-OWN-FMT-OK-SW         PIC X(3)   VALUE 'YES'.
012500         88  WS-OWN-FMT-OK                     VALUE 'YES'.
012600     05  WS-CLASS-OK-SW           PIC X(3)   VALUE 'YES'.
012700         88  WS-CLASS-OK                       VALUE 'YES'.
012800     05  FILLER                   PIC X(07).
012900*
013000 01  WS-SKU-TABLE-CTL.
013100     05  WS-MAP-COUNT             PIC 9(5)   COMP-3 VALUE 0.
013200     05  WS-NEXT-GEN-SEQ          PIC 9(5)   COMP-3 VALUE 0.
013300     05  WS-GEN-SEQ-DISPLAY       PIC 9(5).
013400     05  WS-GEN-PREFIX            PIC X(2).
013500     05  WS-GEN-SKU-BUILD         PIC X(20).
013600     05  WS-GEN-SKU-PARTS REDEFINES WS-GEN-SKU-BUILD.
013700         10  FILLER               PIC X(06).
013800         10  WS-GEN-SEQ-PART      PIC X(05).
013900         10  FILLER               PIC X(09).
014000     05  WS-GEN-SKU-TEMP          PIC X(20).
014100     05  WS-SEARCH-SKU            PIC X(20).
014200     05  WS-SEARCH-PLATFORM       PIC X(12).
014300     05  WS-SEARCH-PLAT-SKU       PIC X(40).
014400     05  FILLER                   PIC X(05).
014500*
014600*----------------------------------------------------------------*
014700*    IN-MEMORY SKU REGISTRY - LOADED FROM THE PRODUCT MASTER
014800*    EXTRACT AND EXTENDED BY GENERATE/PARSE EVENTS.  KEYED BY THE
014900*    RAW SKU; A UPCASED/TRIMMED COPY IS CARRIED FOR THE DUPLICATE
015000*    SCAN (CR-2011 RAISED THIS FROM 5000 TO 20000).
015100*----------------------------------------------------------------*
015200 01  WS-SKU-REGISTRY-TABLE.
015300     05  WS-REG-ENTRY OCCURS 20000 TIMES
015400                       INDEXED BY WS-REG-NDX.
015500         10  WS-REG-SKU           PIC X(20).
015600         10  WS-REG-NORM-SKU      PIC X(20).
015700         10  FILLER               PIC X(04).
015800*
015900*----------------------------------------------------------------*
016000*    CROSS-PLATFORM SKU-MAPPING TABLE - (PLATFORM, PLATFORM-SKU)
016100*    KEYED, ONE ENTRY PER MAPPING (CR-1733).
016200*----------------------------------------------------------------*
016300 01  WS-SKU-MAPPING-TABLE.
016400     05  WS-MAP-ENTRY OCCURS 5000 TIMES
016500                       INDEXED BY WS-MAP-NDX.
016600         10  WS-MAP-INTERNAL-SKU  PIC X(20).
016700         10  WS-MAP-PLATFORM      PIC X(12).
016800         10  WS-MAP-PLAT-SKU      PIC X(40).
016900         10  FILLER               PIC X(04).
017000*
017100 01  WS-EC-LINK-AREA.
017200     05  WS-EC-BARCODE-TYPE       PIC X(6).
017300     05  WS-EC-BARCODE-VALUE      PIC X(13).
017400     05  WS-EC-COMPUTED-CHECK     PIC 9(1).
017500     05  WS-EC-VALID-SW           PIC X(3).
017600         88  WS-EC-VALID                      VALUE 'YES'.
017700     05  WS-EC-RETURN-CODE        PIC 9(1).
017800         88  WS-EC-RC-OK                      VALUE 0.
017900*
018000*----------------------------------------------------------------*
018100*    GENERIC FIELD-LENGTH AND CHARACTER-CLASS WORK AREA - LOADED
018200*    BY THE CALLER BEFORE PERFORMING 330/335 SO ONE PAIR OF
018300*    HELPER PARAGRAPHS SERVES EVERY SEGMENT CHECKED BY PARSE.
018400*----------------------------------------------------------------*
018500 01  WS-GENERIC-WORK.
018600     05  WS-GENERIC-FIELD         PIC X(100).
018700     05  WS-GENERIC-MAXLEN        PIC 9(3)   COMP-3 VALUE 0.
018800     05  WS-GENERIC-LEN           PIC 9(3)   COMP-3 VALUE 0.
018900     05  WS-CLASS-KIND            PIC X(05).
019000     05  WS-GEN-SUB               PIC 9(3)   COMP-3 VALUE 0.
019100     05  WS-NORM-TEMP             PIC X(100).
019200     05  FILLER                   PIC X(05).
019300*
019400*----------------------------------------------------------------*
019500*    PARSE WORK AREA - THE INPUT TEXT IS SPLIT ON HYPHENS AND
019600*    EACH SEGMENT TESTED AGAINST OUR OWN FORMAT, THEN AGAINST THE
019700*    ASIN FORM, THEN AS A GENERIC CODE (CR-1698).
019800*----------------------------------------------------------------*
019900 01  WS-PARSE-WORK.
020000     05  WS-PS-SEG1               PIC X(10).
020100     05  WS-PS-SEG2               PIC X(10).
020200     05  WS-PS-SEG3               PIC X(10).
020300     05  WS-PS-SEG4               PIC X(10).
020400     05  WS-PS-SEG-COUNT          PIC 9(2)   COMP-3 VALUE 0.
020500     05  WS-PS-RESULT-KIND        PIC X(10).
020600     05  FILLER                   PIC X(05).
020700*
020800*----------------------------------------------------------------*
020900*    NORMALIZED-FORM AND LEVENSHTEIN DISTANCE WORK AREA FOR THE
021000*    COLLISION SCAN (CR-1748).  NORMALIZATION IS UPCASE WITH
021100*    DASHES AND UNDERSCORES STRIPPED.  DP TABLE SIZED FOR THE
021200*    20-BYTE SKU FIELD (INDEX 1 REPRESENTS LENGTH ZERO).
021300*----------------------------------------------------------------*
021400 01  WS-LEV-WORK.
021500     05  WS-NORM-A                PIC X(20).
021600     05  WS-NORM-A-LEN            PIC 9(2)   COMP-3 VALUE 0.
021700     05  WS-NORM-B                PIC X(20).
021800     05  WS-NORM-B-LEN            PIC 9(2)   COMP-3 VALUE 0.
021900     05  WS-LEV-I                 PIC 9(2)   COMP-3 VALUE 0.
022000     05  WS-LEV-J                 PIC 9(2)   COMP-3 VALUE 0.
022100     05  WS-LEV-COST              PIC 9(1)   COMP-3 VALUE 0.
022200     05  WS-DEL-VAL               PIC 9(2)   COMP-3 VALUE 0.
022300     05  WS-INS-VAL                PIC 9(2)  COMP-3 VALUE 0.
022400     05  WS-SUB-VAL               PIC 9(2)   COMP-3 VALUE 0.
022500     05  WS-MIN-VAL               PIC 9(2)   COMP-3 VALUE 0.
022600     05  WS-LEV-DISTANCE          PIC 9(2)   COMP-3 VALUE 0.
022700     05  WS-CHAR-A                PIC X(01).
022800     05  WS-CHAR-B                PIC X(01).
022900     05  FILLER                   PIC X(05).
023000*
023100 01  WS-LEV-MATRIX.
023200     05  WS-LEV-ROW OCCURS 21 TIMES.
023300         10  WS-LEV-CELL OCCURS 21 TIMES
023400                         PIC 9(2) COMP-3.
023500*
023600 01  WS-DUPCOL-WORK.
023700     05  WS-DUP-START             PIC 9(5)   COMP-3 VALUE 0.
023800     05  WS-REG-NDX2              PIC 9(5)   COMP-3 VALUE 0.
023900     05  FILLER                   PIC X(05).
024000*
024100 01  WS-DEBUG-CONTROL.
024200     05  WS-DEBUG-SW              PIC X(3)   VALUE 'NO '.
024300         88  WS-DEBUG-ON                      VALUE 'YES'.
024400     05  FILLER                   PIC X(10).
024500*
024600 01  WS-TRACE-DISTANCE            PIC 9(2)   VALUE 0.
024700 01  WS-TRACE-DISTANCE-ED REDEFINES WS-TRACE-DISTANCE.
024800     05  WS-TRACE-DISTANCE-X      PIC Z9.
024900*
025000 01  WS-TRACE-GEN-SEQ             PIC 9(5)   VALUE 0.
025100 01  WS-TRACE-GEN-SEQ-ED REDEFINES WS-TRACE-GEN-SEQ.
025200     05  WS-TRACE-GEN-SEQ-X       PIC ZZZZ9.
025300*
025400 01  WS-COUNT-WORK.
025500     05  WS-EVENTS-READ           PIC 9(7)   COMP-3 VALUE 0.
025600     05  WS-REJECT-COUNT          PIC 9(7)   COMP-3 VALUE 0.
025700     05  WS-GENERATE-COUNT        PIC 9(7)   COMP-3 VALUE 0.
025800     05  WS-PARSE-OWN-COUNT       PIC 9(7)   COMP-3 VALUE 0.
025900     05  WS-PARSE-ASIN-COUNT      PIC 9(7)   COMP-3 VALUE 0.
026000     05  WS-PARSE-GENERIC-COUNT   PIC 9(7)   COMP-3 VALUE 0.
026100     05  WS-PARSE-INVALID-COUNT   PIC 9(7)   COMP-3 VALUE 0.
026200     05  WS-VALIDATE-VALID-COUNT  PIC 9(7)   COMP-3 VALUE 0.
026300     05  WS-VALIDATE-INVAL-COUNT  PIC 9(7)   COMP-3 VALUE 0.
026400     05  WS-MAP-OK-COUNT          PIC 9(7)   COMP-3 VALUE 0.
026500     05  WS-MAP-CONFLICT-COUNT    PIC 9(7)   COMP-3 VALUE 0.
026600     05  WS-DUP-COUNT             PIC 9(7)   COMP-3 VALUE 0.
026700     05  WS-COLLISION-COUNT       PIC 9(7)   COMP-3 VALUE 0.
026800     05  FILLER                   PIC X(10).
026900*
027000 01  HDR-LINE-1.
027100     05  FILLER  PIC X(30) VALUE
027200         'PACIFIC RIM TRADING CO - SKU '.
027300     05  FILLER  PIC X(30) VALUE
027400         'MANAGER ACTIVITY REPORT      '.
027500     05  FILLER  PIC X(73) VALUE SPACES.
027600*
027700 01  SEC-HDR-LINE.
027800     05  FILLER  PIC X(15) VALUE 'EVENT TYPE     '.
027900     05  FILLER  PIC X(20) VALUE 'SKU/DETAIL          '.
028000     05  FILLER  PIC X(20) VALUE 'RESULT              '.
028100     05  FILLER  PIC X(78) VALUE SPACES.
028200*
028300 01  DL-REJECT-LINE.
028400     05  DL-RJ-TAG      PIC X(10) VALUE 'REJECTED: '.
028500     05  DL-RJ-EVENT    PIC X(15).
028600     05  DL-RJ-TEXT     PIC X(50).
028700     05  FILLER         PIC X(58) VALUE SPACES.
028800*
028900 01  DL-DUP-LINE.
029000     05  DL-DP-TAG      PIC X(11) VALUE 'DUPLICATE: '.
029100     05  DL-DP-SKU-A    PIC X(20).
029200     05  DL-DP-AND      PIC X(5) VALUE ' AND '.
029300     05  DL-DP-SKU-B    PIC X(20).
029400     05  FILLER         PIC X(77) VALUE SPACES.
029500*
029600 01  DL-COLLISION-LINE.
029700     05  DL-CL-TAG      PIC X(11) VALUE 'COLLISION: '.
029800     05  DL-CL-SKU-A    PIC X(20).
029900     05  DL-CL-AND      PIC X(5) VALUE ' AND '.
030000     05  DL-CL-SKU-B    PIC X(20).
030100     05  DL-CL-DIST-TAG PIC X(9) VALUE ' DISTANCE'.
030200     05  DL-CL-DIST     PIC Z9.
030300     05  FILLER         PIC X(66) VALUE SPACES.
030400*
030500 01  GTL-SUMMARY-LINE-1.
030600     05  FILLER      PIC X(20) VALUE 'EVENTS READ.......'.
030700     05  GTL-EVT-RD  PIC ZZZ,ZZ9.
030800     05  FILLER      PIC X(4)  VALUE SPACES.
030900     05  FILLER      PIC X(20) VALUE 'REJECTED..........'.
031000     05  GTL-REJ     PIC ZZZ,ZZ9.
031100     05  FILLER      PIC X(4)  VALUE SPACES.
031200     05  FILLER      PIC X(20) VALUE 'GENERATED.........'.
031300     05  GTL-GEN     PIC ZZZ,ZZ9.
031400     05  FILLER      PIC X(44) VALUE SPACES.
031500*
031600 01  GTL-SUMMARY-LINE-2.
031700     05  FILLER      PIC X(20) VALUE 'PARSED OWN/ASIN/GN.'.
031800     05  GTL-PO      PIC ZZ9.
031900     05  FILLER      PIC X(1)  VALUE '/'.
032000     05  GTL-PA      PIC ZZ9.
032100     05  FILLER      PIC X(1)  VALUE '/'.
032200     05  GTL-PG      PIC ZZ9.
032300     05  FILLER      PIC X(4)  VALUE SPACES.
032400     05  FILLER      PIC X(20) VALUE 'MAP OK/CONFLICT....'.
032500     05  GTL-MOK     PIC ZZZ9.
032600     05  FILLER      PIC X(1)  VALUE '/'.
032700     05  GTL-MCF     PIC ZZZ9.
032800     05  FILLER      PIC X(4)  VALUE SPACES.
032900     05  FILLER      PIC X(20) VALUE 'DUP/COLLISION......'.
033000     05  GTL-DUP     PIC ZZZ9.
033100     05  FILLER      PIC X(1)  VALUE '/'.
033200     05  GTL-COL     PIC ZZZ9.
033300     05  FILLER      PIC X(36) VALUE SPACES.
033400*
033500 01  ERROR-MESSAGE-EL             PIC X(80).
033600*
033700*****************************************************************
033800 PROCEDURE DIVISION.
033900*
034000 000-MAINLINE.
034100     OPEN INPUT  CB-SKU-PROD-FILE
034200     OPEN INPUT  CB-SKU-EVT-FILE
034300     OPEN OUTPUT CB-SKU-OUT-FILE
034400     OPEN OUTPUT CB-SKU-RPT-FILE.
034500     WRITE CB-SKU-OUT-LINE FROM HDR-LINE-1.
034600     WRITE CB-SKU-OUT-LINE FROM SEC-HDR-LINE.
034700     PERFORM 100-LOAD-PRODUCT-REGISTRY THRU 100-EXIT.
034800     PERFORM 900-READ-EVENT-FILE THRU 900-EXIT.
034900     PERFORM 200-PRSS-SKU-EVENT THRU 200-EXIT
035000         UNTIL EOF-EVENT.
035100     PERFORM 400-SCAN-DUPLICATES THRU 400-EXIT.
035200     PERFORM 420-SCAN-COLLISIONS THRU 420-EXIT.
035300     PERFORM 700-PRSS-SUMMARY THRU 700-EXIT.
035400     CLOSE CB-SKU-PROD-FILE
035500           CB-SKU-EVT-FILE
035600           CB-SKU-OUT-FILE
035700           CB-SKU-RPT-FILE.
035800     GOBACK.
035900*
036000*----------------------------------------------------------------*
036100*    100-LOAD-PRODUCT-REGISTRY - PRIMES THE SKU REGISTRY FROM THE
036200*    PRODUCT MASTER EXTRACT SO THE DUPLICATE/COLLISION SCAN HAS
036300*    REAL CONTENT TO WORK AGAINST BEFORE ANY EVENTS ARE APPLIED.
036400*----------------------------------------------------------------*
036500 100-LOAD-PRODUCT-REGISTRY.
036600     PERFORM 910-READ-PRODUCT-FILE THRU 910-EXIT.
036700     PERFORM 110-ADD-PRODUCT-ENTRY THRU 110-EXIT
036800         UNTIL EOF-PROD.
036900 100-EXIT.
037000     EXIT.
037100*
037200 110-ADD-PRODUCT-ENTRY.
037300     IF WS-REG-COUNT < 20000
037400         ADD 1 TO WS-REG-COUNT
037500         MOVE CB-PR-SKU TO WS-REG-SKU (WS-REG-COUNT)
037600         MOVE CB-PR-SKU TO WS-REG-NORM-SKU (WS-REG-COUNT)
037700         INSPECT WS-REG-NORM-SKU (WS-REG-COUNT)
037800             CONVERTING
037900             'abcdefghijklmnopqrstuvwxyz'
038000             TO
038100             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
038200     ELSE
038300         DISPLAY 'CBSKU01 - SKU REGISTRY TABLE FULL'
038400     END-IF.
038500     PERFORM 910-READ-PRODUCT-FILE THRU 910-EXIT.
038600 110-EXIT.
038700     EXIT.
038800*
038900*----------------------------------------------------------------*
039000*    200-PRSS-SKU-EVENT - DISPATCHES ONE EVENT CARD TO ITS
039100*    HANDLER PARAGRAPH BY EVENT TYPE (CR-1698/CR-1712/CR-1733).
039200*----------------------------------------------------------------*
039300 200-PRSS-SKU-EVENT.
039400     ADD 1 TO WS-EVENTS-READ.
039500     MOVE 'YES' TO WS-EVENT-VALID-SW.
039600     EVALUATE TRUE
039700         WHEN CB-SE-EV-GENERATE
039800             PERFORM 310-EV-GENERATE THRU 310-EXIT
039900         WHEN CB-SE-EV-PARSE
040000             PERFORM 320-EV-PARSE THRU 320-EXIT
040100         WHEN CB-SE-EV-VALIDATE-BC
040200             PERFORM 340-EV-VALIDATE-BC THRU 340-EXIT
040300         WHEN CB-SE-EV-MAP-SKU
040400             PERFORM 360-EV-MAP-SKU THRU 360-EXIT
040500         WHEN OTHER
040600             MOVE 'NO ' TO WS-EVENT-VALID-SW
040700     END-EVALUATE.
040800     IF NOT WS-EVENT-VALID
040900         PERFORM 280-REPORT-REJECTED-EVENT THRU 280-EXIT
041000     END-IF.
041100     PERFORM 900-READ-EVENT-FILE THRU 900-EXIT.
041200 200-EXIT.
041300     EXIT.
041400*
041500*----------------------------------------------------------------*
041600*    250-FIND-REGISTRY-ENTRY - SEARCHES THE REGISTRY BY THE RAW
041700*    SKU HELD IN WS-SEARCH-SKU.
041800*----------------------------------------------------------------*
041900 250-FIND-REGISTRY-ENTRY.
042000     MOVE 'NO ' TO WS-FOUND-SW.
042100     SET WS-REG-NDX TO 1.
042200     SEARCH WS-REG-ENTRY
042300         AT END
042400             MOVE 'NO ' TO WS-FOUND-SW
042500         WHEN WS-REG-SKU (WS-REG-NDX) = WS-SEARCH-SKU
042600             MOVE 'YES' TO WS-FOUND-SW
042700     END-SEARCH.
042800 250-EXIT.
042900     EXIT.
043000*
043100*----------------------------------------------------------------*
043200*    255-FIND-MAPPING-ENTRY - SEARCHES THE MAPPING TABLE BY
043300*    (PLATFORM, PLATFORM-SKU) HELD IN WS-SEARCH-PLATFORM AND
043400*    WS-SEARCH-PLAT-SKU.
043500*----------------------------------------------------------------*
043600 255-FIND-MAPPING-ENTRY.
043700     MOVE 'NO ' TO WS-FOUND2-SW.
043800     SET WS-MAP-NDX TO 1.
043900     SEARCH WS-MAP-ENTRY
044000         AT END
044100             MOVE 'NO ' TO WS-FOUND2-SW
044200         WHEN WS-MAP-PLATFORM (WS-MAP-NDX) = WS-SEARCH-PLATFORM
044300          AND WS-MAP-PLAT-SKU (WS-MAP-NDX) = WS-SEARCH-PLAT-SKU
044400             MOVE 'YES' TO WS-FOUND2-SW
044500     END-SEARCH.
044600 255-EXIT.
044700     EXIT.
044800*
044900*----------------------------------------------------------------*
045000*    260-ADD-REGISTRY-ENTRY - ADDS A NEWLY GENERATED OR PARSED
045100*    SKU TO THE REGISTRY (WS-SEARCH-SKU CARRIES THE VALUE).
045200*----------------------------------------------------------------*
045300 260-ADD-REGISTRY-ENTRY.
045400     IF WS-REG-COUNT < 20000
045500         ADD 1 TO WS-REG-COUNT
045600         MOVE WS-SEARCH-SKU TO WS-REG-SKU (WS-REG-COUNT)
045700         MOVE WS-SEARCH-SKU TO WS-REG-NORM-SKU (WS-REG-COUNT)
045800         INSPECT WS-REG-NORM-SKU (WS-REG-COUNT)
045900             CONVERTING
046000             'abcdefghijklmnopqrstuvwxyz'
046100             TO
046200             'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
046300     ELSE
046400         DISPLAY 'CBSKU01 - SKU REGISTRY TABLE FULL'
046500         MOVE 'NO ' TO WS-EVENT-VALID-SW
046600     END-IF.
046700 260-EXIT.
046800     EXIT.
046900*
047000*----------------------------------------------------------------*
047100*    265-ADD-MAPPING-ENTRY - ADDS A NEW CROSS-PLATFORM MAPPING.
047200*----------------------------------------------------------------*
047300 265-ADD-MAPPING-ENTRY.
047400     IF WS-MAP-COUNT < 5000
047500         ADD 1 TO WS-MAP-COUNT
047600         MOVE CB-SE-INTERNAL-SKU TO
047700             WS-MAP-INTERNAL-SKU (WS-MAP-COUNT)
047800         MOVE CB-SE-PLATFORM TO
047900             WS-MAP-PLATFORM (WS-MAP-COUNT)
048000         MOVE CB-SE-PLATFORM-SKU TO
048100             WS-MAP-PLAT-SKU (WS-MAP-COUNT)
048200     ELSE
048300         DISPLAY 'CBSKU01 - SKU MAPPING TABLE FULL'
048400         MOVE 'NO ' TO WS-EVENT-VALID-SW
048500     END-IF.
048600 265-EXIT.
048700     EXIT.
048800*
048900*----------------------------------------------------------------*
049000*    280-REPORT-REJECTED-EVENT - WRITES ONE REJECT LINE AND
049100*    COUNTS IT.
049200*----------------------------------------------------------------*
049300 280-REPORT-REJECTED-EVENT.
049400     ADD 1 TO WS-REJECT-COUNT.
049500     MOVE CB-SE-EVENT-TYPE TO DL-RJ-EVENT.
049600     MOVE 'EVENT FAILED VALIDATION - SEE PROCESSING'
049700         TO DL-RJ-TEXT.
049800     WRITE CB-SKU-OUT-LINE FROM DL-REJECT-LINE.
049900 280-EXIT.
050000     EXIT.
050100*
050200*----------------------------------------------------------------*
050300*    310-EV-GENERATE - BUILDS SKU = BRAND-PREFIX-SEQ[-VARIANT]
050400*    USING THE CATEGORY-PREFIX TABLE AND A RUNNING SEQUENCE
050500*    COUNTER WHEN NO OVERRIDE SEQUENCE IS SUPPLIED (CR-1698,
050600*    CR-1826).
050700*----------------------------------------------------------------*
050800 310-EV-GENERATE.
050900     PERFORM 312-LOOKUP-CATEGORY-PREFIX THRU 312-EXIT.
051000     IF CB-SE-SEQ-OVERRIDE > 0
051100         MOVE CB-SE-SEQ-OVERRIDE TO WS-GEN-SEQ-DISPLAY
051200     ELSE
051300         ADD 1 TO WS-NEXT-GEN-SEQ
051400         MOVE WS-NEXT-GEN-SEQ TO WS-GEN-SEQ-DISPLAY
051500     END-IF.
051600     MOVE SPACES TO WS-GEN-SKU-BUILD.
051700     STRING CB-SE-BRAND        DELIMITED BY SIZE
051800            '-'                DELIMITED BY SIZE
051900            WS-GEN-PREFIX      DELIMITED BY SIZE
052000            '-'                DELIMITED BY SIZE
052100            WS-GEN-SEQ-DISPLAY DELIMITED BY SIZE
052200         INTO WS-GEN-SKU-BUILD.
052300     IF CB-SE-VARIANT NOT = SPACES
052400         PERFORM 314-APPEND-VARIANT THRU 314-EXIT
052500     END-IF.
052600     MOVE WS-GEN-SKU-BUILD TO WS-SEARCH-SKU.
052700     PERFORM 260-ADD-REGISTRY-ENTRY THRU 260-EXIT.
052800     IF WS-EVENT-VALID
052900         MOVE CB-SE-EVENT-TYPE TO CB-SO-EVENT-TYPE
053000         MOVE WS-SEARCH-SKU    TO CB-SO-INTERNAL-SKU
053100         MOVE 'GENERATED '     TO CB-SO-RESULT-CODE
053200         MOVE SPACES           TO CB-SO-DETAIL
053300         WRITE CB-SKU-OUT-REC
053400         ADD 1 TO WS-GENERATE-COUNT
053500     END-IF.
053600 310-EXIT.
053700     EXIT.
053800*
053900*----------------------------------------------------------------*
054000*    312-LOOKUP-CATEGORY-PREFIX - SEARCHES THE 20-ENTRY CATEGORY
054100*    TABLE; AN UNKNOWN CATEGORY DEFAULTS TO THE 'GN' PREFIX
054200*    (CR-1826) RATHER THAN REJECTING THE EVENT.
054300*----------------------------------------------------------------*
054400 312-LOOKUP-CATEGORY-PREFIX.
054500     SET CB-SC-NDX TO 1.
054600     SEARCH CB-SC-ENTRY
054700         AT END
054800             MOVE 'GN' TO WS-GEN-PREFIX
054900         WHEN CB-SC-CATEGORY (CB-SC-NDX) = CB-SE-CATEGORY
055000             MOVE CB-SC-PREFIX (CB-SC-NDX) TO WS-GEN-PREFIX
055100     END-SEARCH.
055200 312-EXIT.
055300     EXIT.
055400*
055500 314-APPEND-VARIANT.
055600     MOVE WS-GEN-SKU-BUILD TO WS-GEN-SKU-TEMP.
055700     MOVE SPACES TO WS-GEN-SKU-BUILD.
055800     STRING WS-GEN-SKU-TEMP DELIMITED BY SPACE
055900            '-'              DELIMITED BY SIZE
056000            CB-SE-VARIANT    DELIMITED BY SPACE
056100         INTO WS-GEN-SKU-BUILD.
056200 314-EXIT.
056300     EXIT.
056400*
056500*----------------------------------------------------------------*
056600*    320-EV-PARSE - CLASSIFIES CB-SE-INPUT-TEXT AS OUR OWN
056700*    FORMAT, THEN AN ASIN, THEN A GENERIC CODE, IN THAT ORDER OF
056800*    PRECEDENCE (CR-1698).
056900*----------------------------------------------------------------*
057000 320-EV-PARSE.
057100     MOVE 'NO ' TO WS-PARSE-MATCH-SW.
057200     PERFORM 322-TRY-OWN-FORMAT THRU 322-EXIT.
057300     IF NOT WS-PARSE-MATCHED
057400         PERFORM 327-TRY-ASIN-FORMAT THRU 327-EXIT
057500     END-IF.
057600     IF NOT WS-PARSE-MATCHED
057700         PERFORM 328-TRY-GENERIC-FORMAT THRU 328-EXIT
057800     END-IF.
057900     IF WS-PARSE-MATCHED
058000         MOVE CB-SE-EVENT-TYPE  TO CB-SO-EVENT-TYPE
058100         MOVE CB-SE-INPUT-TEXT (1:20) TO CB-SO-INTERNAL-SKU
058200         MOVE WS-PS-RESULT-KIND TO CB-SO-RESULT-CODE
058300         MOVE SPACES             TO CB-SO-DETAIL
058400         WRITE CB-SKU-OUT-REC
058500     ELSE
058600         ADD 1 TO WS-PARSE-INVALID-COUNT
058700         MOVE 'NO ' TO WS-EVENT-VALID-SW
058800     END-IF.
058900 320-EXIT.
059000     EXIT.
059100*
059200*----------------------------------------------------------------*
059300*    322-TRY-OWN-FORMAT - PREFIX(2-4 ALPHA)-CAT(2 ALPHA)-
059400*    SEQ(3-6 DIGIT)[-VAR(1-6 ALNUM)].
059500*----------------------------------------------------------------*
059600 322-TRY-OWN-FORMAT.
059700     MOVE 'YES' TO WS-OWN-FMT-OK-SW.
059800     UNSTRING CB-SE-INPUT-TEXT DELIMITED BY '-'
059900         INTO WS-PS-SEG1 WS-PS-SEG2 WS-PS-SEG3 WS-PS-SEG4
060000         TALLYING IN WS-PS-SEG-COUNT.
060100     IF WS-PS-SEG-COUNT NOT = 3 AND WS-PS-SEG-COUNT NOT = 4
060200         MOVE 'NO' TO WS-OWN-FMT-OK-SW
060300     END-IF.
060400     IF WS-OWN-FMT-OK
060500         PERFORM 323-CHECK-PREFIX-SEG THRU 323-EXIT
060600     END-IF.
060700     IF WS-OWN-FMT-OK
060800         PERFORM 324-CHECK-CAT-SEG THRU 324-EXIT
060900     END-IF.
061000     IF WS-OWN-FMT-OK
061100         PERFORM 325-CHECK-SEQ-SEG THRU 325-EXIT
061200     END-IF.
061300     IF WS-OWN-FMT-OK AND WS-PS-SEG-COUNT = 4
061400         PERFORM 326-CHECK-VAR-SEG THRU 326-EXIT
061500     END-IF.
061600     IF WS-OWN-FMT-OK
061700         MOVE 'YES'       TO WS-PARSE-MATCH-SW
061800         MOVE 'OWN-FORMAT' TO WS-PS-RESULT-KIND
061900         ADD 1 TO WS-PARSE-OWN-COUNT
062000     END-IF.
062100 322-EXIT.
062200     EXIT.
062300*
062400 323-CHECK-PREFIX-SEG.
062500     MOVE WS-PS-SEG1 TO WS-GENERIC-FIELD.
062600     MOVE 10 TO WS-GENERIC-MAXLEN.
062700     PERFORM 330-FIND-FIELD-LENGTH THRU 330-EXIT.
062800     IF WS-GENERIC-LEN < 2 OR WS-GENERIC-LEN > 4
062900         MOVE 'NO' TO WS-OWN-FMT-OK-SW
063000     ELSE
063100         MOVE 'ALPHA' TO WS-CLASS-KIND
063200         PERFORM 335-CHECK-FIELD-CLASS THRU 335-EXIT
063300         IF NOT WS-CLASS-OK
063400             MOVE 'NO' TO WS-OWN-FMT-OK-SW
063500         END-IF
063600     END-IF.
063700 323-EXIT.
063800     EXIT.
063900*
064000 324-CHECK-CAT-SEG.
064100     MOVE WS-PS-SEG2 TO WS-GENERIC-FIELD.
064200     MOVE 10 TO WS-GENERIC-MAXLEN.
064300     PERFORM 330-FIND-FIELD-LENGTH THRU 330-EXIT.
064400     IF WS-GENERIC-LEN NOT = 2
064500         MOVE 'NO' TO WS-OWN-FMT-OK-SW
064600     ELSE
064700         MOVE 'ALPHA' TO WS-CLASS-KIND
064800         PERFORM 335-CHECK-FIELD-CLASS THRU 335-EXIT
064900         IF NOT WS-CLASS-OK
065000             MOVE 'NO' TO WS-OWN-FMT-OK-SW
065100         END-IF
065200     END-IF.
065300 324-EXIT.
065400     EXIT.
065500*
065600 325-CHECK-SEQ-SEG.
065700     MOVE WS-PS-SEG3 TO WS-GENERIC-FIELD.
065800     MOVE 10 TO WS-GENERIC-MAXLEN.
065900     PERFORM 330-FIND-FIELD-LENGTH THRU 330-EXIT.
066000     IF WS-GENERIC-LEN < 3 OR WS-GENERIC-LEN > 6
066100         MOVE 'NO' TO WS-OWN-FMT-OK-SW
066200     ELSE
066300         MOVE 'DIGIT' TO WS-CLASS-KIND
066400         PERFORM 335-CHECK-FIELD-CLASS THRU 335-EXIT
066500         IF NOT WS-CLASS-OK
066600             MOVE 'NO' TO WS-OWN-FMT-OK-SW
066700         END-IF
066800     END-IF.
066900 325-EXIT.
067000     EXIT.
067100*
067200 326-CHECK-VAR-SEG.
067300     MOVE WS-PS-SEG4 TO WS-GENERIC-FIELD.
067400     MOVE 10 TO WS-GENERIC-MAXLEN.
067500     PERFORM 330-FIND-FIELD-LENGTH THRU 330-EXIT.
067600     IF WS-GENERIC-LEN < 1 OR WS-GENERIC-LEN > 6
067700         MOVE 'NO' TO WS-OWN-FMT-OK-SW
067800     ELSE
067900         MOVE 'ALNUM' TO WS-CLASS-KIND
068000         PERFORM 335-CHECK-FIELD-CLASS THRU 335-EXIT
068100         IF NOT WS-CLASS-OK
068200             MOVE 'NO' TO WS-OWN-FMT-OK-SW
068300         END-IF
068400     END-IF.
068500 326-EXIT.
068600     EXIT.
068700*
068800*----------------------------------------------------------------*
068900*    327-TRY-ASIN-FORMAT - 'B0' FOLLOWED BY 8 ALPHANUMERICS,
069000*    LENGTH EXACTLY 10.
069100*----------------------------------------------------------------*
069200 327-TRY-ASIN-FORMAT.
069300     MOVE CB-SE-INPUT-TEXT TO WS-GENERIC-FIELD.
069400     MOVE 100 TO WS-GENERIC-MAXLEN.
069500     PERFORM 330-FIND-FIELD-LENGTH THRU 330-EXIT.
069600     IF WS-GENERIC-LEN = 10
069700         IF CB-SE-INPUT-TEXT (1:2) = 'B0'
069800             MOVE CB-SE-INPUT-TEXT (3:8) TO WS-GENERIC-FIELD
069900             MOVE 8 TO WS-GENERIC-MAXLEN
070000             MOVE 8 TO WS-GENERIC-LEN
070100             MOVE 'ALNUM' TO WS-CLASS-KIND
070200             PERFORM 335-CHECK-FIELD-CLASS THRU 335-EXIT
070300             IF WS-CLASS-OK
070400                 MOVE 'YES'  TO WS-PARSE-MATCH-SW
070500                 MOVE 'ASIN' TO WS-PS-RESULT-KIND
070600                 ADD 1 TO WS-PARSE-ASIN-COUNT
070700             END-IF
070800         END-IF
070900     END-IF.
071000 327-EXIT.
071100     EXIT.
071200*
071300*----------------------------------------------------------------*
071400*    328-TRY-GENERIC-FORMAT - ALPHANUMERIC, DASH OR UNDERSCORE,
071500*    100 CHARACTERS OR FEWER.
071600*----------------------------------------------------------------*
071700 328-TRY-GENERIC-FORMAT.
071800     MOVE CB-SE-INPUT-TEXT TO WS-GENERIC-FIELD.
071900     MOVE 100 TO WS-GENERIC-MAXLEN.
072000     PERFORM 330-FIND-FIELD-LENGTH THRU 330-EXIT.
072100     IF WS-GENERIC-LEN > 0 AND WS-GENERIC-LEN <= 100
072200         MOVE 'ADUS' TO WS-CLASS-KIND
072300         PERFORM 335-CHECK-FIELD-CLASS THRU 335-EXIT
072400         IF WS-CLASS-OK
072500             MOVE 'YES'    TO WS-PARSE-MATCH-SW
072600             MOVE 'GENERIC' TO WS-PS-RESULT-KIND
072700             ADD 1 TO WS-PARSE-GENERIC-COUNT
072800         END-IF
072900     END-IF.
073000 328-EXIT.
073100     EXIT.
073200*
073300*----------------------------------------------------------------*
073400*    330-FIND-FIELD-LENGTH - GENERIC HELPER; SCANS
073500*    WS-GENERIC-FIELD BACKWARD FROM WS-GENERIC-MAXLEN FOR THE
073600*    LAST NON-SPACE CHARACTER.
073700*----------------------------------------------------------------*
073800 330-FIND-FIELD-LENGTH.
073900     MOVE WS-GENERIC-MAXLEN TO WS-GENERIC-LEN.
074000     PERFORM 332-BACK-UP-ONE THRU 332-EXIT
074100         UNTIL WS-GENERIC-LEN = 0
074200         OR WS-GENERIC-FIELD (WS-GENERIC-LEN:1) NOT = SPACE.
074300 330-EXIT.
074400     EXIT.
074500*
074600 332-BACK-UP-ONE.
074700     SUBTRACT 1 FROM WS-GENERIC-LEN.
074800 332-EXIT.
074900     EXIT.
075000*
075100*----------------------------------------------------------------*
075200*    335-CHECK-FIELD-CLASS - GENERIC HELPER; SCANS THE FIRST
075300*    WS-GENERIC-LEN CHARACTERS OF WS-GENERIC-FIELD AGAINST THE
075400*    CLASS NAMED IN WS-CLASS-KIND (ALPHA/DIGIT/ALNUM/ADUS).
075500*----------------------------------------------------------------*
075600 335-CHECK-FIELD-CLASS.
075700     MOVE 'YES' TO WS-CLASS-OK-SW.
075800     PERFORM 336-CHECK-ONE-CHAR THRU 336-EXIT
075900         VARYING WS-GEN-SUB FROM 1 BY 1
076000         UNTIL WS-GEN-SUB > WS-GENERIC-LEN.
076100 335-EXIT.
076200     EXIT.
076300*
076400 336-CHECK-ONE-CHAR.
076500     MOVE WS-GENERIC-FIELD (WS-GEN-SUB:1) TO WS-CHAR-A.
076600     EVALUATE WS-CLASS-KIND
076700         WHEN 'ALPHA'
076800             IF (WS-CHAR-A < 'A' OR WS-CHAR-A > 'Z')
076900                 MOVE 'NO' TO WS-CLASS-OK-SW
077000             END-IF
077100         WHEN 'DIGIT'
077200             IF (WS-CHAR-A < '0' OR WS-CHAR-A > '9')
077300                 MOVE 'NO' TO WS-CLASS-OK-SW
077400             END-IF
077500         WHEN 'ALNUM'
077600             IF (WS-CHAR-A < 'A' OR WS-CHAR-A > 'Z')
077700              AND (WS-CHAR-A < '0' OR WS-CHAR-A > '9')
077800                 MOVE 'NO' TO WS-CLASS-OK-SW
077900             END-IF
078000         WHEN 'ADUS'
078100             IF (WS-CHAR-A < 'A' OR WS-CHAR-A > 'Z')
078200              AND (WS-CHAR-A < '0' OR WS-CHAR-A > '9')
078300              AND WS-CHAR-A NOT = '-'
078400              AND WS-CHAR-A NOT = '_'
078500                 MOVE 'NO' TO WS-CLASS-OK-SW
078600             END-IF
078700     END-EVALUATE.
078800 336-EXIT.
078900     EXIT.
079000*
079100*----------------------------------------------------------------*
079200*    340-EV-VALIDATE-BC - CALLS CBEANCHK TO RECOMPUTE AND COMPARE
079300*    THE BARCODE CHECK DIGIT (CR-1712).
079400*----------------------------------------------------------------*
079500 340-EV-VALIDATE-BC.
079600     MOVE CB-SE-BARCODE-TYPE  TO WS-EC-BARCODE-TYPE.
079700     MOVE CB-SE-BARCODE-VALUE TO WS-EC-BARCODE-VALUE.
079800     CALL 'CBEANCHK' USING WS-EC-LINK-AREA.
079900     IF NOT WS-EC-RC-OK
080000         MOVE 'NO ' TO WS-EVENT-VALID-SW
080100     ELSE
080200         MOVE CB-SE-EVENT-TYPE    TO CB-SO-EVENT-TYPE
080300         MOVE CB-SE-BARCODE-VALUE TO CB-SO-INTERNAL-SKU
080400         MOVE WS-EC-VALID-SW      TO CB-SO-RESULT-CODE
080500         MOVE SPACES              TO CB-SO-DETAIL
080600         WRITE CB-SKU-OUT-REC
080700         IF WS-EC-VALID
080800             ADD 1 TO WS-VALIDATE-VALID-COUNT
080900         ELSE
081000             ADD 1 TO WS-VALIDATE-INVAL-COUNT
081100         END-IF
081200     END-IF.
081300 340-EXIT.
081400     EXIT.
081500*
081600*----------------------------------------------------------------*
081700*    360-EV-MAP-SKU - REJECTS WHEN (PLATFORM, PLATFORM-SKU)
081800*    ALREADY MAPS TO A DIFFERENT INTERNAL SKU; OTHERWISE ADDS OR
081900*    CONFIRMS THE MAPPING (CR-1733).
082000*----------------------------------------------------------------*
082100 360-EV-MAP-SKU.
082200     MOVE CB-SE-PLATFORM     TO WS-SEARCH-PLATFORM.
082300     MOVE CB-SE-PLATFORM-SKU TO WS-SEARCH-PLAT-SKU.
082400     PERFORM 255-FIND-MAPPING-ENTRY THRU 255-EXIT.
082500     IF WS-MAP-ENTRY-FOUND
082600         IF WS-MAP-INTERNAL-SKU (WS-MAP-NDX) NOT =
082700                                 CB-SE-INTERNAL-SKU
082800             MOVE 'NO ' TO WS-EVENT-VALID-SW
082900             ADD 1 TO WS-MAP-CONFLICT-COUNT
083000         ELSE
083100             ADD 1 TO WS-MAP-OK-COUNT
083200         END-IF
083300     ELSE
083400         PERFORM 265-ADD-MAPPING-ENTRY THRU 265-EXIT
083500         IF WS-EVENT-VALID
083600             ADD 1 TO WS-MAP-OK-COUNT
083700         END-IF
083800     END-IF.
083900     IF WS-EVENT-VALID
084000         MOVE CB-SE-EVENT-TYPE      TO CB-SO-EVENT-TYPE
084100         MOVE CB-SE-INTERNAL-SKU    TO CB-SO-INTERNAL-SKU
084200         MOVE 'MAPPED    '          TO CB-SO-RESULT-CODE
084300         MOVE CB-SE-PLATFORM-SKU (1:40) TO CB-SO-DETAIL
084400         WRITE CB-SKU-OUT-REC
084500     END-IF.
084600 360-EXIT.
084700     EXIT.
084800*
084900*----------------------------------------------------------------*
085000*    400-SCAN-DUPLICATES - EXACT MATCH ON THE UPCASED/TRIMMED
085100*    FORM, ALL DISTINCT PAIRS IN THE REGISTRY (CR-1698).
085200*----------------------------------------------------------------*
085300 400-SCAN-DUPLICATES.
085400     PERFORM 402-DUP-OUTER-LOOP THRU 402-EXIT
085500         VARYING WS-REG-NDX FROM 1 BY 1
085600         UNTIL WS-REG-NDX > WS-REG-COUNT.
085700 400-EXIT.
085800     EXIT.
085900*
086000 402-DUP-OUTER-LOOP.
086100     COMPUTE WS-DUP-START = WS-REG-NDX + 1.
086200     PERFORM 404-DUP-INNER-LOOP THRU 404-EXIT
086300         VARYING WS-REG-NDX2 FROM WS-DUP-START BY 1
086400         UNTIL WS-REG-NDX2 > WS-REG-COUNT.
086500 402-EXIT.
086600     EXIT.
086700*
086800 404-DUP-INNER-LOOP.
086900     IF WS-REG-NORM-SKU (WS-REG-NDX) =
087000        WS-REG-NORM-SKU (WS-REG-NDX2)
087100         ADD 1 TO WS-DUP-COUNT
087200         MOVE WS-REG-SKU (WS-REG-NDX)  TO DL-DP-SKU-A
087300         MOVE WS-REG-SKU (WS-REG-NDX2) TO DL-DP-SKU-B
087400         WRITE CB-SKU-OUT-LINE FROM DL-DUP-LINE
087500     END-IF.
087600 404-EXIT.
087700     EXIT.
087800*
087900*----------------------------------------------------------------*
088000*    420-SCAN-COLLISIONS - PAIRS WHOSE NORMALIZED FORM (UPCASED,
088100*    DASHES/UNDERSCORES STRIPPED) HAVE LEVENSHTEIN EDIT DISTANCE
088200*    OF 1 OR 2 (0 IS ALREADY REPORTED AS A DUPLICATE) (CR-1748).
088300*----------------------------------------------------------------*
088400 420-SCAN-COLLISIONS.
088500     PERFORM 422-COL-OUTER-LOOP THRU 422-EXIT
088600         VARYING WS-REG-NDX FROM 1 BY 1
088700         UNTIL WS-REG-NDX > WS-REG-COUNT.
088800 420-EXIT.
088900     EXIT.
089000*
089100 422-COL-OUTER-LOOP.
089200     COMPUTE WS-DUP-START = WS-REG-NDX + 1.
089300     PERFORM 424-COL-INNER-LOOP THRU 424-EXIT
089400         VARYING WS-REG-NDX2 FROM WS-DUP-START BY 1
089500         UNTIL WS-REG-NDX2 > WS-REG-COUNT.
089600 422-EXIT.
089700     EXIT.
089800*
089900 424-COL-INNER-LOOP.
090000     MOVE WS-REG-SKU (WS-REG-NDX)  TO WS-GENERIC-FIELD.
090100     MOVE 20 TO WS-GENERIC-MAXLEN.
090200     PERFORM 426-NORMALIZE-FOR-COL THRU 426-EXIT.
090300     MOVE WS-GENERIC-FIELD TO WS-NORM-A.
090400     MOVE WS-GENERIC-LEN   TO WS-NORM-A-LEN.
090500     MOVE WS-REG-SKU (WS-REG-NDX2) TO WS-GENERIC-FIELD.
090600     MOVE 20 TO WS-GENERIC-MAXLEN.
090700     PERFORM 426-NORMALIZE-FOR-COL THRU 426-EXIT.
090800     MOVE WS-GENERIC-FIELD TO WS-NORM-B.
090900     MOVE WS-GENERIC-LEN   TO WS-NORM-B-LEN.
091000     PERFORM 430-CALC-LEVENSHTEIN THRU 430-EXIT.
091100     IF WS-DEBUG-ON
091200         PERFORM 950-TRACE-DEBUG THRU 950-EXIT
091300     END-IF.
091400     IF WS-LEV-DISTANCE > 0 AND WS-LEV-DISTANCE <= 2
091500         ADD 1 TO WS-COLLISION-COUNT
091600         MOVE WS-REG-SKU (WS-REG-NDX)  TO DL-CL-SKU-A
091700         MOVE WS-REG-SKU (WS-REG-NDX2) TO DL-CL-SKU-B
091800         MOVE WS-LEV-DISTANCE          TO DL-CL-DIST
091900         WRITE CB-SKU-OUT-LINE FROM DL-COLLISION-LINE
092000     END-IF.
092100 424-EXIT.
092200     EXIT.
092300*
092400*----------------------------------------------------------------*
092500*    426-NORMALIZE-FOR-COL - UPCASES WS-GENERIC-FIELD (UP TO
092600*    WS-GENERIC-MAXLEN) THEN COMPACTS OUT DASHES/UNDERSCORES,
092700*    LEAVING THE RESULT LEFT-JUSTIFIED IN WS-GENERIC-FIELD WITH
092800*    ITS TRUE LENGTH IN WS-GENERIC-LEN.
092900*----------------------------------------------------------------*
093000 426-NORMALIZE-FOR-COL.
093100     INSPECT WS-GENERIC-FIELD (1:WS-GENERIC-MAXLEN)
093200         CONVERTING
093300         'abcdefghijklmnopqrstuvwxyz'
093400         TO
093500         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
093600     MOVE WS-GENERIC-FIELD TO WS-NORM-TEMP.
093700     MOVE SPACES TO WS-GENERIC-FIELD.
093800     MOVE 0 TO WS-GENERIC-LEN.
093900     PERFORM 428-COMPACT-ONE-CHAR THRU 428-EXIT
094000         VARYING WS-GEN-SUB FROM 1 BY 1
094100         UNTIL WS-GEN-SUB > WS-GENERIC-MAXLEN.
094200 426-EXIT.
094300     EXIT.
094400*
094500 428-COMPACT-ONE-CHAR.
094600     IF WS-NORM-TEMP (WS-GEN-SUB:1) NOT = '-'
094700      AND WS-NORM-TEMP (WS-GEN-SUB:1) NOT = '_'
094800      AND WS-NORM-TEMP (WS-GEN-SUB:1) NOT = SPACE
094900         ADD 1 TO WS-GENERIC-LEN
095000         MOVE WS-NORM-TEMP (WS-GEN-SUB:1)
095100             TO WS-GENERIC-FIELD (WS-GENERIC-LEN:1)
095200     END-IF.
095300 428-EXIT.
095400     EXIT.
095500*
095600*----------------------------------------------------------------*
095700*    430-CALC-LEVENSHTEIN - CLASSIC DYNAMIC-PROGRAMMING EDIT
095800*    DISTANCE OVER WS-NORM-A/WS-NORM-B.  TABLE INDEX 1 STANDS FOR
095900*    LENGTH ZERO SO ALL SUBSCRIPTS STAY POSITIVE (CR-1748).
096000*----------------------------------------------------------------*
096100 430-CALC-LEVENSHTEIN.
096200     PERFORM 431-INIT-LEV-ROW0 THRU 431-EXIT
096300         VARYING WS-LEV-J FROM 1 BY 1
096400         UNTIL WS-LEV-J > (WS-NORM-B-LEN + 1).
096500     PERFORM 432-INIT-LEV-COL0 THRU 432-EXIT
096600         VARYING WS-LEV-I FROM 1 BY 1
096700         UNTIL WS-LEV-I > (WS-NORM-A-LEN + 1).
096800     PERFORM 433-LEV-OUTER-LOOP THRU 433-EXIT
096900         VARYING WS-LEV-I FROM 2 BY 1
097000         UNTIL WS-LEV-I > (WS-NORM-A-LEN + 1).
097100     MOVE WS-LEV-CELL (WS-NORM-A-LEN + 1, WS-NORM-B-LEN + 1)
097200         TO WS-LEV-DISTANCE.
097300 430-EXIT.
097400     EXIT.
097500*
097600 431-INIT-LEV-ROW0.
097700     COMPUTE WS-LEV-CELL (1, WS-LEV-J) = WS-LEV-J - 1.
097800 431-EXIT.
097900     EXIT.
098000*
098100 432-INIT-LEV-COL0.
098200     COMPUTE WS-LEV-CELL (WS-LEV-I, 1) = WS-LEV-I - 1.
098300 432-EXIT.
098400     EXIT.
098500*
098600 433-LEV-OUTER-LOOP.
098700     PERFORM 434-LEV-INNER-LOOP THRU 434-EXIT
098800         VARYING WS-LEV-J FROM 2 BY 1
098900         UNTIL WS-LEV-J > (WS-NORM-B-LEN + 1).
099000 433-EXIT.
099100     EXIT.
099200*
099300 434-LEV-INNER-LOOP.
099400     PERFORM 435-LEV-CELL-CALC THRU 435-EXIT.
099500 434-EXIT.
099600     EXIT.
099700*
099800 435-LEV-CELL-CALC.
099900     MOVE WS-NORM-A (WS-LEV-I - 1:1) TO WS-CHAR-A.
100000     MOVE WS-NORM-B (WS-LEV-J - 1:1) TO WS-CHAR-B.
100100     IF WS-CHAR-A = WS-CHAR-B
100200         MOVE 0 TO WS-LEV-COST
100300     ELSE
100400         MOVE 1 TO WS-LEV-COST
100500     END-IF.
100600     COMPUTE WS-DEL-VAL =
100700             WS-LEV-CELL (WS-LEV-I - 1, WS-LEV-J) + 1.
100800     COMPUTE WS-INS-VAL =
100900             WS-LEV-CELL (WS-LEV-I, WS-LEV-J - 1) + 1.
101000     COMPUTE WS-SUB-VAL =
101100             WS-LEV-CELL (WS-LEV-I - 1, WS-LEV-J - 1) +
101200             WS-LEV-COST.
101300     PERFORM 436-MIN-OF-THREE THRU 436-EXIT.
101400     MOVE WS-MIN-VAL TO WS-LEV-CELL (WS-LEV-I, WS-LEV-J).
101500 435-EXIT.
101600     EXIT.
101700*
101800 436-MIN-OF-THREE.
101900     MOVE WS-DEL-VAL TO WS-MIN-VAL.
102000     IF WS-INS-VAL < WS-MIN-VAL
102100         MOVE WS-INS-VAL TO WS-MIN-VAL
102200     END-IF.
102300     IF WS-SUB-VAL < WS-MIN-VAL
102400         MOVE WS-SUB-VAL TO WS-MIN-VAL
102500     END-IF.
102600 436-EXIT.
102700     EXIT.
102800*
102900*----------------------------------------------------------------*
103000*    700-PRSS-SUMMARY - WRITES THE RUN TOTALS TO THE REPORT.
103100*----------------------------------------------------------------*
103200 700-PRSS-SUMMARY.
103300     MOVE WS-EVENTS-READ    TO GTL-EVT-RD.
103400     MOVE WS-REJECT-COUNT   TO GTL-REJ.
103500     MOVE WS-GENERATE-COUNT TO GTL-GEN.
103600     WRITE CB-SKU-OUT-LINE FROM GTL-SUMMARY-LINE-1.
103700     MOVE WS-PARSE-OWN-COUNT     TO GTL-PO.
103800     MOVE WS-PARSE-ASIN-COUNT    TO GTL-PA.
103900     MOVE WS-PARSE-GENERIC-COUNT TO GTL-PG.
104000     MOVE WS-MAP-OK-COUNT        TO GTL-MOK.
104100     MOVE WS-MAP-CONFLICT-COUNT  TO GTL-MCF.
104200     MOVE WS-DUP-COUNT           TO GTL-DUP.
104300     MOVE WS-COLLISION-COUNT     TO GTL-COL.
104400     WRITE CB-SKU-OUT-LINE FROM GTL-SUMMARY-LINE-2.
104500 700-EXIT.
104600     EXIT.
104700*
104800*----------------------------------------------------------------*
104900*    950-TRACE-DEBUG - CONSOLE TRACE, ENABLED VIA UPSI/PARM
105000*    SWITCH DURING DP DIAGNOSTIC RUNS ONLY.
105100*----------------------------------------------------------------*
105200 950-TRACE-DEBUG.
105300     MOVE WS-LEV-DISTANCE   TO WS-TRACE-DISTANCE.
105400     MOVE WS-NEXT-GEN-SEQ   TO WS-TRACE-GEN-SEQ.
105500     DISPLAY 'CBSKU01 - A=' WS-NORM-A
105600             ' B='          WS-NORM-B
105700             ' DIST='       WS-TRACE-DISTANCE-X.
105800 950-EXIT.
105900     EXIT.
106000*
106100*----------------------------------------------------------------*
106200*    900/910 - SEQUENTIAL READ PARAGRAPHS.
106300*----------------------------------------------------------------*
106400 900-READ-EVENT-FILE.
106500     READ CB-SKU-EVT-FILE
106600         AT END
106700             MOVE 'Y' TO WS-EOF-EVENT-SW
106800     END-READ.
106900 900-EXIT.
107000     EXIT.
107100*
107200 910-READ-PRODUCT-FILE.
107300     READ CB-SKU-PROD-FILE
107400         AT END
107500             MOVE 'Y' TO WS-EOF-PROD-SW
107600     END-READ.
107700 910-EXIT.
107800     EXIT.
107900
