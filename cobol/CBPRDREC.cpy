000100*----------------------------------------------------------------*
000200*    CBPRDREC  -  PRODUCT MASTER / COST BREAKDOWN / PROFIT       *
000300*                 REPORT RECORD LAYOUTS                          *
000400*    USED BY........ CBPROFIT, CBBULK01, CBSKU01                 *
000500*----------------------------------------------------------------*
000600*    01  CB-PRODUCT-REC      PRODUCT RECORD (INPUT - BULK/PROFIT)*
000700*    01  CB-COST-BREAKDOWN   COST BREAKDOWN FIELDS (PROFIT ONLY) *
000800*    01  CB-PROFIT-RPT-REC   PROFIT REPORT WORK RECORD           *
000900*----------------------------------------------------------------*
001000 01  CB-PRODUCT-REC.
001100     05  CB-PR-SKU                PIC X(20).
001200     05  CB-PR-TITLE              PIC X(40).
001300     05  CB-PR-CATEGORY           PIC X(15).
001400     05  CB-PR-BRAND              PIC X(20).
001500     05  CB-PR-WEIGHT-G           PIC 9(7).
001600     05  CB-PR-COST-PRICE         PIC S9(7)V99.
001700     05  CB-PR-RETAIL-PRICE       PIC S9(7)V99.
001800     05  CB-PR-ACTIVE-FLAG        PIC X(1).
001900         88  CB-PR-ACTIVE                     VALUE 'Y'.
002000         88  CB-PR-INACTIVE                   VALUE 'N'.
002100     05  FILLER                   PIC X(30).
002200*
002300 01  CB-COST-BREAKDOWN.
002400     05  CB-CB-PRODUCT-COST       PIC S9(7)V99  VALUE ZERO.
002500     05  CB-CB-SHIP-DOMESTIC      PIC S9(5)V99  VALUE ZERO.
002600     05  CB-CB-SHIP-INTL          PIC S9(5)V99  VALUE ZERO.
002700     05  CB-CB-PLATFORM-FEE-PCT   PIC S9(3)V99  VALUE +15.00.
002800     05  CB-CB-AD-COST            PIC S9(5)V99  VALUE ZERO.
002900     05  CB-CB-PACKAGING          PIC S9(3)V99  VALUE +0.50.
003000     05  CB-CB-FBA-FEE            PIC S9(5)V99  VALUE ZERO.
003100     05  CB-CB-CUSTOMS-DUTY-PCT   PIC S9(3)V99  VALUE ZERO.
003200     05  CB-CB-VAT-PCT            PIC S9(3)V99  VALUE ZERO.
003300     05  CB-CB-FX-RATE            PIC S9(3)V9(4) VALUE +7.2500.
003400     05  CB-CB-RETURN-RATE-PCT    PIC S9(3)V99  VALUE +3.00.
003500     05  FILLER                   PIC X(10).
003600*
003700 01  CB-PROFIT-RPT-REC.
003800     05  CB-RPT-SKU               PIC X(20).
003900     05  CB-RPT-SELLING-PRICE     PIC S9(7)V99.
004000     05  CB-RPT-TOTAL-COST        PIC S9(7)V99.
004100     05  CB-RPT-GROSS-PROFIT      PIC S9(7)V99.
004200     05  CB-RPT-GROSS-MARGIN-PCT  PIC S9(3)V99.
004300     05  CB-RPT-NET-PROFIT        PIC S9(7)V99.
004400     05  CB-RPT-NET-MARGIN-PCT    PIC S9(3)V99.
004500     05  CB-RPT-ROI-PCT           PIC S9(3)V99.
004600     05  CB-RPT-BREAK-EVEN-PRICE  PIC S9(7)V99.
004700     05  CB-RPT-PROFITABLE-FLAG   PIC X(1).
004800         88  CB-RPT-IS-PROFITABLE            VALUE 'Y'.
004900     05  FILLER                   PIC X(20).
